000100*
000200*****************************************************************
000300* VPBESTHM - BEST-HOLD MONTE CARLO EVALUATION - RSG
000400* WRITTEN BY, T. CHIPMAN, EMIT
000500* IN ENTERPRISE COBOL V6.3 FOR Z/OS
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    VPBESTHM.
001000 AUTHOR.        T-CHIPMAN.
001100 INSTALLATION.  RESEARCH SYSTEMS GROUP.
001200 DATE-WRITTEN.  10/02/1989.
001300 DATE-COMPILED.
001400 SECURITY.      NONCONFIDENTIAL.
001500*
001600*****************************************************************
001700* CHANGE LOG
001800* 10/02/89  TXC  0000  ORIGINAL PROGRAM - SCANS ALL 32 HOLD
001900*                      MASKS FOR ONE INITIAL HAND AND PICKS THE
002000*                      MASK WITH THE HIGHEST AVERAGE PAYOUT.
002100* 05/14/90  TXC  0033  TIE-BREAK CLARIFIED - LOWEST MASK NUMBER
002200*                      WINS, MATCHING THE FROZEN-EV JOB'S RULES.
002300* 12/03/90  TXC  0059  MASK TABLE ENLARGED TO CARRY A TRIAL
002400*                      COUNT PER MASK FOR THE DETAIL REPORT.
002500* 09/21/92  TXC  0101  GUARD AGAINST A MASK WITH ZERO SUPPLIED
002600*                      DRAW SETS - SUCH A MASK NOW SITS OUT OF
002700*                      THE BEST-MASK COMPARISON ENTIRELY.
002800* 03/11/94  TXC  0140  REPORT NOW LISTS ALL 32 MASKS, NOT JUST
002900*                      THE ONES WITH TRIALS, FOR AUDIT PURPOSES.
003000* 06/19/95  RFH  0161  REVIEWED FOR YEAR 2000 - NO DATE FIELDS
003100*                      IN THIS PROGRAM, NO CHANGE REQUIRED.
003200* 03/02/98  TXC  0198  Y2K CERTIFICATION SWEEP - CONFIRMED NO
003300*                      TWO-DIGIT YEAR FIELDS ANYWHERE IN VPBESTHM.
003400* 09/09/99  TXC  0201  Y2K FINAL SIGN-OFF PER RSG STANDARD 4.
003500* 08/25/02  MDK  0240  BEST-EV COMPARE CHANGED TO A STRICT
003600*                      GREATER-THAN TEST PER RESEARCH REVIEW -
003700*                      A TIE NO LONGER DISPLACES THE INCUMBENT.
003800* 04/17/04  MDK  0261  STARTING BEST-EV MOVED TO -1 TO MATCH THE
003900*                      RESEARCH SPEC'S SCAN-FROM-MASK-ZERO RULE.
004000* 09/14/05  MDK  0247  700-MASK-SET-HELD-FLAGS SCANNED BITS LOW
004100*                      TO HIGH AND MISREAD SOME HOLD MASKS - NOW
004200*                      SCANS HIGH TO LOW.
004300* 06/01/06  MDK  0253  190-ABEND DISPLAYED A BLANK MESSAGE - THE
004400*                      DETAIL TEXT WAS BUILT INTO WS-ERROR-DETAIL
004500*                      BUT NEVER MOVED INTO THE WS-ERROR-TEXT
004600*                      GROUP THAT GETS DISPLAYED.  NOW MOVED.
004700* 06/01/06  MDK  0254  WS-MASK-AVG AND WS-BEST-EV CHANGED FROM
004800*                      COMP-3 TO COMP TO MATCH RSG BINARY-FIELD
004900*                      STANDARD - NO PACKED-DECIMAL FIELDS
005000*                      ANYWHERE ELSE IN THIS PROGRAM.
005100* 06/09/06  MDK  0255  WS-PAYTABLE-COUNT, WS-LOOKUP-CATEGORY AND
005200*                      WS-LOOKUP-PAYOUT MADE 77-LEVEL ITEMS, SAME
005300*                      AS THE SCRATCH COUNTERS IN VPSIM AND VPFROZEN.
005400* 11/02/07  DKR  0271  ADDED THE MASK-COVERAGE NOTE BELOW THE
005500*                      JCL BANNER EXPLAINING HOW MANY DRAWSETS
005600*                      RECORDS A FULL 32-MASK RUN ACTUALLY NEEDS.
005700*                      NO LOGIC CHANGED.
005800* 02/20/09  DKR  0288  DOCUMENTATION ONLY - EXPANDED PARAGRAPH-
005900*                      LEVEL COMMENTS THROUGHOUT AFTER AN
006000*                      INTERNAL AUDIT FOUND THIS PROGRAM HARDER
006100*                      TO FOLLOW THAN VPSIM AND VPFROZEN.  NO
006200*                      PROCEDURE DIVISION LOGIC CHANGED.
006300*****************************************************************
006400*
006500* VPBESTHMJ
006600* //VPBESTHM JOB 1,NOTIFY=&SYSUID
006700* //*************************************************/
006800* //COBRUN  EXEC IGYWCL
006900* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(VPBESTHM),DISP=SHR
007000* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(VPBESTHM),DISP=SHR
007100* //*************************************************/
007200* //RUN     EXEC PGM=VPBESTHM
007300* //STEPLIB    DD DSN=&SYSUID..LOAD,DISP=SHR
007400* //PAYTABLE   DD DSN=RSG.VIPOR.PAYTABLE,DISP=SHR
007500* //DRAWSETS   DD DSN=RSG.VIPOR.DRAWSETS,DISP=SHR
007600* //RPTLINE    DD DSN=&SYSUID..OUTPUT(VPBESTHM),DISP=SHR
007700* //*************************************************/
007800*
007900* MASK-COVERAGE NOTE (DKR, RSG-0271) - THE DRAWSETS EXTRACT FOR
008000* A FULL BEST-HOLD RUN CARRIES ONE HEADER RECORD PLUS ONE DETAIL
008100* RECORD PER MASK PER TRIAL.  RSG'S STANDARD RESEARCH BATCH RUNS
008200* SEVERAL THOUSAND TRIALS AGAINST EACH OF THE 32 MASKS SO THE
008300* AVERAGE PAYOUT IN THE REPORT IS STABLE ENOUGH TO TRUST THE
008400* WINNING MASK - A SHORT TEST DECK OF A FEW HUNDRED RECORDS IS
008500* FINE FOR A SMOKE TEST BUT IS NOT ENOUGH TO CERTIFY A STRATEGY
008600* CHANGE AGAINST VPSIM'S OWN OPTIMAL-PLAY TABLE.
008700*
008800 ENVIRONMENT DIVISION.
008900 CONFIGURATION SECTION.
009000 SOURCE-COMPUTER. IBM-3090.
009100 OBJECT-COMPUTER. IBM-3090.
009200 SPECIAL-NAMES.
009300     C01 IS TOP-OF-FORM
009400     CLASS RANK-CHARS  IS "2" "3" "4" "5" "6" "7" "8" "9" "T"
009500                           "J" "Q" "K" "A"
009600     CLASS SUIT-CHARS  IS "C" "D" "H" "S".
009700*
009800 INPUT-OUTPUT SECTION.
009900 FILE-CONTROL.
010000     SELECT PAYTABLE-FILE   ASSIGN TO PAYTABLE
010100         ORGANIZATION IS LINE SEQUENTIAL
010200         FILE STATUS IS WS-PAYTABLE-STATUS.
010300     SELECT DRAWSETS-FILE   ASSIGN TO DRAWSETS
010400         ORGANIZATION IS LINE SEQUENTIAL
010500         FILE STATUS IS WS-DRAWSETS-STATUS.
010600     SELECT REPORT-OUT-FILE ASSIGN TO RPTLINE
010700         ORGANIZATION IS LINE SEQUENTIAL
010800         FILE STATUS IS WS-REPORT-STATUS.
010900*
011000 DATA DIVISION.
011100 FILE SECTION.
011200 FD  PAYTABLE-FILE
011300     LABEL RECORDS ARE STANDARD
011400     RECORD CONTAINS 32 CHARACTERS
011500     RECORDING MODE IS F.
011600 01  PAYTABLE-REC.
011700* CATEGORY NAME AS WRITTEN BY THE PAYTABLE COMPILE JOB - MUST
011800* MATCH THE LOWERCASE-WITH-UNDERSCORE SPELLING VPSIM WRITES.
011900     05  PT-CATEGORY         PIC X(24).
012000* PAYOUT IN COIN UNITS PER ONE COIN BET, ZERO FOR NOTHING.
012100     05  PT-PAYOUT           PIC 9(05).
012200* PADS THE PAYTABLE RECORD OUT TO ITS FULL 32-BYTE WIDTH.
012300     05  FILLER              PIC X(03).
012400*
012500* HEADER RECORD (ONE PER RUN) CARRIES THE BASE HAND AND BET.
012600* DETAIL RECORDS FOLLOW, EACH TAGGED WITH THE HOLD MASK IT
012700* EXERCISES SO ONE FILE CAN SUPPLY TRIALS FOR ALL 32 MASKS.
012800 FD  DRAWSETS-FILE
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 80 CHARACTERS
013100     RECORDING MODE IS F.
013200 01  DS-REC.
013300* 'H' FOR THE ONE HEADER RECORD, 'D' FOR EACH TRIAL DETAIL LINE.
013400     05  DS-REC-TYPE         PIC X(01).
013500* RAW BODY, REDEFINED BELOW ACCORDING TO WHICH TYPE THIS IS.
013600     05  DS-BODY             PIC X(79).
013700*
013800 FD  REPORT-OUT-FILE
013900     LABEL RECORDS ARE STANDARD
014000     RECORD CONTAINS 132 CHARACTERS
014100     RECORDING MODE IS F.
014200* ONE PRINT LINE - CARRIAGE CONTROL COMES FROM WRITE...ADVANCING
014300* IN 800-WRITE-REPORT, NOT FROM A BYTE IN THIS RECORD.
014400 01  REPORT-LINE             PIC X(132).
014500*
014600 WORKING-STORAGE SECTION.
014700*
014800 01  WS-DS-HEADER REDEFINES DS-REC.
014900* ALWAYS 'H' ON THIS REDEFINITION - VERIFIED IN 220-READ-HEADER.
015000     05  WS-DSH-TYPE         PIC X(01).
015100* THE FIVE-CARD STARTING HAND, RANK-THEN-SUIT, E.G. 'AS'.
015200     05  WS-DSH-INITIAL      OCCURS 5 TIMES PIC X(02).
015300* UNUSED ON THE HEADER RECORD - CARRIED HERE ONLY BECAUSE THE
015400* HEADER AND DETAIL LAYOUTS SHARE THE SAME BYTE OFFSETS.
015500     05  WS-DSH-MASK         PIC 9(02).
015600* COINS BET ON THE RUN THAT PRODUCED THIS BASE HAND.
015700     05  WS-DSH-BET          PIC 9(03).
015800     05  FILLER              PIC X(59).
015900*
016000 01  WS-DS-DETAIL REDEFINES DS-REC.
016100* ALWAYS 'D' ON THIS REDEFINITION - CHECKED IN 300-PROCESS-DRAWSETS.
016200     05  WS-DSD-TYPE         PIC X(01).
016300* WHICH OF THE 32 HOLD MASKS THIS PARTICULAR DRAW SET EXERCISES.
016400     05  WS-DSD-MASK         PIC 9(02).
016500* REPLACEMENT CARDS FOR WHICHEVER POSITIONS THE MASK DOES NOT
016600* HOLD - ONLY THE FIRST N ENTRIES ARE USED, N BEING THE COUNT
016700* OF UNHELD POSITIONS.
016800     05  WS-DSD-DRAWS        OCCURS 5 TIMES PIC X(02).
016900     05  FILLER              PIC X(69).
017000*
017100 01  WS-FILE-STATUS-GROUP.
017200* STANDARD VSAM/QSAM TWO-BYTE FILE STATUS - "00" IS SUCCESSFUL.
017300     05  WS-PAYTABLE-STATUS  PIC X(02) VALUE "00".
017400        88  PAYTABLE-OK               VALUE "00".
017500* SAME CONVENTION AS WS-PAYTABLE-STATUS ABOVE.
017600     05  WS-DRAWSETS-STATUS  PIC X(02) VALUE "00".
017700        88  DRAWSETS-OK               VALUE "00".
017800* SAME CONVENTION - NOT INTERROGATED TODAY BUT KEPT FOR
017900* SYMMETRY WITH THE OTHER TWO RSG VIPOR PROGRAMS.
018000     05  WS-REPORT-STATUS    PIC X(02) VALUE "00".
018100        88  REPORT-OK                 VALUE "00".
018200*
018300 01  WS-SWITCHES.
018400* DRIVES THE PERFORM...UNTIL IN 100-MAIN-CONTROL.
018500     05  WS-DRAWSETS-EOF-SW  PIC X(01) VALUE "N".
018600        88  DRAWSETS-EOF              VALUE "Y".
018700* SET BY ANY VALIDATION FAILURE BELOW; ONCE SET, EVERY
018800* REMAINING PERFORM CHAIN FALLS OUT EARLY AND CONTROL GOES TO
018900* 190-ABEND.
019000     05  WS-ABORT-SW         PIC X(01) VALUE "N".
019100        88  RUN-ABORTED               VALUE "Y".
019200* SHARED SCAN-HIT FLAG - USED BOTH BY THE NOTHING-ENTRY CHECK
019300* AND BY THE PAYOUT LOOKUP, NEVER BOTH AT ONCE.
019400     05  WS-PT-FOUND-SW      PIC X(01) VALUE "N".
019500        88  PT-FOUND                  VALUE "Y".
019600* DRIVES THE PERFORM...UNTIL IN 200-LOAD-PAYTABLE.
019700     05  WS-PAYTABLE-EOF-SW  PIC X(01) VALUE "N".
019800        88  PAYTABLE-EOF              VALUE "Y".
019900*
020000 01  WS-ERROR-WORK.
020100* FREE-TEXT REASON SET AT THE POINT OF FAILURE, MOVED INTO
020200* WS-ERROR-MSG ONLY WHEN 190-ABEND ACTUALLY DISPLAYS IT.
020300     05  WS-ERROR-DETAIL     PIC X(60) VALUE SPACES.
020400     05  WS-ERROR-TEXT.
020500* FIXED ABEND-MESSAGE PREFIX, SAME STYLE AS VPSIM AND VPFROZEN.
020600         10  FILLER          PIC X(15) VALUE "VPBESTHM ABEND".
020700         10  FILLER          PIC X(01) VALUE SPACES.
020800* RECEIVES WS-ERROR-DETAIL AT ABEND TIME - CHANGE 0253 FIXED A
020900* BUG WHERE THIS MOVE WAS MISSING AND THE MESSAGE PRINTED BLANK.
021000         10  WS-ERROR-MSG    PIC X(60) VALUE SPACES.
021100         10  FILLER          PIC X(56) VALUE SPACES.
021200*
021300* HOW MANY ENTRIES ARE CURRENTLY LOADED IN WS-PAYTABLE-WORK,
021400* INCLUDING THE SYNTHETIC 'NOTHING' ENTRY ADDED BY 205.
021500 77  WS-PAYTABLE-COUNT       PIC 99 COMP VALUE ZERO.
021600 01  WS-PAYTABLE-WORK.
021700     05  WS-PAYTABLE-ENTRY OCCURS 20 TIMES
021800                            INDEXED BY PT-IX.
021900* CATEGORY TEXT FOR THIS TABLE SLOT, COPIED STRAIGHT FROM THE
022000* PAYTABLE FILE.
022100         10  WS-PT-CATEGORY  PIC X(24) VALUE SPACES.
022200* PAYOUT FOR THIS SLOT, CONVERTED TO BINARY FOR CHEAP COMPARE
022300* AND ARITHMETIC IN THE LOOKUP AND SCORING PARAGRAPHS.
022400         10  WS-PT-PAYOUT    PIC 9(05) COMP VALUE ZERO.
022500* SEARCH ARGUMENT FOR 210-LOOKUP-PAYOUT, LOADED BY THE CALLER
022600* JUST BEFORE THE PERFORM.
022700 77  WS-LOOKUP-CATEGORY      PIC X(24) VALUE SPACES.
022800* RESULT ARGUMENT FOR 210-LOOKUP-PAYOUT.
022900 77  WS-LOOKUP-PAYOUT        PIC 9(05) COMP VALUE ZERO.
023000*
023100 01  WS-BASE-WORK.
023200* THE STARTING HAND FOR THE WHOLE RUN, LOADED ONCE FROM THE
023300* HEADER RECORD AND REUSED FOR EVERY MASK'S TRIALS.
023400     05  WS-BASE-CARD        OCCURS 5 TIMES PIC X(02).
023500* BET SIZE FOR THE RUN, CARRIED IN BINARY FOR THE PAYOUT COMPUTE.
023600     05  WS-BASE-BET         PIC 9(03) COMP VALUE ZERO.
023700*
023800* RANK ALPHABET IN ASCENDING ORDER - POSITION 1 IS DEUCE,
023900* POSITION 13 IS ACE, MATCHING THE CARD-VALUE SCHEME VPSIM USES.
024000 01  WS-RANK-CODE-LIT        PIC X(13) VALUE "23456789TJQKA".
024100 01  WS-RANK-CODE-R REDEFINES WS-RANK-CODE-LIT.
024200* ONE-CHARACTER-PER-SLOT VIEW OF THE LITERAL ABOVE, SEARCHED BY
024300* 500-LOOKUP-RANK-VALUE.
024400     05  WS-RANK-CODE        OCCURS 13 TIMES PIC X(01).
024500* SUIT ALPHABET - ORDER IS ARBITRARY, ONLY USED TO ASSIGN A
024600* CONSISTENT SUBSCRIPT PER SUIT FOR THE FLUSH COUNTS.
024700 01  WS-SUIT-CODE-LIT        PIC X(04) VALUE "CDHS".
024800 01  WS-SUIT-CODE-R REDEFINES WS-SUIT-CODE-LIT.
024900* ONE-CHARACTER-PER-SLOT VIEW, SEARCHED BY 505-LOOKUP-SUIT-INDEX.
025000     05  WS-SUIT-CODE        OCCURS 4 TIMES PIC X(01).
025100*
025200 01  WS-HAND-WORK.
025300* FINAL FIVE-CARD HAND FOR THIS TRIAL - HELD CARDS COME FROM
025400* WS-BASE-CARD, DRAWN CARDS FROM WS-DSD-DRAWS.
025500     05  WS-CARD-TEXT        OCCURS 5 TIMES PIC X(02)
025600                              INDEXED BY HC-IX.
025700* NUMERIC RANK PER POSITION, 2-14, SET BY 500-LOOKUP-RANK-VALUE.
025800     05  WS-CARD-RANK-VAL    OCCURS 5 TIMES PIC 99 COMP.
025900* SUIT SUBSCRIPT PER POSITION, 1-4, SET BY 505-LOOKUP-SUIT-INDEX.
026000     05  WS-CARD-SUIT-IX     OCCURS 5 TIMES PIC 9 COMP.
026100* 'Y' IF THIS POSITION IS HELD UNDER THE CURRENT MASK, SET BY
026200* 700-MASK-SET-HELD-FLAGS BEFORE THE HAND IS BUILT.
026300     05  WS-CARD-HELD        OCCURS 5 TIMES PIC X(01).
026400        88  CARD-IS-HELD                    VALUE "Y".
026500*
026600 01  WS-MASK-WORK.
026700* THE MASK NUMBER (0-31) BEING EXERCISED BY THE CURRENT DETAIL
026800* RECORD, COPIED FROM WS-DSD-MASK.
026900     05  WS-HOLD-MASK        PIC 99 COMP VALUE ZERO.
027000* WORKING COPY OF THE MASK, CONSUMED BIT BY BIT AS
027100* 700-MASK-SET-HELD-FLAGS DECODES IT HIGH POSITION TO LOW.
027200     05  WS-MASK-REMAIN      PIC 99 COMP VALUE ZERO.
027300* POWERS OF TWO FOR POSITIONS 1-5 - THE SAME BIT-MASK SCHEME
027400* VPSIM AND VPFROZEN BOTH USE, SO A MASK NUMBER MEANS THE SAME
027500* THING IN ALL THREE PROGRAMS.
027600     05  WS-BIT-VALUE OCCURS 5 TIMES PIC 99 COMP
027700                      VALUE 1, 2, 4, 8, 16.
027800* NEXT UNUSED SLOT IN WS-DSD-DRAWS, ADVANCED AS EACH UNHELD
027900* POSITION IS FILLED IN 321-BUILD-ONE-POSITION.
028000     05  WS-DRAW-IX          PIC 9 COMP VALUE ZERO.
028100*
028200 01  WS-RANK-SUIT-COUNTS.
028300* HOW MANY OF THE FIVE CARDS FALL ON EACH RANK - THE BASIS FOR
028400* EVERY QUAD/TRIP/PAIR TEST IN 515-DERIVE-SHAPE-FACTS.
028500     05  WS-RANK-COUNT       OCCURS 13 TIMES PIC 9 COMP
028600                              INDEXED BY RC-IX.
028700* HOW MANY OF THE FIVE CARDS FALL ON EACH SUIT - A COUNT OF 5
028800* ON ANY ONE SUIT IS A FLUSH.
028900     05  WS-SUIT-COUNT       OCCURS 4 TIMES PIC 9 COMP
029000                              INDEXED BY SC-IX.
029100*
029200 01  WS-STRAIGHT-WORK.
029300* SET 'Y' BY 600-CHECK-STRAIGHT THE MOMENT ANY OF THE TEN RUNS
029400* MATCHES ALL FIVE RANKS.
029500     05  WS-STRAIGHT-FOUND-SW PIC X(01) VALUE "N".
029600        88  HAND-IS-STRAIGHT               VALUE "Y".
029700     05  WS-STRAIGHT-RUNS.
029800* THE TEN FIVE-CONSECUTIVE-RANK COMBINATIONS THAT COUNT AS A
029900* STRAIGHT, INCLUDING THE ACE-LOW WHEEL AS RUN 10.  LOADED ONCE
030000* AT PROGRAM START BY 120-BUILD-STRAIGHT-RUNS.
030100         10  WS-STRAIGHT-RUN OCCURS 10 TIMES.
030200* THE FIVE RANK VALUES THAT MAKE UP ONE RUN.
030300             15  WS-RUN-RANK OCCURS 5 TIMES PIC 99 COMP.
030400* WHICH OF THE TEN RUNS 601-CHECK-ONE-RUN IS CURRENTLY TESTING.
030500     05  WS-RUN-IX           PIC 99 COMP VALUE ZERO.
030600* HOW MANY OF THE CURRENT RUN'S FIVE RANKS ARE PRESENT IN THE
030700* HAND - A HIT COUNT OF 5 MEANS THAT RUN IS COMPLETE.
030800     05  WS-RUN-HIT-COUNT    PIC 9 COMP VALUE ZERO.
030900* WHICH OF THE CURRENT RUN'S FIVE RANK SLOTS IS BEING CHECKED.
031000     05  WS-RUN-RANK-IX      PIC 9 COMP VALUE ZERO.
031100*
031200 01  WS-FLUSH-WORK.
031300* SET 'Y' BY 605-CHECK-FLUSH WHEN ANY SUIT COUNT REACHES 5.
031400     05  WS-FLUSH-SW         PIC X(01) VALUE "N".
031500        88  HAND-IS-FLUSH                   VALUE "Y".
031600*
031700 01  WS-SHAPE-WORK.
031800* HOW MANY RANKS HAVE EXACTLY FOUR CARDS - SHOULD ONLY EVER BE
031900* ZERO OR ONE IN A FIVE-CARD HAND.
032000     05  WS-CNT-OF-4         PIC 9 COMP VALUE ZERO.
032100* HOW MANY RANKS HAVE EXACTLY THREE CARDS.
032200     05  WS-CNT-OF-3         PIC 9 COMP VALUE ZERO.
032300* HOW MANY RANKS HAVE EXACTLY TWO CARDS - 2 MEANS TWO PAIR.
032400     05  WS-CNT-OF-2         PIC 9 COMP VALUE ZERO.
032500* HOW MANY RANKS HAVE EXACTLY ONE CARD - NOT CURRENTLY TESTED
032600* BY ANY CLASSIFY RULE, BUT KEPT FOR SYMMETRY WITH VPSIM.
032700     05  WS-CNT-OF-1         PIC 9 COMP VALUE ZERO.
032800* THE RANK VALUE THAT HAS FOUR OF A KIND, WHEN WS-CNT-OF-4 = 1.
032900     05  WS-QUAD-RANK        PIC 99 COMP VALUE ZERO.
033000* THE FIFTH CARD'S RANK WHEN FOUR OF A KIND IS PRESENT - NOT
033100* USED ON THIS PLAIN JACKS-OR-BETTER LADDER TODAY, KEPT FOR
033200* PARITY WITH VPSIM'S SHARED SHAPE-FACTS PARAGRAPH.
033300     05  WS-QUAD-KICKER      PIC 99 COMP VALUE ZERO.
033400* THE RANK VALUE THAT HAS THREE OF A KIND, WHEN WS-CNT-OF-3 = 1.
033500     05  WS-TRIP-RANK        PIC 99 COMP VALUE ZERO.
033600* THE HIGHER OF TWO PAIRS, OR THE ONLY PAIR IF THERE IS JUST ONE.
033700     05  WS-PAIR-HI-RANK     PIC 99 COMP VALUE ZERO.
033800* THE LOWER OF TWO PAIRS - ONLY MEANINGFUL WHEN WS-CNT-OF-2 = 2.
033900     05  WS-PAIR-LO-RANK     PIC 99 COMP VALUE ZERO.
034000* RUNNING COUNT OF PAIRS SEEN SO FAR AS 516-SHAPE-ONE-RANK SCANS
034100* RANKS LOW TO HIGH - DECIDES WHICH PAIR RANK GOES TO HI VS LO.
034200     05  WS-PAIR-COUNT-SEEN  PIC 9 COMP VALUE ZERO.
034300*
034400* FINAL HAND CATEGORY NAME FOR THIS TRIAL, SET BY 610-JOB-CLASSIFY
034500* AND USED AS THE PAYTABLE LOOKUP KEY.
034600 01  WS-CATEGORY-RESULT      PIC X(24) VALUE SPACES.
034700* PAYOUT FOR THIS ONE TRIAL, PAYTABLE PAYOUT TIMES BET SIZE,
034800* ROLLED INTO THE CURRENT MASK'S RUNNING TOTAL.
034900 01  WS-HAND-PAYOUT          PIC 9(07) COMP VALUE ZERO.
035000*
035100* ONE ENTRY PER HOLD MASK (0-31) - TRIAL COUNT AND RUNNING
035200* PAYOUT TOTAL, USED TO COMPUTE EACH MASK'S AVERAGE PAYOUT.
035300 01  WS-MASK-TABLE.
035400     05  WS-MASK-ENTRY OCCURS 32 TIMES INDEXED BY MASK-IX.
035500* HOW MANY DRAW-SET RECORDS HAVE SCORED AGAINST THIS MASK SO
035600* FAR IN THE RUN.
035700         10  WS-MASK-TRIALS   PIC 9(09) COMP VALUE ZERO.
035800* RUNNING SUM OF EVERY TRIAL'S PAYOUT FOR THIS MASK.
035900         10  WS-MASK-PAYOUT   PIC 9(09) COMP VALUE ZERO.
036000* WS-MASK-PAYOUT DIVIDED BY WS-MASK-TRIALS, COMPUTED ONCE AT
036100* REPORT TIME BY 410-SCORE-ONE-MASK - THIS IS THE EXPECTED
036200* VALUE PER COIN BET THAT DECIDES THE BEST MASK.
036300         10  WS-MASK-AVG      PIC S9(3)V9(6) COMP    VALUE ZERO.
036400* THE MASK NUMBER BEING SCORED RIGHT NOW, 0-31, USED BOTH TO
036500* INDEX THE MASK TABLE AND TO PRINT THE MASK NUMBER ON THE
036600* DETAIL REPORT LINE.
036700 01  WS-CUR-MASK-NUM          PIC 99 COMP VALUE ZERO.
036800* MASK NUMBER OF THE HIGHEST-AVERAGE MASK FOUND SO FAR BY
036900* 400-PICK-BEST-MASK.
037000 01  WS-BEST-MASK-NUM         PIC 99 COMP VALUE ZERO.
037100* STARTS AT -1, BELOW ANY POSSIBLE AVERAGE, SO THE FIRST MASK
037200* WITH ANY TRIALS ALWAYS BECOMES THE INITIAL INCUMBENT - CHANGE
037300* 0261 MOVED THIS OFF ZERO TO MATCH THE RESEARCH SPEC.
037400 01  WS-BEST-EV               PIC S9(3)V9(6) COMP    VALUE -1.
037500*
037600* REPORT LINE GROUPS - EACH SUMS TO 132 BYTES.
037700* TITLE LINE - PRINTED ONCE AT THE TOP OF EVERY RUN'S REPORT.
037800 01  WS-RPT-HEADING-1.
037900     05  FILLER              PIC X(19) VALUE "BEST-HOLD EVALUATION".
038000     05  FILLER              PIC X(113) VALUE SPACES.
038100* ECHOES THE BASE HAND SO THE READER CAN TELL WHICH STARTING
038200* HAND THIS RUN'S 32-MASK COMPARISON WAS BUILT AGAINST.
038300 01  WS-RPT-BASE-HAND.
038400     05  FILLER              PIC X(11) VALUE "BASE HAND: ".
038500     05  RPT-BASE-CARD OCCURS 5 TIMES PIC X(03).
038600     05  FILLER              PIC X(106) VALUE SPACES.
038700* HEADLINE RESULT OF THE WHOLE RUN - WHICH MASK WON AND BY WHAT
038800* AVERAGE PAYOUT.  PRINTED AHEAD OF THE FULL 32-LINE DETAIL SO
038900* A READER DOES NOT HAVE TO SCAN THE WHOLE REPORT TO FIND IT.
039000 01  WS-RPT-BEST-MASK.
039100     05  FILLER              PIC X(11) VALUE "BEST MASK: ".
039200     05  RPT-BEST-MASK       PIC Z9.
039300     05  FILLER              PIC X(02) VALUE SPACES.
039400     05  FILLER              PIC X(08) VALUE "BEST EV:".
039500     05  RPT-BEST-EV         PIC +9.999999.
039600     05  FILLER              PIC X(100) VALUE SPACES.
039700* SEPARATES THE SUMMARY LINES ABOVE FROM THE 32-LINE MASK
039800* DETAIL LISTING BELOW.
039900 01  WS-RPT-BLANK-LINE       PIC X(132) VALUE SPACES.
040000* COLUMN HEADINGS FOR THE MASK DETAIL LISTING, PRINTED ONCE
040100* BEFORE THE 32 DETAIL LINES.
040200 01  WS-RPT-MASK-HEADING.
040300     05  FILLER              PIC X(04) VALUE "MASK".
040400     05  FILLER              PIC X(02) VALUE SPACES.
040500     05  FILLER              PIC X(06) VALUE "TRIALS".
040600     05  FILLER              PIC X(02) VALUE SPACES.
040700     05  FILLER              PIC X(11) VALUE "AVG PAYOUT".
040800     05  FILLER              PIC X(107) VALUE SPACES.
040900* ONE DETAIL LINE PER MASK, WRITTEN FOR ALL 32 MASKS REGARDLESS
041000* OF TRIAL COUNT SO THE REPORT SERVES AS AN AUDIT TRAIL - CHANGE
041100* 0140 MADE THIS UNCONDITIONAL.
041200 01  WS-RPT-MASK-LINE.
041300* PRINTED MASK NUMBER, 0-31, RECOVERED FROM THE 1-32 TABLE
041400* SUBSCRIPT BY 810-WRITE-ONE-MASK-LINE.
041500     05  RPT-MASK-NUM        PIC Z9.
041600     05  FILLER              PIC X(04) VALUE SPACES.
041700* TRIAL COUNT FOR THIS MASK - ZERO IS A VALID, EXPECTED VALUE
041800* FOR A MASK THE SUPPLIED DRAWSETS FILE NEVER EXERCISED.
041900     05  RPT-MASK-TRIALS     PIC ZZZ,ZZZ,ZZ9.
042000     05  FILLER              PIC X(02) VALUE SPACES.
042100* SIGNED EDIT PICTURE SO A NEGATIVE AVERAGE (POSSIBLE ON A
042200* LOW-PAYING MASK) PRINTS WITH ITS SIGN RATHER THAN SILENTLY
042300* AS AN UNSIGNED VALUE.
042400     05  RPT-MASK-AVG        PIC +9.999999.
042500     05  FILLER              PIC X(104) VALUE SPACES.
042600*
042700*****************************************************************
042800*                  PROCEDURE DIVISION                          *
042900*****************************************************************
043000*
043100 PROCEDURE DIVISION.
043200*
043300* DRIVES THE WHOLE RUN - LOAD THE PAYTABLE, READ THE ONE HEADER
043400* RECORD, SCORE EVERY DETAIL RECORD AGAINST ITS MASK, THEN PICK
043500* AND PRINT THE BEST MASK.
043600 100-MAIN-CONTROL.
043700     PERFORM 105-OPEN-FILES
043800     PERFORM 120-BUILD-STRAIGHT-RUNS
043900     PERFORM 200-LOAD-PAYTABLE THRU 209-LOAD-PAYTABLE-EXIT
044000     IF RUN-ABORTED
044100         GO TO 190-ABEND
044200     END-IF
044300     PERFORM 220-READ-HEADER THRU 229-READ-HEADER-EXIT
044400     IF RUN-ABORTED
044500         GO TO 190-ABEND
044600     END-IF
044700     PERFORM 300-PROCESS-DRAWSETS THRU 309-PROCESS-DRAWSETS-EXIT
044800             UNTIL DRAWSETS-EOF
044900     PERFORM 400-PICK-BEST-MASK
045000     PERFORM 800-WRITE-REPORT THRU 899-WRITE-REPORT-EXIT
045100     PERFORM 110-CLOSE-FILES
045200     STOP RUN.
045300*
045400* COMMON ABORT POINT FOR EVERY VALIDATION FAILURE IN THE
045500* PROGRAM.  CHANGE 0253 FIXED A BUG WHERE THE DETAIL TEXT WAS
045600* BUILT BUT NEVER ACTUALLY MOVED INTO THE DISPLAYED GROUP - THE
045700* ABEND MESSAGE PRINTED BLANK.
045800 190-ABEND.
045900     MOVE WS-ERROR-DETAIL TO WS-ERROR-MSG
046000     DISPLAY WS-ERROR-TEXT
046100     PERFORM 110-CLOSE-FILES
046200     STOP RUN.
046300*
046400* ALL THREE FILES OPEN FOR THE DURATION OF THE RUN - THERE IS
046500* NO RESTART LOGIC IN THIS PROGRAM.
046600 105-OPEN-FILES.
046700     OPEN INPUT  PAYTABLE-FILE
046800     OPEN INPUT  DRAWSETS-FILE
046900     OPEN OUTPUT REPORT-OUT-FILE.
047000*
047100* CALLED BOTH ON NORMAL COMPLETION AND FROM 190-ABEND SO NO
047200* DATASET IS EVER LEFT OPEN ON AN ABEND.
047300 110-CLOSE-FILES.
047400     CLOSE PAYTABLE-FILE
047500     CLOSE DRAWSETS-FILE
047600     CLOSE REPORT-OUT-FILE.
047700*
047800* LOADS THE TEN FIXED RANK COMBINATIONS THAT COUNT AS A
047900* STRAIGHT.  RUN 10 IS THE ACE-LOW WHEEL (A-2-3-4-5), WHICH IS
048000* WHY ITS FIRST ENTRY IS 14 RATHER THAN CONTINUING THE SEQUENCE.
048100 120-BUILD-STRAIGHT-RUNS.
048200     MOVE 2  TO WS-RUN-RANK(1, 1)
048300     MOVE 3  TO WS-RUN-RANK(1, 2)
048400     MOVE 4  TO WS-RUN-RANK(1, 3)
048500     MOVE 5  TO WS-RUN-RANK(1, 4)
048600     MOVE 6  TO WS-RUN-RANK(1, 5)
048700     MOVE 3  TO WS-RUN-RANK(2, 1)
048800     MOVE 4  TO WS-RUN-RANK(2, 2)
048900     MOVE 5  TO WS-RUN-RANK(2, 3)
049000     MOVE 6  TO WS-RUN-RANK(2, 4)
049100     MOVE 7  TO WS-RUN-RANK(2, 5)
049200     MOVE 4  TO WS-RUN-RANK(3, 1)
049300     MOVE 5  TO WS-RUN-RANK(3, 2)
049400     MOVE 6  TO WS-RUN-RANK(3, 3)
049500     MOVE 7  TO WS-RUN-RANK(3, 4)
049600     MOVE 8  TO WS-RUN-RANK(3, 5)
049700     MOVE 5  TO WS-RUN-RANK(4, 1)
049800     MOVE 6  TO WS-RUN-RANK(4, 2)
049900     MOVE 7  TO WS-RUN-RANK(4, 3)
050000     MOVE 8  TO WS-RUN-RANK(4, 4)
050100     MOVE 9  TO WS-RUN-RANK(4, 5)
050200     MOVE 6  TO WS-RUN-RANK(5, 1)
050300     MOVE 7  TO WS-RUN-RANK(5, 2)
050400     MOVE 8  TO WS-RUN-RANK(5, 3)
050500     MOVE 9  TO WS-RUN-RANK(5, 4)
050600     MOVE 10 TO WS-RUN-RANK(5, 5)
050700     MOVE 7  TO WS-RUN-RANK(6, 1)
050800     MOVE 8  TO WS-RUN-RANK(6, 2)
050900     MOVE 9  TO WS-RUN-RANK(6, 3)
051000     MOVE 10 TO WS-RUN-RANK(6, 4)
051100     MOVE 11 TO WS-RUN-RANK(6, 5)
051200     MOVE 8  TO WS-RUN-RANK(7, 1)
051300     MOVE 9  TO WS-RUN-RANK(7, 2)
051400     MOVE 10 TO WS-RUN-RANK(7, 3)
051500     MOVE 11 TO WS-RUN-RANK(7, 4)
051600     MOVE 12 TO WS-RUN-RANK(7, 5)
051700     MOVE 9  TO WS-RUN-RANK(8, 1)
051800     MOVE 10 TO WS-RUN-RANK(8, 2)
051900     MOVE 11 TO WS-RUN-RANK(8, 3)
052000     MOVE 12 TO WS-RUN-RANK(8, 4)
052100     MOVE 13 TO WS-RUN-RANK(8, 5)
052200     MOVE 10 TO WS-RUN-RANK(9, 1)
052300     MOVE 11 TO WS-RUN-RANK(9, 2)
052400     MOVE 12 TO WS-RUN-RANK(9, 3)
052500     MOVE 13 TO WS-RUN-RANK(9, 4)
052600     MOVE 14 TO WS-RUN-RANK(9, 5)
052700     MOVE 14 TO WS-RUN-RANK(10, 1)
052800     MOVE 2  TO WS-RUN-RANK(10, 2)
052900     MOVE 3  TO WS-RUN-RANK(10, 3)
053000     MOVE 4  TO WS-RUN-RANK(10, 4)
053100     MOVE 5  TO WS-RUN-RANK(10, 5).
053200*
053300* ----------------------------------------------------------
053400* PAY-TABLE LOAD - SAME RULES AS VPFROZEN.
053500* ----------------------------------------------------------
053600* THE FIRST PAYTABLE RECORD IS A BET-UNIT HEADER, NOT A
053700* CATEGORY LINE - THIS SHOP'S PAYTABLE COMPILE JOB ALWAYS WRITES
053800* ONE, EVEN THOUGH VPBESTHM HAS NO USE FOR THE BET UNIT ITSELF.
053900 200-LOAD-PAYTABLE.
054000     READ PAYTABLE-FILE
054100         AT END
054200             MOVE "PAYTABLE FILE EMPTY" TO WS-ERROR-DETAIL
054300             MOVE "Y" TO WS-ABORT-SW
054400             GO TO 209-LOAD-PAYTABLE-EXIT
054500     END-READ
054600     READ PAYTABLE-FILE
054700         AT END
054800             MOVE "PAYTABLE MISSING BET UNIT LINE"
054900                 TO WS-ERROR-DETAIL
055000             MOVE "Y" TO WS-ABORT-SW
055100             GO TO 209-LOAD-PAYTABLE-EXIT
055200     END-READ
055300     PERFORM 201-LOAD-PAYTABLE-BODY
055400             UNTIL PAYTABLE-EOF OR RUN-ABORTED
055500     PERFORM 205-ENSURE-NOTHING-ENTRY.
055600* ONE PAYTABLE LINE PER ITERATION - BLANK CATEGORY OR A
055700* NON-NUMERIC PAYOUT FIELD BOTH ABORT THE RUN RATHER THAN
055800* SILENTLY SKIPPING A BAD LINE.
055900 201-LOAD-PAYTABLE-BODY.
056000     READ PAYTABLE-FILE
056100         AT END
056200             MOVE "Y" TO WS-PAYTABLE-EOF-SW
056300             GO TO 201-LOAD-PAYTABLE-BODY-EXIT
056400     END-READ
056500* A BLANK CATEGORY MEANS THE PAYTABLE COMPILE JOB WROTE A
056600* SHORT OR CORRUPT LINE - THERE IS NO SAFE WAY TO SCORE A
056700* HAND AGAINST AN UNNAMED CATEGORY, SO THE RUN ABORTS.
056800     IF PT-CATEGORY = SPACES
056900         MOVE "PAYTABLE - BLANK CATEGORY CODE" TO WS-ERROR-DETAIL
057000         MOVE "Y" TO WS-ABORT-SW
057100         GO TO 201-LOAD-PAYTABLE-BODY-EXIT
057200     END-IF
057300* PT-PAYOUT IS UNSIGNED DISPLAY NUMERIC - A NEGATIVE SIGN OVER-
057400* PUNCHED INTO THE LOW-ORDER BYTE FAILS THE NUMERIC TEST, WHICH
057500* IS EXACTLY HOW THIS SHOP'S PAYTABLE EXTRACT FLAGS A BAD ROW.
057600     IF PT-PAYOUT NOT NUMERIC
057700         MOVE "PAYTABLE - NEGATIVE PAYOUT" TO WS-ERROR-DETAIL
057800         MOVE "Y" TO WS-ABORT-SW
057900         GO TO 201-LOAD-PAYTABLE-BODY-EXIT
058000     END-IF
058100     SET PT-IX TO WS-PAYTABLE-COUNT
058200     SET PT-IX UP BY 1
058300     ADD 1 TO WS-PAYTABLE-COUNT
058400     MOVE PT-CATEGORY TO WS-PT-CATEGORY(PT-IX)
058500     MOVE PT-PAYOUT   TO WS-PT-PAYOUT(PT-IX).
058600 201-LOAD-PAYTABLE-BODY-EXIT.
058700     EXIT.
058800* SOME OLDER PAYTABLE EXTRACTS OMIT THE ZERO-PAY NOTHING
058900* CATEGORY OUTRIGHT - THIS PARAGRAPH ADDS ONE IF THE SCAN BELOW
059000* DOES NOT FIND IT, SO 210-LOOKUP-PAYOUT NEVER COMES UP EMPTY.
059100 205-ENSURE-NOTHING-ENTRY.
059200     MOVE "N" TO WS-PT-FOUND-SW
059300     SET PT-IX TO 1
059400     PERFORM 206-SCAN-FOR-NOTHING
059500             VARYING PT-IX FROM 1 BY 1
059600             UNTIL PT-IX > WS-PAYTABLE-COUNT
059700     IF NOT PT-FOUND
059800         ADD 1 TO WS-PAYTABLE-COUNT
059900         SET PT-IX TO WS-PAYTABLE-COUNT
060000         MOVE "nothing" TO WS-PT-CATEGORY(PT-IX)
060100         MOVE ZERO      TO WS-PT-PAYOUT(PT-IX)
060200     END-IF.
060300* LOOKS FOR A CATEGORY ALREADY NAMED 'NOTHING' IN THE TABLE.
060400 206-SCAN-FOR-NOTHING.
060500     IF WS-PT-CATEGORY(PT-IX) = "nothing"
060600         MOVE "Y" TO WS-PT-FOUND-SW
060700     END-IF.
060800 209-LOAD-PAYTABLE-EXIT.
060900     EXIT.
061000*
061100* LINEAR SCAN OF THE IN-MEMORY PAYTABLE - THE TABLE IS SMALL
061200* ENOUGH (AT MOST 20 CATEGORIES) THAT A SEARCH ALL IS NOT
061300* WARRANTED.
061400 210-LOOKUP-PAYOUT.
061500     MOVE ZERO TO WS-LOOKUP-PAYOUT
061600     MOVE "N"  TO WS-PT-FOUND-SW
061700     SET PT-IX TO 1
061800     PERFORM 211-LOOKUP-PAYOUT-SCAN
061900             VARYING PT-IX FROM 1 BY 1
062000             UNTIL PT-IX > WS-PAYTABLE-COUNT
062100                OR PT-FOUND.
062200* ONE TABLE ENTRY PER ITERATION, STOPPING AS SOON AS A MATCH
062300* IS FOUND.
062400 211-LOOKUP-PAYOUT-SCAN.
062500     IF WS-PT-CATEGORY(PT-IX) = WS-LOOKUP-CATEGORY
062600         MOVE WS-PT-PAYOUT(PT-IX) TO WS-LOOKUP-PAYOUT
062700         MOVE "Y" TO WS-PT-FOUND-SW
062800     END-IF.
062900*
063000* ----------------------------------------------------------
063100* READ THE ONE HEADER RECORD - THE BASE HAND AND BET.
063200* ----------------------------------------------------------
063300* THE DRAWSETS FILE'S FIRST RECORD MUST BE THE 'H' HEADER - ANY
063400* OTHER RECORD TYPE IN THAT POSITION IS A GENERATOR ERROR AND
063500* ABORTS THE RUN BEFORE ANY MASK IS SCORED.
063600 220-READ-HEADER.
063700     READ DRAWSETS-FILE
063800         AT END
063900             MOVE "DRAWSETS FILE EMPTY - NO HEADER"
064000                 TO WS-ERROR-DETAIL
064100             MOVE "Y" TO WS-ABORT-SW
064200             GO TO 229-READ-HEADER-EXIT
064300     END-READ
064400* THE GENERATOR ALWAYS WRITES THE HEADER FIRST - IF THIS RUN'S
064500* DRAWSETS FILE STARTS WITH A DETAIL RECORD INSTEAD, SOMETHING
064600* UPSTREAM SORTED OR SPLIT THE FILE INCORRECTLY.
064700     IF WS-DSH-TYPE NOT = "H"
064800         MOVE "FIRST DRAWSETS RECORD IS NOT A HEADER"
064900             TO WS-ERROR-DETAIL
065000         MOVE "Y" TO WS-ABORT-SW
065100         GO TO 229-READ-HEADER-EXIT
065200     END-IF
065300     SET HC-IX TO 1
065400     PERFORM 221-MOVE-ONE-BASE-CARD
065500             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5
065600     MOVE WS-DSH-BET  TO WS-BASE-BET.
065700* COPIES ONE OF THE FIVE HEADER CARDS INTO THE PERMANENT BASE
065800* HAND KEPT FOR THE WHOLE RUN.
065900 221-MOVE-ONE-BASE-CARD.
066000     MOVE WS-DSH-INITIAL(HC-IX) TO WS-BASE-CARD(HC-IX).
066100 229-READ-HEADER-EXIT.
066200     EXIT.
066300*
066400* ----------------------------------------------------------
066500* ONE DRAW-SET TRIAL - APPLY THIS RECORD'S MASK, EVALUATE, PAY,
066600* AND ROLL THE RESULT INTO THAT MASK'S RUNNING AVERAGE.
066700* ----------------------------------------------------------
066800* ONE DETAIL RECORD IS ONE COMPLETE TRIAL - BUILD THE FINAL
066900* HAND UNDER ITS MASK, CLASSIFY IT, PRICE IT, AND ROLL THE
067000* RESULT INTO THAT MASK'S RUNNING TOTALS.  A NON-'D' RECORD IS
067100* SKIPPED RATHER THAN TREATED AS EOF, SINCE VPBESTHM DOES NOT
067200* EXPECT TRAILER RECORDS ON THIS FILE.
067300 300-PROCESS-DRAWSETS.
067400     READ DRAWSETS-FILE
067500         AT END
067600             MOVE "Y" TO WS-DRAWSETS-EOF-SW
067700             GO TO 309-PROCESS-DRAWSETS-EXIT
067800     END-READ
067900* A NON-'D' RECORD IS SIMPLY SKIPPED RATHER THAN TREATED AS
068000* AN ERROR - THIS FILE CARRIES NO TRAILER RECORD, BUT SKIPPING
068100* RATHER THAN ABORTING COSTS NOTHING IF ONE IS EVER ADDED.
068200     IF WS-DSD-TYPE NOT = "D"
068300         GO TO 309-PROCESS-DRAWSETS-EXIT
068400     END-IF
068500     MOVE WS-DSD-MASK TO WS-HOLD-MASK
068600     MOVE WS-DSD-MASK TO WS-CUR-MASK-NUM
068700     PERFORM 320-BUILD-FINAL-HAND
068800     PERFORM 510-BUILD-RANK-SUIT-COUNTS
068900     PERFORM 600-CHECK-STRAIGHT THRU 609-CHECK-STRAIGHT-EXIT
069000     PERFORM 610-JOB-CLASSIFY THRU 619-JOB-CLASSIFY-EXIT
069100     MOVE WS-CATEGORY-RESULT TO WS-LOOKUP-CATEGORY
069200     PERFORM 210-LOOKUP-PAYOUT
069300     COMPUTE WS-HAND-PAYOUT = WS-LOOKUP-PAYOUT * WS-BASE-BET
069400     SET MASK-IX TO WS-CUR-MASK-NUM
069500     SET MASK-IX UP BY 1
069600     ADD 1              TO WS-MASK-TRIALS(MASK-IX)
069700     ADD WS-HAND-PAYOUT TO WS-MASK-PAYOUT(MASK-IX).
069800 309-PROCESS-DRAWSETS-EXIT.
069900     EXIT.
070000*
070100* DECODES THE MASK INTO PER-POSITION HELD FLAGS, THEN FILLS
070200* EACH OF THE FIVE POSITIONS FROM EITHER THE BASE HAND (HELD)
070300* OR THE NEXT DRAW-SET CARD (NOT HELD).
070400 320-BUILD-FINAL-HAND.
070500     PERFORM 700-MASK-SET-HELD-FLAGS
070600     MOVE 1 TO WS-DRAW-IX
070700     SET HC-IX TO 1
070800     PERFORM 321-BUILD-ONE-POSITION
070900             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5.
071000* A HELD POSITION KEEPS ITS ORIGINAL CARD; AN UNHELD POSITION
071100* TAKES THE NEXT CARD OFF THE DRAW-SET RECORD IN LEFT-TO-RIGHT
071200* ORDER, ADVANCING WS-DRAW-IX EACH TIME.
071300 321-BUILD-ONE-POSITION.
071400     IF CARD-IS-HELD(HC-IX)
071500         MOVE WS-BASE-CARD(HC-IX) TO WS-CARD-TEXT(HC-IX)
071600     ELSE
071700         MOVE WS-DSD-DRAWS(WS-DRAW-IX) TO WS-CARD-TEXT(HC-IX)
071800         ADD 1 TO WS-DRAW-IX
071900     END-IF
072000     PERFORM 500-LOOKUP-RANK-VALUE
072100     PERFORM 505-LOOKUP-SUIT-INDEX.
072200*
072300* DECODES THE HOLD MASK BIT BY BIT.  CHANGE 0247 SWITCHED THIS
072400* SCAN FROM LOW-TO-HIGH TO HIGH-TO-LOW AFTER SOME HOLD MASKS
072500* CAME OUT MISREAD - THE BIT WEIGHTS IN WS-BIT-VALUE ARE
072600* INDEXED HIGH TO LOW BY POSITION, NOT LOW TO HIGH.
072700 700-MASK-SET-HELD-FLAGS.
072800     MOVE WS-HOLD-MASK TO WS-MASK-REMAIN
072900     SET HC-IX TO 5
073000     PERFORM 701-MASK-ONE-BIT
073100             VARYING HC-IX FROM 5 BY -1 UNTIL HC-IX < 1.
073200* STANDARD BINARY DECOMPOSITION - IF THE REMAINING MASK VALUE
073300* IS AT LEAST THIS POSITION'S BIT WEIGHT, THE POSITION IS HELD
073400* AND THE WEIGHT IS SUBTRACTED OUT.
073500 701-MASK-ONE-BIT.
073600     MOVE "N" TO WS-CARD-HELD(HC-IX)
073700     IF WS-MASK-REMAIN >= WS-BIT-VALUE(HC-IX)
073800         MOVE "Y" TO WS-CARD-HELD(HC-IX)
073900         SUBTRACT WS-BIT-VALUE(HC-IX) FROM WS-MASK-REMAIN
074000     END-IF.
074100*
074200* ----------------------------------------------------------
074300* CARD MODEL LOOKUPS.
074400* ----------------------------------------------------------
074500* TRANSLATES A CARD'S RANK CHARACTER INTO ITS NUMERIC VALUE
074600* (2-14) BY POSITION IN THE RANK ALPHABET.
074700 500-LOOKUP-RANK-VALUE.
074800     MOVE ZERO TO WS-CARD-RANK-VAL(HC-IX)
074900     SET RC-IX TO 1
075000     PERFORM 501-RANK-SCAN
075100             VARYING RC-IX FROM 1 BY 1 UNTIL RC-IX > 13.
075200* RC-IX RUNS 1-13 OVER THE THIRTEEN RANK CHARACTERS; THE
075300* NUMERIC VALUE IS THE SUBSCRIPT PLUS ONE SO DEUCE COMES OUT 2.
075400 501-RANK-SCAN.
075500     IF WS-CARD-TEXT(HC-IX)(1:1) = WS-RANK-CODE(RC-IX)
075600         SET WS-CARD-RANK-VAL(HC-IX) TO RC-IX
075700         SET WS-CARD-RANK-VAL(HC-IX) UP BY 1
075800     END-IF.
075900*
076000* TRANSLATES A CARD'S SUIT CHARACTER INTO ITS TABLE SUBSCRIPT
076100* (1-4) FOR THE FLUSH-COUNT TABLE.
076200 505-LOOKUP-SUIT-INDEX.
076300     MOVE ZERO TO WS-CARD-SUIT-IX(HC-IX)
076400     SET SC-IX TO 1
076500     PERFORM 506-SUIT-SCAN
076600             VARYING SC-IX FROM 1 BY 1 UNTIL SC-IX > 4.
076700* SC-IX RUNS 1-4 OVER THE FOUR SUIT CHARACTERS.
076800 506-SUIT-SCAN.
076900     IF WS-CARD-TEXT(HC-IX)(2:1) = WS-SUIT-CODE(SC-IX)
077000         MOVE SC-IX TO WS-CARD-SUIT-IX(HC-IX)
077100     END-IF.
077200*
077300* RESETS BOTH COUNT TABLES, TALLIES ALL FIVE CARDS, THEN
077400* DERIVES THE QUAD/TRIP/PAIR FACTS USED BY 610-JOB-CLASSIFY.
077500 510-BUILD-RANK-SUIT-COUNTS.
077600     SET RC-IX TO 1
077700     PERFORM 511-CLEAR-RANK-COUNT
077800             VARYING RC-IX FROM 1 BY 1 UNTIL RC-IX > 13
077900     SET SC-IX TO 1
078000     PERFORM 512-CLEAR-SUIT-COUNT
078100             VARYING SC-IX FROM 1 BY 1 UNTIL SC-IX > 4
078200     SET HC-IX TO 1
078300     PERFORM 513-TALLY-ONE-CARD
078400             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5
078500     PERFORM 515-DERIVE-SHAPE-FACTS.
078600* ZEROES ONE RANK-COUNT SLOT.
078700 511-CLEAR-RANK-COUNT.
078800     MOVE ZERO TO WS-RANK-COUNT(RC-IX).
078900* ZEROES ONE SUIT-COUNT SLOT.
079000 512-CLEAR-SUIT-COUNT.
079100     MOVE ZERO TO WS-SUIT-COUNT(SC-IX).
079200* BUMPS BOTH THE RANK-COUNT AND SUIT-COUNT TABLES FOR ONE OF
079300* THE FIVE FINAL-HAND CARDS.
079400 513-TALLY-ONE-CARD.
079500     SET RC-IX TO WS-CARD-RANK-VAL(HC-IX)
079600     SET RC-IX DOWN BY 1
079700     ADD 1 TO WS-RANK-COUNT(RC-IX)
079800     SET SC-IX TO WS-CARD-SUIT-IX(HC-IX)
079900     ADD 1 TO WS-SUIT-COUNT(SC-IX).
080000*
080100* WALKS ALL 13 RANK COUNTS ONCE TO CLASSIFY THE HAND'S SHAPE -
080200* HOW MANY QUADS, TRIPS AND PAIRS, AND AT WHICH RANKS - WHICH
080300* 610-JOB-CLASSIFY THEN TURNS INTO A CATEGORY NAME.
080400 515-DERIVE-SHAPE-FACTS.
080500     MOVE ZERO TO WS-CNT-OF-4  WS-CNT-OF-3  WS-CNT-OF-2
080600                  WS-CNT-OF-1  WS-QUAD-RANK WS-QUAD-KICKER
080700                  WS-TRIP-RANK WS-PAIR-HI-RANK WS-PAIR-LO-RANK
080800                  WS-PAIR-COUNT-SEEN
080900     SET RC-IX TO 1
081000     PERFORM 516-SHAPE-ONE-RANK
081100             VARYING RC-IX FROM 1 BY 1 UNTIL RC-IX > 13
081200     IF WS-CNT-OF-4 = 1
081300         SET RC-IX TO 1
081400         PERFORM 517-FIND-QUAD-KICKER
081500                 VARYING RC-IX FROM 1 BY 1 UNTIL RC-IX > 13
081600     END-IF.
081700* A RANK COUNT OF 2 IS TRACKED AS EITHER THE HIGH OR LOW PAIR
081800* DEPENDING ON WHETHER IT IS THE FIRST OR SECOND PAIR SEEN,
081900* SINCE THE SCAN RUNS LOW RANK TO HIGH RANK.
082000 516-SHAPE-ONE-RANK.
082100     EVALUATE WS-RANK-COUNT(RC-IX)
082200         WHEN 4
082300             ADD 1 TO WS-CNT-OF-4
082400             SET WS-QUAD-RANK TO RC-IX
082500             SET WS-QUAD-RANK UP BY 1
082600         WHEN 3
082700             ADD 1 TO WS-CNT-OF-3
082800             SET WS-TRIP-RANK TO RC-IX
082900             SET WS-TRIP-RANK UP BY 1
083000         WHEN 2
083100             ADD 1 TO WS-CNT-OF-2
083200             ADD 1 TO WS-PAIR-COUNT-SEEN
083300             IF WS-PAIR-COUNT-SEEN = 1
083400                 SET WS-PAIR-HI-RANK TO RC-IX
083500                 SET WS-PAIR-HI-RANK UP BY 1
083600             ELSE
083700                 MOVE WS-PAIR-HI-RANK TO WS-PAIR-LO-RANK
083800                 SET WS-PAIR-HI-RANK TO RC-IX
083900                 SET WS-PAIR-HI-RANK UP BY 1
084000             END-IF
084100         WHEN 1
084200             ADD 1 TO WS-CNT-OF-1
084300     END-EVALUATE.
084400* ONLY INVOKED WHEN FOUR OF A KIND IS PRESENT - FINDS THE ONE
084500* REMAINING RANK WITH A SINGLE CARD, THE KICKER.
084600 517-FIND-QUAD-KICKER.
084700     IF WS-RANK-COUNT(RC-IX) = 1
084800         SET WS-QUAD-KICKER TO RC-IX
084900         SET WS-QUAD-KICKER UP BY 1
085000     END-IF.
085100*
085200* TESTS EACH OF THE TEN FIXED RUNS IN TURN, STOPPING AS SOON AS
085300* ONE MATCHES ALL FIVE RANKS.
085400 600-CHECK-STRAIGHT.
085500     MOVE "N" TO WS-STRAIGHT-FOUND-SW
085600     SET WS-RUN-IX TO 1
085700     PERFORM 601-CHECK-ONE-RUN
085800             VARYING WS-RUN-IX FROM 1 BY 1 UNTIL WS-RUN-IX > 10
085900                OR HAND-IS-STRAIGHT.
086000* A RUN MATCHES ONLY IF ALL FIVE OF ITS RANKS ARE PRESENT
086100* EXACTLY ONCE EACH IN THE HAND.
086200 601-CHECK-ONE-RUN.
086300     MOVE ZERO TO WS-RUN-HIT-COUNT
086400     SET WS-RUN-RANK-IX TO 1
086500     PERFORM 602-CHECK-ONE-RUN-RANK
086600             VARYING WS-RUN-RANK-IX FROM 1 BY 1
086700             UNTIL WS-RUN-RANK-IX > 5
086800     IF WS-RUN-HIT-COUNT = 5
086900         MOVE "Y" TO WS-STRAIGHT-FOUND-SW
087000     END-IF.
087100* CHECKS ONE RANK OF THE CURRENT RUN AGAINST THE HAND'S RANK
087200* COUNT TABLE.
087300 602-CHECK-ONE-RUN-RANK.
087400     SET RC-IX TO WS-RUN-RANK(WS-RUN-IX, WS-RUN-RANK-IX)
087500     SET RC-IX DOWN BY 1
087600     IF WS-RANK-COUNT(RC-IX) = 1
087700         ADD 1 TO WS-RUN-HIT-COUNT
087800     END-IF.
087900 609-CHECK-STRAIGHT-EXIT.
088000     EXIT.
088100*
088200* A FLUSH EXISTS THE MOMENT ANY SUIT REACHES A COUNT OF 5.
088300 605-CHECK-FLUSH.
088400     MOVE "N" TO WS-FLUSH-SW
088500     SET SC-IX TO 1
088600     PERFORM 606-CHECK-ONE-SUIT
088700             VARYING SC-IX FROM 1 BY 1 UNTIL SC-IX > 4
088800                OR HAND-IS-FLUSH.
088900* CHECKS ONE SUIT'S COUNT.
089000 606-CHECK-ONE-SUIT.
089100     IF WS-SUIT-COUNT(SC-IX) = 5
089200         MOVE "Y" TO WS-FLUSH-SW
089300     END-IF.
089400*
089500* STANDARD JACKS-OR-BETTER PAY LADDER, TESTED HIGH TO LOW SO
089600* THE FIRST MATCH WINS - ROYAL AND STRAIGHT FLUSH FIRST, THEN
089700* QUADS, FULL HOUSE, FLUSH, STRAIGHT, TRIPS, TWO PAIR, AND
089800* FINALLY A LONE HIGH PAIR.
089900 610-JOB-CLASSIFY.
090000     PERFORM 605-CHECK-FLUSH
090100* A STRAIGHT AND A FLUSH TOGETHER ARE EITHER A ROYAL (RANKS
090200* 10-A, TESTED BY THE NINE AND ACE COUNTS BOTH BEING 1) OR A
090300* PLAIN STRAIGHT FLUSH.
090400     IF HAND-IS-FLUSH AND HAND-IS-STRAIGHT
090500         IF WS-RANK-COUNT(9) = 1 AND WS-RANK-COUNT(13) = 1
090600             MOVE "royal_flush" TO WS-CATEGORY-RESULT
090700         ELSE
090800             MOVE "straight_flush" TO WS-CATEGORY-RESULT
090900         END-IF
091000         GO TO 619-JOB-CLASSIFY-EXIT
091100     END-IF
091200* QUADS ARE ALL ONE CATEGORY ON THIS SCHEDULE, SO CONTROL JUST
091300* PASSES TO 611-JOB-CLASSIFY-QUADS TO CONFIRM THE NAME.
091400     IF WS-CNT-OF-4 = 1
091500         PERFORM 611-JOB-CLASSIFY-QUADS
091600         GO TO 619-JOB-CLASSIFY-EXIT
091700     END-IF
091800* ONE TRIP PLUS ONE PAIR, NO MORE AND NO FEWER, IS A FULL HOUSE.
091900     IF WS-CNT-OF-3 = 1 AND WS-CNT-OF-2 = 1
092000         MOVE "full_house" TO WS-CATEGORY-RESULT
092100         GO TO 619-JOB-CLASSIFY-EXIT
092200     END-IF
092300* A HAND WITH NO STRAIGHT AND NO FOUR-OF-A-KIND OR FULL HOUSE
092400* BUT ALL ONE SUIT IS A PLAIN FLUSH.
092500     IF HAND-IS-FLUSH
092600         MOVE "flush" TO WS-CATEGORY-RESULT
092700         GO TO 619-JOB-CLASSIFY-EXIT
092800     END-IF
092900* FIVE CONSECUTIVE RANKS, MIXED SUITS, IS A PLAIN STRAIGHT.
093000     IF HAND-IS-STRAIGHT
093100         MOVE "straight" TO WS-CATEGORY-RESULT
093200         GO TO 619-JOB-CLASSIFY-EXIT
093300     END-IF
093400* THREE OF A KIND WITH NO PAIR LEFT OVER (THAT CASE WOULD
093500* ALREADY HAVE HIT THE FULL-HOUSE TEST ABOVE).
093600     IF WS-CNT-OF-3 = 1
093700         MOVE "three_of_a_kind" TO WS-CATEGORY-RESULT
093800         GO TO 619-JOB-CLASSIFY-EXIT
093900     END-IF
094000* TWO SEPARATE PAIRS IS HELD IN FULL RATHER THAN AS A LONE PAIR.
094100     IF WS-CNT-OF-2 = 2
094200         MOVE "two_pair" TO WS-CATEGORY-RESULT
094300         GO TO 619-JOB-CLASSIFY-EXIT
094400     END-IF
094500* A LONE PAIR ONLY PAYS ON THIS SCHEDULE AT JACKS OR BETTER -
094600* ANYTHING LOWER IS SCORED AS NOTHING, THE SAME AS NO PAIR AT
094700* ALL.
094800     IF WS-CNT-OF-2 = 1
094900         IF WS-PAIR-HI-RANK >= 11
095000             MOVE "jacks_or_better" TO WS-CATEGORY-RESULT
095100         ELSE
095200             MOVE "nothing" TO WS-CATEGORY-RESULT
095300         END-IF
095400         GO TO 619-JOB-CLASSIFY-EXIT
095500     END-IF
095600* NO PAIR OF ANY RANK - THE HAND FALLS THROUGH TO NOTHING.
095700     MOVE "nothing" TO WS-CATEGORY-RESULT.
095800* THE JACKS-OR-BETTER PAYTABLE PRICES FOUR OF A KIND DIFFERENTLY
095900* BY RANK BAND - QUAD ACES WITH A LOW KICKER, PLAIN QUAD ACES,
096000* QUAD LOW CARDS (2-4) WITH AN ACE OR OTHER LOW KICKER, PLAIN
096100* QUAD LOW CARDS, AND EVERYTHING ELSE - SO THIS PARAGRAPH SPLITS
096200* OUT THE FIVE BANDS RATHER THAN JUST CONFIRMING ONE NAME.
096300 611-JOB-CLASSIFY-QUADS.
096400* QUAD ACES SPLITS ON WHETHER THE KICKER IS ALSO A LOW CARD
096500* (2-4) - THAT COMBINATION PAYS A PREMIUM ON MOST BONUS-STYLE
096600* SCHEDULES THIS PAYTABLE MAY BE DRIVING.
096700     IF WS-QUAD-RANK = 14
096800         IF WS-QUAD-KICKER >= 2 AND WS-QUAD-KICKER <= 4
096900             MOVE "four_aces_234" TO WS-CATEGORY-RESULT
097000         ELSE
097100             MOVE "four_aces" TO WS-CATEGORY-RESULT
097200         END-IF
097300     ELSE
097400* QUAD LOW CARDS (2-4) SPLIT THE SAME WAY, BUT THE PREMIUM
097500* KICKER HERE IS EITHER AN ACE OR ANOTHER LOW CARD.
097600         IF WS-QUAD-RANK >= 2 AND WS-QUAD-RANK <= 4
097700             IF WS-QUAD-KICKER = 14 OR
097800                (WS-QUAD-KICKER >= 2 AND WS-QUAD-KICKER <= 4)
097900                 MOVE "four_low_ace" TO WS-CATEGORY-RESULT
098000             ELSE
098100                 MOVE "four_234" TO WS-CATEGORY-RESULT
098200             END-IF
098300         ELSE
098400* EVERY OTHER QUAD RANK (5 THROUGH KING) PAYS ONE FLAT RATE
098500* REGARDLESS OF KICKER.
098600             MOVE "four_of_a_kind" TO WS-CATEGORY-RESULT
098700         END-IF
098800     END-IF.
098900 619-JOB-CLASSIFY-EXIT.
099000     EXIT.
099100*
099200* ----------------------------------------------------------
099300* SELECT THE BEST MASK - SCAN FROM MASK 0, STRICT GREATER-THAN
099400* ONLY REPLACES THE INCUMBENT, SO TIES KEEP THE LOWER MASK.
099500* A MASK WITH ZERO SUPPLIED TRIALS NEVER ENTERS THE COMPARE.
099600* ----------------------------------------------------------
099700* SCANS ALL 32 MASKS FROM ZERO UP - CHANGE 0261 MOVED THE
099800* STARTING WS-BEST-EV TO -1 SO MASK ZERO ALWAYS BECOMES THE
099900* FIRST INCUMBENT EVEN IF ITS AVERAGE HAPPENS TO BE ZERO.
100000 400-PICK-BEST-MASK.
100100     MOVE -1 TO WS-BEST-EV
100200     MOVE ZERO TO WS-BEST-MASK-NUM
100300     SET MASK-IX TO 1
100400     PERFORM 410-SCORE-ONE-MASK
100500             VARYING MASK-IX FROM 1 BY 1 UNTIL MASK-IX > 32.
100600* CHANGE 0240 MADE THIS A STRICT GREATER-THAN COMPARE SO A TIE
100700* NO LONGER DISPLACES THE INCUMBENT - THE LOWER-NUMBERED MASK
100800* WINS ANY TIE, MATCHING THE FROZEN-EV JOB'S RULE.  A MASK WITH
100900* ZERO TRIALS IS LEFT AT ZERO AVERAGE AND NEVER COMPARED.
101000 410-SCORE-ONE-MASK.
101100     IF WS-MASK-TRIALS(MASK-IX) = ZERO
101200         MOVE ZERO TO WS-MASK-AVG(MASK-IX)
101300     ELSE
101400* ROUNDED TO SIX DECIMAL PLACES - THE SAME PRECISION VPFROZEN
101500* USES FOR ITS FROZEN-EV FIGURES, SO THE TWO REPORTS ARE
101600* DIRECTLY COMPARABLE COIN FOR COIN.
101700         COMPUTE WS-MASK-AVG(MASK-IX) ROUNDED =
101800             WS-MASK-PAYOUT(MASK-IX) / WS-MASK-TRIALS(MASK-IX)
101900         IF WS-MASK-AVG(MASK-IX) > WS-BEST-EV
102000             MOVE WS-MASK-AVG(MASK-IX) TO WS-BEST-EV
102100             SET WS-BEST-MASK-NUM TO MASK-IX
102200             SUBTRACT 1 FROM WS-BEST-MASK-NUM
102300         END-IF
102400     END-IF.
102500*
102600* ----------------------------------------------------------
102700* END-OF-RUN REPORT - ALL 32 MASKS, TRIAL COUNT AND AVERAGE.
102800* ----------------------------------------------------------
102900* PRINTS THE BASE HAND, THE WINNING MASK AND ITS EV, THEN A
103000* FULL 32-LINE DETAIL LISTING SO EVERY MASK'S RESULT IS ON THE
103100* REPORT FOR AUDIT, NOT JUST THE WINNER.
103200 800-WRITE-REPORT.
103300     MOVE WS-RPT-HEADING-1 TO REPORT-LINE
103400     WRITE REPORT-LINE
103500     SET HC-IX TO 1
103600     PERFORM 805-MOVE-ONE-BASE-CARD
103700             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5
103800     MOVE WS-RPT-BASE-HAND TO REPORT-LINE
103900     WRITE REPORT-LINE
104000     MOVE WS-BEST-MASK-NUM TO RPT-BEST-MASK
104100     MOVE WS-BEST-EV       TO RPT-BEST-EV
104200     MOVE WS-RPT-BEST-MASK TO REPORT-LINE
104300     WRITE REPORT-LINE
104400     MOVE WS-RPT-BLANK-LINE TO REPORT-LINE
104500     WRITE REPORT-LINE
104600     MOVE WS-RPT-MASK-HEADING TO REPORT-LINE
104700     WRITE REPORT-LINE
104800     SET MASK-IX TO 1
104900     PERFORM 810-WRITE-ONE-MASK-LINE
105000             VARYING MASK-IX FROM 1 BY 1 UNTIL MASK-IX > 32.
105100 899-WRITE-REPORT-EXIT.
105200     EXIT.
105300* FORMATS ONE OF THE FIVE BASE-HAND CARDS FOR THE REPORT LINE.
105400 805-MOVE-ONE-BASE-CARD.
105500     MOVE WS-BASE-CARD(HC-IX) TO RPT-BASE-CARD(HC-IX).
105600* PRINTS ONE MASK'S TRIAL COUNT AND AVERAGE PAYOUT, REGARDLESS
105700* OF WHETHER THAT MASK EVER RECEIVED A SINGLE TRIAL.
105800 810-WRITE-ONE-MASK-LINE.
105900     SET WS-CUR-MASK-NUM TO MASK-IX
106000     SUBTRACT 1 FROM WS-CUR-MASK-NUM
106100     MOVE WS-CUR-MASK-NUM        TO RPT-MASK-NUM
106200     MOVE WS-MASK-TRIALS(MASK-IX) TO RPT-MASK-TRIALS
106300     MOVE WS-MASK-AVG(MASK-IX)    TO RPT-MASK-AVG
106400     MOVE WS-RPT-MASK-LINE TO REPORT-LINE
106500     WRITE REPORT-LINE.
106600

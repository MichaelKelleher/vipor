000100****************************************************************
000200* VPSIM    -- VIDEO POKER RULE ENGINE - HAND SIMULATION BATCH
000300*
000400* READS A PAY TABLE AND A FILE OF DEALT-HAND TRANSACTIONS,
000500* APPLIES THE HOLD STRATEGY REQUESTED ON EACH TRANSACTION,
000600* DRAWS REPLACEMENT CARDS, SCORES THE FINAL HAND UNDER THE
000700* REQUESTED RULE SET, WRITES A RESULT RECORD PER HAND AND A
000800* RUN-TOTALS REPORT AT END OF FILE.
000900*
001000* WRITTEN BY, T. CHIPMAN, RESEARCH SYSTEMS GROUP
001100* IN ENTERPRISE COBOL V6.3 FOR Z/OS
001200****************************************************************
001300 IDENTIFICATION DIVISION.
001400 PROGRAM-ID.    VPSIM.
001500 AUTHOR.        T-CHIPMAN.
001600 INSTALLATION.  RESEARCH SYSTEMS GROUP.
001700 DATE-WRITTEN.  06/12/1989.
001800 DATE-COMPILED.
001900 SECURITY.      NONCONFIDENTIAL.
002000*
002100****************************************************************
002200* CHANGE LOG
002300*
002400* DATE        INIT  TICKET     DESCRIPTION
002500* ----------  ----  ---------  -----------------------------
002600* 06/12/1989  TC    RSG-0041   ORIGINAL PROGRAM - JACKS-OR-
002700*                              BETTER SCORING AND ANY-PAIR
002800*                              STRATEGY ONLY.
002900* 09/03/1989  TC    RSG-0058   ADDED HOLD-NOTHING STRATEGY (N)
003000*                              AND THE RUN-TOTALS REPORT.
003100* 02/14/1990  TC    RSG-0077   ADDED THE RIFF STRATEGY LADDER
003200*                              FOR JACKS-OR-BETTER (STRATEGY R).
003300* 11/06/1990  DKR   RSG-0102   ADDED DEUCES WILD RULE SET AND
003400*                              ITS HOLD-STRATEGY HELPERS.
003500* 04/22/1991  DKR   RSG-0119   ADDED DEUCES WILD BONUS RULE SET
003600*                              AND THE J-RIFF STRATEGY LADDER.
003700* 08/30/1991  TC    RSG-0126   FIXED FOUR-ACES/FOUR-LOW SPLITS
003800*                              MISCLASSIFYING KICKER OF ACE.
003900* 03/11/1992  DKR   RSG-0140   ADDED FIXED-MASK STRATEGY (F) FOR
004000*                              FROZEN-HAND REGRESSION WORK.
004100* 08/04/1992  DKR   RSG-0144   MOVED THE 647-CAN-MAKE-FULL-HOUSE
004200*                              DEUCE-SPLIT LOGIC OUT OF 650 SO
004300*                              660 COULD SHARE IT WITHOUT COPYING
004400*                              THE PARAGRAPH.
004500* 07/19/1993  TC    RSG-0163   ADDED HOT ROLL MULTIPLIER FIELDS
004600*                              TO THE HAND TRANSACTION RECORD.
004700* 01/05/1994  DKR   RSG-0171   CATEGORY TABLE ON THE REPORT NOW
004800*                              SORTED COUNT DESCENDING, CODE
004900*                              ASCENDING ON TIES.
005000* 06/17/1996  TC    RSG-0198   PAY TABLE VALIDATION - REJECT
005100*                              NEGATIVE PAYOUT OR BLANK CATEGORY.
005200* 11/02/1998  JLR   RSG-0210   Y2K REVIEW - NO 2-DIGIT YEAR
005300*                              FIELDS FOUND IN THIS PROGRAM.
005400* 02/09/1999  JLR   RSG-0214   CORRECTED J-RIFF RULE 3/6 SUIT
005500*                              COUNT TIE-BREAK TO ASCENDING
005600*                              SUIT LETTER PER TEST BENCH.
005700* 05/20/2003  DKR   RSG-0233   MINOR - RETURN PCT FIELD WIDENED
005800*                              TO 4 DECIMAL PLACES.
005900* 02/11/2004  DKR   RSG-0239   ADDED THE WS-EV-PER-HAND FIELD AND
006000*                              RPT-EV REPORT LINE - AUDIT ASKED
006100*                              FOR A PER-HAND FIGURE ALONGSIDE
006200*                              RETURN PCT SO A SMALL SAMPLE RUN
006300*                              DID NOT HAVE TO BE HAND-DIVIDED.
006400* 09/14/2005  MDK   RSG-0247   700-MASK-SET-HELD-FLAGS SCANNED
006500*                              BITS LOW TO HIGH AND MISREAD SOME
006600*                              HOLD MASKS - NOW SCANS HIGH TO LOW.
006700* 03/02/2006  MDK   RSG-0252   302-PARSE-INITIAL-HAND NOW ABENDS
006800*                              ON AN UNRECOGNIZED RANK OR SUIT
006900*                              CHARACTER AND ON A REPEATED CARD
007000*                              WITHIN THE SAME HAND - PREVIOUSLY
007100*                              A BAD CARD JUST LEFT ITS RANK/SUIT
007200*                              WORK FIELDS AT ZERO AND THE HAND
007300*                              WAS SCORED ANYWAY.
007400****************************************************************
007500*
007600* JOB CONTROL FOR THIS STEP (REFERENCE ONLY):
007700* //VPSIM    JOB 1,NOTIFY=&SYSUID
007800* //*************************************************/
007900* //RUN      EXEC PGM=VPSIM
008000* //STEPLIB    DD DSN=&SYSUID..LOAD,DISP=SHR
008100* //PAYTABLE   DD DSN=&SYSUID..VP.PAYTABLE,DISP=SHR
008200* //HANDSIN    DD DSN=&SYSUID..VP.HANDS,DISP=SHR
008300* //RESULTS    DD DSN=&SYSUID..VP.RESULTS,DISP=(NEW,CATLG)
008400* //REPORTOUT  DD SYSOUT=*
008500* //*************************************************/
008600*
008700****************************************************************
008800* PROCESSING NOTES (DKR, ADDED PER RSG-0119, KEPT UPDATED SINCE)
008900*
009000* THIS STEP DOES NOT SHUFFLE OR DEAL CARDS.  IT IS A SCORING AND
009100* HOLD-STRATEGY ENGINE ONLY - THE INITIAL FIVE CARDS AND THE
009200* FIVE REPLACEMENT CARDS ON EACH HANDS-IN-FILE RECORD ARE BOTH
009300* SUPPLIED BY WHATEVER DEALT THE HAND UPSTREAM (A SEPARATE DECK
009400* SIMULATOR STEP, OR A HAND-BUILT TEST DECK FOR REGRESSION RUNS).
009500* WHAT THIS PROGRAM DOES, FOR EVERY TRANSACTION, IS:
009600*
009700*   1. PARSE AND VALIDATE THE FIVE DEALT CARDS (302-330).
009800*   2. DECIDE WHICH OF THE FIVE TO HOLD, PER THE STRATEGY CODE
009900*      ON THE TRANSACTION (310, DISPATCHING TO 710-749).
010000*   3. REPLACE THE UNHELD POSITIONS FROM THE SUPPLIED DRAW PILE
010100*      (320).
010200*   4. CLASSIFY THE FINAL FIVE-CARD HAND UNDER THE REQUESTED
010300*      RULE SET (330, DISPATCHING TO 610/650/660).
010400*   5. PRICE THE HAND OFF THE IN-MEMORY PAY TABLE AND APPLY THE
010500*      HOT ROLL MULTIPLIER IF THE HAND IS SCHEDULED FOR ONE
010600*      (340, 350).
010700*   6. ROLL THE HAND INTO THE RUN TOTALS AND WRITE ITS DETAIL
010800*      RECORD (360, 370).
010900*
011000* THE FIVE STRATEGY CODES (P, N, R, W, F) EXIST SO A RESEARCH RUN
011100* CAN COMPARE A NAIVE STRATEGY (P OR N) AGAINST AN OPTIMAL-PLAY
011200* LADDER (R FOR JACKS-OR-BETTER, W FOR DEUCES WILD BONUS) ON THE
011300* SAME DEALT-HAND STREAM, OR REPLAY A FIXED HOLD PATTERN (F) TO
011400* REPRODUCE A PRIOR RUN EXACTLY - THAT LAST USE IS WHAT VPFROZEN
011500* PRODUCES THE FROZEN TRANSACTION FILE FOR.
011600*
011700* THE RIFF AND J-RIFF LADDERS (720, 740) ARE NOT A COMPLETE
011800* OPTIMAL-PLAY TABLE - THEY ARE A FIXED RUNG ORDER THIS SHOP HAS
011900* VALIDATED AGAINST THE TEST BENCH FOR THE STANDARD 9/6 JACKS AND
012000* FULL-PAY DEUCES SCHEDULES.  A DIFFERENT PAY TABLE CAN CHANGE
012100* WHICH RUNG IS ACTUALLY OPTIMAL; THIS PROGRAM DOES NOT RE-DERIVE
012200* THE LADDER FROM THE PAY TABLE IT IS HANDED.
012300****************************************************************
012400 ENVIRONMENT DIVISION.
012500 CONFIGURATION SECTION.
012600 SOURCE-COMPUTER.  IBM-3090.
012700 OBJECT-COMPUTER.  IBM-3090.
012800 SPECIAL-NAMES.
012900     C01 IS TOP-OF-FORM
013000     CLASS RANK-CHARS IS "2" "3" "4" "5" "6" "7" "8" "9"
013100                        "T" "J" "Q" "K" "A"
013200     CLASS SUIT-CHARS IS "S" "H" "D" "C".
013300*
013400 INPUT-OUTPUT SECTION.
013500 FILE-CONTROL.
013600* FOUR FILES, ALL LINE SEQUENTIAL - THIS STEP DOES NO VSAM OR
013700* DATABASE I/O OF ITS OWN; THE PAY TABLE AND HAND STREAM ARE
013800* HANDED TO IT AS FLAT FILES BY WHATEVER JCL OR SCHEDULER RUNS
013900* THE RESEARCH SUITE.  EACH SELECT CARRIES ITS OWN FILE STATUS
014000* FIELD SO 105-OPEN-FILES CAN REPORT WHICH FILE FAILED TO OPEN.
014100     SELECT PAYTABLE-FILE   ASSIGN TO PAYTABLE
014200            ORGANIZATION IS LINE SEQUENTIAL
014300            FILE STATUS  IS FS-PAYTABLE.
014400*
014500* THE DRIVER FILE - SEE THE FD BELOW FOR RECORD LAYOUT NOTES.
014600     SELECT HANDS-IN-FILE   ASSIGN TO HANDSIN
014700            ORGANIZATION IS LINE SEQUENTIAL
014800            FILE STATUS  IS FS-HANDS-IN.
014900*
015000* ONE OUTPUT ROW PER HAND - FEEDS WHATEVER DOWNSTREAM TOOL DOES
015100* THE DETAILED STATISTICAL ANALYSIS THIS STEP ITSELF DOES NOT.
015200     SELECT RESULTS-OUT-FILE ASSIGN TO RESULTS
015300            ORGANIZATION IS LINE SEQUENTIAL
015400            FILE STATUS  IS FS-RESULTS-OUT.
015500*
015600* THE HUMAN-READABLE SUMMARY - SEE 800-WRITE-REPORT.
015700     SELECT REPORT-OUT-FILE ASSIGN TO REPORTOUT
015800            ORGANIZATION IS LINE SEQUENTIAL
015900            FILE STATUS  IS FS-REPORT-OUT.
016000*
016100 DATA DIVISION.
016200 FILE SECTION.
016300*
016400* PAYTABLE-FILE IS THE SMALL CONTROL FILE THAT PRICES EACH
016500* CATEGORY FOR THE RULESET/BET-UNIT COMBINATION BEING SIMULATED.
016600* IT IS READ ONCE AT STARTUP INTO THE WS-PAYTABLE-TABLE ARRAY
016700* BELOW AND IS NOT REOPENED FOR THE REST OF THE RUN.
016800 FD  PAYTABLE-FILE
016900     LABEL RECORDS ARE STANDARD
017000     RECORD CONTAINS 32 CHARACTERS
017100     RECORDING MODE IS F.
017200 01  PAYTABLE-REC.
017300     05  PT-CATEGORY         PIC X(24).
017400     05  PT-PAYOUT           PIC 9(05).
017500     05  FILLER              PIC X(03).
017600*
017700* HANDS-IN-FILE IS THE DRIVER FILE - ONE RECORD PER SIMULATED
017800* HAND.  TX-INITIAL AND TX-DRAWS CARRY THE FIVE DEALT CARDS AND
017900* THE FIVE POST-DRAW REPLACEMENTS, ALREADY DETERMINED BY
018000* WHATEVER DEALT THE CARDS UPSTREAM OF THIS STEP - VPSIM DOES
018100* NOT SHUFFLE OR DEAL, IT ONLY APPLIES A HOLD STRATEGY AND
018200* SCORES THE RESULT.  TX-HOTROLL-SCHED, -PHASE AND THE TWO DIE
018300* FIELDS ARE ONLY MEANINGFUL WHEN THE HOT ROLL PROMOTION IS
018400* ACTIVE FOR THIS RULESET - SEE 350-APPLY-HOT-ROLL.
018500 FD  HANDS-IN-FILE
018600     LABEL RECORDS ARE STANDARD
018700     RECORD CONTAINS 80 CHARACTERS
018800     RECORDING MODE IS F.
018900 01  HAND-TX-REC.
019000     05  TX-HAND-ID          PIC 9(07).
019100     05  TX-RULESET          PIC X(01).
019200     05  TX-STRATEGY         PIC X(01).
019300     05  TX-BET              PIC 9(03).
019400     05  TX-INITIAL          OCCURS 5 TIMES PIC X(02).
019500* TX-HOLD-MASK IS ONLY READ WHEN TX-STRATEGY = "F" - EVERY
019600* OTHER STRATEGY CODE COMPUTES ITS OWN MASK AND IGNORES THIS
019700* FIELD ENTIRELY.
019800     05  TX-HOLD-MASK        PIC 9(02).
019900     05  TX-DRAWS            OCCURS 5 TIMES PIC X(02).
020000* "Y" ONLY WHEN THIS HAND IS ONE OF THE PROMOTION'S SCHEDULED
020100* DRAWS - SEE 350-APPLY-HOT-ROLL.
020200     05  TX-HOTROLL-SCHED    PIC X(01).
020300* CARRIED FOR THE UPSTREAM PROMOTION SCHEDULER'S OWN BOOKKEEPING
020400* (WHICH PART OF THE PROMOTION WINDOW DEALT THIS HAND) - VPSIM
020500* DOES NOT INTERPRET THIS FIELD ITSELF.
020600     05  TX-HOTROLL-PHASE    PIC X(01).
020700* THE TWO DICE, ONE DIGIT EACH (1-6) - ZERO ON AN UNSCHEDULED
020800* HAND SINCE THEY ARE NEVER ROLLED FOR ONE.
020900     05  TX-HOTROLL-DIE1     PIC 9(01).
021000     05  TX-HOTROLL-DIE2     PIC 9(01).
021100* PADS THE RECORD OUT TO THE STANDARD 80-CHARACTER TRANSACTION
021200* WIDTH THIS SHOP USES FOR EVERY LINE-SEQUENTIAL DRIVER FILE.
021300     05  FILLER              PIC X(42).
021400*
021500* RESULTS-OUT-FILE IS ONE DETAIL RECORD PER HAND, WRITTEN BY
021600* 370-WRITE-RESULT-REC.  RS-HOLD-PATTERN IS THE PRINTABLE
021700* H/D STRING BUILT BY 705-BUILD-HOLD-PATTERN, NOT THE RAW
021800* NUMERIC MASK - THE MASK ITSELF TRAVELS IN RS-HOLD-MASK.
021900* RS-NET IS SIGNED BECAUSE A HAND CAN LOSE THE ENTIRE BET.
022000 FD  RESULTS-OUT-FILE
022100     LABEL RECORDS ARE STANDARD
022200     RECORD CONTAINS 80 CHARACTERS
022300     RECORDING MODE IS F.
022400 01  HAND-RESULT-REC.
022500     05  RS-HAND-ID          PIC 9(07).
022600* NUMERIC MASK, 0-31, COPIED STRAIGHT FROM WS-HOLD-MASK.
022700     05  RS-HOLD-MASK        PIC 9(02).
022800* PRINTABLE H/- STRING, POSITION FOR POSITION WITH RS-FINAL -
022900* KEPT ALONGSIDE THE NUMERIC MASK SO A DOWNSTREAM READER CAN
023000* SEE WHICH CARDS WERE HELD WITHOUT DECODING THE BIT PATTERN.
023100     05  RS-HOLD-PATTERN     PIC X(05).
023200     05  RS-FINAL            OCCURS 5 TIMES PIC X(02).
023300* LOWER-CASE UNDERSCORE LITERAL, SAME VOCABULARY AS PT-CATEGORY
023400* AND WS-CATEGORY-RESULT.
023500     05  RS-CATEGORY         PIC X(24).
023600     05  RS-PAYOUT           PIC 9(07).
023700     05  RS-NET              PIC S9(07).
023800* PADS THE DETAIL RECORD OUT TO THE SAME 80-CHARACTER WIDTH AS
023900* THE TRANSACTION RECORD IT WAS BUILT FROM.
024000     05  FILLER              PIC X(18).
024100*
024200* REPORT-OUT-FILE IS THE END-OF-RUN SUMMARY PRINTED BY
024300* 800-WRITE-REPORT - ONE HEADING BLOCK FOLLOWED BY ONE LINE
024400* PER CATEGORY IN THE FREQUENCY TABLE, SORTED BY 850-SORT-CATS.
024500 FD  REPORT-OUT-FILE
024600     LABEL RECORDS ARE STANDARD
024700     RECORD CONTAINS 132 CHARACTERS
024800     RECORDING MODE IS F.
024900 01  REPORT-LINE             PIC X(132).
025000*
025100 WORKING-STORAGE SECTION.
025200*
025300****************************************************************
025400* CARD REPRESENTATION AND CATEGORY-CODE NOTES (DKR, RSG-0102)
025500*
025600* A CARD TRAVELS THROUGH THIS PROGRAM IN THREE FORMS AT DIFFERENT
025700* POINTS - KNOWING WHICH FORM A GIVEN FIELD HOLDS SAVES A LOT OF
025800* CONFUSION WHEN READING THE CLASSIFY PARAGRAPHS:
025900*
026000*   - TEXT FORM (WS-CARD-TEXT) - THE TWO-CHARACTER CODE AS IT
026100*     ARRIVES ON THE TRANSACTION RECORD, RANK CHARACTER THEN
026200*     SUIT CHARACTER (E.G. "AS" FOR THE ACE OF SPADES).
026300*   - NUMERIC FORM (WS-CARD-RANK-VAL, WS-CARD-SUIT-IX) - THE
026400*     RANK AS A VALUE 2-14 (ACE HIGH EXCEPT IN THE WHEEL
026500*     STRAIGHT, RUN 10 OF WS-STRAIGHT-RUNS) AND THE SUIT AS ITS
026600*     POSITION 1-4 IN WS-SUIT-CODE (S,H,D,C - NOT ALPHABETICAL
026700*     ORDER, WHICH IS WHY THE 505B/505C TRANSLATION PARAGRAPHS
026800*     EXIST FOR THE HANDFUL OF PLACES THAT NEED AN ALPHABETICAL
026900*     TIE-BREAK SCAN).
027000*   - COUNT FORM (WS-RANK-COUNTS, WS-SUIT-COUNTS) - HOW MANY OF
027100*     THE FIVE CARDS FALL ON EACH RANK/SUIT, BUILT FRESH FOR
027200*     EVERY HAND BY 510-BUILD-RANK-SUIT-COUNTS.  EVERY
027300*     CLASSIFICATION AND STRATEGY PARAGRAPH WORKS OFF THE COUNT
027400*     FORM, NEVER BY RE-SCANNING THE FIVE CARDS DIRECTLY.
027500*
027600* CATEGORY CODES (WS-CATEGORY-RESULT, PT-CATEGORY, RS-CATEGORY)
027700* ARE LOWER-CASE UNDERSCORE-SEPARATED LITERALS ("JACKS_OR_
027800* BETTER", "FOUR_ACES_234", "NOTHING" AND SO ON) RATHER THAN A
027900* NUMERIC CODE, SO THE PAY TABLE DATASET CAN BE PREPARED AND
028000* PROOFREAD BY HAND WITHOUT A CROSS-REFERENCE SHEET.  THE EXACT
028100* SET OF LITERALS IN USE FOR A GIVEN RULE SET IS DOCUMENTED AT
028200* THE 610/650/660 CLASSIFY PARAGRAPHS THAT ASSIGN THEM.
028300****************************************************************
028400* ----------------------------------------------------------
028500* FILE STATUS AND END-OF-FILE SWITCHES
028600* ----------------------------------------------------------
028700* NONE OF THESE ARE INTERROGATED DIRECTLY BY THIS PROGRAM - A
028800* BAD OPEN OR READ SURFACES AS AN AT-END OR AN ABEND FROM THE
028900* CALLED PARAGRAPH INSTEAD.  THEY ARE KEPT SO A DUMP SHOWS THE
029000* LAST FILE STATUS ON EACH DATASET IF SOMETHING GOES WRONG.
029100 01  WS-FILE-STATUSES.
029200     05  FS-PAYTABLE         PIC XX     VALUE "00".
029300     05  FS-HANDS-IN         PIC XX     VALUE "00".
029400     05  FS-RESULTS-OUT      PIC XX     VALUE "00".
029500     05  FS-REPORT-OUT       PIC XX     VALUE "00".
029600*
029700 01  WS-SWITCHES.
029800     05  WS-PAYTABLE-EOF-SW  PIC X      VALUE "N".
029900         88  PAYTABLE-EOF               VALUE "Y".
030000     05  WS-HANDS-EOF-SW     PIC X      VALUE "N".
030100         88  HANDS-EOF                  VALUE "Y".
030200     05  WS-ABORT-SW         PIC X      VALUE "N".
030300         88  RUN-ABORTED                VALUE "Y".
030400     05  WS-FLUSH-SW         PIC X      VALUE "N".
030500         88  HAND-IS-FLUSH               VALUE "Y".
030600     05  WS-STRAIGHT-SW      PIC X      VALUE "N".
030700         88  HAND-IS-STRAIGHT            VALUE "Y".
030800* SET BY 651-CHECK-NATURAL-ROYAL-RANKS - TRUE WHEN THE FIVE
030900* NATURAL RANKS ARE EXACTLY 10-J-Q-K-A, THE DEUCES-WILD
031000* NATURAL-ROYAL TEST.
031100     05  WS-ROYAL-SET-SW     PIC X      VALUE "N".
031200         88  HAND-IS-ROYAL-SET           VALUE "Y".
031300* STANDARD RSG PROGRAM SKELETON ITEM - NOT TESTED BY THIS
031400* PROGRAM'S LOGIC, KEPT FOR PARITY WITH OTHER STEPS IN THIS
031500* SUITE THAT DO TEST AN UPSI SWITCH FOR AN OPERATOR-SET
031600* RERUN FLAG.
031700     05  UPSI-0              PIC X      VALUE "0".
031800         88  UPSI-0-ON                   VALUE "1".
031900*
032000* ----------------------------------------------------------
032100* RANK AND SUIT LOOKUP TABLES (LITERAL-REDEFINE IDIOM)
032200* ----------------------------------------------------------
032300 01  WS-RANK-CODE-LIT.
032400     05  FILLER              PIC X(13)  VALUE "23456789TJQKA".
032500* RANK CHARACTER TABLE, POSITION 1-13 IN DEAL ORDER (LOW TO
032600* HIGH) - 500-LOOKUP-RANK-VALUE SCANS THIS TABLE POSITION BY
032700* POSITION AND RETURNS THE MATCHING ENTRY OF WS-RANK-VALUE.
032800 01  WS-RANK-CODE-R REDEFINES WS-RANK-CODE-LIT.
032900     05  WS-RANK-CODE        OCCURS 13 TIMES PIC X(01).
033000*
033100* NUMERIC VALUE FOR EACH OF THE 13 RANK POSITIONS ABOVE, TWO
033200* DIGITS EACH SO THE 26-CHARACTER LITERAL REDEFINES CLEANLY
033300* AS 13 OCCURRENCES OF PIC 99 - VALUES RUN 02 THROUGH 14, ACE
033400* ALWAYS HIGH (THE WHEEL STRAIGHT IS HANDLED SEPARATELY AS
033500* RUN 10 OF WS-STRAIGHT-RUNS, NOT BY GIVING THE ACE A SECOND
033600* LOW VALUE HERE).
033700 01  WS-RANK-VALUE-LIT.
033800     05  FILLER              PIC X(26)
033900         VALUE "02030405060708091011121314".
034000 01  WS-RANK-VALUE-R REDEFINES WS-RANK-VALUE-LIT.
034100     05  WS-RANK-VALUE       OCCURS 13 TIMES PIC 99.
034200*
034300* SUIT CHARACTER TABLE - POSITION 1-4 IS THE SUIT INDEX USED
034400* EVERYWHERE ELSE IN THE PROGRAM (WS-CARD-SUIT-IX, WS-TARGET-
034500* SUIT-IX AND SO ON).  THE ORDER S,H,D,C IS THIS SHOP'S HOUSE
034600* ORDER, NOT ALPHABETICAL - SEE THE CARD REPRESENTATION NOTES
034700* AT THE TOP OF THIS SECTION FOR WHY THAT MATTERS.
034800 01  WS-SUIT-CODE-LIT.
034900     05  FILLER              PIC X(04)  VALUE "SHDC".
035000 01  WS-SUIT-CODE-R REDEFINES WS-SUIT-CODE-LIT.
035100     05  WS-SUIT-CODE        OCCURS 4 TIMES PIC X(01).
035200*
035300* TEN STRAIGHT RUNS, FIVE RANKS EACH (ASCENDING, WHEEL LAST) --
035400* BUILT BY 120-BUILD-STRAIGHT-RUNS AT PROGRAM START.
035500 01  WS-STRAIGHT-RUNS.
035600     05  WS-STRAIGHT-RUN     OCCURS 10 TIMES.
035700         10  WS-RUN-RANK     OCCURS 5 TIMES PIC 99 COMP.
035800*
035900* ----------------------------------------------------------
036000* PAY TABLE (HELD IN MEMORY - WORST CASE ABOUT 20 CATEGORIES)
036100* ----------------------------------------------------------
036200* WS-PAYTABLE-TABLE IS LOADED ONCE BY 110-LOAD-PAYTABLE AND
036300* SEARCHED SEQUENTIALLY BY 340-COMPUTE-PAYOUT FOR EVERY HAND -
036400* TWENTY ENTRIES IS MORE THAN ANY SCHEDULE THIS SHOP RUNS HAS
036500* EVER NEEDED, BUT THE EXTRA ROOM COSTS NOTHING.
036600 01  WS-PAYTABLE-NAME        PIC X(30)  VALUE SPACES.
036700 01  WS-PAYTABLE-BET-UNIT    PIC 9(03)  VALUE 1.
036800 77  WS-PAYTABLE-COUNT       PIC 99 COMP VALUE ZERO.
036900 01  WS-PAYTABLE-TABLE.
037000     05  WS-PAYTABLE-ENTRY   OCCURS 20 TIMES
037100                             INDEXED BY PT-IX.
037200         10  WS-PT-CATEGORY  PIC X(24) VALUE SPACES.
037300         10  WS-PT-PAYOUT    PIC 9(05) COMP VALUE ZERO.
037400 77  WS-PT-SEARCH-IX         PIC 99 COMP VALUE ZERO.
037500 77  WS-PT-FOUND-SW          PIC X      VALUE "N".
037600     88  PT-FOUND                       VALUE "Y".
037700 01  WS-LOOKUP-CATEGORY      PIC X(24)  VALUE SPACES.
037800 01  WS-LOOKUP-PAYOUT        PIC 9(05) COMP VALUE ZERO.
037900*
038000* ----------------------------------------------------------
038100* ONE HAND OF FIVE CARDS - USED FOR BOTH INITIAL AND FINAL
038200* ----------------------------------------------------------
038300* WS-CARD-TEXT CARRIES THE RAW TWO-CHARACTER CARD CODE (RANK
038400* CHARACTER FOLLOWED BY SUIT CHARACTER, E.G. "TS" FOR TEN OF
038500* SPADES) AS IT ARRIVES ON THE TRANSACTION RECORD.  THE
038600* NUMERIC RANK AND SUIT-INDEX FIELDS BELOW ARE DERIVED FROM IT
038700* BY 200-LOAD-HAND SO THE CLASSIFY PARAGRAPHS NEVER HAVE TO
038800* RE-TRANSLATE A CHARACTER CODE.  WS-CARD-HELD IS SET BY
038900* WHICHEVER STRATEGY PARAGRAPH RAN FOR THIS HAND AND READ BACK
039000* BY 320-APPLY-HOLD-AND-DRAW.
039100 01  WS-HAND.
039200     05  WS-HAND-CARD        OCCURS 5 TIMES
039300                             INDEXED BY HC-IX HC2-IX.
039400         10  WS-CARD-TEXT    PIC X(02).
039500         10  WS-CARD-TEXT-R REDEFINES WS-CARD-TEXT.
039600             15  WS-CARD-RANK-CH  PIC X(01).
039700             15  WS-CARD-SUIT-CH  PIC X(01).
039800         10  WS-CARD-RANK-VAL PIC 99 COMP VALUE ZERO.
039900         10  WS-CARD-SUIT-IX  PIC 9 COMP  VALUE ZERO.
040000         10  WS-CARD-HELD     PIC X(01)   VALUE "N".
040100             88  CARD-IS-HELD             VALUE "Y".
040200*
040300* RANK/SUIT COUNT TABLES BUILT FROM THE CURRENT WS-HAND
040400 01  WS-RANK-COUNTS.
040500     05  WS-RANK-COUNT       OCCURS 13 TIMES PIC 9 COMP
040600                             INDEXED BY RC-IX.
040700 01  WS-SUIT-COUNTS.
040800     05  WS-SUIT-COUNT       OCCURS 4 TIMES PIC 9 COMP
040900                             INDEXED BY SC-IX.
041000*
041100* SHAPE FACTS DERIVED FROM THE RANK-COUNT TABLE
041200* WS-CNT-OF-4/3/2/1 COUNT HOW MANY DISTINCT RANKS APPEAR
041300* EXACTLY FOUR, THREE, TWO OR ONE TIMES IN THE HAND - FOUR OF A
041400* KIND SHOWS UP AS WS-CNT-OF-4 = 1, A FULL HOUSE AS WS-CNT-OF-3
041500* = 1 AND WS-CNT-OF-2 = 1, TWO PAIR AS WS-CNT-OF-2 = 2, AND SO
041600* ON.  610-JOB-CLASSIFY READS THESE COUNTS RATHER THAN
041700* RE-SCANNING THE HAND ITSELF.
041800 01  WS-SHAPE-FACTS.
041900     05  WS-CNT-OF-4         PIC 9 COMP VALUE ZERO.
042000     05  WS-CNT-OF-3         PIC 9 COMP VALUE ZERO.
042100     05  WS-CNT-OF-2         PIC 9 COMP VALUE ZERO.
042200     05  WS-CNT-OF-1         PIC 9 COMP VALUE ZERO.
042300     05  WS-QUAD-RANK        PIC 99 COMP VALUE ZERO.
042400     05  WS-QUAD-KICKER      PIC 99 COMP VALUE ZERO.
042500     05  WS-TRIP-RANK        PIC 99 COMP VALUE ZERO.
042600     05  WS-PAIR-HI-RANK     PIC 99 COMP VALUE ZERO.
042700     05  WS-PAIR-LO-RANK     PIC 99 COMP VALUE ZERO.
042800     05  WS-PAIR-COUNT-SEEN  PIC 9 COMP VALUE ZERO.
042900*
043000* STRAIGHT-CHECK WORK AREA
043100 01  WS-STRAIGHT-WORK.
043200     05  WS-RUN-IX           PIC 99 COMP VALUE ZERO.
043300     05  WS-RUN-MATCH-IX     PIC 99 COMP VALUE ZERO.
043400     05  WS-RUN-RANK-IX      PIC 9  COMP VALUE ZERO.
043500     05  WS-RUN-HIT-COUNT    PIC 9  COMP VALUE ZERO.
043600*
043700* DEUCES-WILD COMMON WORK AREA
043800* WS-DEUCE-COUNT AND WS-NATURAL-COUNT SPLIT THE FIVE-CARD HAND
043900* INTO WILD CARDS (RANK 2) AND EVERYTHING ELSE - MOST OF THE
044000* 650/660 CLASSIFY LADDERS BRANCH ON WS-DEUCE-COUNT FIRST.
044100* WS-CMS-SW/CAN-MAKE-TRUE IS THE COMMON YES/NO ANSWER LEFT BY
044200* THE 647/652/653-CAN-MAKE-xxx FAMILY OF SUBROUTINES THAT TEST
044300* WHETHER THE NATURAL CARDS PLUS THE DEUCES ON HAND CAN REACH A
044400* GIVEN TARGET SHAPE.
044500 01  WS-DEUCES-WORK.
044600     05  WS-DEUCE-COUNT      PIC 9  COMP VALUE ZERO.
044700     05  WS-NATURAL-COUNT    PIC 9  COMP VALUE ZERO.
044800     05  WS-NATURAL-SUIT-IX  PIC 9  COMP VALUE ZERO.
044900     05  WS-SUITED-SW        PIC X      VALUE "N".
045000         88  NATURALS-SUITED             VALUE "Y".
045100     05  WS-CMS-SW           PIC X      VALUE "N".
045200         88  CAN-MAKE-TRUE                VALUE "Y".
045300     05  WS-R1               PIC 99 COMP VALUE ZERO.
045400     05  WS-R2               PIC 99 COMP VALUE ZERO.
045500     05  WS-NEED-1           PIC 9  COMP VALUE ZERO.
045600     05  WS-NEED-2           PIC 9  COMP VALUE ZERO.
045700     05  WS-REMAIN-DEUCES    PIC 9  COMP VALUE ZERO.
045800     05  WS-CMK-TARGET       PIC 9  COMP VALUE ZERO.
045900*
046000* MASK AND HOLD-PATTERN WORK
046100 77  WS-HOLD-MASK            PIC 99 COMP VALUE ZERO.
046200 01  WS-MASK-WORK.
046300     05  WS-MASK-REMAIN      PIC 99 COMP VALUE ZERO.
046400     05  WS-BIT-VALUE        OCCURS 5 TIMES PIC 99 COMP
046500                             VALUE 1, 2, 4, 8, 16.
046600     05  WS-DRAW-IX          PIC 9  COMP VALUE ZERO.
046700     05  WS-TARGET-RANK      PIC 99 COMP VALUE ZERO.
046800     05  WS-TARGET-SUIT-IX   PIC 9  COMP VALUE ZERO.
046900*
047000* RIFF / J-RIFF SCRATCH AREA (SUIT AND ROYAL-SUIT SCANS)
047100* WS-BEST-SUIT-IX/CNT HOLD THE RESULT OF A PLAIN FLUSH-SUIT
047200* SCAN (770-FIND-BEST-SUIT-ALL AND KIN); WS-BEST-ROYAL-IX/CNT
047300* HOLD THE RESULT OF A ROYAL-CARD-ONLY SCAN (781-BUILD-ROYAL-
047400* SUIT-COUNTS-ALL AND KIN).  BOTH RIFF LADDERS (720 AND 740)
047500* SHARE THIS AREA SINCE ONLY ONE OF THEM RUNS PER HAND.
047600 01  WS-RIFF-WORK.
047700     05  WS-BEST-SUIT-IX     PIC 9  COMP VALUE ZERO.
047800     05  WS-BEST-SUIT-CNT    PIC 9  COMP VALUE ZERO.
047900     05  WS-BEST-ROYAL-IX    PIC 9  COMP VALUE ZERO.
048000     05  WS-BEST-ROYAL-CNT   PIC 9  COMP VALUE ZERO.
048100     05  WS-ROYAL-SUIT-CNT   OCCURS 4 TIMES PIC 9 COMP.
048200     05  WS-NATURAL-SUIT-CNT OCCURS 4 TIMES PIC 9 COMP.
048300     05  WS-K-NEEDED         PIC 9  COMP VALUE ZERO.
048400     05  WS-ALPHA-IX         PIC 9  COMP VALUE ZERO.
048500     05  WS-ORIG-SUIT-IX     PIC 9  COMP VALUE ZERO.
048600 01  WS-SUIT-ALPHA-LIT       PIC X(04) VALUE "CDHS".
048700 01  WS-SUIT-ALPHA-R REDEFINES WS-SUIT-ALPHA-LIT.
048800     05  WS-SUIT-ALPHA       OCCURS 4 TIMES PIC X(01).
048900*
049000* HOT ROLL MULTIPLIER WORK
049100* WS-HOT-ROLL-MULT HOLDS THE DIE-PAIR TOTAL (2-12) FOR THE ONE
049200* HAND CURRENTLY BEING PRICED - RESET TO 1 BY 300-PROCESS-ONE-
049300* HAND BEFORE 350-APPLY-HOT-ROLL RUNS SO AN UNSCHEDULED HAND
049400* PRICES AT MULTIPLIER 1.  SEE THE E = 1 + 6 * P NOTE AT
049500* 350-APPLY-HOT-ROLL FOR HOW THIS FIELD'S RUN AVERAGE SHOULD
049600* RECONCILE AGAINST THE END-OF-RUN TOTALS.
049700 01  WS-HOT-ROLL-WORK.
049800     05  WS-HOT-ROLL-MULT    PIC 99 COMP VALUE 1.
049900*
050000* PER-HAND PAYOUT WORK
050100 01  WS-PAYOUT-WORK.
050200     05  WS-HAND-PAYOUT      PIC 9(07) COMP VALUE ZERO.
050300     05  WS-HAND-NET         PIC S9(07) COMP VALUE ZERO.
050400*
050500* RESULT-OF-CLASSIFICATION HOLDER (SHARED BY ALL EVALUATORS)
050600 01  WS-CATEGORY-RESULT      PIC X(24)  VALUE SPACES.
050700*
050800* ----------------------------------------------------------
050900* RUN TOTALS AND CATEGORY-COUNT TABLE
051000* ----------------------------------------------------------
051100 01  WS-RUN-TOTALS.
051200     05  WS-TOTAL-HANDS      PIC 9(09) COMP VALUE ZERO.
051300     05  WS-TOTAL-BET        PIC 9(09) COMP VALUE ZERO.
051400     05  WS-TOTAL-PAYOUT     PIC 9(09) COMP VALUE ZERO.
051500     05  WS-TOTAL-NET        PIC S9(09) COMP VALUE ZERO.
051600     05  WS-EV-PER-HAND      PIC S9(03)V9(06) VALUE ZERO.
051700     05  WS-RETURN-PCT       PIC 9(03)V9(04) VALUE ZERO.
051800     05  WS-FIRST-RULESET    PIC X(01) VALUE SPACE.
051900     05  WS-FIRST-STRATEGY   PIC X(01) VALUE SPACE.
052000     05  WS-FIRST-HAND-SW    PIC X(01) VALUE "Y".
052100         88  FIRST-HAND-NOT-SEEN         VALUE "Y".
052200*
052300* ONE ENTRY PER DISTINCT PAYOUT CATEGORY SEEN THIS RUN, BUILT
052400* AS CATEGORIES ARE ENCOUNTERED RATHER THAN PRE-LOADED - A
052500* SCHEDULE THAT NEVER DEALS A ROYAL FLUSH SIMPLY NEVER GETS A
052600* ROW FOR IT.  360-ACCUMULATE-TOTALS ADDS A ROW OR BUMPS AN
052700* EXISTING ONE; 850-SORT-CATS PUTS THE FINISHED TABLE IN
052800* REPORT ORDER BEFORE 800-WRITE-REPORT WALKS IT.
052900 01  WS-CATEGORY-TABLE.
053000     05  WS-CAT-COUNT        PIC 99 COMP VALUE ZERO.
053100     05  WS-CAT-ENTRY        OCCURS 20 TIMES
053200                             INDEXED BY CAT-IX.
053300         10  WS-CAT-CODE     PIC X(24) VALUE SPACES.
053400         10  WS-CAT-HANDS    PIC 9(09) COMP VALUE ZERO.
053500 01  WS-CAT-SEARCH-CODE      PIC X(24)  VALUE SPACES.
053600 01  WS-CAT-SORT-I           PIC 99 COMP VALUE ZERO.
053700 01  WS-CAT-SORT-J           PIC 99 COMP VALUE ZERO.
053800 01  WS-CAT-SORT-SW          PIC X VALUE "N".
053900 01  WS-CAT-SORT-TEMP.
054000     05  WS-CAT-SORT-CODE    PIC X(24).
054100     05  WS-CAT-SORT-HANDS   PIC 9(09) COMP.
054200 01  WS-CAT-PERCENT          PIC 9(03)V9(03) VALUE ZERO.
054300*
054400* ----------------------------------------------------------
054500* RULE-SET AND STRATEGY NAME TABLES (FOR REPORT HEADINGS)
054600* ----------------------------------------------------------
054700* THE LITERAL-REDEFINE IDIOM USED ABOVE FOR THE RANK AND SUIT
054800* CODE TABLES IS REPEATED HERE - ONE FIXED VALUE CLAUSE LAID
054900* OUT AS A ROW OF 24-CHARACTER SLOTS, REDEFINED AS AN OCCURS
055000* TABLE SO 801-SET-RULESET-STRATEGY-NAMES CAN SUBSCRIPT IT
055100* DIRECTLY BY TX-RULESET/TX-STRATEGY RATHER THAN CODING A
055200* CHAIN OF IF STATEMENTS.
055300 01  WS-RULESET-NAME-LIT.
055400     05  FILLER              PIC X(90)
055500         VALUE "JACKS-OR-BETTER         DEUCES WILD            " &
055600               "DEUCES WILD BONUS       ".
055700 01  WS-RULESET-NAMES REDEFINES WS-RULESET-NAME-LIT.
055800     05  WS-RULESET-NAME     OCCURS 3 TIMES PIC X(24).
055900*
056000 01  WS-STRATEGY-NAME-LIT.
056100     05  FILLER              PIC X(120)
056200         VALUE "HOLD ANY PAIR ELSE NONE HOLD NOTHING           " &
056300               "RIFF (JACKS-OR-BETTER)  J-RIFF (DEUCES BONUS)  " &
056400               "FIXED HOLD MASK         ".
056500 01  WS-STRATEGY-NAMES REDEFINES WS-STRATEGY-NAME-LIT.
056600     05  WS-STRATEGY-NAME    OCCURS 5 TIMES PIC X(24).
056700*
056800* ----------------------------------------------------------
056900* REPORT LINE BUILD AREAS
057000* ----------------------------------------------------------
057100* EACH WS-RPT-xxx GROUP BELOW IS BUILT ONCE BY 800-WRITE-REPORT
057200* OR ONE OF ITS SUBORDINATES AND WRITTEN TO REPORT-LINE AS-IS -
057300* NONE OF THEM ARE REUSED FOR A SECOND PURPOSE, SO EACH CARRIES
057400* ITS OWN FILLER LITERAL RATHER THAN SHARING A COMMON LAYOUT.
057500* PAY TABLE NAME LINE, WRITTEN ONCE PER RULESET/STRATEGY BREAK.
057600 01  WS-RPT-HEADING-1.
057700     05  FILLER              PIC X(10) VALUE "PAYTABLE: ".
057800     05  RPT-PAYTABLE-NAME   PIC X(30).
057900     05  FILLER              PIC X(92) VALUE SPACES.
058000*
058100* RULE SET AND STRATEGY NAME LINE - THE TWO CODES OFF THE FIRST
058200* TRANSACTION OF THE BREAK, EXPANDED TO ENGLISH BY 801.
058300 01  WS-RPT-HEADING-2.
058400     05  FILLER              PIC X(10) VALUE "RULESET:  ".
058500     05  RPT-RULESET-NAME    PIC X(24).
058600     05  FILLER              PIC X(10) VALUE SPACES.
058700     05  FILLER              PIC X(10) VALUE "STRATEGY: ".
058800     05  RPT-STRATEGY-NAME   PIC X(24).
058900     05  FILLER              PIC X(54) VALUE SPACES.
059000*
059100* HAND COUNT LINE - WS-TOTAL-HANDS FOR THE CURRENT BREAK.
059200 01  WS-RPT-HANDS.
059300     05  FILLER              PIC X(14) VALUE "HANDS:        ".
059400     05  RPT-HANDS           PIC ZZZ,ZZZ,ZZ9.
059500     05  FILLER              PIC X(107) VALUE SPACES.
059600*
059700 01  WS-RPT-TOTAL-BET.
059800     05  FILLER              PIC X(14) VALUE "TOTAL BET:    ".
059900     05  RPT-TOTAL-BET       PIC ZZZ,ZZZ,ZZ9.
060000     05  FILLER              PIC X(107) VALUE SPACES.
060100*
060200* TOTAL PAYOUT LINE - PAYOUT ALREADY INCLUDES ANY HOT ROLL
060300* MULTIPLIER APPLIED BY 350-APPLY-HOT-ROLL.
060400 01  WS-RPT-TOTAL-PAYOUT.
060500     05  FILLER              PIC X(14) VALUE "TOTAL PAYOUT: ".
060600     05  RPT-TOTAL-PAYOUT    PIC ZZZ,ZZZ,ZZ9.
060700     05  FILLER              PIC X(107) VALUE SPACES.
060800*
060900* NET LINE - PAYOUT MINUS TOTAL BET, SIGNED SO A LOSING RUN
061000* PRINTS WITH A LEADING MINUS RATHER THAN AN ABSOLUTE VALUE.
061100 01  WS-RPT-NET.
061200     05  FILLER              PIC X(14) VALUE "NET:          ".
061300     05  RPT-NET             PIC ---,---,--9.
061400     05  FILLER              PIC X(107) VALUE SPACES.
061500*
061600* EXPECTED-VALUE-PER-HAND LINE - NET DIVIDED BY HANDS, SIX
061700* DECIMAL PLACES SO A NEAR-BREAK-EVEN SCHEDULE STILL SHOWS
061800* WHICH SIDE OF ZERO IT FALLS ON.
061900 01  WS-RPT-EV.
062000     05  FILLER              PIC X(14) VALUE "EV/HAND:      ".
062100     05  RPT-EV              PIC +9.999999.
062200     05  FILLER              PIC X(109) VALUE SPACES.
062300*
062400 01  WS-RPT-RETURN.
062500     05  FILLER              PIC X(14) VALUE "RETURN PCT:   ".
062600     05  RPT-RETURN          PIC ZZ9.9999.
062700     05  FILLER              PIC X(02) VALUE " %".
062800     05  FILLER              PIC X(109) VALUE SPACES.
062900*
063000* RETURN PERCENTAGE LINE - PAYOUT AS A PERCENT OF BET, THE
063100* FIGURE MOST OPERATIONS READERS OF THIS REPORT ACTUALLY WANT.
063200 01  WS-RPT-CAT-HEADING      PIC X(132) VALUE "CATEGORY COUNTS".
063300*
063400* ONE PRINT LINE PER CATEGORY ROW - RPT-CAT-PCT IS THE SHARE OF
063500* HANDS THIS CATEGORY REPRESENTS OUT OF ALL HANDS RUN FOR THE
063600* CURRENT RULESET/STRATEGY, COMPUTED BY 810-WRITE-ONE-CAT-LINE.
063700 01  WS-RPT-CAT-LINE.
063800     05  RPT-CAT-CODE        PIC X(24).
063900     05  FILLER              PIC X(02) VALUE SPACES.
064000     05  RPT-CAT-HANDS       PIC ZZZ,ZZ9,999.
064100     05  FILLER              PIC X(02) VALUE SPACES.
064200     05  RPT-CAT-PCT         PIC ZZ9.999.
064300     05  FILLER              PIC X(02) VALUE " %".
064400     05  FILLER              PIC X(84) VALUE SPACES.
064500*
064600 01  WS-RPT-BLANK-LINE       PIC X(132) VALUE SPACES.
064700*
064800* ----------------------------------------------------------
064900* ERROR MESSAGE TEXT
065000* ----------------------------------------------------------
065100* WS-ERROR-DETAIL IS FILLED IN AT THE POINT OF FAILURE (BAD
065200* OPEN, UNEXPECTED FILE STATUS, A HAND RECORD THAT WILL NOT
065300* CLASSIFY) AND DISPLAYED BY 990-ABEND-STOP BEFORE THE RUN IS
065400* HALTED WITH RUN-ABORTED SET.
065500 01  WS-ERROR-TEXT.
065600     05  FILLER              PIC X(30)
065700         VALUE "VPSIM ABEND - ".
065800     05  WS-ERROR-DETAIL     PIC X(80) VALUE SPACES.
065900*
066000**********************************************************
066100* REGRESSION TESTING NOTE (DKR, RSG-0140)
066200*
066300* THIS SHOP DOES NOT CARRY A SEPARATE UNIT TEST HARNESS FOR
066400* VPSIM - THE TEST BENCH IS A SMALL SET OF HAND-BUILT HANDSIN
066500* DECKS COVERING EVERY CATEGORY ON BOTH RULE SETS, RUN WITH
066600* STRATEGY F (FIXED HOLD MASK) SO THE HOLD DECISION IS PINNED
066700* AND ONLY THE CLASSIFY AND PAYOUT LOGIC IS ACTUALLY UNDER
066800* TEST.  THE OUTPUT RESULTS FILE IS DIFFED AGAINST A SAVED
066900* EXPECTED COPY BY HAND AFTER ANY CHANGE TO 330-EVALUATE-
067000* FINAL-HAND OR ANYTHING IT CALLS.  A SEPARATE STRATEGY-R OR
067100* STRATEGY-W DECK, RUN WITHOUT A FIXED MASK, IS WHAT CATCHES A
067200* REGRESSION IN THE RIFF OR J-RIFF HOLD LADDERS THEMSELVES -
067300* THAT IS WHAT VPFROZEN'S FROZEN-TRANSACTION OUTPUT IS FOR,
067400* SO A STRATEGY-LADDER CHANGE CAN BE REPLAYED AGAINST THE SAME
067500* DEALT HANDS ON A LATER RUN WITHOUT DEPENDING ON THE ORIGINAL
067600* STRATEGY CODE STILL PRODUCING THE SAME HOLDS.
067700**********************************************************
067800 PROCEDURE DIVISION.
067900*
068000* THE ONE PLACE THE OVERALL JOB SHAPE IS VISIBLE - OPEN, LOAD THE
068100* PAY TABLE, DRIVE THE HAND FILE TO EOF, WRITE THE REPORT, CLOSE.
068200* WS-ABORT-SW IS CHECKED AFTER EVERY MAJOR STEP SO A BAD PAY TABLE
068300* OR A BAD HAND RECORD STOPS THE RUN BEFORE THE REPORT IS BUILT.
068400 100-MAIN-CONTROL.
068500     PERFORM 105-OPEN-FILES
068600     PERFORM 120-BUILD-STRAIGHT-RUNS
068700     PERFORM 200-LOAD-PAYTABLE THRU 209-LOAD-PAYTABLE-EXIT
068800     IF RUN-ABORTED
068900         GO TO 190-ABEND
069000     END-IF
069100     PERFORM 300-PROCESS-HANDS THRU 309-PROCESS-HANDS-EXIT
069200             UNTIL HANDS-EOF OR RUN-ABORTED
069300     IF RUN-ABORTED
069400         GO TO 190-ABEND
069500     END-IF
069600     PERFORM 800-WRITE-REPORT THRU 899-WRITE-REPORT-EXIT
069700     PERFORM 110-CLOSE-FILES
069800     STOP RUN.
069900*
070000* COMMON ABEND EXIT FOR ALL VALIDATION FAILURES IN THIS PROGRAM.
070100* WS-ERROR-DETAIL IS SET BY WHOEVER FOUND THE PROBLEM; THIS
070200* PARAGRAPH JUST FORMATS IT AND GETS OUT - NO PARTIAL REPORT IS
070300* EVER WRITTEN ONCE THIS PATH IS TAKEN.
070400 190-ABEND.
070500     DISPLAY WS-ERROR-TEXT
070600     PERFORM 110-CLOSE-FILES
070700     STOP RUN.
070800*
070900* OPENS ALL FOUR STEP DATASETS.  FILE STATUS IS NOT CHECKED HERE -
071000* IF THE PAY TABLE OR HAND FILE IS MISSING THE FIRST READ WILL
071100* FAIL AND DRIVE THE PROGRAM INTO 190-ABEND ANYWAY.
071200 105-OPEN-FILES.
071300     OPEN INPUT  PAYTABLE-FILE
071400     OPEN INPUT  HANDS-IN-FILE
071500     OPEN OUTPUT RESULTS-OUT-FILE
071600     OPEN OUTPUT REPORT-OUT-FILE.
071700*
071800* CLOSES EVERYTHING ON THE WAY OUT, GOOD RUN OR BAD.
071900 110-CLOSE-FILES.
072000     CLOSE PAYTABLE-FILE
072100     CLOSE HANDS-IN-FILE
072200     CLOSE RESULTS-OUT-FILE
072300     CLOSE REPORT-OUT-FILE.
072400*
072500* BUILD THE TEN STRAIGHT-RUN RANK LISTS.  RUNS 1-9 ARE THE
072600* ASCENDING RUNS 2-3-4-5-6 THRU 10-J-Q-K-A.  RUN 10 IS THE
072700* WHEEL, A-2-3-4-5 (ACE CARRIES ITS NATURAL VALUE, 14).
072800* BUILDS THE TEN FIVE-RANK RUNS A STRAIGHT CAN OCCUPY ONCE, AT
072900* PROGRAM START, SO 600-CHECK-STRAIGHT NEVER HAS TO RECOMPUTE
073000* THEM PER HAND.  RUNS 1-9 ARE THE ORDINARY ASCENDING RUNS
073100* 2-3-4-5-6 THROUGH 10-J-Q-K-A; RUN 10 IS THE WHEEL, A-2-3-4-5,
073200* WHICH IS THE ONE CASE WHERE THE ACE PLAYS LOW.
073300 120-BUILD-STRAIGHT-RUNS.
073400     MOVE 2  TO WS-RUN-RANK(1, 1)
073500     MOVE 3  TO WS-RUN-RANK(1, 2)
073600     MOVE 4  TO WS-RUN-RANK(1, 3)
073700     MOVE 5  TO WS-RUN-RANK(1, 4)
073800     MOVE 6  TO WS-RUN-RANK(1, 5)
073900     MOVE 3  TO WS-RUN-RANK(2, 1)
074000     MOVE 4  TO WS-RUN-RANK(2, 2)
074100     MOVE 5  TO WS-RUN-RANK(2, 3)
074200     MOVE 6  TO WS-RUN-RANK(2, 4)
074300     MOVE 7  TO WS-RUN-RANK(2, 5)
074400     MOVE 4  TO WS-RUN-RANK(3, 1)
074500     MOVE 5  TO WS-RUN-RANK(3, 2)
074600     MOVE 6  TO WS-RUN-RANK(3, 3)
074700     MOVE 7  TO WS-RUN-RANK(3, 4)
074800     MOVE 8  TO WS-RUN-RANK(3, 5)
074900     MOVE 5  TO WS-RUN-RANK(4, 1)
075000     MOVE 6  TO WS-RUN-RANK(4, 2)
075100     MOVE 7  TO WS-RUN-RANK(4, 3)
075200     MOVE 8  TO WS-RUN-RANK(4, 4)
075300     MOVE 9  TO WS-RUN-RANK(4, 5)
075400     MOVE 6  TO WS-RUN-RANK(5, 1)
075500     MOVE 7  TO WS-RUN-RANK(5, 2)
075600     MOVE 8  TO WS-RUN-RANK(5, 3)
075700     MOVE 9  TO WS-RUN-RANK(5, 4)
075800     MOVE 10 TO WS-RUN-RANK(5, 5)
075900     MOVE 7  TO WS-RUN-RANK(6, 1)
076000     MOVE 8  TO WS-RUN-RANK(6, 2)
076100     MOVE 9  TO WS-RUN-RANK(6, 3)
076200     MOVE 10 TO WS-RUN-RANK(6, 4)
076300     MOVE 11 TO WS-RUN-RANK(6, 5)
076400     MOVE 8  TO WS-RUN-RANK(7, 1)
076500     MOVE 9  TO WS-RUN-RANK(7, 2)
076600     MOVE 10 TO WS-RUN-RANK(7, 3)
076700     MOVE 11 TO WS-RUN-RANK(7, 4)
076800     MOVE 12 TO WS-RUN-RANK(7, 5)
076900     MOVE 9  TO WS-RUN-RANK(8, 1)
077000     MOVE 10 TO WS-RUN-RANK(8, 2)
077100     MOVE 11 TO WS-RUN-RANK(8, 3)
077200     MOVE 12 TO WS-RUN-RANK(8, 4)
077300     MOVE 13 TO WS-RUN-RANK(8, 5)
077400     MOVE 10 TO WS-RUN-RANK(9, 1)
077500     MOVE 11 TO WS-RUN-RANK(9, 2)
077600     MOVE 12 TO WS-RUN-RANK(9, 3)
077700     MOVE 13 TO WS-RUN-RANK(9, 4)
077800     MOVE 14 TO WS-RUN-RANK(9, 5)
077900     MOVE 14 TO WS-RUN-RANK(10, 1)
078000     MOVE 2  TO WS-RUN-RANK(10, 2)
078100     MOVE 3  TO WS-RUN-RANK(10, 3)
078200     MOVE 4  TO WS-RUN-RANK(10, 4)
078300     MOVE 5  TO WS-RUN-RANK(10, 5).
078400*
078500* ----------------------------------------------------------
078600* PAY-TABLE LOAD
078700* ----------------------------------------------------------
078800* READS THE PAY TABLE DATASET INTO THE WS-PAYTABLE-ENTRY TABLE.
078900* A SHOP CAN SWAP IN A DIFFERENT SCHEDULE (9/6 JACKS, FULL PAY
079000* DEUCES, WHATEVER THE RESEARCH RUN CALLS FOR) WITHOUT TOUCHING
079100* THIS PROGRAM - THE TABLE IS DATA, NOT A COMPILED CONSTANT.
079200 200-LOAD-PAYTABLE.
079300     READ PAYTABLE-FILE INTO WS-PAYTABLE-NAME
079400         AT END
079500             MOVE "PAYTABLE FILE EMPTY" TO WS-ERROR-DETAIL
079600             MOVE "Y" TO WS-ABORT-SW
079700             GO TO 209-LOAD-PAYTABLE-EXIT
079800     END-READ
079900     READ PAYTABLE-FILE
080000         AT END
080100             MOVE "PAYTABLE MISSING BET UNIT LINE"
080200                 TO WS-ERROR-DETAIL
080300             MOVE "Y" TO WS-ABORT-SW
080400             GO TO 209-LOAD-PAYTABLE-EXIT
080500     END-READ
080600     MOVE PAYTABLE-REC(1:3) TO WS-PAYTABLE-BET-UNIT
080700     PERFORM 201-LOAD-PAYTABLE-BODY
080800             UNTIL PAYTABLE-EOF OR RUN-ABORTED
080900     PERFORM 205-ENSURE-NOTHING-ENTRY.
081000*
081100* ONE ENTRY PER PASS.  CATEGORY CODE AND PAYOUT MULTIPLE ARE
081200* TAKEN AS-IS FROM THE INPUT LINE; NO RANGE CHECK ON THE PAYOUT
081300* IS DONE HERE BECAUSE A BAD SCHEDULE IS A DATA-PREP PROBLEM, NOT
081400* SOMETHING THIS PROGRAM CAN SECOND-GUESS.
081500 201-LOAD-PAYTABLE-BODY.
081600     READ PAYTABLE-FILE
081700         AT END
081800             MOVE "Y" TO WS-PAYTABLE-EOF-SW
081900             GO TO 201-LOAD-PAYTABLE-BODY-EXIT
082000     END-READ
082100     IF PT-CATEGORY = SPACES
082200         MOVE "PAYTABLE - BLANK CATEGORY CODE"
082300             TO WS-ERROR-DETAIL
082400         MOVE "Y" TO WS-ABORT-SW
082500         GO TO 201-LOAD-PAYTABLE-BODY-EXIT
082600     END-IF
082700     IF PT-PAYOUT NOT NUMERIC
082800         MOVE "PAYTABLE - NEGATIVE PAYOUT" TO WS-ERROR-DETAIL
082900         MOVE "Y" TO WS-ABORT-SW
083000         GO TO 201-LOAD-PAYTABLE-BODY-EXIT
083100     END-IF
083200     SET PT-IX TO WS-PAYTABLE-COUNT
083300     SET PT-IX UP BY 1
083400     ADD 1 TO WS-PAYTABLE-COUNT
083500     MOVE PT-CATEGORY TO WS-PT-CATEGORY(PT-IX)
083600     MOVE PT-PAYOUT   TO WS-PT-PAYOUT(PT-IX).
083700 201-LOAD-PAYTABLE-BODY-EXIT.
083800     EXIT.
083900*
084000* "NOTHING" MUST EXIST WITH PAYOUT ZERO - ADD IT IF THE INPUT
084100* TABLE DID NOT SUPPLY IT.
084200* THE PAY TABLES THIS SHOP HAS BEEN HANDED DO NOT ALWAYS CARRY AN
084300* EXPLICIT LINE FOR THE "NOTHING" CATEGORY (IT PAYS ZERO SO
084400* WHOEVER BUILDS THE SCHEDULE OFTEN LEAVES IT OUT).  RATHER THAN
084500* LET 210-LOOKUP-PAYOUT FALL THROUGH WITH NO MATCH, THIS PARAGRAPH
084600* ADDS A ZERO-PAY "NOTHING" ROW IF ONE IS NOT ALREADY THERE.
084700 205-ENSURE-NOTHING-ENTRY.
084800     MOVE "N" TO WS-PT-FOUND-SW
084900     SET PT-IX TO 1
085000     PERFORM 206-SCAN-FOR-NOTHING
085100             VARYING PT-IX FROM 1 BY 1
085200             UNTIL PT-IX > WS-PAYTABLE-COUNT
085300     IF NOT PT-FOUND
085400         ADD 1 TO WS-PAYTABLE-COUNT
085500         SET PT-IX TO WS-PAYTABLE-COUNT
085600         MOVE "nothing"       TO WS-PT-CATEGORY(PT-IX)
085700         MOVE ZERO            TO WS-PT-PAYOUT(PT-IX)
085800     END-IF.
085900* LOOKS FOR AN EXISTING "NOTHING" ROW BEFORE 205 ADDS ONE, SO A
086000* SCHEDULE THAT DOES CARRY IT EXPLICITLY IS NOT DUPLICATED.
086100 206-SCAN-FOR-NOTHING.
086200     IF WS-PT-CATEGORY(PT-IX) = "nothing"
086300         MOVE "Y" TO WS-PT-FOUND-SW
086400     END-IF.
086500*
086600 209-LOAD-PAYTABLE-EXIT.
086700     EXIT.
086800*
086900* LOOK UP A CATEGORY'S PAYOUT.  UNKNOWN CATEGORIES PAY ZERO.
087000* STRAIGHT SEQUENTIAL SCAN OF THE PAY TABLE - IT IS NEVER MORE
087100* THAN 20-ODD ROWS SO A BINARY SEARCH WOULD BE OVERKILL.  NO
087200* MATCH LEAVES WS-LOOKUP-PAYOUT AT ZERO, WHICH SHOULD NEVER
087300* HAPPEN NOW THAT 205 GUARANTEES A "NOTHING" ROW EXISTS.
087400 210-LOOKUP-PAYOUT.
087500     MOVE ZERO TO WS-LOOKUP-PAYOUT
087600     MOVE "N"  TO WS-PT-FOUND-SW
087700     SET PT-IX TO 1
087800     PERFORM 211-LOOKUP-PAYOUT-SCAN
087900             VARYING PT-IX FROM 1 BY 1
088000             UNTIL PT-IX > WS-PAYTABLE-COUNT
088100                OR PT-FOUND.
088200* SCANS THE IN-MEMORY PAYTABLE FOR A CATEGORY MATCH, ONE ENTRY
088300* AT A TIME - THE TABLE IS SMALL ENOUGH THAT A SEARCH ALL WAS
088400* NEVER WORTH THE TROUBLE OF INDEXING BY CATEGORY.
088500 211-LOOKUP-PAYOUT-SCAN.
088600     IF WS-PT-CATEGORY(PT-IX) = WS-LOOKUP-CATEGORY
088700         MOVE WS-PT-PAYOUT(PT-IX) TO WS-LOOKUP-PAYOUT
088800         MOVE "Y" TO WS-PT-FOUND-SW
088900     END-IF.
089000*
089100* ----------------------------------------------------------
089200* HAND TRANSACTION PROCESSING - ONE RECORD AT A TIME
089300* ----------------------------------------------------------
089400* MAIN HAND-PROCESSING LOOP.  ONE PASS PER TRANSACTION RECORD;
089500* STOPS AT EOF OR THE FIRST TIME WS-ABORT-SW IS TRIPPED BY A
089600* VALIDATION FAILURE DOWNSTREAM.
089700 300-PROCESS-HANDS.
089800     PERFORM 301-READ-HAND-TX
089900     IF HANDS-EOF
090000         GO TO 309-PROCESS-HANDS-EXIT
090100     END-IF
090200     PERFORM 302-PARSE-INITIAL-HAND THRU 302-PARSE-INITIAL-HAND-EXIT
090300     IF RUN-ABORTED
090400         GO TO 309-PROCESS-HANDS-EXIT
090500     END-IF
090600     PERFORM 310-SELECT-HOLD-MASK THRU 310-SELECT-HOLD-MASK-EXIT
090700     PERFORM 320-APPLY-HOLD-AND-DRAW
090800     PERFORM 330-EVALUATE-FINAL-HAND THRU 339-EVALUATE-FINAL-HAND-EXIT
090900     PERFORM 340-COMPUTE-PAYOUT
091000     PERFORM 350-APPLY-HOT-ROLL
091100     PERFORM 360-ACCUMULATE-TOTALS
091200     PERFORM 370-WRITE-RESULT-REC.
091300 309-PROCESS-HANDS-EXIT.
091400     EXIT.
091500*
091600* READS ONE HAND TRANSACTION.  AT EOF THIS SETS THE SAME SWITCH
091700* THE LOOP CONTROL IN 300-PROCESS-HANDS WATCHES.
091800 301-READ-HAND-TX.
091900     READ HANDS-IN-FILE
092000         AT END
092100             MOVE "Y" TO WS-HANDS-EOF-SW
092200     END-READ.
092300*
092400* SPLITS THE FIVE-CARD TEXT FIELD ON THE TRANSACTION RECORD INTO
092500* THE WORKING CARD TABLE AND RESOLVES EACH CARD'S RANK VALUE AND
092600* SUIT INDEX RIGHT AWAY SO EVERY DOWNSTREAM PARAGRAPH CAN WORK
092700* OFF WS-CARD-RANK-VAL / WS-CARD-SUIT-IX WITHOUT RE-PARSING TEXT.
092800 302-PARSE-INITIAL-HAND.
092900     SET HC-IX TO 1
093000     PERFORM 303-PARSE-ONE-INITIAL-CARD
093100             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5
093200                OR RUN-ABORTED
093300     IF RUN-ABORTED
093400         GO TO 302-PARSE-INITIAL-HAND-EXIT
093500     END-IF
093600     PERFORM 304-CHECK-DUPLICATE-CARDS
093700     IF FIRST-HAND-NOT-SEEN
093800         MOVE TX-RULESET  TO WS-FIRST-RULESET
093900         MOVE TX-STRATEGY TO WS-FIRST-STRATEGY
094000         MOVE "N" TO WS-FIRST-HAND-SW
094100     END-IF.
094200* ONE CARD OF THE FIVE.  A RANK OR SUIT THAT DOES NOT RESOLVE
094300* (500-LOOKUP-RANK-VALUE / 505-LOOKUP-SUIT-INDEX LEAVE THE VALUE
094400* AT ZERO ON A MISS) IS CAUGHT HERE AND ROUTED TO THE ABEND -
094500* GARBLED CARD TEXT ON THE INPUT FILE IS TREATED AS A DATA ERROR,
094600* NOT SOMETHING THE SIMULATION SHOULD SILENTLY SCORE AS A BLANK.
094700 303-PARSE-ONE-INITIAL-CARD.
094800     MOVE TX-INITIAL(HC-IX)      TO WS-CARD-TEXT(HC-IX)
094900     MOVE "N"                    TO WS-CARD-HELD(HC-IX)
095000     PERFORM 500-LOOKUP-RANK-VALUE
095100     PERFORM 505-LOOKUP-SUIT-INDEX
095200     IF WS-CARD-RANK-VAL(HC-IX) = ZERO
095300         OR WS-CARD-SUIT-IX(HC-IX) = ZERO
095400         MOVE "HAND - UNRECOGNIZED RANK/SUIT CHARACTER"
095500             TO WS-ERROR-DETAIL
095600         MOVE "Y" TO WS-ABORT-SW
095700     END-IF.
095800 302-PARSE-INITIAL-HAND-EXIT.
095900     EXIT.
096000*
096100* A HAND MAY NOT REPEAT THE SAME RANK/SUIT COMBINATION TWICE -
096200* THAT WOULD BE TWO COPIES OF ONE CARD OUT OF A 52-CARD DECK.
096300* A FIVE-CARD HAND CANNOT LEGITIMATELY CONTAIN THE SAME CARD
096400* TWICE.  THIS WALKS ALL C(5,2) = 10 PAIRS ONCE AND ABENDS THE
096500* RUN THE MOMENT A DUPLICATE TURNS UP - A DUPLICATE CARD ON THE
096600* TRANSACTION FILE MEANS THE UPSTREAM DEAL WAS BAD.
096700 304-CHECK-DUPLICATE-CARDS.
096800     SET HC-IX TO 1
096900     PERFORM 305-CHECK-ONE-CARD-VS-REST
097000             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 4
097100                OR RUN-ABORTED.
097200* COMPARES ONE CARD AGAINST EVERY CARD AFTER IT IN THE HAND SO
097300* EACH PAIR IS ONLY CHECKED ONCE.
097400 305-CHECK-ONE-CARD-VS-REST.
097500     SET HC2-IX TO HC-IX
097600     SET HC2-IX UP BY 1
097700     PERFORM 306-COMPARE-TWO-CARDS
097800             VARYING HC2-IX FROM HC2-IX BY 1 UNTIL HC2-IX > 5
097900                OR RUN-ABORTED.
098000* TWO CARDS MATCH ONLY WHEN BOTH RANK AND SUIT AGREE - SAME RANK,
098100* DIFFERENT SUIT IS A LEGAL PAIR AND MUST NOT TRIP THIS CHECK.
098200 306-COMPARE-TWO-CARDS.
098300     IF WS-CARD-TEXT(HC-IX) = WS-CARD-TEXT(HC2-IX)
098400         MOVE "HAND - DUPLICATE CARD IN HAND" TO WS-ERROR-DETAIL
098500         MOVE "Y" TO WS-ABORT-SW
098600     END-IF.
098700*
098800* LOOK UP THE RANK VALUE (2-14) FOR THE CARD CURRENTLY IN
098900* WS-CARD-TEXT(HC-IX).  UNRECOGNIZED RANK CHARACTERS LEAVE
099000* THE VALUE AT ZERO - 303-PARSE-ONE-INITIAL-CARD ABORTS THE
099100* RUN WHEN THAT HAPPENS.
099200* TRANSLATES THE RANK CHARACTER OF ONE CARD (2-9,T,J,Q,K,A) INTO
099300* ITS NUMERIC VALUE 2-14 AGAINST THE WS-RANK-CHARS TABLE.  LEAVES
099400* THE VALUE AT ZERO IF THE CHARACTER IS NOT RECOGNIZED, WHICH THE
099500* CALLER TREATS AS A VALIDATION FAILURE.
099600 500-LOOKUP-RANK-VALUE.
099700     MOVE ZERO TO WS-CARD-RANK-VAL(HC-IX)
099800     SET RC-IX TO 1
099900     PERFORM 501-RANK-SCAN
100000             VARYING RC-IX FROM 1 BY 1 UNTIL RC-IX > 13.
100100* ONE POSITION OF THE 13-CHARACTER RANK TABLE.
100200 501-RANK-SCAN.
100300     IF WS-CARD-RANK-CH(HC-IX) = WS-RANK-CODE(RC-IX)
100400         MOVE WS-RANK-VALUE(RC-IX) TO WS-CARD-RANK-VAL(HC-IX)
100500     END-IF.
100600*
100700* SAME IDEA AS 500-LOOKUP-RANK-VALUE BUT FOR THE SUIT LETTER
100800* (C,D,H,S) AGAINST WS-SUIT-CODE - RETURNS THE ORIGINAL SUIT
100900* TABLE POSITION 1-4, NOT AN ALPHABETICAL ONE.
101000 505-LOOKUP-SUIT-INDEX.
101100     MOVE ZERO TO WS-CARD-SUIT-IX(HC-IX)
101200     SET SC-IX TO 1
101300     PERFORM 506-SUIT-SCAN
101400             VARYING SC-IX FROM 1 BY 1 UNTIL SC-IX > 4.
101500* ONE POSITION OF THE FOUR-CHARACTER SUIT TABLE.
101600 506-SUIT-SCAN.
101700     IF WS-CARD-SUIT-CH(HC-IX) = WS-SUIT-CODE(SC-IX)
101800         SET WS-CARD-SUIT-IX(HC-IX) TO SC-IX
101900     END-IF.
102000*
102100* ----------------------------------------------------------
102200* HOLD-MASK SELECTION BY STRATEGY CODE
102300* ----------------------------------------------------------
102400* STRATEGY DISPATCH.  TX-STRATEGY PICKS WHICH HOLD-DECISION
102500* LADDER RUNS FOR THIS HAND: P=HOLD ANY PAIR, N=HOLD NOTHING,
102600* R=RIFF LADDER FOR JACKS-OR-BETTER, W=J-RIFF LADDER FOR DEUCES
102700* WILD BONUS, F=FIXED MASK SUPPLIED ON THE TRANSACTION.  EACH
102800* ARM LEAVES WS-HOLD-MASK SET FOR 320-APPLY-HOLD-AND-DRAW.
102900 310-SELECT-HOLD-MASK.
103000     MOVE ZERO TO WS-HOLD-MASK
103100     EVALUATE TX-STRATEGY
103200         WHEN "P"
103300             PERFORM 510-BUILD-RANK-SUIT-COUNTS
103400             PERFORM 710-STRAT-ANY-PAIR
103500         WHEN "N"
103600             PERFORM 712-STRAT-NONE
103700         WHEN "R"
103800             PERFORM 510-BUILD-RANK-SUIT-COUNTS
103900             PERFORM 600-CHECK-STRAIGHT THRU 609-CHECK-STRAIGHT-EXIT
104000             PERFORM 610-JOB-CLASSIFY THRU 619-JOB-CLASSIFY-EXIT
104100             PERFORM 720-STRAT-RIFF THRU 730-STRAT-RIFF-EXIT
104200         WHEN "W"
104300             PERFORM 510-BUILD-RANK-SUIT-COUNTS
104400             PERFORM 600-CHECK-STRAIGHT THRU 609-CHECK-STRAIGHT-EXIT
104500             PERFORM 610-JOB-CLASSIFY THRU 619-JOB-CLASSIFY-EXIT
104600             PERFORM 640-DEUCES-COMMON
104700             PERFORM 740-STRAT-J-RIFF THRU 749-STRAT-J-RIFF-EXIT
104800         WHEN "F"
104900             MOVE TX-HOLD-MASK TO WS-HOLD-MASK
105000         WHEN OTHER
105100             MOVE ZERO TO WS-HOLD-MASK
105200     END-EVALUATE
105300     PERFORM 700-MASK-SET-HELD-FLAGS.
105400 310-SELECT-HOLD-MASK-EXIT.
105500     EXIT.
105600*
105700* BUILD RANK-COUNT AND SUIT-COUNT TABLES, AND THE SHAPE FACTS,
105800* FOR THE FIVE CARDS CURRENTLY IN WS-HAND.
105900* TALLIES HOW MANY OF THE FIVE CARDS FALL ON EACH RANK (2-14) AND
106000* EACH SUIT (1-4).  EVERYTHING FROM THE STRAIGHT/FLUSH CHECKS TO
106100* THE STRATEGY LADDERS IS BUILT ON TOP OF THESE TWO TABLES, SO
106200* THIS MUST RUN BEFORE ANY OF THEM.
106300 510-BUILD-RANK-SUIT-COUNTS.
106400     SET RC-IX TO 1
106500     PERFORM 511-CLEAR-RANK-COUNT
106600             VARYING RC-IX FROM 1 BY 1 UNTIL RC-IX > 13
106700     SET SC-IX TO 1
106800     PERFORM 512-CLEAR-SUIT-COUNT
106900             VARYING SC-IX FROM 1 BY 1 UNTIL SC-IX > 4
107000     SET HC-IX TO 1
107100     PERFORM 513-TALLY-ONE-CARD
107200             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5
107300     PERFORM 515-DERIVE-SHAPE-FACTS.
107400* ZEROES ONE RANK-COUNT SLOT BEFORE THE TALLY PASS.
107500 511-CLEAR-RANK-COUNT.
107600     MOVE ZERO TO WS-RANK-COUNT(RC-IX).
107700* ZEROES ONE SUIT-COUNT SLOT BEFORE THE TALLY PASS.
107800 512-CLEAR-SUIT-COUNT.
107900     MOVE ZERO TO WS-SUIT-COUNT(SC-IX).
108000* ADDS ONE CARD'S RANK AND SUIT INTO THE COUNT TABLES.
108100 513-TALLY-ONE-CARD.
108200     SET RC-IX TO WS-CARD-RANK-VAL(HC-IX)
108300     SET RC-IX DOWN BY 1
108400     ADD 1 TO WS-RANK-COUNT(RC-IX)
108500     IF WS-CARD-SUIT-IX(HC-IX) > 0
108600         SET SC-IX TO WS-CARD-SUIT-IX(HC-IX)
108700         ADD 1 TO WS-SUIT-COUNT(SC-IX)
108800     END-IF.
108900*
109000* REDUCES THE RANK-COUNT TABLE INTO THE HANDFUL OF FACTS THE
109100* CLASSIFIER LADDERS ACTUALLY NEED - HOW MANY RANKS APPEAR 4, 3,
109200* 2, OR 1 TIME(S) (WS-CNT-OF-4 ETC), AND WHICH RANK IS THE QUAD,
109300* TRIP, HIGH PAIR AND LOW PAIR.  DOES NOT ITSELF DECIDE THE HAND
109400* CATEGORY - THAT IS 610-JOB-CLASSIFY'S JOB.
109500 515-DERIVE-SHAPE-FACTS.
109600     MOVE ZERO TO WS-CNT-OF-4  WS-CNT-OF-3  WS-CNT-OF-2
109700                  WS-CNT-OF-1  WS-QUAD-RANK WS-QUAD-KICKER
109800                  WS-TRIP-RANK WS-PAIR-HI-RANK WS-PAIR-LO-RANK
109900                  WS-PAIR-COUNT-SEEN
110000     SET RC-IX TO 1
110100     PERFORM 516-SHAPE-ONE-RANK
110200             VARYING RC-IX FROM 1 BY 1 UNTIL RC-IX > 13
110300* SECOND PASS - THE KICKER OF A FOUR-OF-A-KIND CAN FALL ON
110400* EITHER SIDE OF THE QUAD RANK IN THE ASCENDING SCAN ABOVE, SO
110500* IT MUST BE LOCATED ONLY AFTER WS-QUAD-RANK IS FULLY KNOWN.
110600     IF WS-CNT-OF-4 = 1
110700         SET RC-IX TO 1
110800         PERFORM 517-FIND-QUAD-KICKER
110900                 VARYING RC-IX FROM 1 BY 1 UNTIL RC-IX > 13
111000     END-IF.
111100* CLASSIFIES ONE RANK'S COUNT (0-4) INTO THE RUNNING WS-CNT-OF-n
111200* TOTALS AND REMEMBERS WHICH RANK IT WAS FOR THE QUAD/TRIP/PAIR
111300* FIELDS.  A SECOND PAIR IS RECORDED AS THE LOW PAIR ONLY IF A
111400* HIGH PAIR WAS ALREADY FOUND.
111500 516-SHAPE-ONE-RANK.
111600     EVALUATE WS-RANK-COUNT(RC-IX)
111700         WHEN 4
111800             ADD 1 TO WS-CNT-OF-4
111900             SET WS-QUAD-RANK TO RC-IX
112000             SET WS-QUAD-RANK UP BY 1
112100         WHEN 3
112200             ADD 1 TO WS-CNT-OF-3
112300             SET WS-TRIP-RANK TO RC-IX
112400             SET WS-TRIP-RANK UP BY 1
112500         WHEN 2
112600             ADD 1 TO WS-CNT-OF-2
112700             ADD 1 TO WS-PAIR-COUNT-SEEN
112800             IF WS-PAIR-COUNT-SEEN = 1
112900                 SET WS-PAIR-HI-RANK TO RC-IX
113000                 SET WS-PAIR-HI-RANK UP BY 1
113100             ELSE
113200                 MOVE WS-PAIR-HI-RANK TO WS-PAIR-LO-RANK
113300                 SET WS-PAIR-HI-RANK TO RC-IX
113400                 SET WS-PAIR-HI-RANK UP BY 1
113500             END-IF
113600         WHEN 1
113700             ADD 1 TO WS-CNT-OF-1
113800     END-EVALUATE.
113900*
114000* THE FIFTH CARD OF A FOUR-OF-A-KIND HAND (THE "KICKER") CAN FALL
114100* ON EITHER SIDE OF THE QUAD RANK IN THE COUNT TABLE, SO THIS
114200* RUNS AS A SEPARATE PASS AFTER THE QUAD RANK IS ALREADY KNOWN -
114300* IT JUST LOOKS FOR THE ONE OTHER RANK WITH A COUNT OF ONE.
114400 517-FIND-QUAD-KICKER.
114500     IF WS-RANK-COUNT(RC-IX) = 1
114600         SET WS-QUAD-KICKER TO RC-IX
114700         SET WS-QUAD-KICKER UP BY 1
114800     END-IF.
114900*
115000* ----------------------------------------------------------
115100* STRAIGHT CHECK - WALKS THE TEN STRAIGHT-RUN TABLES BUILT
115200* IN 120-BUILD-STRAIGHT-RUNS AGAINST THE CURRENT RANK COUNTS.
115300* SETS HAND-IS-STRAIGHT, WS-RUN-MATCH-IX (9 = 10-J-Q-K-A).
115400* ----------------------------------------------------------
115500* TESTS THE HAND AGAINST ALL TEN RUNS BUILT ONCE AT START-UP BY
115600* 120-BUILD-STRAIGHT-RUNS.  STOPS AT THE FIRST RUN THAT MATCHES -
115700* THE RUNS DO NOT OVERLAP SO ONLY ONE CAN EVER HIT.
115800 600-CHECK-STRAIGHT.
115900     MOVE "N" TO WS-STRAIGHT-SW
116000     MOVE ZERO TO WS-RUN-MATCH-IX
116100     SET WS-RUN-IX TO 1
116200     PERFORM 601-CHECK-ONE-RUN
116300             VARYING WS-RUN-IX FROM 1 BY 1 UNTIL WS-RUN-IX > 10
116400                OR HAND-IS-STRAIGHT.
116500* TESTS ONE OF THE TEN RUNS - ALL FIVE RANKS OF THE RUN MUST
116600* APPEAR EXACTLY ONCE IN THE HAND FOR IT TO MATCH.
116700 601-CHECK-ONE-RUN.
116800     MOVE ZERO TO WS-RUN-HIT-COUNT
116900     SET WS-RUN-RANK-IX TO 1
117000     PERFORM 602-CHECK-ONE-RUN-RANK
117100             VARYING WS-RUN-RANK-IX FROM 1 BY 1
117200             UNTIL WS-RUN-RANK-IX > 5
117300     IF WS-RUN-HIT-COUNT = 5
117400         MOVE "Y" TO WS-STRAIGHT-SW
117500         MOVE WS-RUN-IX TO WS-RUN-MATCH-IX
117600     END-IF.
117700* CHECKS ONE RANK OF THE CANDIDATE RUN AGAINST THE HAND'S RANK
117800* COUNT.
117900 602-CHECK-ONE-RUN-RANK.
118000     SET RC-IX TO WS-RUN-RANK(WS-RUN-IX, WS-RUN-RANK-IX)
118100     SET RC-IX DOWN BY 1
118200     IF WS-RANK-COUNT(RC-IX) > ZERO
118300         ADD 1 TO WS-RUN-HIT-COUNT
118400     END-IF.
118500 609-CHECK-STRAIGHT-EXIT.
118600     EXIT.
118700*
118800* DETECT A FLUSH (ALL FIVE CARDS ONE SUIT).
118900* ALL FIVE CARDS ON ONE SUIT.  RELIES ON WS-SUIT-COUNT ALREADY
119000* BEING CURRENT FROM 510-BUILD-RANK-SUIT-COUNTS.
119100 605-CHECK-FLUSH.
119200     MOVE "N" TO WS-FLUSH-SW
119300     SET SC-IX TO 1
119400     PERFORM 606-CHECK-ONE-SUIT
119500             VARYING SC-IX FROM 1 BY 1 UNTIL SC-IX > 4
119600                OR HAND-IS-FLUSH.
119700* TESTS ONE SUIT SLOT FOR A COUNT OF FIVE.
119800 606-CHECK-ONE-SUIT.
119900     IF WS-SUIT-COUNT(SC-IX) = 5
120000         MOVE "Y" TO WS-FLUSH-SW
120100     END-IF.
120200*
120300* ----------------------------------------------------------
120400* JACKS-OR-BETTER CLASSIFICATION LADDER
120500* RESULT LEFT IN WS-CATEGORY-RESULT.  CALLER MUST HAVE ALREADY
120600* PERFORMED 510-BUILD-RANK-SUIT-COUNTS AND 600-CHECK-STRAIGHT.
120700* ----------------------------------------------------------
120800* THE JACKS-OR-BETTER CLASSIFICATION LADDER - HIGHEST-PAYING
120900* CATEGORY FIRST, FALLING THROUGH TO LOWER ONES.  ASSUMES THE
121000* CALLER HAS ALREADY BUILT THE RANK/SUIT COUNTS, RUN THE STRAIGHT
121100* CHECK, AND RUN THE FLUSH CHECK.  "JACKS OR BETTER" ITSELF IS
121200* JUST A HIGH PAIR WHOSE RANK IS J, Q, K OR A (RANK VALUE >= 11) -
121300* ANY LOWER PAIR FALLS THROUGH TO "NOTHING" AND PAYS NOTHING.
121400* CATEGORY CODES THIS LADDER CAN ASSIGN, HIGHEST PAY FIRST:
121500* ROYAL_FLUSH, STRAIGHT_FLUSH, FOUR_ACES, FOUR_ACES_234,
121600* FOUR_OF_A_KIND, FOUR_234, FOUR_LOW_ACE, FULL_HOUSE, FLUSH,
121700* STRAIGHT, THREE_OF_A_KIND, TWO_PAIR, JACKS_OR_BETTER, NOTHING.
121800* THE PAY TABLE DATASET FOR A JACKS-OR-BETTER RUN MUST CARRY A
121900* PT-CATEGORY LINE FOR EVERY ONE OF THESE THAT THE SCHEDULE PAYS
122000* - 205-ENSURE-NOTHING-ENTRY ONLY BACKSTOPS "NOTHING" ITSELF.
122100 610-JOB-CLASSIFY.
122200* WS-RUN-MATCH-IX = 9 IS THE TENTH STRAIGHT RUN, 10-J-Q-K-A -
122300* A STRAIGHT FLUSH ON THAT ONE RUN, AND ONLY THAT ONE, IS THE
122400* ROYAL FLUSH.
122500     PERFORM 605-CHECK-FLUSH
122600     MOVE SPACES TO WS-CATEGORY-RESULT
122700     IF HAND-IS-FLUSH AND HAND-IS-STRAIGHT
122800                    AND WS-RUN-MATCH-IX = 9
122900         MOVE "royal_flush" TO WS-CATEGORY-RESULT
123000         GO TO 619-JOB-CLASSIFY-EXIT
123100     END-IF
123200     IF HAND-IS-FLUSH AND HAND-IS-STRAIGHT
123300         MOVE "straight_flush" TO WS-CATEGORY-RESULT
123400         GO TO 619-JOB-CLASSIFY-EXIT
123500     END-IF
123600* FOUR-OF-A-KIND IS SPLIT INTO ITS OWN SUB-CATEGORIES BY QUAD
123700* RANK AND KICKER - SEE 611-JOB-CLASSIFY-QUADS.
123800     IF WS-CNT-OF-4 = 1
123900         PERFORM 611-JOB-CLASSIFY-QUADS
124000         GO TO 619-JOB-CLASSIFY-EXIT
124100     END-IF
124200* A TRIP AND A PAIR TOGETHER IS A FULL HOUSE REGARDLESS OF RANK.
124300     IF WS-CNT-OF-3 = 1 AND WS-CNT-OF-2 = 1
124400         MOVE "full_house" TO WS-CATEGORY-RESULT
124500         GO TO 619-JOB-CLASSIFY-EXIT
124600     END-IF
124700* A HAND WITH NO STRAIGHT AND NO FOUR-OF-A-KIND OR FULL HOUSE
124800* BUT ALL ONE SUIT IS A PLAIN FLUSH.
124900     IF HAND-IS-FLUSH
125000         MOVE "flush" TO WS-CATEGORY-RESULT
125100         GO TO 619-JOB-CLASSIFY-EXIT
125200     END-IF
125300* FIVE CONSECUTIVE RANKS, MIXED SUITS, IS A PLAIN STRAIGHT.
125400     IF HAND-IS-STRAIGHT
125500         MOVE "straight" TO WS-CATEGORY-RESULT
125600         GO TO 619-JOB-CLASSIFY-EXIT
125700     END-IF
125800* THREE OF A KIND WITH NO PAIR LEFT OVER (THAT CASE WOULD
125900* ALREADY HAVE HIT THE FULL-HOUSE TEST ABOVE).
126000     IF WS-CNT-OF-3 = 1
126100         MOVE "three_of_a_kind" TO WS-CATEGORY-RESULT
126200         GO TO 619-JOB-CLASSIFY-EXIT
126300     END-IF
126400* TWO PAIR IS ITS OWN PAYING CATEGORY ON EVERY JACKS-OR-BETTER
126500* SCHEDULE THIS SHOP HAS RUN, SO IT IS CHECKED AHEAD OF A SINGLE
126600* HIGH PAIR.
126700     IF WS-CNT-OF-2 = 2
126800         MOVE "two_pair" TO WS-CATEGORY-RESULT
126900         GO TO 619-JOB-CLASSIFY-EXIT
127000     END-IF
127100* A LONE PAIR ONLY PAYS IF ITS RANK IS JACKS OR BETTER (RANK
127200* VALUE 11 UP) - THAT IS THE RULE THAT NAMES THE WHOLE GAME.
127300* ANYTHING LOWER FALLS THROUGH TO NOTHING.
127400     IF WS-CNT-OF-2 = 1
127500         IF WS-PAIR-HI-RANK >= 11
127600             MOVE "jacks_or_better" TO WS-CATEGORY-RESULT
127700         ELSE
127800             MOVE "nothing" TO WS-CATEGORY-RESULT
127900         END-IF
128000         GO TO 619-JOB-CLASSIFY-EXIT
128100     END-IF
128200     MOVE "nothing" TO WS-CATEGORY-RESULT.
128300 619-JOB-CLASSIFY-EXIT.
128400     EXIT.
128500*
128600* SOME PAY SCHEDULES SPLIT FOUR-OF-A-KIND BY THE QUAD RANK AND
128700* ITS KICKER (ACES, ACES-WITH-2/3/4-KICKER, LOW-ACE-KICKER, LOW
128800* QUADS 2-4) TO REWARD THE RARER COMBINATIONS MORE.  THIS
128900* PARAGRAPH PICKS THE RIGHT CATEGORY LITERAL FOR THE QUAD/KICKER
129000* PAIR ALREADY LEFT IN WS-QUAD-RANK AND WS-QUAD-KICKER.
129100 611-JOB-CLASSIFY-QUADS.
129200     IF WS-QUAD-RANK = 14
129300         IF WS-QUAD-KICKER = 2 OR WS-QUAD-KICKER = 3
129400                              OR WS-QUAD-KICKER = 4
129500             MOVE "four_aces_234" TO WS-CATEGORY-RESULT
129600         ELSE
129700             MOVE "four_aces" TO WS-CATEGORY-RESULT
129800         END-IF
129900     ELSE
130000         IF WS-QUAD-RANK = 2 OR WS-QUAD-RANK = 3
130100                             OR WS-QUAD-RANK = 4
130200             IF WS-QUAD-KICKER = 14 OR WS-QUAD-KICKER = 2
130300                              OR WS-QUAD-KICKER = 3
130400                              OR WS-QUAD-KICKER = 4
130500                 MOVE "four_low_ace" TO WS-CATEGORY-RESULT
130600             ELSE
130700                 MOVE "four_234" TO WS-CATEGORY-RESULT
130800             END-IF
130900         ELSE
131000             MOVE "four_of_a_kind" TO WS-CATEGORY-RESULT
131100         END-IF
131200     END-IF.
131300*
131400* ----------------------------------------------------------
131500* DEUCES-WILD COMMON WORK - COUNT DEUCES, TEST NATURALS SUITED
131600* ----------------------------------------------------------
131700* SHARED SETUP FOR BOTH DEUCES WILD LADDERS (PLAIN AND BONUS).
131800* COUNTS THE DEUCES IN THE HAND OFF WS-RANK-COUNT(1) AND DERIVES
131900* HOW MANY NATURAL (NON-DEUCE) CARDS REMAIN, THEN CHECKS WHETHER
132000* THOSE NATURALS ARE ALL ONE SUIT - A FACT BOTH LADDERS NEED
132100* REPEATEDLY WHEN DECIDING IF A FLUSH OR ROYAL IS REACHABLE.
132200 640-DEUCES-COMMON.
132300     MOVE WS-RANK-COUNT(1) TO WS-DEUCE-COUNT
132400     SUBTRACT WS-DEUCE-COUNT FROM 5 GIVING WS-NATURAL-COUNT
132500     PERFORM 645-CHECK-NATURALS-SUITED.
132600*
132700* NATURALS ARE SUITED IF EVERY NON-DEUCE CARD SHARES ONE SUIT.
132800* VACUOUSLY TRUE WHEN THERE ARE NO NATURALS.
132900* WITH ZERO NATURAL CARDS THE CONDITION IS VACUOUSLY TRUE (ALL
133000* OF NONE OF THEM SHARE A SUIT); OTHERWISE EVERY NATURAL MUST
133100* SIT ON THE SUIT OF THE FIRST ONE FOUND.
133200 645-CHECK-NATURALS-SUITED.
133300     MOVE "Y" TO WS-SUITED-SW
133400     MOVE ZERO TO WS-NATURAL-SUIT-IX
133500     SET HC-IX TO 1
133600     PERFORM 646-CHECK-ONE-NATURAL-SUIT
133700             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5.
133800* COMPARES ONE CARD'S SUIT AGAINST THE FIRST NATURAL CARD'S SUIT,
133900* SKIPPING DEUCES (THEY ARE WILD, NOT NATURALLY SUITED).
134000 646-CHECK-ONE-NATURAL-SUIT.
134100     IF WS-CARD-RANK-VAL(HC-IX) NOT = 2
134200         IF WS-NATURAL-SUIT-IX = ZERO
134300             MOVE WS-CARD-SUIT-IX(HC-IX) TO WS-NATURAL-SUIT-IX
134400         ELSE
134500             IF WS-CARD-SUIT-IX(HC-IX) NOT = WS-NATURAL-SUIT-IX
134600                 MOVE "N" TO WS-SUITED-SW
134700             END-IF
134800         END-IF
134900     END-IF.
135000*
135100* CAN-MAKE-SEQUENCE(RUN) - NATURAL RANKS IN THE RUN, PLUS THE
135200* DEUCE COUNT, REACH 5.  SETS CAN-MAKE-TRUE.
135300* CAN THE DESIGNATED RUN (WS-RUN-IX) BE COMPLETED USING THE
135400* NATURAL CARDS ALREADY PRESENT PLUS WHATEVER DEUCES ARE LEFT
135500* OVER?  USED BY BOTH THE WILD-ROYAL CHECK AND THE GENERAL
135600* ANY-STRAIGHT CHECK IN 653.
135700 641-CAN-MAKE-SEQUENCE.
135800     MOVE "N" TO WS-CMS-SW
135900     MOVE ZERO TO WS-RUN-HIT-COUNT
136000     SET WS-RUN-RANK-IX TO 1
136100     PERFORM 642-CMS-ONE-RANK
136200             VARYING WS-RUN-RANK-IX FROM 1 BY 1
136300             UNTIL WS-RUN-RANK-IX > 5
136400     IF WS-RUN-HIT-COUNT + WS-DEUCE-COUNT >= 5
136500         MOVE "Y" TO WS-CMS-SW
136600     END-IF.
136700* FOR ONE RANK OF THE CANDIDATE RUN (OTHER THAN THE ANCHOR RANK
136800* WS-R1) WORKS OUT HOW MANY DEUCES WOULD BE NEEDED TO FILL IT AND
136900* SIGNALS SUCCESS IF THE REMAINING DEUCE SUPPLY COVERS IT.
137000 642-CMS-ONE-RANK.
137100     SET RC-IX TO WS-RUN-RANK(WS-RUN-IX, WS-RUN-RANK-IX)
137200     SET RC-IX DOWN BY 1
137300     IF RC-IX NOT = 1 AND WS-RANK-COUNT(RC-IX) > ZERO
137400         ADD 1 TO WS-RUN-HIT-COUNT
137500     END-IF.
137600*
137700* CAN-MAKE-N-OF-KIND(N) - SOME NATURAL RANK'S COUNT + DEUCES
137800* REACHES N, OR THE DEUCE COUNT ALONE REACHES N.  N ARRIVES IN
137900* WS-CMK-TARGET; RESULT IN CAN-MAKE-TRUE.
138000* CAN SOME RANK REACH WS-CMK-TARGET COPIES WITH THE HELP OF THE
138100* DEUCES IN THE HAND?  USED FOR BOTH FOUR-OF-A-KIND (TARGET 4)
138200* AND THREE-OF-A-KIND (TARGET 3) IN BOTH DEUCES LADDERS.
138300 643-CAN-MAKE-N-OF-KIND.
138400     MOVE "N" TO WS-CMS-SW
138500     IF WS-DEUCE-COUNT >= WS-CMK-TARGET
138600         MOVE "Y" TO WS-CMS-SW
138700     ELSE
138800         SET RC-IX TO 2
138900         PERFORM 644-CMK-ONE-RANK
139000                 VARYING RC-IX FROM 2 BY 1 UNTIL RC-IX > 13
139100                    OR CAN-MAKE-TRUE
139200     END-IF.
139300* TESTS ONE RANK AGAINST THE N-OF-A-KIND TARGET, RANK COUNT PLUS
139400* AVAILABLE DEUCES.
139500 644-CMK-ONE-RANK.
139600     IF WS-RANK-COUNT(RC-IX) + WS-DEUCE-COUNT >= WS-CMK-TARGET
139700         MOVE "Y" TO WS-CMS-SW
139800     END-IF.
139900*
140000* CAN-MAKE-FULL-HOUSE - SPLIT THE AVAILABLE DEUCES SO SOME
140100* RANK REACHES 3 AND A DIFFERENT RANK REACHES 2.
140200* CAN A THREE-OF-A-KIND ON ONE RANK AND A PAIR ON ANOTHER BOTH BE
140300* COMPLETED BY SPLITTING THE DEUCE SUPPLY BETWEEN THEM?  RUNS THE
140400* OUTER RANK (THE TRIP CANDIDATE) FROM ACE DOWN TO 3 AND, FOR
140500* EACH, TRIES EVERY OTHER RANK AS THE PAIR CANDIDATE.
140600 647-CAN-MAKE-FULL-HOUSE.
140700     MOVE "N" TO WS-CMS-SW
140800     MOVE 3 TO WS-R1
140900     PERFORM 648-CMFH-OUTER
141000             VARYING WS-R1 FROM 3 BY 1 UNTIL WS-R1 > 14
141100                OR CAN-MAKE-TRUE.
141200* OUTER RANK OF THE FULL-HOUSE SEARCH - THE CANDIDATE FOR THE
141300* THREE-OF-A-KIND SIDE.  WORKS OUT HOW MANY DEUCES IT WOULD TAKE
141400* TO BRING THIS RANK UP TO THREE, THEN, IF THAT LEAVES ANY DEUCES
141500* SPARE, HANDS OFF TO 649-CMFH-INNER TO TRY EVERY OTHER RANK AS
141600* THE PAIR.
141700 648-CMFH-OUTER.
141800     SET RC-IX TO WS-R1
141900     SET RC-IX DOWN BY 1
142000     COMPUTE WS-NEED-1 = 3 - WS-RANK-COUNT(RC-IX)
142100     IF WS-NEED-1 < ZERO
142200         MOVE ZERO TO WS-NEED-1
142300     END-IF
142400     IF WS-NEED-1 <= WS-DEUCE-COUNT
142500         COMPUTE WS-REMAIN-DEUCES = WS-DEUCE-COUNT - WS-NEED-1
142600         MOVE 3 TO WS-R2
142700         PERFORM 649-CMFH-INNER
142800                 VARYING WS-R2 FROM 3 BY 1 UNTIL WS-R2 > 14
142900                    OR CAN-MAKE-TRUE
143000     END-IF.
143100* INNER RANK OF THE FULL-HOUSE SEARCH - THE CANDIDATE FOR THE
143200* PAIR SIDE.  SKIPS THE OUTER RANK ITSELF AND CHECKS WHETHER THE
143300* DEUCES LEFT OVER AFTER THE OUTER RANK'S SHARE COVER WHATEVER
143400* THIS RANK IS SHORT OF A PAIR.
143500 649-CMFH-INNER.
143600     IF WS-R2 NOT = WS-R1
143700         SET RC-IX TO WS-R2
143800         SET RC-IX DOWN BY 1
143900         COMPUTE WS-NEED-2 = 2 - WS-RANK-COUNT(RC-IX)
144000         IF WS-NEED-2 < ZERO
144100             MOVE ZERO TO WS-NEED-2
144200         END-IF
144300         IF WS-NEED-2 <= WS-REMAIN-DEUCES
144400             MOVE "Y" TO WS-CMS-SW
144500         END-IF
144600     END-IF.
144700*
144800* CAN-MAKE-FIVE-OF-RANK - ONE SPECIFIC RANK (WS-R1) REACHES 5
144900* WITH THE HELP OF DEUCES.  RESULT IN CAN-MAKE-TRUE.
145000* CAN ONE SPECIFIC RANK (WS-R1) REACH FIVE COPIES WITH THE HELP
145100* OF EVERY DEUCE IN THE HAND?  SHARED BY THE PLAIN DEUCES LADDER
145200* (FIVE OF A KIND) AND THE BONUS LADDER'S ACES/3-4-5/6-K SPLIT.
145300 650A-CAN-MAKE-FIVE-OF-RANK.
145400     MOVE "N" TO WS-CMS-SW
145500     SET RC-IX TO WS-R1
145600     SET RC-IX DOWN BY 1
145700     IF WS-RANK-COUNT(RC-IX) + WS-DEUCE-COUNT >= 5
145800         MOVE "Y" TO WS-CMS-SW
145900     END-IF.
146000*
146100* ----------------------------------------------------------
146200* DEUCES WILD CLASSIFICATION LADDER
146300* CALLER MUST HAVE PERFORMED 510-BUILD-RANK-SUIT-COUNTS FIRST.
146400* ----------------------------------------------------------
146500* PLAIN DEUCES WILD CLASSIFICATION LADDER, HIGHEST CATEGORY
146600* FIRST.  CALLER MUST HAVE RUN 510-BUILD-RANK-SUIT-COUNTS AND
146700* 640-DEUCES-COMMON BEFORE THIS IS PERFORMED.  A NATURAL ROYAL
146800* (NO DEUCES USED) IS CHECKED SEPARATELY FROM A WILD ROYAL (ONE
146900* OR MORE DEUCES FILLING IN) BECAUSE THE TWO PAY DIFFERENTLY ON
147000* MOST DEUCES SCHEDULES.
147100* CATEGORY CODES THIS LADDER CAN ASSIGN, HIGHEST PAY FIRST:
147200* NATURAL_ROYAL_FLUSH, FOUR_DEUCES, WILD_ROYAL_FLUSH,
147300* FIVE_OF_A_KIND, STRAIGHT_FLUSH, FOUR_OF_A_KIND, FULL_HOUSE,
147400* FLUSH, STRAIGHT, THREE_OF_A_KIND, NOTHING.  NOTE THAT A LONE
147500* HIGH PAIR DOES NOT PAY ON A DEUCES SCHEDULE - THREE OF A KIND
147600* IS THE LOWEST PAYING HAND, WHICH IS WHY THE STRATEGY LADDERS
147700* FOR THIS RULE SET (720/740) HOLD MORE AGGRESSIVELY FOR DRAWS.
147800 650-DEUCES-CLASSIFY.
147900     PERFORM 640-DEUCES-COMMON
148000     PERFORM 605-CHECK-FLUSH
148100     MOVE SPACES TO WS-CATEGORY-RESULT
148200* A ROYAL WITH ZERO DEUCES USED IS THE NATURAL ROYAL FLUSH -
148300* IT IS CHECKED SEPARATELY BECAUSE MOST DEUCES SCHEDULES PAY
148400* IT SEVERAL TIMES OVER WHAT A WILD (DEUCE-ASSISTED) ROYAL PAYS.
148500     IF WS-DEUCE-COUNT = ZERO AND NATURALS-SUITED
148600         PERFORM 651-CHECK-NATURAL-ROYAL-RANKS
148700         IF HAND-IS-ROYAL-SET
148800             MOVE "natural_royal_flush" TO WS-CATEGORY-RESULT
148900             GO TO 659-DEUCES-CLASSIFY-EXIT
149000         END-IF
149100     END-IF
149200* FOUR DEUCES IS ITS OWN FLAT-RATE CATEGORY ON EVERY PLAIN
149300* DEUCES SCHEDULE THIS SHOP HAS RUN, REGARDLESS OF THE FIFTH
149400* CARD.
149500     IF WS-DEUCE-COUNT = 4
149600         MOVE "four_deuces" TO WS-CATEGORY-RESULT
149700         GO TO 659-DEUCES-CLASSIFY-EXIT
149800     END-IF
149900* ONE TO THREE DEUCES PLUS NATURALS ALL ON ONE SUIT THAT CAN
150000* STILL COMPLETE THE ROYAL RUN (RUN 9) IS THE WILD ROYAL FLUSH.
150100     IF WS-DEUCE-COUNT >= 1 AND NATURALS-SUITED
150200         MOVE 9 TO WS-RUN-IX
150300         PERFORM 641-CAN-MAKE-SEQUENCE
150400         IF CAN-MAKE-TRUE
150500             MOVE "wild_royal_flush" TO WS-CATEGORY-RESULT
150600             GO TO 659-DEUCES-CLASSIFY-EXIT
150700         END-IF
150800     END-IF
150900     IF WS-DEUCE-COUNT >= 1
151000* WITH A DEUCE IN HAND AND NO ROYAL DRAW, THE NEXT BEST THING
151100* IS FIVE OF A KIND ON ANY RANK - PLAIN DEUCES WILD PAYS IT FLAT.
151200         PERFORM 652-CAN-MAKE-FIVE-ANY-RANK
151300         IF CAN-MAKE-TRUE
151400             MOVE "five_of_a_kind" TO WS-CATEGORY-RESULT
151500             GO TO 659-DEUCES-CLASSIFY-EXIT
151600         END-IF
151700     END-IF
151800     IF NATURALS-SUITED
151900         PERFORM 653-CAN-MAKE-ANY-STRAIGHT
152000         IF CAN-MAKE-TRUE
152100             MOVE "straight_flush" TO WS-CATEGORY-RESULT
152200             GO TO 659-DEUCES-CLASSIFY-EXIT
152300         END-IF
152400     END-IF
152500* FOUR OF A KIND WITH DEUCE HELP, ANY RANK.
152600     MOVE 4 TO WS-CMK-TARGET
152700     PERFORM 643-CAN-MAKE-N-OF-KIND
152800     IF CAN-MAKE-TRUE
152900         MOVE "four_of_a_kind" TO WS-CATEGORY-RESULT
153000         GO TO 659-DEUCES-CLASSIFY-EXIT
153100     END-IF
153200* FULL HOUSE WITH DEUCE HELP - SEE 647-CAN-MAKE-FULL-HOUSE FOR
153300* HOW THE DEUCE SUPPLY IS SPLIT BETWEEN THE TRIP AND THE PAIR.
153400     PERFORM 647-CAN-MAKE-FULL-HOUSE
153500     IF CAN-MAKE-TRUE
153600         MOVE "full_house" TO WS-CATEGORY-RESULT
153700         GO TO 659-DEUCES-CLASSIFY-EXIT
153800     END-IF
153900     IF NATURALS-SUITED
154000         MOVE "flush" TO WS-CATEGORY-RESULT
154100         GO TO 659-DEUCES-CLASSIFY-EXIT
154200     END-IF
154300     PERFORM 653-CAN-MAKE-ANY-STRAIGHT
154400     IF CAN-MAKE-TRUE
154500         MOVE "straight" TO WS-CATEGORY-RESULT
154600         GO TO 659-DEUCES-CLASSIFY-EXIT
154700     END-IF
154800* THREE OF A KIND WITH DEUCE HELP IS THE LAST PAYING CATEGORY
154900* ON THIS LADDER; ANYTHING WEAKER FALLS THROUGH TO NOTHING.
155000     MOVE 3 TO WS-CMK-TARGET
155100     PERFORM 643-CAN-MAKE-N-OF-KIND
155200     IF CAN-MAKE-TRUE
155300         MOVE "three_of_a_kind" TO WS-CATEGORY-RESULT
155400         GO TO 659-DEUCES-CLASSIFY-EXIT
155500     END-IF
155600     MOVE "nothing" TO WS-CATEGORY-RESULT.
155700 659-DEUCES-CLASSIFY-EXIT.
155800     EXIT.
155900*
156000* IS THE NATURAL-RANK SET EXACTLY THE ROYAL SET {10,J,Q,K,A} -
156100* ONLY MEANINGFUL WHEN THERE ARE NO DEUCES (ALL 5 NATURAL).
156200* TRUE ONLY WHEN THE FIVE NATURAL RANKS ARE EXACTLY 10-J-Q-K-A -
156300* ONLY MEANINGFUL WHEN THERE ARE NO DEUCES IN THE HAND AT ALL,
156400* SINCE A DEUCE WOULD MEAN FEWER THAN FIVE NATURALS TO CHECK.
156500 651-CHECK-NATURAL-ROYAL-RANKS.
156600     MOVE "N" TO WS-ROYAL-SET-SW
156700     IF WS-RANK-COUNT(9)  = 1 AND WS-RANK-COUNT(10) = 1 AND
156800        WS-RANK-COUNT(11) = 1 AND WS-RANK-COUNT(12) = 1 AND
156900        WS-RANK-COUNT(13) = 1
157000         MOVE "Y" TO WS-ROYAL-SET-SW
157100     END-IF.
157200*
157300* CAN-MAKE-FIVE (ANY RANK) - USED BY PLAIN DEUCES WILD.
157400* TRIES EVERY RANK 2 THROUGH ACE AS A CANDIDATE FOR FIVE-OF-A-
157500* KIND WITH DEUCE HELP; STOPS AT THE FIRST RANK THAT WORKS SINCE
157600* PLAIN DEUCES WILD PAYS FIVE-OF-A-KIND FLAT REGARDLESS OF RANK.
157700 652-CAN-MAKE-FIVE-ANY-RANK.
157800     MOVE "N" TO WS-CMS-SW
157900     SET RC-IX TO 2
158000     PERFORM 652A-CMF-ONE-RANK
158100             VARYING RC-IX FROM 2 BY 1 UNTIL RC-IX > 13
158200                OR CAN-MAKE-TRUE.
158300* TESTS ONE RANK AGAINST THE FIVE-OF-A-KIND TARGET.
158400 652A-CMF-ONE-RANK.
158500     IF WS-RANK-COUNT(RC-IX) + WS-DEUCE-COUNT >= 5
158600         MOVE "Y" TO WS-CMS-SW
158700     END-IF.
158800*
158900* CAN-MAKE-ANY-STRAIGHT - TRY ALL TEN RUNS.
159000* TRIES ALL TEN STRAIGHT RUNS (NOT JUST THE ROYAL RUN) WITH DEUCE
159100* HELP; STOPS AT THE FIRST ONE THAT WORKS.
159200 653-CAN-MAKE-ANY-STRAIGHT.
159300     MOVE "N" TO WS-CMS-SW
159400     SET WS-RUN-IX TO 1
159500     PERFORM 654-CMAS-ONE-RUN
159600             VARYING WS-RUN-IX FROM 1 BY 1 UNTIL WS-RUN-IX > 10
159700                OR CAN-MAKE-TRUE.
159800* HANDS ONE RUN NUMBER OFF TO 641-CAN-MAKE-SEQUENCE.
159900 654-CMAS-ONE-RUN.
160000     PERFORM 641-CAN-MAKE-SEQUENCE.
160100*
160200* ----------------------------------------------------------
160300* DEUCES WILD BONUS CLASSIFICATION LADDER
160400* ----------------------------------------------------------
160500* DEUCES WILD BONUS CLASSIFICATION LADDER.  SAME SHAPE AS THE
160600* PLAIN LADDER EXCEPT FOUR-DEUCES SPLITS OUT AN ACE KICKER AND
160700* FIVE-OF-A-KIND IS BROKEN INTO THE ACES / 3-4-5 / 6-THRU-KING
160800* BANDS THAT THIS SCHEDULE PAYS DIFFERENTLY (SEE
160900* 661-CLASSIFY-FIVE-OF-KIND-BONUS).
161000* CATEGORY CODES THIS LADDER CAN ASSIGN, HIGHEST PAY FIRST:
161100* NATURAL_ROYAL_FLUSH, FOUR_DEUCES_ACE, FOUR_DEUCES,
161200* WILD_ROYAL_FLUSH, FIVE_ACES, FIVE_3_4_5, FIVE_6_TO_KING,
161300* STRAIGHT_FLUSH, FOUR_OF_A_KIND, FULL_HOUSE, FLUSH, STRAIGHT,
161400* THREE_OF_A_KIND, NOTHING - ONE MORE RUNG THAN THE PLAIN DEUCES
161500* LADDER, ALL OF THEM ABOVE STRAIGHT-FLUSH IN THE FIVE-OF-A-KIND
161600* BAND.
161700 660-DEUCES-BONUS-CLASSIFY.
161800     PERFORM 640-DEUCES-COMMON
161900     PERFORM 605-CHECK-FLUSH
162000     MOVE SPACES TO WS-CATEGORY-RESULT
162100* SAME NATURAL-ROYAL CHECK AS THE PLAIN DEUCES LADDER.
162200     IF WS-DEUCE-COUNT = ZERO AND NATURALS-SUITED
162300         PERFORM 651-CHECK-NATURAL-ROYAL-RANKS
162400         IF HAND-IS-ROYAL-SET
162500             MOVE "natural_royal_flush" TO WS-CATEGORY-RESULT
162600             GO TO 669-DEUCES-BONUS-CLASSIFY-EXIT
162700         END-IF
162800     END-IF
162900     IF WS-DEUCE-COUNT = 4
163000* THE BONUS SCHEDULE PAYS FOUR DEUCES WITH AN ACE KICKER ABOVE
163100* A PLAIN FOUR DEUCES - WORTH SPLITTING OUT.
163200         IF WS-NATURAL-COUNT = 1 AND WS-RANK-COUNT(14) = 1
163300             MOVE "four_deuces_with_ace" TO WS-CATEGORY-RESULT
163400         ELSE
163500             MOVE "four_deuces" TO WS-CATEGORY-RESULT
163600         END-IF
163700         GO TO 669-DEUCES-BONUS-CLASSIFY-EXIT
163800     END-IF
163900* SAME WILD-ROYAL CHECK AS THE PLAIN LADDER.
164000     IF WS-DEUCE-COUNT >= 1 AND NATURALS-SUITED
164100         MOVE 9 TO WS-RUN-IX
164200         PERFORM 641-CAN-MAKE-SEQUENCE
164300         IF CAN-MAKE-TRUE
164400             MOVE "wild_royal_flush" TO WS-CATEGORY-RESULT
164500             GO TO 669-DEUCES-BONUS-CLASSIFY-EXIT
164600         END-IF
164700     END-IF
164800     IF WS-DEUCE-COUNT >= 1
164900* THE BONUS SCHEDULE PRICES FIVE OF A KIND DIFFERENTLY BY
165000* RANK BAND (ACES, 3-4-5, 6-THROUGH-KING) - SEE
165100* 661-CLASSIFY-FIVE-OF-KIND-BONUS FOR THE SPLIT.
165200         PERFORM 661-CLASSIFY-FIVE-OF-KIND-BONUS
165300         IF WS-CATEGORY-RESULT NOT = SPACES
165400             GO TO 669-DEUCES-BONUS-CLASSIFY-EXIT
165500         END-IF
165600     END-IF
165700     IF NATURALS-SUITED
165800         PERFORM 653-CAN-MAKE-ANY-STRAIGHT
165900         IF CAN-MAKE-TRUE
166000             MOVE "straight_flush" TO WS-CATEGORY-RESULT
166100             GO TO 669-DEUCES-BONUS-CLASSIFY-EXIT
166200         END-IF
166300     END-IF
166400* FOUR OF A KIND WITH DEUCE HELP, ANY RANK.
166500     MOVE 4 TO WS-CMK-TARGET
166600     PERFORM 643-CAN-MAKE-N-OF-KIND
166700     IF CAN-MAKE-TRUE
166800         MOVE "four_of_a_kind" TO WS-CATEGORY-RESULT
166900         GO TO 669-DEUCES-BONUS-CLASSIFY-EXIT
167000     END-IF
167100* FULL HOUSE WITH DEUCE HELP, SAME AS THE PLAIN LADDER.
167200     PERFORM 647-CAN-MAKE-FULL-HOUSE
167300     IF CAN-MAKE-TRUE
167400         MOVE "full_house" TO WS-CATEGORY-RESULT
167500         GO TO 669-DEUCES-BONUS-CLASSIFY-EXIT
167600     END-IF
167700     IF NATURALS-SUITED
167800         MOVE "flush" TO WS-CATEGORY-RESULT
167900         GO TO 669-DEUCES-BONUS-CLASSIFY-EXIT
168000     END-IF
168100     PERFORM 653-CAN-MAKE-ANY-STRAIGHT
168200     IF CAN-MAKE-TRUE
168300         MOVE "straight" TO WS-CATEGORY-RESULT
168400         GO TO 669-DEUCES-BONUS-CLASSIFY-EXIT
168500     END-IF
168600* THREE OF A KIND WITH DEUCE HELP IS THE LAST PAYING CATEGORY
168700* ON THE BONUS LADDER TOO.
168800     MOVE 3 TO WS-CMK-TARGET
168900     PERFORM 643-CAN-MAKE-N-OF-KIND
169000     IF CAN-MAKE-TRUE
169100         MOVE "three_of_a_kind" TO WS-CATEGORY-RESULT
169200         GO TO 669-DEUCES-BONUS-CLASSIFY-EXIT
169300     END-IF
169400     MOVE "nothing" TO WS-CATEGORY-RESULT.
169500 669-DEUCES-BONUS-CLASSIFY-EXIT.
169600     EXIT.
169700*
169800* FIVE-OF-A-KIND BONUS SPLIT - ACES FIRST, THEN 3-4-5, THEN
169900* 6 THRU K.  LEAVES WS-CATEGORY-RESULT SET IF ANY CLASS HITS,
170000* OTHERWISE LEAVES IT AT SPACES SO THE CALLER FALLS THROUGH.
170100* SPLITS A FIVE-OF-A-KIND HIT INTO THE THREE BANDS THE BONUS PAY
170200* SCHEDULE PRICES SEPARATELY - ACES ARE CHECKED FIRST, THEN THE
170300* 3-4-5 BAND, THEN 6 THROUGH KING.  LEAVES WS-CATEGORY-RESULT AT
170400* SPACES IF NO RANK CAN ACTUALLY REACH FIVE, SO THE CALLER KNOWS
170500* TO FALL THROUGH TO THE REST OF THE LADDER.
170600 661-CLASSIFY-FIVE-OF-KIND-BONUS.
170700     MOVE SPACES TO WS-CATEGORY-RESULT
170800     MOVE 14 TO WS-R1
170900     PERFORM 650A-CAN-MAKE-FIVE-OF-RANK
171000     IF CAN-MAKE-TRUE
171100         MOVE "five_aces" TO WS-CATEGORY-RESULT
171200         GO TO 661-EXIT
171300     END-IF
171400     MOVE 3 TO WS-R1
171500     PERFORM 662-SCAN-345
171600     IF WS-CATEGORY-RESULT NOT = SPACES
171700         GO TO 661-EXIT
171800     END-IF
171900     MOVE 6 TO WS-R1
172000     PERFORM 663-SCAN-6-TO-K.
172100 661-EXIT.
172200     EXIT.
172300* WALKS RANKS 3, 4, 5 LOOKING FOR ONE THAT CAN REACH FIVE-OF-A-
172400* KIND WITH DEUCE HELP.  RECURSES (VIA GO TO) RATHER THAN A
172500* PERFORM VARYING SINCE THE CALLER NEEDS TO KEEP WS-R1 SET TO
172600* WHICHEVER RANK ACTUALLY HIT.
172700 662-SCAN-345.
172800     PERFORM 650A-CAN-MAKE-FIVE-OF-RANK
172900     IF CAN-MAKE-TRUE
173000         MOVE "five_345" TO WS-CATEGORY-RESULT
173100         GO TO 662-EXIT
173200     END-IF
173300     IF WS-R1 < 5
173400         ADD 1 TO WS-R1
173500         GO TO 662-SCAN-345
173600     END-IF.
173700 662-EXIT.
173800     EXIT.
173900* SAME IDEA AS 662-SCAN-345 BUT FOR RANKS 6 THROUGH KING.
174000 663-SCAN-6-TO-K.
174100     PERFORM 650A-CAN-MAKE-FIVE-OF-RANK
174200     IF CAN-MAKE-TRUE
174300         MOVE "five_6_to_k" TO WS-CATEGORY-RESULT
174400         GO TO 663-EXIT
174500     END-IF
174600     IF WS-R1 < 13
174700         ADD 1 TO WS-R1
174800         GO TO 663-SCAN-6-TO-K
174900     END-IF.
175000 663-EXIT.
175100     EXIT.
175200*
175300* ----------------------------------------------------------
175400* MASK / HOLD-PATTERN UTILITIES
175500* ----------------------------------------------------------
175600* UNPACKS THE NUMERIC HOLD MASK (0-31) INTO THE FIVE WS-CARD-HELD
175700* FLAGS, ONE BIT PER CARD POSITION.  SCANS HIGH BIT (POSITION 5)
175800* DOWN TO LOW BIT (POSITION 1) SO THE SUBTRACTION LEAVES THE
175900* REMAINDER CORRECT AT EACH STEP - RSG-0247 FIXED A LOW-TO-HIGH
176000* VERSION OF THIS THAT MISREAD THE MASK.
176100 700-MASK-SET-HELD-FLAGS.
176200     MOVE WS-HOLD-MASK TO WS-MASK-REMAIN
176300     SET HC-IX TO 5
176400     PERFORM 701-MASK-ONE-BIT
176500             VARYING HC-IX FROM 5 BY -1 UNTIL HC-IX < 1.
176600* TESTS ONE BIT POSITION AGAINST WHAT IS LEFT OF THE MASK AND
176700* PEELS IT OFF IF IT IS SET.
176800 701-MASK-ONE-BIT.
176900     MOVE "N" TO WS-CARD-HELD(HC-IX)
177000     IF WS-MASK-REMAIN >= WS-BIT-VALUE(HC-IX)
177100         MOVE "Y" TO WS-CARD-HELD(HC-IX)
177200         SUBTRACT WS-BIT-VALUE(HC-IX) FROM WS-MASK-REMAIN
177300     END-IF.
177400*
177500* BUILDS THE FIVE-CHARACTER H/- DISPLAY STRING FOR THE RESULT
177600* RECORD FROM THE WS-CARD-HELD FLAGS SET BY 700-MASK-SET-HELD-
177700* FLAGS.
177800 705-BUILD-HOLD-PATTERN.
177900     SET HC-IX TO 1
178000     PERFORM 706-PATTERN-ONE-POSITION
178100             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5.
178200* ONE POSITION OF THE HOLD PATTERN STRING - H IF HELD, - IF NOT.
178300 706-PATTERN-ONE-POSITION.
178400     IF CARD-IS-HELD(HC-IX)
178500         MOVE "H" TO RS-HOLD-PATTERN(HC-IX:1)
178600     ELSE
178700         MOVE "-" TO RS-HOLD-PATTERN(HC-IX:1)
178800     END-IF.
178900*
179000* MASK-BUILDING PRIMITIVES USED BY THE STRATEGY LADDERS
179100* BUILDS A HOLD MASK FROM ALL CARDS MATCHING ONE TARGET RANK -
179200* THE COMMON CASE FOR "HOLD THE PAIR" OR "HOLD THE TRIPS".
179300 790-HOLD-BY-RANK.
179400     MOVE ZERO TO WS-HOLD-MASK
179500     SET HC-IX TO 1
179600     PERFORM 790A-HOLD-BY-RANK-ONE
179700             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5.
179800* TESTS ONE CARD'S RANK AGAINST THE TARGET AND ADDS ITS BIT IF IT
179900* MATCHES.
180000 790A-HOLD-BY-RANK-ONE.
180100     IF WS-CARD-RANK-VAL(HC-IX) = WS-TARGET-RANK
180200         ADD WS-BIT-VALUE(HC-IX) TO WS-HOLD-MASK
180300     END-IF.
180400*
180500* BUILDS A HOLD MASK FROM ALL CARDS ON ONE TARGET SUIT - USED
180600* WHEN THE RIFF LADDER IS CHASING A FLUSH.
180700 791-HOLD-BY-SUIT.
180800     MOVE ZERO TO WS-HOLD-MASK
180900     SET HC-IX TO 1
181000     PERFORM 791A-HOLD-BY-SUIT-ONE
181100             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5.
181200* TESTS ONE CARD'S SUIT AGAINST THE TARGET AND ADDS ITS BIT IF IT
181300* MATCHES.
181400 791A-HOLD-BY-SUIT-ONE.
181500     IF WS-CARD-SUIT-IX(HC-IX) = WS-TARGET-SUIT-IX
181600         ADD WS-BIT-VALUE(HC-IX) TO WS-HOLD-MASK
181700     END-IF.
181800*
181900* BUILDS A HOLD MASK FROM CARDS THAT ARE BOTH ROYAL RANK (TEN OR
182000* HIGHER) AND ON THE TARGET SUIT - USED WHEN THE RIFF LADDER IS
182100* CHASING A ROYAL FLUSH RATHER THAN JUST ANY FLUSH.
182200 792-HOLD-BY-ROYAL-AND-SUIT.
182300     MOVE ZERO TO WS-HOLD-MASK
182400     SET HC-IX TO 1
182500     PERFORM 792A-HOLD-ROYAL-SUIT-ONE
182600             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5.
182700* TESTS ONE CARD AGAINST BOTH THE ROYAL-RANK AND TARGET-SUIT
182800* CONDITIONS.
182900 792A-HOLD-ROYAL-SUIT-ONE.
183000     IF WS-CARD-RANK-VAL(HC-IX) >= 10 AND
183100        WS-CARD-SUIT-IX(HC-IX) = WS-TARGET-SUIT-IX
183200         ADD WS-BIT-VALUE(HC-IX) TO WS-HOLD-MASK
183300     END-IF.
183400*
183500* BUILDS A HOLD MASK FROM EVERY CARD OF ROYAL RANK REGARDLESS OF
183600* SUIT - THE RIFF LADDER'S LAST-RESORT HOLD WHEN NOTHING BETTER
183700* TURNED UP.
183800 793-HOLD-ROYAL-RANKS.
183900     MOVE ZERO TO WS-HOLD-MASK
184000     SET HC-IX TO 1
184100     PERFORM 793A-HOLD-ROYAL-ONE
184200             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5.
184300* TESTS ONE CARD'S RANK AGAINST THE ROYAL THRESHOLD.
184400 793A-HOLD-ROYAL-ONE.
184500     IF WS-CARD-RANK-VAL(HC-IX) >= 10
184600         ADD WS-BIT-VALUE(HC-IX) TO WS-HOLD-MASK
184700     END-IF.
184800*
184900* BUILDS A HOLD MASK FROM BOTH PAIRS WHEN THE HAND HAS TWO OF
185000* THEM.
185100 794-HOLD-TWO-PAIR.
185200     MOVE ZERO TO WS-HOLD-MASK
185300     SET HC-IX TO 1
185400     PERFORM 794A-HOLD-TWO-PAIR-ONE
185500             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5.
185600* TESTS ONE CARD'S RANK AGAINST EITHER PAIR RANK.
185700 794A-HOLD-TWO-PAIR-ONE.
185800     IF WS-CARD-RANK-VAL(HC-IX) = WS-PAIR-HI-RANK OR
185900        WS-CARD-RANK-VAL(HC-IX) = WS-PAIR-LO-RANK
186000         ADD WS-BIT-VALUE(HC-IX) TO WS-HOLD-MASK
186100     END-IF.
186200*
186300* HOLD MASK 31 (ALL FIVE BITS SET) - USED WHENEVER THE DEALT HAND
186400* IS ALREADY THE FINAL HAND AND NOTHING SHOULD BE DRAWN.
186500 795-HOLD-ALL.
186600     MOVE 31 TO WS-HOLD-MASK.
186700*
186800* BUILDS A HOLD MASK FROM EVERY DEUCE PLUS EVERY ROYAL-RANK CARD
186900* ON THE TARGET SUIT - THE J-RIFF LADDER'S WAY OF CHASING A WILD
187000* ROYAL WHILE KEEPING THE DEUCES IN PLAY.
187100 796-HOLD-DEUCES-PLUS-RANK-SUIT.
187200     MOVE ZERO TO WS-HOLD-MASK
187300     SET HC-IX TO 1
187400     PERFORM 796A-HOLD-DPRS-ONE
187500             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5.
187600* TESTS ONE CARD - DEUCES ALWAYS HOLD, OTHERWISE ROYAL RANK ON
187700* THE TARGET SUIT.
187800 796A-HOLD-DPRS-ONE.
187900     IF WS-CARD-RANK-VAL(HC-IX) = 2
188000         ADD WS-BIT-VALUE(HC-IX) TO WS-HOLD-MASK
188100     ELSE
188200         IF WS-CARD-RANK-VAL(HC-IX) >= 10 AND
188300            WS-CARD-SUIT-IX(HC-IX) = WS-TARGET-SUIT-IX
188400             ADD WS-BIT-VALUE(HC-IX) TO WS-HOLD-MASK
188500         END-IF
188600     END-IF.
188700*
188800* BUILDS A HOLD MASK FROM EVERY DEUCE PLUS EVERY CARD ON THE
188900* TARGET SUIT - THE J-RIFF LADDER'S FLUSH-CHASING HOLD.
189000 797-HOLD-DEUCES-PLUS-SUIT.
189100     MOVE ZERO TO WS-HOLD-MASK
189200     SET HC-IX TO 1
189300     PERFORM 797A-HOLD-DPS-ONE
189400             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5.
189500* TESTS ONE CARD - DEUCES ALWAYS HOLD, OTHERWISE TARGET SUIT.
189600 797A-HOLD-DPS-ONE.
189700     IF WS-CARD-RANK-VAL(HC-IX) = 2
189800         ADD WS-BIT-VALUE(HC-IX) TO WS-HOLD-MASK
189900     ELSE
190000         IF WS-CARD-SUIT-IX(HC-IX) = WS-TARGET-SUIT-IX
190100             ADD WS-BIT-VALUE(HC-IX) TO WS-HOLD-MASK
190200         END-IF
190300     END-IF.
190400*
190500* BUILDS A HOLD MASK FROM THE DEUCES ALONE - THE J-RIFF LADDER'S
190600* FALLBACK WHEN NO SUIT OR RANK CHASE IS WORTH KEEPING ANYTHING
190700* ELSE.
190800 798-HOLD-DEUCES-ONLY.
190900     MOVE ZERO TO WS-HOLD-MASK
191000     SET HC-IX TO 1
191100     PERFORM 798A-HOLD-DEUCES-ONE
191200             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5.
191300* TESTS ONE CARD FOR RANK 2 (A DEUCE).
191400 798A-HOLD-DEUCES-ONE.
191500     IF WS-CARD-RANK-VAL(HC-IX) = 2
191600         ADD WS-BIT-VALUE(HC-IX) TO WS-HOLD-MASK
191700     END-IF.
191800*
191900* SUIT-COUNT SCANS - ALL FIVE CARDS, NON-DEUCE CARDS, AND THE
192000* ROYAL-RANK RESTRICTED VERSIONS, EACH WITH ASCENDING-LETTER
192100* TIE-BREAK (SCAN ORDER C,D,H,S; FIRST MAX FOUND WINS).
192200* FINDS THE SUIT WITH THE MOST CARDS ACROSS ALL FIVE, WITH TIES
192300* BROKEN BY SCANNING C,D,H,S IN THAT FIXED ORDER SO THE RESULT IS
192400* REPRODUCIBLE RUN TO RUN.
192500 770-FIND-BEST-SUIT-ALL.
192600     MOVE ZERO TO WS-BEST-SUIT-CNT
192700     MOVE ZERO TO WS-BEST-SUIT-IX
192800     SET WS-ALPHA-IX TO 1
192900     PERFORM 770A-BEST-SUIT-ALL-ONE
193000             VARYING WS-ALPHA-IX FROM 1 BY 1 UNTIL WS-ALPHA-IX > 4.
193100* TESTS ONE SUIT (IN ALPHABETICAL SCAN ORDER) AGAINST THE BEST
193200* COUNT SO FAR.
193300 770A-BEST-SUIT-ALL-ONE.
193400     PERFORM 505B-ALPHA-TO-ORIG-SUIT-IX
193500     IF WS-SUIT-COUNT(WS-ORIG-SUIT-IX) > WS-BEST-SUIT-CNT
193600         MOVE WS-SUIT-COUNT(WS-ORIG-SUIT-IX) TO WS-BEST-SUIT-CNT
193700         MOVE WS-ORIG-SUIT-IX TO WS-BEST-SUIT-IX
193800     END-IF.
193900*
194000* TRANSLATES AN ALPHABETICAL SUIT POSITION (1=C,2=D,3=H,4=S) BACK
194100* TO ITS ORIGINAL WS-SUIT-COUNT TABLE INDEX, SO THE ALPHA-ORDER
194200* TIE-BREAK SCANS IN 770/774/775 CAN STILL ADDRESS THE COUNT
194300* TABLE CORRECTLY.
194400 505B-ALPHA-TO-ORIG-SUIT-IX.
194500     SET SC-IX TO 1
194600     PERFORM 505C-ALPHA-SCAN
194700             VARYING SC-IX FROM 1 BY 1 UNTIL SC-IX > 4.
194800* ONE POSITION OF THE ORIGINAL SUIT TABLE, LOOKING FOR THE ONE
194900* THAT MATCHES THE ALPHABETICAL LETTER BEING SOUGHT.
195000 505C-ALPHA-SCAN.
195100     IF WS-SUIT-CODE(SC-IX) = WS-SUIT-ALPHA(WS-ALPHA-IX)
195200         SET WS-ORIG-SUIT-IX TO SC-IX
195300     END-IF.
195400*
195500* COUNTS ROYAL-RANK CARDS (TEN OR HIGHER, DEUCES INCLUDED) BY
195600* SUIT - THE RIFF LADDER USES THIS TO SEE HOW CLOSE THE HAND IS
195700* TO A ROYAL FLUSH ON EACH SUIT.
195800 781-BUILD-ROYAL-SUIT-COUNTS-ALL.
195900     SET SC-IX TO 1
196000     PERFORM 781A-CLEAR-ROYAL-CNT
196100             VARYING SC-IX FROM 1 BY 1 UNTIL SC-IX > 4
196200     SET HC-IX TO 1
196300     PERFORM 781B-TALLY-ROYAL-CNT
196400             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5.
196500* ZEROES ONE SUIT'S ROYAL COUNT SLOT.
196600 781A-CLEAR-ROYAL-CNT.
196700     MOVE ZERO TO WS-ROYAL-SUIT-CNT(SC-IX).
196800* ADDS ONE CARD INTO ITS SUIT'S ROYAL COUNT IF THE CARD IS ROYAL
196900* RANK.
197000 781B-TALLY-ROYAL-CNT.
197100     IF WS-CARD-RANK-VAL(HC-IX) >= 10
197200         SET SC-IX TO WS-CARD-SUIT-IX(HC-IX)
197300         ADD 1 TO WS-ROYAL-SUIT-CNT(SC-IX)
197400     END-IF.
197500*
197600* SAME AS 781 BUT EXCLUDES DEUCES FROM THE COUNT - THE J-RIFF
197700* LADDER NEEDS TO KNOW HOW MANY NATURAL ROYAL CARDS SIT ON EACH
197800* SUIT SO IT CAN WORK OUT HOW MANY DEUCES WOULD STILL BE NEEDED.
197900 782-BUILD-ROYAL-SUIT-COUNTS-NATURAL.
198000     SET SC-IX TO 1
198100     PERFORM 781A-CLEAR-ROYAL-CNT
198200             VARYING SC-IX FROM 1 BY 1 UNTIL SC-IX > 4
198300     SET HC-IX TO 1
198400     PERFORM 782A-TALLY-NAT-ROYAL-CNT
198500             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5.
198600* ADDS ONE NATURAL (NON-DEUCE) ROYAL-RANK CARD INTO ITS SUIT'S
198700* COUNT.
198800 782A-TALLY-NAT-ROYAL-CNT.
198900     IF WS-CARD-RANK-VAL(HC-IX) >= 10 AND
199000        WS-CARD-RANK-VAL(HC-IX) NOT = 2
199100         SET SC-IX TO WS-CARD-SUIT-IX(HC-IX)
199200         ADD 1 TO WS-ROYAL-SUIT-CNT(SC-IX)
199300     END-IF.
199400*
199500* COUNTS ALL NATURAL (NON-DEUCE) CARDS BY SUIT, ROYAL OR NOT -
199600* THE J-RIFF LADDER'S FALLBACK FLUSH CHASE WHEN A ROYAL IS OUT OF
199700* REACH.
199800 783-BUILD-NATURAL-SUIT-COUNTS.
199900     SET SC-IX TO 1
200000     PERFORM 783A-CLEAR-NAT-SUIT-CNT
200100             VARYING SC-IX FROM 1 BY 1 UNTIL SC-IX > 4
200200     SET HC-IX TO 1
200300     PERFORM 783B-TALLY-NAT-SUIT-CNT
200400             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5.
200500* ZEROES ONE SUIT'S NATURAL COUNT SLOT.
200600 783A-CLEAR-NAT-SUIT-CNT.
200700     MOVE ZERO TO WS-NATURAL-SUIT-CNT(SC-IX).
200800* ADDS ONE NON-DEUCE CARD INTO ITS SUIT'S NATURAL COUNT.
200900 783B-TALLY-NAT-SUIT-CNT.
201000     IF WS-CARD-RANK-VAL(HC-IX) NOT = 2
201100         SET SC-IX TO WS-CARD-SUIT-IX(HC-IX)
201200         ADD 1 TO WS-NATURAL-SUIT-CNT(SC-IX)
201300     END-IF.
201400*
201500* FINDS THE SUIT WITH THE MOST ROYAL-RANK CARDS, ALPHABETICAL
201600* TIE-BREAK AS IN 770.
201700 774-FIND-BEST-ROYAL-SUIT.
201800     MOVE ZERO TO WS-BEST-ROYAL-CNT
201900     MOVE ZERO TO WS-BEST-ROYAL-IX
202000     SET WS-ALPHA-IX TO 1
202100     PERFORM 774A-BEST-ROYAL-ONE
202200             VARYING WS-ALPHA-IX FROM 1 BY 1 UNTIL WS-ALPHA-IX > 4.
202300* TESTS ONE SUIT'S ROYAL COUNT AGAINST THE BEST SO FAR.
202400 774A-BEST-ROYAL-ONE.
202500     PERFORM 505B-ALPHA-TO-ORIG-SUIT-IX
202600     IF WS-ROYAL-SUIT-CNT(WS-ORIG-SUIT-IX) > WS-BEST-ROYAL-CNT
202700         MOVE WS-ROYAL-SUIT-CNT(WS-ORIG-SUIT-IX)
202800                                    TO WS-BEST-ROYAL-CNT
202900         MOVE WS-ORIG-SUIT-IX       TO WS-BEST-ROYAL-IX
203000     END-IF.
203100*
203200* FINDS THE SUIT WITH THE MOST NATURAL (NON-DEUCE) CARDS,
203300* ALPHABETICAL TIE-BREAK AS IN 770.
203400 775-FIND-BEST-NATURAL-SUIT.
203500     MOVE ZERO TO WS-BEST-SUIT-CNT
203600     MOVE ZERO TO WS-BEST-SUIT-IX
203700     SET WS-ALPHA-IX TO 1
203800     PERFORM 775A-BEST-NAT-SUIT-ONE
203900             VARYING WS-ALPHA-IX FROM 1 BY 1 UNTIL WS-ALPHA-IX > 4.
204000* TESTS ONE SUIT'S NATURAL COUNT AGAINST THE BEST SO FAR.
204100 775A-BEST-NAT-SUIT-ONE.
204200     PERFORM 505B-ALPHA-TO-ORIG-SUIT-IX
204300     IF WS-NATURAL-SUIT-CNT(WS-ORIG-SUIT-IX) > WS-BEST-SUIT-CNT
204400         MOVE WS-NATURAL-SUIT-CNT(WS-ORIG-SUIT-IX)
204500                                    TO WS-BEST-SUIT-CNT
204600         MOVE WS-ORIG-SUIT-IX       TO WS-BEST-SUIT-IX
204700     END-IF.
204800*
204900* ----------------------------------------------------------
205000* REPLACE NON-HELD POSITIONS LEFT-TO-RIGHT FROM TX-DRAWS.
205100* ----------------------------------------------------------
205200* REPLACES EVERY POSITION NOT MARKED HELD WITH THE NEXT CARD OFF
205300* TX-DRAWS, LEFT TO RIGHT.  WS-DRAW-IX TRACKS HOW FAR INTO THE
205400* DRAW PILE THE PROGRAM HAS GONE SO A FOUR-CARD DRAW DOES NOT
205500* REUSE THE SAME REPLACEMENT CARD TWICE.
205600 320-APPLY-HOLD-AND-DRAW.
205700     MOVE 1 TO WS-DRAW-IX
205800     SET HC-IX TO 1
205900     PERFORM 321-APPLY-ONE-POSITION
206000             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5.
206100* REPLACES ONE POSITION IF IT IS NOT HELD, AND RE-RESOLVES ITS
206200* RANK VALUE AND SUIT INDEX SINCE THE CARD TEXT JUST CHANGED.
206300 321-APPLY-ONE-POSITION.
206400     IF NOT CARD-IS-HELD(HC-IX)
206500         MOVE TX-DRAWS(WS-DRAW-IX) TO WS-CARD-TEXT(HC-IX)
206600         PERFORM 500-LOOKUP-RANK-VALUE
206700         PERFORM 505-LOOKUP-SUIT-INDEX
206800         ADD 1 TO WS-DRAW-IX
206900     END-IF.
207000*
207100* ----------------------------------------------------------
207200* RESCORE THE FINAL FIVE CARDS UNDER THE TRANSACTION'S RULE SET.
207300* ----------------------------------------------------------
207400* RESCORES THE FINAL FIVE CARDS AFTER THE DRAW, UNDER WHICHEVER
207500* RULE SET THE TRANSACTION SPECIFIES.  RANK/SUIT COUNTS AND THE
207600* STRAIGHT CHECK ARE COMMON TO ALL THREE RULE SETS SO THEY RUN
207700* ONCE HERE BEFORE THE RULE-SET-SPECIFIC LADDER TAKES OVER.
207800 330-EVALUATE-FINAL-HAND.
207900     PERFORM 510-BUILD-RANK-SUIT-COUNTS
208000     PERFORM 600-CHECK-STRAIGHT THRU 609-CHECK-STRAIGHT-EXIT
208100     EVALUATE TX-RULESET
208200         WHEN "J"
208300             PERFORM 610-JOB-CLASSIFY THRU 619-JOB-CLASSIFY-EXIT
208400         WHEN "D"
208500             PERFORM 640-DEUCES-COMMON
208600             PERFORM 650-DEUCES-CLASSIFY THRU 659-DEUCES-CLASSIFY-EXIT
208700         WHEN "B"
208800             PERFORM 640-DEUCES-COMMON
208900             PERFORM 660-DEUCES-BONUS-CLASSIFY
209000                     THRU 669-DEUCES-BONUS-CLASSIFY-EXIT
209100         WHEN OTHER
209200             MOVE "nothing" TO WS-CATEGORY-RESULT
209300     END-EVALUATE.
209400 339-EVALUATE-FINAL-HAND-EXIT.
209500     EXIT.
209600*
209700* ----------------------------------------------------------
209800* PAYOUT LOOKUP AND HOT ROLL MULTIPLIER
209900* ----------------------------------------------------------
210000* LOOKS UP THE FINAL CATEGORY IN THE PAY TABLE AND MULTIPLIES BY
210100* THE HAND'S BET TO GET THE BASE PAYOUT, BEFORE ANY HOT ROLL
210200* MULTIPLIER IS APPLIED.
210300 340-COMPUTE-PAYOUT.
210400     MOVE WS-CATEGORY-RESULT TO WS-LOOKUP-CATEGORY
210500     PERFORM 210-LOOKUP-PAYOUT
210600     COMPUTE WS-HAND-PAYOUT = WS-LOOKUP-PAYOUT * TX-BET.
210700*
210800* A HAND SCHEDULED FOR A HOT ROLL CARRIES SCHED = "Y" AND TWO
210900* DIE VALUES ON THE INPUT RECORD; AN UNSCHEDULED HAND CARRIES
211000* ZERO DICE AND THE MULTIPLIER STAYS AT ONE.  THE MULTIPLIER,
211100* NOT THE BET, IS WHAT THE PAYOUT IS SCALED BY.
211200* THE HOT ROLL FEATURE PAYS OUT AN EXTRA MULTIPLIER, DRAWN FROM A
211300* PAIR OF DICE, ON HANDS THE PROMOTION HAS FLAGGED IN ADVANCE.
211400* OVER A LARGE ENOUGH SAMPLE THE TWO DICE SHOULD AVERAGE 7, SO
211500* THE EXPECTED MULTIPLIER ON A SCHEDULED HAND WORKS OUT TO THE
211600* CLOSED-FORM E = 1 + 6 * P, WHERE P IS THE FRACTION OF HANDS
211700* MARKED SCHED = "Y" - THE "1 +" ACCOUNTS FOR THE UNSCHEDULED
211800* HANDS THAT NEVER LEAVE MULTIPLIER 1, AND THE "6 * P" IS THE
211900* AVERAGE 6-POINT BONUS (7 MINUS THE BASELINE 1) SCALED BY HOW
212000* OFTEN A HAND IS SCHEDULED AT ALL.  THIS PARAGRAPH DOES NOT
212100* COMPUTE THAT AVERAGE ITSELF - IT JUST ROLLS THE ACTUAL DICE FOR
212200* ONE HAND - BUT THE FORMULA IS WHAT AN AUDITOR RECONCILES THE
212300* END-OF-RUN REPORT TOTALS AGAINST.
212400 350-APPLY-HOT-ROLL.
212500     MOVE 1 TO WS-HOT-ROLL-MULT
212600     IF TX-HOTROLL-SCHED = "Y"
212700         COMPUTE WS-HOT-ROLL-MULT =
212800                 TX-HOTROLL-DIE1 + TX-HOTROLL-DIE2
212900         IF WS-HOT-ROLL-MULT = ZERO
213000             MOVE 1 TO WS-HOT-ROLL-MULT
213100         END-IF
213200     END-IF
213300     COMPUTE WS-HAND-PAYOUT = WS-HAND-PAYOUT * WS-HOT-ROLL-MULT
213400     COMPUTE WS-HAND-NET = WS-HAND-PAYOUT - TX-BET.
213500*
213600* ----------------------------------------------------------
213700* RUN TOTALS AND PER-CATEGORY HAND COUNT
213800* ----------------------------------------------------------
213900* ROLLS ONE HAND'S BET, PAYOUT AND NET INTO THE RUN TOTALS AND
214000* BUMPS THE PER-CATEGORY HAND COUNT USED BY THE END-OF-RUN
214100* REPORT.
214200 360-ACCUMULATE-TOTALS.
214300     ADD 1              TO WS-TOTAL-HANDS
214400     ADD TX-BET         TO WS-TOTAL-BET
214500     ADD WS-HAND-PAYOUT TO WS-TOTAL-PAYOUT
214600     ADD WS-HAND-NET    TO WS-TOTAL-NET
214700     PERFORM 705-BUILD-HOLD-PATTERN
214800     MOVE WS-CATEGORY-RESULT TO WS-CAT-SEARCH-CODE
214900     PERFORM 361-FIND-OR-ADD-CATEGORY
215000     ADD 1 TO WS-CAT-HANDS(CAT-IX).
215100*
215200* THE CATEGORY TABLE IS BUILT UP AS CATEGORIES ARE FIRST SEEN
215300* RATHER THAN PRELOADED, SINCE NOT EVERY RULE SET PRODUCES EVERY
215400* POSSIBLE CATEGORY.
215500 361-FIND-OR-ADD-CATEGORY.
215600     MOVE "N" TO WS-PT-FOUND-SW
215700     SET CAT-IX TO 1
215800     PERFORM 362-SCAN-CATEGORY
215900             VARYING CAT-IX FROM 1 BY 1 UNTIL CAT-IX > WS-CAT-COUNT
216000                OR PT-FOUND
216100     IF NOT PT-FOUND
216200         ADD 1 TO WS-CAT-COUNT
216300         SET CAT-IX TO WS-CAT-COUNT
216400         MOVE WS-CAT-SEARCH-CODE TO WS-CAT-CODE(CAT-IX)
216500     END-IF.
216600* TESTS ONE CATEGORY TABLE SLOT FOR A MATCH.
216700 362-SCAN-CATEGORY.
216800     IF WS-CAT-CODE(CAT-IX) = WS-CAT-SEARCH-CODE
216900         MOVE "Y" TO WS-PT-FOUND-SW
217000     END-IF.
217100*
217200* ----------------------------------------------------------
217300* WRITE THE HAND RESULT RECORD
217400* ----------------------------------------------------------
217500* WRITES THE PER-HAND DETAIL RECORD - FINAL FIVE CARDS, HOLD
217600* MASK, CATEGORY, PAYOUT AND NET - FOR WHATEVER DOWNSTREAM
217700* ANALYSIS PICKS UP THE DETAIL FILE.
217800 370-WRITE-RESULT-REC.
217900     MOVE TX-HAND-ID       TO RS-HAND-ID
218000     MOVE WS-HOLD-MASK     TO RS-HOLD-MASK
218100     SET HC-IX TO 1
218200     PERFORM 371-MOVE-ONE-FINAL-CARD
218300             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5
218400     MOVE WS-CATEGORY-RESULT TO RS-CATEGORY
218500     MOVE WS-HAND-PAYOUT     TO RS-PAYOUT
218600     MOVE WS-HAND-NET        TO RS-NET
218700     WRITE HAND-RESULT-REC.
218800* MOVES ONE OF THE FIVE FINAL CARD TEXT VALUES TO THE OUTPUT
218900* RECORD.
219000 371-MOVE-ONE-FINAL-CARD.
219100     MOVE WS-CARD-TEXT(HC-IX) TO RS-FINAL(HC-IX).
219200*
219300* ----------------------------------------------------------
219400* HOLD-ANY-PAIR-ELSE-NONE (STRATEGY P).  CALLER HAS ALREADY
219500* PERFORMED 510-BUILD-RANK-SUIT-COUNTS.
219600* ----------------------------------------------------------
219700* STRATEGY P - THE SIMPLEST HOLD RULE IN THE PROGRAM.  HOLD THE
219800* HIGHEST PAIR IF THERE IS ONE, OTHERWISE HOLD NOTHING.
219900 710-STRAT-ANY-PAIR.
220000     IF WS-CNT-OF-2 = 0
220100         MOVE ZERO TO WS-HOLD-MASK
220200     ELSE
220300         MOVE WS-PAIR-HI-RANK TO WS-TARGET-RANK
220400         PERFORM 790-HOLD-BY-RANK
220500     END-IF.
220600*
220700* HOLD-NOTHING (STRATEGY N).
220800* STRATEGY N - ALWAYS DRAW FIVE NEW CARDS.  USED AS A BASELINE
220900* COMPARISON STRATEGY IN RESEARCH RUNS.
221000 712-STRAT-NONE.
221100     MOVE ZERO TO WS-HOLD-MASK.
221200*
221300* ----------------------------------------------------------
221400* RIFF LADDER FOR JACKS-OR-BETTER (STRATEGY R).  CALLER HAS
221500* ALREADY BUILT RANK/SUIT COUNTS, RUN THE STRAIGHT CHECK, AND
221600* CLASSIFIED THE HAND UNDER 610-JOB-CLASSIFY.
221700* ----------------------------------------------------------
221800* THE RIFF (RANK-IN-FLUSH-FIRST) LADDER FOR JACKS-OR-BETTER.
221900* ALREADY-MADE HANDS ARE HELD IN FULL FIRST; THEN THE LADDER
222000* CHASES A ROYAL DRAW, THEN A PLAIN FLUSH DRAW, THEN PAIRS OF
222100* JACKS OR BETTER, THEN A LOW PAIR AS A STRAIGHT-DRAW HEDGE, THEN
222200* TWO PAIR, THEN A SINGLE LOW PAIR, AND FINALLY A LONE HIGH CARD
222300* OF ROYAL RANK BEFORE GIVING UP AND DRAWING FIVE.  THE ORDER OF
222400* THESE CHECKS IS THE STRATEGY - IT IS NOT JUST ANY REASONABLE
222500* ORDER, IT IS THE SPECIFIC RULE-10 ORDERING THIS RESEARCH
222600* PROGRAM IS BUILT TO TEST.
222700 720-STRAT-RIFF.
222800* RUNG 1 - A HAND THAT IS ALREADY MADE (STRAIGHT OR BETTER) IS
222900* HELD IN FULL; THERE IS NOTHING LEFT TO IMPROVE BY DRAWING.
223000     IF WS-CATEGORY-RESULT = "royal_flush"
223100        OR WS-CATEGORY-RESULT = "straight_flush"
223200        OR WS-CATEGORY-RESULT = "four_of_a_kind"
223300        OR WS-CATEGORY-RESULT = "four_aces"
223400        OR WS-CATEGORY-RESULT = "four_aces_234"
223500        OR WS-CATEGORY-RESULT = "four_low_ace"
223600        OR WS-CATEGORY-RESULT = "four_234"
223700        OR WS-CATEGORY-RESULT = "full_house"
223800        OR WS-CATEGORY-RESULT = "flush"
223900        OR WS-CATEGORY-RESULT = "straight"
224000        OR WS-CATEGORY-RESULT = "three_of_a_kind"
224100         PERFORM 795-HOLD-ALL
224200         GO TO 730-STRAT-RIFF-EXIT
224300     END-IF
224400* RUNG 2/3 - FOUR OR THREE CARDS TOWARD A ROYAL FLUSH ON ONE SUIT
224500* OUTRANK EVERY OTHER DRAW; CHASE THE ROYAL BEFORE A PLAIN FLUSH.
224600     PERFORM 781-BUILD-ROYAL-SUIT-COUNTS-ALL
224700     PERFORM 774-FIND-BEST-ROYAL-SUIT
224800* FOUR NATURAL ROYAL CARDS ON ONE SUIT, NO DEUCES REQUIRED.
224900     IF WS-BEST-ROYAL-CNT >= 4
225000         MOVE WS-BEST-ROYAL-IX TO WS-TARGET-SUIT-IX
225100         PERFORM 792-HOLD-BY-ROYAL-AND-SUIT
225200         GO TO 730-STRAT-RIFF-EXIT
225300     END-IF
225400     IF WS-BEST-ROYAL-CNT >= 3
225500         MOVE WS-BEST-ROYAL-IX TO WS-TARGET-SUIT-IX
225600         PERFORM 792-HOLD-BY-ROYAL-AND-SUIT
225700         GO TO 730-STRAT-RIFF-EXIT
225800     END-IF
225900* RUNG 4 - FOUR CARDS TO A PLAIN FLUSH, NO ROYAL CARDS TO SPEAK OF.
226000     PERFORM 770-FIND-BEST-SUIT-ALL
226100* FOUR NATURAL CARDS ON ONE SUIT COMPLETES A FLUSH OUTRIGHT.
226200     IF WS-BEST-SUIT-CNT >= 4
226300         MOVE WS-BEST-SUIT-IX TO WS-TARGET-SUIT-IX
226400         PERFORM 791-HOLD-BY-SUIT
226500         GO TO 730-STRAT-RIFF-EXIT
226600     END-IF
226700* RUNG 5 - A LONE PAIR OF ACES IS HELD AHEAD OF ANY LOWER PAIR.
226800     IF WS-CNT-OF-2 >= 1 AND WS-PAIR-HI-RANK = 14
226900         MOVE 14 TO WS-TARGET-RANK
227000         PERFORM 790-HOLD-BY-RANK
227100         GO TO 730-STRAT-RIFF-EXIT
227200     END-IF
227300* RUNG 6 - A LOW PAIR (2-4) IS HELD AHEAD OF A HIGHER NON-ACE PAIR
227400* SINCE IT STILL LEAVES A STRAIGHT OR FLUSH DRAW ALIVE.
227500     PERFORM 726-FIND-LOW-PAIR
227600     IF WS-TARGET-RANK NOT = ZERO
227700         PERFORM 790-HOLD-BY-RANK
227800         GO TO 730-STRAT-RIFF-EXIT
227900     END-IF
228000* RUNG 7 - A PAIR OF JACKS OR BETTER IS ALREADY A PAYING HAND ON
228100* MOST SCHEDULES, SO IT IS HELD OUTRIGHT.
228200     IF WS-CNT-OF-2 >= 1 AND WS-PAIR-HI-RANK >= 11
228300         MOVE WS-PAIR-HI-RANK TO WS-TARGET-RANK
228400         PERFORM 790-HOLD-BY-RANK
228500         GO TO 730-STRAT-RIFF-EXIT
228600     END-IF
228700* RUNG 8 - TWO PAIR IS HELD IN FULL RATHER THAN BROKEN UP.
228800     IF WS-CNT-OF-2 = 2
228900         PERFORM 794-HOLD-TWO-PAIR
229000         GO TO 730-STRAT-RIFF-EXIT
229100     END-IF
229200* RUNG 9 - ANY REMAINING LOW PAIR (5 THROUGH 10) IS STILL BETTER
229300* THAN DRAWING FIVE FRESH CARDS.
229400     IF WS-CNT-OF-2 = 1
229500         MOVE WS-PAIR-HI-RANK TO WS-TARGET-RANK
229600         PERFORM 790-HOLD-BY-RANK
229700         GO TO 730-STRAT-RIFF-EXIT
229800     END-IF
229900     PERFORM 781-BUILD-ROYAL-SUIT-COUNTS-ALL
230000     MOVE ZERO TO WS-K-NEEDED
230100     SET RC-IX TO 9
230200     PERFORM 727-COUNT-ROYAL-RANKS
230300             VARYING RC-IX FROM 9 BY 1 UNTIL RC-IX > 13
230400     IF WS-K-NEEDED > ZERO
230500         PERFORM 793-HOLD-ROYAL-RANKS
230600         GO TO 730-STRAT-RIFF-EXIT
230700     END-IF
230800     MOVE ZERO TO WS-HOLD-MASK.
230900 730-STRAT-RIFF-EXIT.
231000     EXIT.
231100*
231200* FIND THE LOWEST PAIR OF RANK 2-4, IF ANY (SCAN ASCENDING SO
231300* THE FIRST HIT IS THE LOWEST).  WS-TARGET-RANK COMES BACK ZERO
231400* WHEN THERE IS NO SUCH PAIR.
231500* LOOKS FOR A PAIR OF RANK 2, 3 OR 4 - THE RIFF LADDER HOLDS A
231600* LOW PAIR AHEAD OF A HIGH PAIR WHEN BOTH ARE PRESENT, ON THE
231700* THEORY A LOW PAIR STILL LEAVES A STRAIGHT OR FLUSH DRAW OPEN.
231800* ZERO COMES BACK IF THERE IS NO SUCH PAIR.
231900 726-FIND-LOW-PAIR.
232000     MOVE ZERO TO WS-TARGET-RANK
232100     SET RC-IX TO 1
232200     PERFORM 726A-FIND-LOW-PAIR-ONE
232300             VARYING RC-IX FROM 1 BY 1 UNTIL RC-IX > 3
232400                OR WS-TARGET-RANK NOT = ZERO.
232500* TESTS ONE RANK SLOT (2 THROUGH 4) FOR A COUNT OF TWO.
232600 726A-FIND-LOW-PAIR-ONE.
232700     IF WS-RANK-COUNT(RC-IX) = 2
232800         SET WS-TARGET-RANK TO RC-IX
232900         SET WS-TARGET-RANK UP BY 1
233000     END-IF.
233100*
233200* COUNT OF DISTINCT ROYAL RANKS PRESENT AT LEAST ONCE (USED ONLY
233300* TO DECIDE WHETHER RULE 10 APPLIES; ANY NON-ZERO COUNT QUALIFIES).
233400* TOTALS HOW MANY ROYAL-RANK CARDS (TEN OR HIGHER) ARE PRESENT AT
233500* ALL - USED ONLY TO DECIDE WHETHER THE LAST-RESORT "HOLD ANY
233600* ROYAL CARD" RULE APPLIES; ANY NON-ZERO COUNT QUALIFIES.
233700 727-COUNT-ROYAL-RANKS.
233800     IF WS-RANK-COUNT(RC-IX) > ZERO
233900         ADD WS-RANK-COUNT(RC-IX) TO WS-K-NEEDED
234000     END-IF.
234100*
234200* ----------------------------------------------------------
234300* J-RIFF LADDER FOR DEUCES WILD BONUS (STRATEGY W).  CALLER
234400* HAS BUILT RANK/SUIT COUNTS, RUN THE STRAIGHT CHECK, CLASSIFIED
234500* THE HAND UNDER 610-JOB-CLASSIFY, AND PERFORMED 640-DEUCES-COMMON
234600* (WS-DEUCE-COUNT, WS-NATURAL-COUNT ARE CURRENT).
234700* ----------------------------------------------------------
234800* THE J-RIFF LADDER FOR DEUCES WILD BONUS.  FOUR DEUCES ALWAYS
234900* HOLDS EVERYTHING OUTRIGHT; MADE HANDS HOLD IN FULL NEXT; THEN
235000* THE LADDER PREFERS COMPLETING A ROYAL WITH DEUCE HELP OVER A
235100* PLAIN FLUSH, AND A FLUSH OVER HOLDING DEUCES ALONE, FALLING
235200* BACK TO A BARE ROYAL-RANK HOLD BEFORE GIVING UP.  WS-K-NEEDED
235300* TRACKS HOW MANY MORE ROYAL CARDS WOULD BE NEEDED TO COMPLETE
235400* THE ROYAL GIVEN THE DEUCES ALREADY IN HAND.
235500 740-STRAT-J-RIFF.
235600* FOUR DEUCES IS THE BEST POSSIBLE HOLD ON ANY DEUCES SCHEDULE -
235700* NOTHING IS WORTH DRAWING FOR OVER IT.
235800     IF WS-DEUCE-COUNT = 4
235900         PERFORM 795-HOLD-ALL
236000         GO TO 749-STRAT-J-RIFF-EXIT
236100     END-IF
236200* A HAND ALREADY MADE (THREE OF A KIND OR BETTER) IS HELD IN
236300* FULL, THE SAME AS THE PLAIN JACKS-OR-BETTER RIFF LADDER.
236400     IF WS-CATEGORY-RESULT = "royal_flush"
236500        OR WS-CATEGORY-RESULT = "straight_flush"
236600        OR WS-CATEGORY-RESULT = "four_of_a_kind"
236700        OR WS-CATEGORY-RESULT = "full_house"
236800        OR WS-CATEGORY-RESULT = "flush"
236900        OR WS-CATEGORY-RESULT = "straight"
237000        OR WS-CATEGORY-RESULT = "three_of_a_kind"
237100         PERFORM 795-HOLD-ALL
237200         GO TO 749-STRAT-J-RIFF-EXIT
237300     END-IF
237400* WS-K-NEEDED IS HOW MANY MORE NATURAL ROYAL CARDS WOULD BE
237500* NEEDED, GIVEN THE DEUCES ALREADY IN HAND, TO COMPLETE A ROYAL.
237600     COMPUTE WS-K-NEEDED = 4 - WS-DEUCE-COUNT
237700     PERFORM 782-BUILD-ROYAL-SUIT-COUNTS-NATURAL
237800     PERFORM 774-FIND-BEST-ROYAL-SUIT
237900* WITH A DEUCE IN HAND, A ROYAL DRAW NEEDING ONLY A FEW MORE
238000* CARDS IS CHASED AHEAD OF A MERELY GOOD NATURAL SUIT.
238100     IF WS-DEUCE-COUNT >= 1 AND WS-K-NEEDED >= 2
238200                      AND WS-BEST-ROYAL-CNT >= WS-K-NEEDED
238300         MOVE WS-BEST-ROYAL-IX TO WS-TARGET-SUIT-IX
238400         PERFORM 796-HOLD-DEUCES-PLUS-RANK-SUIT
238500         GO TO 749-STRAT-J-RIFF-EXIT
238600     END-IF
238700* WITH NO DEUCE IN HAND AT ALL, A ROYAL DRAW ON NATURALS ALONE
238800* STILL OUTRANKS EVERYTHING BELOW IT - SAME PRIORITY AS THE
238900* PLAIN RIFF LADDER'S RUNG 2/3, JUST WITHOUT A DEUCE TO HELP.
239000     IF WS-BEST-ROYAL-CNT >= 4
239100         MOVE WS-BEST-ROYAL-IX TO WS-TARGET-SUIT-IX
239200         PERFORM 796-HOLD-DEUCES-PLUS-RANK-SUIT
239300         GO TO 749-STRAT-J-RIFF-EXIT
239400     END-IF
239500     IF WS-BEST-ROYAL-CNT >= 3
239600         MOVE WS-BEST-ROYAL-IX TO WS-TARGET-SUIT-IX
239700         PERFORM 796-HOLD-DEUCES-PLUS-RANK-SUIT
239800         GO TO 749-STRAT-J-RIFF-EXIT
239900     END-IF
240000* NO ROYAL DRAW IS CLOSE ENOUGH - FALL BACK TO THE BEST PLAIN
240100* FLUSH SUIT AMONG THE NATURAL (NON-DEUCE) CARDS.
240200     PERFORM 783-BUILD-NATURAL-SUIT-COUNTS
240300     PERFORM 775-FIND-BEST-NATURAL-SUIT
240400* A DEUCE PLUS ENOUGH NATURAL CARDS ON ONE SUIT TO REACH FIVE
240500* CARDS WITH THE DEUCE HELD ALONGSIDE THEM BEATS HOLDING THE
240600* SUIT WITHOUT COUNTING THE DEUCE'S CONTRIBUTION.
240700     IF WS-DEUCE-COUNT >= 1 AND WS-K-NEEDED >= 2
240800                      AND WS-BEST-SUIT-CNT >= WS-K-NEEDED
240900         MOVE WS-BEST-SUIT-IX TO WS-TARGET-SUIT-IX
241000         PERFORM 797-HOLD-DEUCES-PLUS-SUIT
241100         GO TO 749-STRAT-J-RIFF-EXIT
241200     END-IF
241300* FOUR NATURAL CARDS ON ONE SUIT COMPLETES A FLUSH OUTRIGHT,
241400* NO DEUCE HELP NEEDED.
241500     IF WS-BEST-SUIT-CNT >= 4
241600         MOVE WS-BEST-SUIT-IX TO WS-TARGET-SUIT-IX
241700         PERFORM 797-HOLD-DEUCES-PLUS-SUIT
241800         GO TO 749-STRAT-J-RIFF-EXIT
241900     END-IF
242000* NO SUIT IS CLOSE ENOUGH TO CHASE - IF THERE IS AT LEAST ONE
242100* DEUCE, HOLD IT ALONE AND DRAW FOUR FRESH CARDS BEHIND IT.
242200     IF WS-DEUCE-COUNT >= 1
242300         PERFORM 798-HOLD-DEUCES-ONLY
242400         GO TO 749-STRAT-J-RIFF-EXIT
242500     END-IF
242600* LAST RESORT WITH NO DEUCE AND NO LIVE FLUSH OR ROYAL DRAW -
242700* HOLD ANY LONE ROYAL-RANK CARDS (TEN OR HIGHER) RATHER THAN
242800* GIVE UP AND DRAW A FRESH FIVE.
242900     MOVE ZERO TO WS-K-NEEDED
243000     SET RC-IX TO 9
243100     PERFORM 727-COUNT-ROYAL-RANKS
243200             VARYING RC-IX FROM 9 BY 1 UNTIL RC-IX > 13
243300     IF WS-K-NEEDED > ZERO
243400         PERFORM 793-HOLD-ROYAL-RANKS
243500         GO TO 749-STRAT-J-RIFF-EXIT
243600     END-IF
243700* NOTHING ON THE HAND IS WORTH KEEPING - DRAW A FRESH FIVE.
243800     MOVE ZERO TO WS-HOLD-MASK.
243900 749-STRAT-J-RIFF-EXIT.
244000     EXIT.
244100*
244200* ----------------------------------------------------------
244300* END-OF-RUN REPORT
244400* ----------------------------------------------------------
244500* END-OF-RUN SUMMARY REPORT - RUN TOTALS, EXPECTED VALUE AND
244600* RETURN PERCENTAGE, THEN ONE LINE PER HAND CATEGORY ACTUALLY
244700* SEEN, SORTED BY 850-SORT-CATS SO THE MOST COMMON CATEGORY
244800* PRINTS FIRST.
244900 800-WRITE-REPORT.
245000* HEADING BLOCK - PAY TABLE NAME, THEN RULE SET AND STRATEGY IN
245100* PLAIN ENGLISH VIA 801 BELOW, NOT THE ONE-CHARACTER CODES THE
245200* TRANSACTION FILE CARRIES.
245300     MOVE WS-PAYTABLE-NAME TO RPT-PAYTABLE-NAME
245400     MOVE WS-RPT-HEADING-1 TO REPORT-LINE
245500     WRITE REPORT-LINE
245600     PERFORM 801-SET-RULESET-STRATEGY-NAMES
245700     MOVE WS-RPT-HEADING-2 TO REPORT-LINE
245800     WRITE REPORT-LINE
245900* RUN TOTALS - HANDS, BET, PAYOUT AND NET, ONE LINE APIECE, IN
246000* THE ORDER A RESEARCHER WOULD WANT TO RECONCILE THEM.
246100     MOVE WS-TOTAL-HANDS  TO RPT-HANDS
246200     MOVE WS-RPT-HANDS    TO REPORT-LINE
246300     WRITE REPORT-LINE
246400     MOVE WS-TOTAL-BET    TO RPT-TOTAL-BET
246500     MOVE WS-RPT-TOTAL-BET TO REPORT-LINE
246600     WRITE REPORT-LINE
246700     MOVE WS-TOTAL-PAYOUT TO RPT-TOTAL-PAYOUT
246800     MOVE WS-RPT-TOTAL-PAYOUT TO REPORT-LINE
246900     WRITE REPORT-LINE
247000     MOVE WS-TOTAL-NET    TO RPT-NET
247100     MOVE WS-RPT-NET      TO REPORT-LINE
247200     WRITE REPORT-LINE
247300* EV/HAND AND RETURN PCT ARE THE TWO FIGURES A RESEARCH RUN IS
247400* USUALLY BUILT TO PRODUCE - SEE 802-COMPUTE-EV-AND-RETURN.
247500     PERFORM 802-COMPUTE-EV-AND-RETURN
247600     MOVE WS-EV-PER-HAND  TO RPT-EV
247700     MOVE WS-RPT-EV       TO REPORT-LINE
247800     WRITE REPORT-LINE
247900     MOVE WS-RETURN-PCT   TO RPT-RETURN
248000     MOVE WS-RPT-RETURN   TO REPORT-LINE
248100     WRITE REPORT-LINE
248200     MOVE WS-RPT-BLANK-LINE TO REPORT-LINE
248300     WRITE REPORT-LINE
248400     MOVE WS-RPT-CAT-HEADING TO REPORT-LINE
248500     WRITE REPORT-LINE
248600* CATEGORY DETAIL - SORTED FIRST SO THE MOST-DEALT CATEGORY
248700* PRINTS AT THE TOP OF THE BLOCK, THEN WALKED ONE ROW AT A TIME.
248800     PERFORM 850-SORT-CATS
248900     SET CAT-IX TO 1
249000     PERFORM 810-WRITE-ONE-CAT-LINE
249100             VARYING CAT-IX FROM 1 BY 1 UNTIL CAT-IX > WS-CAT-COUNT.
249200 899-WRITE-REPORT-EXIT.
249300     EXIT.
249400*
249500* TRANSLATES THE ONE-CHARACTER RULE-SET AND STRATEGY CODES OF
249600* THE FIRST HAND PROCESSED INTO THE READABLE NAMES THE REPORT
249700* HEADING PRINTS - A RUN IS EXPECTED TO USE ONE RULE SET AND ONE
249800* STRATEGY THROUGHOUT, SO THE FIRST HAND'S CODES STAND FOR THE
249900* WHOLE RUN.
250000 801-SET-RULESET-STRATEGY-NAMES.
250100     EVALUATE WS-FIRST-RULESET
250200         WHEN "J" MOVE WS-RULESET-NAME(1) TO RPT-RULESET-NAME
250300         WHEN "D" MOVE WS-RULESET-NAME(2) TO RPT-RULESET-NAME
250400         WHEN "B" MOVE WS-RULESET-NAME(3) TO RPT-RULESET-NAME
250500         WHEN OTHER MOVE SPACES TO RPT-RULESET-NAME
250600     END-EVALUATE
250700     EVALUATE WS-FIRST-STRATEGY
250800         WHEN "P" MOVE WS-STRATEGY-NAME(1) TO RPT-STRATEGY-NAME
250900         WHEN "N" MOVE WS-STRATEGY-NAME(2) TO RPT-STRATEGY-NAME
251000         WHEN "R" MOVE WS-STRATEGY-NAME(3) TO RPT-STRATEGY-NAME
251100         WHEN "W" MOVE WS-STRATEGY-NAME(4) TO RPT-STRATEGY-NAME
251200         WHEN "F" MOVE WS-STRATEGY-NAME(5) TO RPT-STRATEGY-NAME
251300         WHEN OTHER MOVE SPACES TO RPT-STRATEGY-NAME
251400     END-EVALUATE.
251500*
251600* EV/HAND AND RETURN PCT ARE GUARDED AGAINST A ZERO-HAND RUN.
251700* EV PER HAND AND RETURN PERCENTAGE ARE BOTH DIVISIONS BY THE
251800* HAND COUNT / TOTAL BET, SO BOTH ARE GUARDED AGAINST A ZERO-HAND
251900* RUN (AN EMPTY TRANSACTION FILE) TO AVOID A DIVIDE-BY-ZERO ABEND
252000* ON WHAT WOULD OTHERWISE BE A HARMLESS NO-OP RUN.
252100 802-COMPUTE-EV-AND-RETURN.
252200     IF WS-TOTAL-HANDS = ZERO
252300         MOVE ZERO TO WS-EV-PER-HAND
252400     ELSE
252500         COMPUTE WS-EV-PER-HAND ROUNDED =
252600                 WS-TOTAL-NET / WS-TOTAL-HANDS
252700     END-IF
252800     IF WS-TOTAL-BET = ZERO
252900         MOVE ZERO TO WS-RETURN-PCT
253000     ELSE
253100         COMPUTE WS-RETURN-PCT ROUNDED =
253200                 (WS-TOTAL-PAYOUT / WS-TOTAL-BET) * 100
253300     END-IF.
253400*
253500* ONE CATEGORY'S LINE ON THE REPORT - HAND COUNT AND ITS SHARE OF
253600* THE TOTAL, GUARDED THE SAME WAY AS 802 FOR A ZERO-HAND RUN.
253700 810-WRITE-ONE-CAT-LINE.
253800     MOVE WS-CAT-CODE(CAT-IX)  TO RPT-CAT-CODE
253900     MOVE WS-CAT-HANDS(CAT-IX) TO RPT-CAT-HANDS
254000     IF WS-TOTAL-HANDS = ZERO
254100         MOVE ZERO TO WS-CAT-PERCENT
254200     ELSE
254300         COMPUTE WS-CAT-PERCENT ROUNDED =
254400             (WS-CAT-HANDS(CAT-IX) / WS-TOTAL-HANDS) * 100
254500     END-IF
254600     MOVE WS-CAT-PERCENT TO RPT-CAT-PCT
254700     MOVE WS-RPT-CAT-LINE TO REPORT-LINE
254800     WRITE REPORT-LINE.
254900*
255000* ----------------------------------------------------------
255100* SORT THE CATEGORY TABLE - HAND COUNT DESCENDING, CATEGORY
255200* CODE ASCENDING ON TIES.  A SIMPLE BUBBLE SORT; THE TABLE IS
255300* NEVER MORE THAN 20 ENTRIES.
255400* ----------------------------------------------------------
255500* SORTS THE CATEGORY TABLE, HAND COUNT DESCENDING, CATEGORY CODE
255600* ASCENDING ON TIES.  A PLAIN BUBBLE SORT IS FINE HERE - THE
255700* TABLE NEVER HOLDS MORE THAN THE 20 CATEGORIES THE PAY TABLE
255800* CAN DEFINE, SO THE COST OF A SORT NOBODY WOULD NOTICE.
255900 850-SORT-CATS.
256000     MOVE "Y" TO WS-CAT-SORT-SW
256100     PERFORM 851-SORT-ONE-PASS UNTIL WS-CAT-SORT-SW = "N".
256200* ONE BUBBLE-SORT PASS OVER THE CATEGORY TABLE; SETS THE SWITCH
256300* BACK TO "Y" IF ANY SWAP WAS MADE SO 850 KNOWS TO GO AROUND
256400* AGAIN.
256500 851-SORT-ONE-PASS.
256600     MOVE "N" TO WS-CAT-SORT-SW
256700     SET CAT-IX TO 1
256800     PERFORM 852-SORT-COMPARE-ADJACENT
256900             VARYING CAT-IX FROM 1 BY 1
257000             UNTIL CAT-IX > WS-CAT-COUNT - 1.
257100* COMPARES ONE ADJACENT PAIR OF CATEGORY SLOTS AND SWAPS THEM IF
257200* THEY ARE OUT OF ORDER BY THE HAND-COUNT-DESCENDING /
257300* CATEGORY-CODE-ASCENDING RULE.
257400 852-SORT-COMPARE-ADJACENT.
257500     SET WS-CAT-SORT-I TO CAT-IX
257600     SET WS-CAT-SORT-J TO CAT-IX
257700     SET WS-CAT-SORT-J UP BY 1
257800     IF WS-CAT-HANDS(WS-CAT-SORT-I) < WS-CAT-HANDS(WS-CAT-SORT-J)
257900         PERFORM 853-SWAP-CAT-ENTRIES
258000         MOVE "Y" TO WS-CAT-SORT-SW
258100     ELSE
258200         IF WS-CAT-HANDS(WS-CAT-SORT-I) = WS-CAT-HANDS(WS-CAT-SORT-J)
258300            AND WS-CAT-CODE(WS-CAT-SORT-I) >
258400                WS-CAT-CODE(WS-CAT-SORT-J)
258500             PERFORM 853-SWAP-CAT-ENTRIES
258600             MOVE "Y" TO WS-CAT-SORT-SW
258700         END-IF
258800     END-IF.
258900* EXCHANGES TWO CATEGORY TABLE ENTRIES THROUGH THE WS-CAT-SORT
259000* HOLDING FIELDS.
259100 853-SWAP-CAT-ENTRIES.
259200     MOVE WS-CAT-CODE(WS-CAT-SORT-I)  TO WS-CAT-SORT-CODE
259300     MOVE WS-CAT-HANDS(WS-CAT-SORT-I) TO WS-CAT-SORT-HANDS
259400     MOVE WS-CAT-CODE(WS-CAT-SORT-J)  TO WS-CAT-CODE(WS-CAT-SORT-I)
259500     MOVE WS-CAT-HANDS(WS-CAT-SORT-J) TO WS-CAT-HANDS(WS-CAT-SORT-I)
259600     MOVE WS-CAT-SORT-CODE  TO WS-CAT-CODE(WS-CAT-SORT-J)
259700     MOVE WS-CAT-SORT-HANDS TO WS-CAT-HANDS(WS-CAT-SORT-J).
259800

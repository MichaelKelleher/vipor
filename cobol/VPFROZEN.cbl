000100*
000200*****************************************************************
000300* VPFROZEN - FROZEN HAND EXPECTED VALUE - RESEARCH SYSTEMS GROUP
000400* WRITTEN BY, T. CHIPMAN, EMIT
000500* IN ENTERPRISE COBOL V6.3 FOR Z/OS
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    VPFROZEN.
001000 AUTHOR.        T-CHIPMAN.
001100 INSTALLATION.  RESEARCH SYSTEMS GROUP.
001200 DATE-WRITTEN.  09/03/1989.
001300 DATE-COMPILED.
001400 SECURITY.      NONCONFIDENTIAL.
001500*
001600*****************************************************************
001700* CHANGE LOG
001800* 09/03/89  TXC  0000  ORIGINAL PROGRAM - FROZEN HAND EV OVER
001900*                      A SUPPLIED SET OF DRAW OUTCOMES.
002000* 04/11/90  TXC  0031  ADDED PER-CATEGORY PERCENT-OF-TRIALS LINE.
002100* 11/22/90  TXC  0058  FIXED AVG-NET SIGN WHEN BET EXCEEDS AVG
002200*                      PAYOUT (WAS TRUNCATING THE SIGN ON DISPLAY).
002300* 02/06/91  TXC  0072  DRAW SET DETAIL RECORDS NOW VALIDATED FOR
002400*                      RANK/SUIT CHARACTERS BEFORE USE.
002500* 08/14/92  TXC  0110  SUPPORT FOR ZERO-TRIAL RUNS (EMPTY DRAW
002600*                      SET FILE) - REPORT NOW GUARDS DIVIDE BY 0.
002700* 01/30/94  TXC  0145  CATEGORY TABLE ENLARGED TO 20 ENTRIES TO
002800*                      MATCH VPSIM'S PAYTABLE CEILING.
002900* 06/19/95  RFH  0161  REVIEWED FOR YEAR 2000 - NO DATE FIELDS
003000*                      IN THIS PROGRAM, NO CHANGE REQUIRED.
003100* 03/02/98  TXC  0198  Y2K CERTIFICATION SWEEP - CONFIRMED NO
003200*                      TWO-DIGIT YEAR FIELDS ANYWHERE IN VPFROZEN.
003300* 09/09/99  TXC  0201  Y2K FINAL SIGN-OFF PER RSG STANDARD 4.
003400* 07/17/01  MDK  0233  HELD-CARD VALIDATION TIGHTENED - A DETAIL
003500*                      RECORD MAY NOT REPEAT A CARD ALREADY IN
003600*                      THE FROZEN PORTION OF THE HAND.
003700* 05/08/03  MDK  0250  REPORT HEADING NOW CARRIES THE FIXED HOLD
003800*                      PATTERN FOR AUDIT TRAIL PURPOSES.
003900* 09/14/05  MDK  0247  700-MASK-SET-HELD-FLAGS SCANNED BITS LOW
004000*                      TO HIGH AND MISREAD SOME HOLD MASKS - NOW
004100*                      SCANS HIGH TO LOW.
004200* 06/01/06  MDK  0253  190-ABEND DISPLAYED A BLANK MESSAGE - THE
004300*                      DETAIL TEXT WAS BUILT INTO WS-ERROR-DETAIL
004400*                      BUT NEVER MOVED INTO THE WS-ERROR-TEXT
004500*                      GROUP THAT GETS DISPLAYED.  NOW MOVED.
004600* 06/01/06  MDK  0254  WS-AVG-PAYOUT, WS-AVG-NET AND WS-CAT-PERCENT
004700*                      CHANGED FROM COMP-3 TO COMP TO MATCH RSG
004800*                      BINARY-FIELD STANDARD - NO PACKED-DECIMAL
004900*                      FIELDS ANYWHERE ELSE IN THIS PROGRAM.
005000* 03/19/08  MDK  0261  CATEGORY BREAKDOWN NOW SORTED TRIAL COUNT
005100*                      DESCENDING (850-SORT-CATS) INSTEAD OF
005200*                      INSERTION ORDER - REPORT WAS HARD TO READ
005300*                      WHEN A RARE CATEGORY LANDED NEAR THE TOP
005400*                      SIMPLY BECAUSE IT WAS SEEN FIRST.
005500* 11/02/11  DKR  0288  DOCUMENTATION ONLY - ADDED THE REGRESSION
005600*                      TESTING NOTE BELOW DESCRIBING HOW THIS
005700*                      PROGRAM IS EXERCISED AGAINST A KNOWN DECK
005800*                      BEFORE A PAYTABLE OR STRATEGY CHANGE IS
005900*                      RELEASED TO VPSIM.
006000*****************************************************************
006100*
006200* VPFROZENJ
006300* //VPFROZEN JOB 1,NOTIFY=&SYSUID
006400* //*************************************************/
006500* //COBRUN  EXEC IGYWCL
006600* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(VPFROZEN),DISP=SHR
006700* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(VPFROZEN),DISP=SHR
006800* //*************************************************/
006900* //RUN     EXEC PGM=VPFROZEN
007000* //STEPLIB    DD DSN=&SYSUID..LOAD,DISP=SHR
007100* //PAYTABLE   DD DSN=RSG.VIPOR.PAYTABLE,DISP=SHR
007200* //DRAWSETS   DD DSN=RSG.VIPOR.DRAWSETS,DISP=SHR
007300* //RPTLINE    DD DSN=&SYSUID..OUTPUT(VPFROZEN),DISP=SHR
007400* //*************************************************/
007500*
007600 ENVIRONMENT DIVISION.
007700 CONFIGURATION SECTION.
007800 SOURCE-COMPUTER. IBM-3090.
007900 OBJECT-COMPUTER. IBM-3090.
008000* C01 CARRIES THE REPORT'S TOP-OF-FORM CHANNEL FOR THE CARRIAGE
008100* CONTROL TAPE; RANK-CHARS AND SUIT-CHARS ARE THE SAME TWO CLASS
008200* CONDITIONS VPSIM DEFINES SO A CARD CODE CAN BE SANITY-CHECKED
008300* WITH A SINGLE IF RATHER THAN A CHAIN OF COMPARISONS.
008400 SPECIAL-NAMES.
008500     C01 IS TOP-OF-FORM
008600     CLASS RANK-CHARS  IS "2" "3" "4" "5" "6" "7" "8" "9" "T"
008700                           "J" "Q" "K" "A"
008800     CLASS SUIT-CHARS  IS "C" "D" "H" "S".
008900*
009000 INPUT-OUTPUT SECTION.
009100 FILE-CONTROL.
009200* PAYTABLE - THE 20-ENTRY CATEGORY/PAYOUT TABLE, THE SAME DATA
009300* SET VPSIM PRODUCES AND CONSUMES.
009400     SELECT PAYTABLE-FILE   ASSIGN TO PAYTABLE
009500         ORGANIZATION IS LINE SEQUENTIAL
009600         FILE STATUS IS WS-PAYTABLE-STATUS.
009700* DRAWSETS - ONE HEADER RECORD (THE FROZEN HAND UNDER TEST)
009800* FOLLOWED BY ONE DETAIL RECORD PER TRIAL DECK.
009900     SELECT DRAWSETS-FILE   ASSIGN TO DRAWSETS
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS WS-DRAWSETS-STATUS.
010200* RPTLINE - THE PRINTED FROZEN-HAND EV REPORT, THIS PROGRAM'S
010300* ONLY OUTPUT.
010400     SELECT REPORT-OUT-FILE ASSIGN TO RPTLINE
010500         ORGANIZATION IS LINE SEQUENTIAL
010600         FILE STATUS IS WS-REPORT-STATUS.
010700*
010800 DATA DIVISION.
010900 FILE SECTION.
011000 FD  PAYTABLE-FILE
011100     LABEL RECORDS ARE STANDARD
011200     RECORD CONTAINS 32 CHARACTERS
011300     RECORDING MODE IS F.
011400 01  PAYTABLE-REC.
011500* CATEGORY CODE MATCHES THE LOWERCASE UNDERSCORE SPELLING VPSIM
011600* WRITES TO ITS OWN PAYTABLE-OUT FILE - THE TWO PROGRAMS SHARE
011700* ONE PAYTABLE DATA SET SO THE SPELLINGS MUST NEVER DRIFT APART.
011800     05  PT-CATEGORY         PIC X(24).
011900* PAYOUT IS EXPRESSED IN BET-UNIT MULTIPLES, NOT DOLLARS - THE
012000* SAME CONVENTION VPSIM USES WHEN IT BUILDS THIS FILE.
012100     05  PT-PAYOUT           PIC 9(05).
012200     05  FILLER              PIC X(03).
012300*
012400* HEADER RECORD (ONE PER RUN) CARRIES THE FROZEN HAND, THE HOLD
012500* MASK BEING TESTED, AND THE BET.  DETAIL RECORDS FOLLOW, ONE PER
012600* DRAW-SET TRIAL, EACH SUPPLYING REPLACEMENT CARDS FOR THE
012700* NON-HELD POSITIONS IN LEFT-TO-RIGHT ORDER.
012800 FD  DRAWSETS-FILE
012900     LABEL RECORDS ARE STANDARD
013000     RECORD CONTAINS 80 CHARACTERS
013100     RECORDING MODE IS F.
013200* ONE PHYSICAL RECORD LAYOUT SERVES TWO LOGICAL RECORD TYPES,
013300* HEADER AND DETAIL, DISTINGUISHED BY THE TYPE BYTE IN POSITION
013400* ONE.  SEE WS-DS-HEADER AND WS-DS-DETAIL BELOW FOR THE TWO
013500* REDEFINITIONS THIS PROGRAM ACTUALLY WORKS WITH.
013600 01  DS-REC.
013700* "H" FOR THE ONE HEADER RECORD, "D" FOR EACH DRAW-SET DETAIL
013800* RECORD THAT FOLLOWS IT.
013900     05  DS-REC-TYPE         PIC X(01).
014000     05  DS-BODY             PIC X(79).
014100*
014200 FD  REPORT-OUT-FILE
014300     LABEL RECORDS ARE STANDARD
014400     RECORD CONTAINS 132 CHARACTERS
014500     RECORDING MODE IS F.
014600* 132-BYTE PRINT LINE, SAME WIDTH AS EVERY OTHER RSG BATCH
014700* REPORT - CARRIES OVER FROM THE DAYS OF THE 132-COLUMN PRINTER.
014800 01  REPORT-LINE             PIC X(132).
014900*
015000 WORKING-STORAGE SECTION.
015100*
015200* HEADER RECORD REDEFINITION.
015300 01  WS-DS-HEADER REDEFINES DS-REC.
015400* REDEFINITION OF DS-REC WHEN THE TYPE BYTE IS "H" - THE ONE
015500* HEADER RECORD READ AT 220-READ-HEADER.
015600     05  WS-DSH-TYPE         PIC X(01).
015700* THE FROZEN HAND ITSELF, LEFT TO RIGHT, RANK-THEN-SUIT.
015800     05  WS-DSH-INITIAL      OCCURS 5 TIMES PIC X(02).
015900* THE HOLD MASK UNDER TEST - SAME 5-BIT ENCODING VPSIM USES ON
016000* TX-HOLD-MASK, BIT 1 = POSITION 1 THROUGH BIT 16 = POSITION 5.
016100     05  WS-DSH-MASK         PIC 9(02).
016200* BET SIZE IN COIN UNITS, CARRIED THROUGH TO EVERY TRIAL'S
016300* PAYOUT AND NET COMPUTATION.
016400     05  WS-DSH-BET          PIC 9(03).
016500* PAD OUT TO THE FULL 80-BYTE DS-REC WIDTH - UNUSED ON THE
016600* HEADER RECORD BUT RESERVED IN CASE A FUTURE HEADER FORMAT
016700* NEEDS TO CARRY MORE THAN FIVE INITIAL CARDS AND A BET.
016800     05  FILLER              PIC X(59).
016900*
017000* DETAIL RECORD REDEFINITION.
017100 01  WS-DS-DETAIL REDEFINES DS-REC.
017200* REDEFINITION OF DS-REC WHEN THE TYPE BYTE IS "D" - ONE OF
017300* THESE FOLLOWS THE HEADER FOR EVERY DRAW-SET TRIAL.
017400     05  WS-DSD-TYPE         PIC X(01).
017500* CARRIED ON THE DETAIL RECORD TOO BUT NOT USED - THE MASK
017600* UNDER TEST COMES FROM THE HEADER, NOT FROM EACH DETAIL LINE.
017700     05  WS-DSD-MASK         PIC 9(02).
017800* REPLACEMENT CARDS FOR THE NON-HELD POSITIONS, IN LEFT-TO-
017900* RIGHT ORDER.  ONLY AS MANY OF THESE ARE CONSUMED AS THERE ARE
018000* NON-HELD POSITIONS - SEE 320-BUILD-FINAL-HAND.
018100     05  WS-DSD-DRAWS        OCCURS 5 TIMES PIC X(02).
018200* PAD OUT TO THE FULL 80-BYTE DS-REC WIDTH.
018300     05  FILLER              PIC X(69).
018400*
018500 01  WS-FILE-STATUS-GROUP.
018600* STANDARD VSAM/QSAM FILE STATUS BYTES - "00" IS SUCCESSFUL
018700* COMPLETION.
018800     05  WS-PAYTABLE-STATUS  PIC X(02) VALUE "00".
018900        88  PAYTABLE-OK               VALUE "00".
019000     05  WS-DRAWSETS-STATUS  PIC X(02) VALUE "00".
019100        88  DRAWSETS-OK               VALUE "00".
019200     05  WS-REPORT-STATUS    PIC X(02) VALUE "00".
019300        88  REPORT-OK                 VALUE "00".
019400*
019500 01  WS-SWITCHES.
019600* END-OF-FILE AND ABORT SWITCHES FOLLOW THE SHOP'S USUAL Y/N
019700* CONVENTION - N UNTIL SET, NEVER RESET ONCE Y.
019800     05  WS-DRAWSETS-EOF-SW  PIC X(01) VALUE "N".
019900        88  DRAWSETS-EOF              VALUE "Y".
020000* SET BY ANY VALIDATION FAILURE BELOW; ONCE SET, EVERY
020100* REMAINING PERFORM CHAIN FALLS OUT EARLY AND CONTROL GOES TO
020200* 190-ABEND.
020300     05  WS-ABORT-SW         PIC X(01) VALUE "N".
020400        88  RUN-ABORTED               VALUE "Y".
020500* GENERAL-PURPOSE FOUND SWITCH, RESET AND REUSED BY EVERY
020600* TABLE-SEARCH PARAGRAPH IN THE PROGRAM.
020700     05  WS-PT-FOUND-SW      PIC X(01) VALUE "N".
020800        88  PT-FOUND                  VALUE "Y".
020900     05  WS-PAYTABLE-EOF-SW  PIC X(01) VALUE "N".
021000        88  PAYTABLE-EOF              VALUE "Y".
021100     05  WS-CMS-SW           PIC X(01) VALUE "N".
021200        88  CAN-MAKE-TRUE              VALUE "Y".
021300*
021400 01  WS-ERROR-WORK.
021500* SET BY WHICHEVER VALIDATION PARAGRAPH FAILS; MOVED INTO
021600* WS-ERROR-TEXT AT 190-ABEND FOR DISPLAY (SEE CHANGE 0253).
021700     05  WS-ERROR-DETAIL     PIC X(60) VALUE SPACES.
021800* THE ACTUAL DISPLAYED ABEND LINE - PROGRAM NAME, THEN THE
021900* DETAIL TEXT, PADDED TO A FIXED 132-BYTE WIDTH.
022000     05  WS-ERROR-TEXT.
022100         10  FILLER          PIC X(14) VALUE "VPFROZEN ABEND".
022200         10  FILLER          PIC X(02) VALUE SPACES.
022300         10  WS-ERROR-MSG    PIC X(60) VALUE SPACES.
022400         10  FILLER          PIC X(56) VALUE SPACES.
022500*
022600* PAY TABLE HELD IN MEMORY - SAME 20-ENTRY CEILING AS VPSIM.
022700 77  WS-PAYTABLE-COUNT       PIC 99 COMP VALUE ZERO.
022800* PAY TABLE IS READ ONCE AT STARTUP AND HELD IN THIS TABLE FOR
022900* THE LIFE OF THE RUN - THE SAME 20-ENTRY CEILING VPSIM USES SO
023000* A PAYTABLE PRODUCED BY VPSIM'S PATCH DECK WILL ALWAYS FIT.
023100 01  WS-PAYTABLE-WORK.
023200     05  WS-PAYTABLE-ENTRY OCCURS 20 TIMES
023300                            INDEXED BY PT-IX.
023400         10  WS-PT-CATEGORY  PIC X(24) VALUE SPACES.
023500* PAYOUT IS ALWAYS UNSIGNED - THE WORST A PAY TABLE ENTRY CAN
023600* DO IS PAY ZERO, IT CANNOT PENALIZE THE PLAYER.
023700         10  WS-PT-PAYOUT    PIC 9(05) COMP VALUE ZERO.
023800* WORK FIELDS FOR ONE PAY-TABLE LOOKUP - SET BY THE CALLER
023900* IMMEDIATELY BEFORE PERFORM 210-LOOKUP-PAYOUT, READ BACK
024000* IMMEDIATELY AFTER.
024100 77  WS-LOOKUP-CATEGORY      PIC X(24) VALUE SPACES.
024200 77  WS-LOOKUP-PAYOUT        PIC 9(05) COMP VALUE ZERO.
024300*
024400* THE FROZEN HAND AND THE MASK UNDER TEST, LOADED ONCE FROM THE
024500* HEADER RECORD AND REUSED FOR EVERY DRAW-SET TRIAL.
024600 01  WS-FROZEN-WORK.
024700* ONLY THE POSITIONS THAT END UP HELD ARE EVER LOOKED AT -
024800* THE OTHERS SIT UNUSED FOR ANY GIVEN MASK, BUT ALL FIVE ARE
024900* CARRIED SINCE THE MASK UNDER TEST STAYS FIXED FOR THE RUN.
025000     05  WS-FROZEN-CARD      OCCURS 5 TIMES PIC X(02).
025100     05  WS-FROZEN-MASK      PIC 99 COMP VALUE ZERO.
025200     05  WS-FROZEN-BET       PIC 9(03) COMP VALUE ZERO.
025300*
025400* CARD MODEL - RE-DECLARED FROM VPSIM PER SHOP CONVENTION (NO
025500* COPYBOOKS, NO CALLS - EACH JOB STEP IS SELF-CONTAINED).
025600 01  WS-RANK-CODE-LIT        PIC X(13) VALUE "23456789TJQKA".
025700* REDEFINITION TURNS THE THIRTEEN-CHARACTER LITERAL INTO A
025800* SUBSCRIPTABLE TABLE FOR 501-RANK-SCAN - RC-IX 1 IS "2", RC-IX
025900* 13 IS "A".
026000 01  WS-RANK-CODE-R REDEFINES WS-RANK-CODE-LIT.
026100     05  WS-RANK-CODE        OCCURS 13 TIMES PIC X(01).
026200 01  WS-SUIT-CODE-LIT        PIC X(04) VALUE "CDHS".
026300* SAME TREATMENT FOR THE FOUR SUIT CHARACTERS, SCANNED BY
026400* 506-SUIT-SCAN.
026500 01  WS-SUIT-CODE-R REDEFINES WS-SUIT-CODE-LIT.
026600     05  WS-SUIT-CODE        OCCURS 4 TIMES PIC X(01).
026700*
026800* THE FIVE-CARD HAND AS RECONSTRUCTED FOR THE CURRENT TRIAL -
026900* FROZEN CARDS IN THE HELD POSITIONS, DRAW-SET CARDS EVERYWHERE
027000* ELSE.  REBUILT FROM SCRATCH EVERY TRIAL BY 320-BUILD-FINAL-
027100* HAND.
027200 01  WS-HAND-WORK.
027300     05  WS-CARD-TEXT        OCCURS 5 TIMES PIC X(02)
027400                              INDEXED BY HC-IX HC2-IX.
027500     05  WS-CARD-RANK-VAL    OCCURS 5 TIMES PIC 99 COMP.
027600     05  WS-CARD-SUIT-IX     OCCURS 5 TIMES PIC 9 COMP.
027700     05  WS-CARD-HELD        OCCURS 5 TIMES PIC X(01).
027800        88  CARD-IS-HELD                    VALUE "Y".
027900*
028000* WORK AREA FOR TURNING THE TWO-DIGIT HOLD MASK INTO FIVE
028100* INDIVIDUAL HELD/NOT-HELD FLAGS - SEE 700-MASK-SET-HELD-FLAGS.
028200 01  WS-MASK-WORK.
028300     05  WS-HOLD-MASK        PIC 99 COMP VALUE ZERO.
028400     05  WS-MASK-REMAIN      PIC 99 COMP VALUE ZERO.
028500* BIT WEIGHTS FOR THE FIVE HOLD POSITIONS, POSITION 1 THROUGH
028600* POSITION 5 - THE SAME POWERS-OF-TWO ENCODING TX-HOLD-MASK
028700* USES ON THE VPSIM SIDE.
028800     05  WS-BIT-VALUE OCCURS 5 TIMES PIC 99 COMP
028900                      VALUE 1, 2, 4, 8, 16.
029000* INDEXES THE NEXT UNCONSUMED REPLACEMENT CARD ON THE CURRENT
029100* DETAIL RECORD - ADVANCES ONLY WHEN A NOT-HELD POSITION IS
029200* FILLED, NEVER FOR A HELD ONE.
029300     05  WS-DRAW-IX          PIC 9 COMP VALUE ZERO.
029400*
029500* PER-RANK AND PER-SUIT TALLIES OF THE FIVE-CARD HAND, REBUILT
029600* EVERY TRIAL BY 510-BUILD-RANK-SUIT-COUNTS AND CONSUMED BY THE
029700* STRAIGHT, FLUSH AND SHAPE-DETECTION LOGIC BELOW IT.
029800 01  WS-RANK-SUIT-COUNTS.
029900* SUBSCRIPT 1 IS DEUCES, SUBSCRIPT 13 IS ACES - RC-IX RUNS
030000* PARALLEL TO WS-RANK-CODE-LIT.
030100     05  WS-RANK-COUNT       OCCURS 13 TIMES PIC 9 COMP
030200                              INDEXED BY RC-IX.
030300* SUBSCRIPT ORDER MATCHES WS-SUIT-CODE-LIT (C, D, H, S).
030400     05  WS-SUIT-COUNT       OCCURS 4 TIMES PIC 9 COMP
030500                              INDEXED BY SC-IX.
030600*
030700* THE TEN POSSIBLE FIVE-RANK STRAIGHT RUNS, IN THE SAME ORDER
030800* VPSIM BUILDS THEM - ASCENDING RUNS 1 THROUGH 9, THE ACE-LOW
030900* WHEEL AS RUN 10.
031000 01  WS-STRAIGHT-WORK.
031100     05  WS-STRAIGHT-FOUND-SW PIC X(01) VALUE "N".
031200        88  HAND-IS-STRAIGHT               VALUE "Y".
031300     05  WS-STRAIGHT-RUNS.
031400* LOADED ONCE BY 120-BUILD-STRAIGHT-RUNS AND NEVER CHANGED
031500* AFTER THAT - TEN RUNS OF FIVE RANKS EACH.
031600         10  WS-STRAIGHT-RUN OCCURS 10 TIMES.
031700             15  WS-RUN-RANK OCCURS 5 TIMES PIC 99 COMP.
031800     05  WS-RUN-IX           PIC 99 COMP VALUE ZERO.
031900     05  WS-RUN-HIT-COUNT    PIC 9 COMP VALUE ZERO.
032000     05  WS-RUN-RANK-IX      PIC 9 COMP VALUE ZERO.
032100*
032200* SET WHEN ALL FIVE CARDS SHARE ONE SUIT - SEE 605-CHECK-FLUSH.
032300 01  WS-FLUSH-WORK.
032400     05  WS-FLUSH-SW         PIC X(01) VALUE "N".
032500        88  HAND-IS-FLUSH                   VALUE "Y".
032600*
032700* RANK-GROUPING FACTS DERIVED FROM WS-RANK-COUNT - HOW MANY
032800* RANKS APPEAR FOUR/THREE/TWO/ONE TIMES, AND WHICH RANKS THOSE
032900* ARE.  THESE FEED THE CLASSIFICATION LADDER AT 610-JOB-CLASSIFY.
033000 01  WS-SHAPE-WORK.
033100* HOW MANY DISTINCT RANKS APPEAR EXACTLY FOUR TIMES IN THE
033200* HAND - ZERO OR ONE, NEVER MORE, IN A FIVE-CARD HAND.
033300     05  WS-CNT-OF-4         PIC 9 COMP VALUE ZERO.
033400     05  WS-CNT-OF-3         PIC 9 COMP VALUE ZERO.
033500     05  WS-CNT-OF-2         PIC 9 COMP VALUE ZERO.
033600     05  WS-CNT-OF-1         PIC 9 COMP VALUE ZERO.
033700     05  WS-QUAD-RANK        PIC 99 COMP VALUE ZERO.
033800     05  WS-QUAD-KICKER      PIC 99 COMP VALUE ZERO.
033900     05  WS-TRIP-RANK        PIC 99 COMP VALUE ZERO.
034000     05  WS-PAIR-HI-RANK     PIC 99 COMP VALUE ZERO.
034100     05  WS-PAIR-LO-RANK     PIC 99 COMP VALUE ZERO.
034200     05  WS-PAIR-COUNT-SEEN  PIC 9 COMP VALUE ZERO.
034300*
034400* THE WINNING HAND CATEGORY, SPELLED THE SAME WAY VPSIM SPELLS
034500* IT SO THE PAYTABLE LOOKUP MATCHES REGARDLESS OF WHICH PROGRAM
034600* PRODUCED THE PAYTABLE.
034700 01  WS-CATEGORY-RESULT      PIC X(24) VALUE SPACES.
034800*
034900* THIS TRIAL'S PAYOUT AND NET, COMPUTED AT 300-PROCESS-DRAWSETS
035000* AND ROLLED INTO THE RUN TOTALS BY 360-ACCUMULATE-TOTALS.
035100 01  WS-PAYOUT-WORK.
035200     05  WS-HAND-PAYOUT      PIC 9(07) COMP VALUE ZERO.
035300     05  WS-HAND-NET         PIC S9(07) COMP VALUE ZERO.
035400*
035500* RUN ACCUMULATORS AND THE PER-CATEGORY COUNT TABLE.
035600* RUN-WIDE ACCUMULATORS PLUS THE PER-CATEGORY HAND-COUNT TABLE
035700* THAT DRIVES THE CATEGORY BREAKDOWN SECTION OF THE REPORT.
035800 01  WS-TOTALS-WORK.
035900     05  WS-TOTAL-TRIALS     PIC 9(09) COMP VALUE ZERO.
036000     05  WS-TOTAL-PAYOUT     PIC 9(09) COMP VALUE ZERO.
036100     05  WS-TOTAL-NET        PIC S9(09) COMP VALUE ZERO.
036200     05  WS-CAT-COUNT        PIC 99 COMP VALUE ZERO.
036300     05  WS-CAT-ENTRY OCCURS 20 TIMES INDEXED BY CAT-IX.
036400         10  WS-CAT-CODE     PIC X(24) VALUE SPACES.
036500         10  WS-CAT-HANDS    PIC 9(09) COMP VALUE ZERO.
036600* WORK FIELD FOR 361-FIND-OR-ADD-CATEGORY'S LINEAR SCAN OF THE
036700* ABOVE TABLE.
036800 01  WS-CAT-SEARCH-CODE      PIC X(24) VALUE SPACES.
036900*
037000* AVERAGE PAYOUT, AVERAGE NET AND PER-CATEGORY PERCENTAGE -
037100* COMPUTED ONCE AT REPORT TIME, NOT ACCUMULATED TRIAL BY TRIAL.
037200* PER CHANGE 0254 THESE ARE BINARY (COMP), NOT PACKED-DECIMAL -
037300* THIS PROGRAM CARRIES NO COMP-3 FIELDS ANYWHERE.
037400 01  WS-RATIO-WORK.
037500     05  WS-AVG-PAYOUT       PIC S9(3)V9(6) COMP    VALUE ZERO.
037600     05  WS-AVG-NET          PIC S9(3)V9(6) COMP    VALUE ZERO.
037700     05  WS-CAT-PERCENT      PIC 9(3)V9(3)  COMP    VALUE ZERO.
037800*
037900* SORT WORK FOR THE CATEGORY TABLE (COUNT DESC, CODE ASC).
038000* WORK FIELDS FOR THE BUBBLE SORT AT 850-SORT-CATS THAT PUTS
038100* THE CATEGORY TABLE INTO TRIAL-COUNT-DESCENDING ORDER BEFORE
038200* THE REPORT IS WRITTEN.
038300 01  WS-SORT-WORK.
038400* "Y" WHILE THE LAST BUBBLE-SORT PASS STILL MADE A SWAP; THE
038500* SORT STOPS THE FIRST PASS THAT MAKES NONE.
038600     05  WS-CAT-SORT-SW      PIC X(01) VALUE "N".
038700     05  WS-CAT-SORT-I       PIC 99 COMP VALUE ZERO.
038800     05  WS-CAT-SORT-J       PIC 99 COMP VALUE ZERO.
038900     05  WS-CAT-SORT-CODE    PIC X(24) VALUE SPACES.
039000     05  WS-CAT-SORT-HANDS   PIC 9(09) COMP VALUE ZERO.
039100*
039200* REPORT LINE GROUPS - EACH SUMS TO 132 BYTES.
039300* REPORT LINE GROUPS BELOW EACH SUM TO 132 BYTES.  THE HEADING
039400* CARRIES THE HOLD PATTERN UNDER TEST SO THE PRINTED REPORT CAN
039500* BE MATCHED BACK TO THE JOB THAT PRODUCED IT (CHANGE 0250).
039600 01  WS-RPT-HEADING-1.
039700     05  FILLER              PIC X(14) VALUE "FROZEN HAND EV".
039800     05  FILLER              PIC X(02) VALUE SPACES.
039900     05  RPT-HOLD-PATTERN    PIC X(05) VALUE SPACES.
040000     05  FILLER              PIC X(111) VALUE SPACES.
040100* TOTAL NUMBER OF DRAW-SET TRIALS THIS RUN PROCESSED.
040200 01  WS-RPT-TRIALS.
040300     05  FILLER              PIC X(14) VALUE "TRIALS:       ".
040400     05  RPT-TRIALS          PIC ZZZ,ZZZ,ZZ9.
040500     05  FILLER              PIC X(107) VALUE SPACES.
040600* AVERAGE PAYOUT PER TRIAL, IN BET-UNIT MULTIPLES, SIGNED SO A
040700* NEGATIVE VALUE PRINTS PLAINLY (THOUGH PAYOUT ITSELF IS NEVER
040800* NEGATIVE - IT IS THE NET LINE BELOW WHERE THE SIGN MATTERS).
040900 01  WS-RPT-AVG-PAYOUT.
041000     05  FILLER              PIC X(14) VALUE "AVG PAYOUT:   ".
041100     05  RPT-AVG-PAYOUT      PIC +9.999999.
041200     05  FILLER              PIC X(109) VALUE SPACES.
041300* AVERAGE NET PER TRIAL - PAYOUT LESS THE BET - SIGNED SINCE
041400* MOST HOLD PATTERNS RUN NEGATIVE ON AVERAGE (CHANGE 0058 FIXED
041500* A TRUNCATED SIGN ON THIS EXACT LINE).
041600 01  WS-RPT-AVG-NET.
041700     05  FILLER              PIC X(14) VALUE "AVG NET:      ".
041800     05  RPT-AVG-NET         PIC +9.999999.
041900     05  FILLER              PIC X(109) VALUE SPACES.
042000* ONE BLANK PRINT LINE, USED TO SEPARATE THE HEADING BLOCK FROM
042100* THE CATEGORY BREAKDOWN THAT FOLLOWS IT.
042200 01  WS-RPT-BLANK-LINE       PIC X(132) VALUE SPACES.
042300* COLUMN HEADINGS FOR THE CATEGORY BREAKDOWN THAT FOLLOWS.
042400 01  WS-RPT-CAT-HEADING.
042500     05  FILLER              PIC X(24) VALUE "CATEGORY".
042600     05  FILLER              PIC X(02) VALUE SPACES.
042700     05  FILLER              PIC X(11) VALUE "TRIAL COUNT".
042800     05  FILLER              PIC X(02) VALUE SPACES.
042900     05  FILLER              PIC X(07) VALUE "PERCENT".
043000     05  FILLER              PIC X(86) VALUE SPACES.
043100* ONE PRINTED LINE PER DISTINCT CATEGORY THAT ACTUALLY OCCURRED
043200* DURING THE RUN - CATEGORIES NEVER HIT ARE NOT PRINTED AT ALL.
043300 01  WS-RPT-CAT-LINE.
043400     05  RPT-CAT-CODE        PIC X(24) VALUE SPACES.
043500     05  FILLER              PIC X(02) VALUE SPACES.
043600     05  RPT-CAT-HANDS       PIC ZZZ,ZZZ,ZZ9.
043700     05  FILLER              PIC X(02) VALUE SPACES.
043800     05  RPT-CAT-PCT         PIC ZZ9.999.
043900     05  FILLER              PIC X(86) VALUE SPACES.
044000*
044100*****************************************************************
044200* REGRESSION TESTING NOTE (DKR, RSG-0288)
044300*
044400* WHEN A STRATEGY LADDER OR PAYTABLE CHANGES IN VPSIM, THIS SHOP
044500* DOES NOT TRUST THE SIMULATED RESULTS UNTIL VPFROZEN AGREES WITH
044600* THEM ON A HAND-BUILT DECK.  THE PRACTICE IS:
044700*
044800*   1. FREEZE A FIVE-CARD HAND AND A HOLD MASK BY HAND (THE
044900*      HEADER RECORD ON DRAWSETS-FILE) - USUALLY A HAND CHOSEN TO
045000*      SIT RIGHT ON A RUNG BOUNDARY OF THE STRATEGY LADDER UNDER
045100*      REVIEW, SO A MISCLASSIFICATION WOULD SHOW UP IMMEDIATELY.
045200*   2. SUPPLY EVERY POSSIBLE REPLACEMENT-CARD COMBINATION FOR THE
045300*      NON-HELD POSITIONS AS DETAIL RECORDS - AN EXHAUSTIVE DECK,
045400*      NOT A RANDOM SAMPLE, SO THE REPORTED AVERAGES ARE EXACT
045500*      EXPECTED VALUES RATHER THAN SIMULATION ESTIMATES.
045600*   3. COMPARE VPFROZEN'S AVG-NET AND CATEGORY BREAKDOWN AGAINST
045700*      THE PUBLISHED HAND-RANK TABLE FOR THAT HOLD.  A MISMATCH
045800*      MEANS THE CLASSIFICATION LADDER IN 610/650/660 (WHICHEVER
045900*      VARIANT VPSIM USES) HAS A BUG, NOT THAT THE DECK WAS
046000*      UNLUCKY - THERE IS NO RANDOMNESS LEFT TO BLAME.
046100*
046200* THIS IS WHY VPFROZEN AND VPSIM CARRY DUPLICATE COPIES OF THE
046300* CARD MODEL, THE STRAIGHT-RUN TABLE AND THE CLASSIFICATION
046400* LADDER RATHER THAN SHARING A COPYBOOK OR A CALLED SUBROUTINE -
046500* THE TWO PROGRAMS ARE DELIBERATELY INDEPENDENT REWRITES OF THE
046600* SAME RULES SO ONE CANNOT BE WRONG IN A WAY THE OTHER MASKS.
046700*****************************************************************
046800*
046900*****************************************************************
047000*                  PROCEDURE DIVISION                          *
047100*****************************************************************
047200*
047300 PROCEDURE DIVISION.
047400*
047500* OVERALL RUN SEQUENCE: OPEN, LOAD THE PAY TABLE, READ THE ONE
047600* HEADER RECORD, THEN WORK THROUGH EVERY DETAIL RECORD ONE
047700* DRAW-SET TRIAL AT A TIME.  ANY VALIDATION FAILURE ALONG THE
047800* WAY DIVERTS TO 190-ABEND RATHER THAN LETTING A BAD RUN
047900* PRODUCE A REPORT THAT LOOKS TRUSTWORTHY.
048000 100-MAIN-CONTROL.
048100* FILES ARE OPENED BEFORE ANYTHING ELSE IS ATTEMPTED SO A
048200* MISSING DD STATEMENT SURFACES IMMEDIATELY.
048300     PERFORM 105-OPEN-FILES
048400* THE STRAIGHT-RUN TABLE IS BUILT ONCE, BEFORE THE PAY TABLE IS
048500* EVEN READ - IT NEVER CHANGES DURING A RUN.
048600     PERFORM 120-BUILD-STRAIGHT-RUNS
048700* PAY TABLE MUST LOAD CLEAN BEFORE THE HEADER IS READ - A BAD
048800* PAY TABLE MAKES EVERY SUBSEQUENT LOOKUP MEANINGLESS.
048900     PERFORM 200-LOAD-PAYTABLE THRU 209-LOAD-PAYTABLE-EXIT
049000     IF RUN-ABORTED
049100         GO TO 190-ABEND
049200     END-IF
049300* THE HEADER SUPPLIES THE FROZEN HAND, THE MASK UNDER TEST AND
049400* THE BET - EVERYTHING THAT STAYS FIXED ACROSS ALL TRIALS.
049500     PERFORM 220-READ-HEADER THRU 229-READ-HEADER-EXIT
049600     IF RUN-ABORTED
049700         GO TO 190-ABEND
049800     END-IF
049900* ONE ITERATION PER DETAIL RECORD UNTIL DRAWSETS-FILE RUNS OUT
050000* OR SOME VALIDATION FAILS PARTWAY THROUGH.
050100     PERFORM 300-PROCESS-DRAWSETS THRU 309-PROCESS-DRAWSETS-EXIT
050200             UNTIL DRAWSETS-EOF OR RUN-ABORTED
050300     IF RUN-ABORTED
050400         GO TO 190-ABEND
050500     END-IF
050600* REPORT IS WRITTEN ONLY AFTER EVERY TRIAL HAS BEEN PROCESSED -
050700* THERE IS NO INTERIM REPORTING IN THIS PROGRAM.
050800     PERFORM 800-WRITE-REPORT THRU 899-WRITE-REPORT-EXIT
050900     PERFORM 110-CLOSE-FILES
051000     STOP RUN.
051100*
051200* COMMON ABORT POINT FOR EVERY VALIDATION FAILURE IN THE
051300* PROGRAM.  CHANGE 0253 FIXED A BUG WHERE THE DETAIL TEXT WAS
051400* BUILT BUT NEVER ACTUALLY MOVED INTO THE DISPLAYED GROUP - THE
051500* ABEND MESSAGE PRINTED BLANK.
051600 190-ABEND.
051700     MOVE WS-ERROR-DETAIL TO WS-ERROR-MSG
051800     DISPLAY WS-ERROR-TEXT
051900     PERFORM 110-CLOSE-FILES
052000     STOP RUN.
052100*
052200* PAYTABLE AND DRAWSETS ARE READ-ONLY INPUT; REPORT-OUT-FILE IS
052300* THE ONLY FILE THIS PROGRAM WRITES.
052400 105-OPEN-FILES.
052500     OPEN INPUT  PAYTABLE-FILE
052600     OPEN INPUT  DRAWSETS-FILE
052700     OPEN OUTPUT REPORT-OUT-FILE.
052800*
052900* CALLED BOTH FROM THE NORMAL END-OF-RUN PATH AND FROM
053000* 190-ABEND - FILES ARE ALWAYS CLOSED, WHETHER THE RUN SUCCEEDED
053100* OR NOT.
053200 110-CLOSE-FILES.
053300     CLOSE PAYTABLE-FILE
053400     CLOSE DRAWSETS-FILE
053500     CLOSE REPORT-OUT-FILE.
053600*
053700* BUILD THE TEN STRAIGHT-RUN RANK LISTS - IDENTICAL TABLE TO
053800* VPSIM'S (RUNS 1-9 ASCENDING, RUN 10 THE WHEEL).
053900 120-BUILD-STRAIGHT-RUNS.
054000* TEN HARD-CODED MOVE STATEMENTS PER RUN, THIRTY IN ALL - NO
054100* LOOP IS USED BECAUSE THE TABLE NEVER CHANGES AND A LITERAL
054200* TABLE IS EASIER TO AUDIT AGAINST THE RULE BOOK THAN A
054300* COMPUTED ONE.  VPSIM BUILDS THE IDENTICAL TABLE THE SAME WAY.
054400     MOVE 2  TO WS-RUN-RANK(1, 1)
054500     MOVE 3  TO WS-RUN-RANK(1, 2)
054600     MOVE 4  TO WS-RUN-RANK(1, 3)
054700     MOVE 5  TO WS-RUN-RANK(1, 4)
054800     MOVE 6  TO WS-RUN-RANK(1, 5)
054900     MOVE 3  TO WS-RUN-RANK(2, 1)
055000     MOVE 4  TO WS-RUN-RANK(2, 2)
055100     MOVE 5  TO WS-RUN-RANK(2, 3)
055200     MOVE 6  TO WS-RUN-RANK(2, 4)
055300     MOVE 7  TO WS-RUN-RANK(2, 5)
055400     MOVE 4  TO WS-RUN-RANK(3, 1)
055500     MOVE 5  TO WS-RUN-RANK(3, 2)
055600     MOVE 6  TO WS-RUN-RANK(3, 3)
055700     MOVE 7  TO WS-RUN-RANK(3, 4)
055800     MOVE 8  TO WS-RUN-RANK(3, 5)
055900     MOVE 5  TO WS-RUN-RANK(4, 1)
056000     MOVE 6  TO WS-RUN-RANK(4, 2)
056100     MOVE 7  TO WS-RUN-RANK(4, 3)
056200     MOVE 8  TO WS-RUN-RANK(4, 4)
056300     MOVE 9  TO WS-RUN-RANK(4, 5)
056400     MOVE 6  TO WS-RUN-RANK(5, 1)
056500     MOVE 7  TO WS-RUN-RANK(5, 2)
056600     MOVE 8  TO WS-RUN-RANK(5, 3)
056700     MOVE 9  TO WS-RUN-RANK(5, 4)
056800     MOVE 10 TO WS-RUN-RANK(5, 5)
056900     MOVE 7  TO WS-RUN-RANK(6, 1)
057000     MOVE 8  TO WS-RUN-RANK(6, 2)
057100     MOVE 9  TO WS-RUN-RANK(6, 3)
057200     MOVE 10 TO WS-RUN-RANK(6, 4)
057300     MOVE 11 TO WS-RUN-RANK(6, 5)
057400     MOVE 8  TO WS-RUN-RANK(7, 1)
057500     MOVE 9  TO WS-RUN-RANK(7, 2)
057600     MOVE 10 TO WS-RUN-RANK(7, 3)
057700     MOVE 11 TO WS-RUN-RANK(7, 4)
057800     MOVE 12 TO WS-RUN-RANK(7, 5)
057900     MOVE 9  TO WS-RUN-RANK(8, 1)
058000     MOVE 10 TO WS-RUN-RANK(8, 2)
058100     MOVE 11 TO WS-RUN-RANK(8, 3)
058200     MOVE 12 TO WS-RUN-RANK(8, 4)
058300     MOVE 13 TO WS-RUN-RANK(8, 5)
058400     MOVE 10 TO WS-RUN-RANK(9, 1)
058500     MOVE 11 TO WS-RUN-RANK(9, 2)
058600     MOVE 12 TO WS-RUN-RANK(9, 3)
058700     MOVE 13 TO WS-RUN-RANK(9, 4)
058800     MOVE 14 TO WS-RUN-RANK(9, 5)
058900     MOVE 14 TO WS-RUN-RANK(10, 1)
059000     MOVE 2  TO WS-RUN-RANK(10, 2)
059100     MOVE 3  TO WS-RUN-RANK(10, 3)
059200     MOVE 4  TO WS-RUN-RANK(10, 4)
059300     MOVE 5  TO WS-RUN-RANK(10, 5).
059400*
059500* ----------------------------------------------------------
059600* PAY-TABLE LOAD - SAME RULES AS VPSIM (NOTHING MUST EXIST).
059700* ----------------------------------------------------------
059800* FIRST LINE OF THE PAY TABLE FILE IS A COMMENT/TITLE LINE AND
059900* IS DISCARDED; THE SECOND LINE IS RESERVED FOR A BET-UNIT
060000* VALUE VPSIM WRITES BUT THIS PROGRAM DOES NOT ITSELF USE - IT
060100* IS SIMPLY SKIPPED PAST TO GET TO THE CATEGORY ENTRIES.
060200 200-LOAD-PAYTABLE.
060300     READ PAYTABLE-FILE
060400         AT END
060500             MOVE "PAYTABLE FILE EMPTY" TO WS-ERROR-DETAIL
060600             MOVE "Y" TO WS-ABORT-SW
060700             GO TO 209-LOAD-PAYTABLE-EXIT
060800     END-READ
060900     READ PAYTABLE-FILE
061000         AT END
061100             MOVE "PAYTABLE MISSING BET UNIT LINE"
061200                 TO WS-ERROR-DETAIL
061300             MOVE "Y" TO WS-ABORT-SW
061400             GO TO 209-LOAD-PAYTABLE-EXIT
061500     END-READ
061600     PERFORM 201-LOAD-PAYTABLE-BODY
061700             UNTIL PAYTABLE-EOF OR RUN-ABORTED
061800     PERFORM 205-ENSURE-NOTHING-ENTRY.
061900* ONE PASS PER PAY TABLE ENTRY.  A BLANK CATEGORY CODE OR A
062000* NON-NUMERIC PAYOUT ABORTS THE RUN RATHER THAN SILENTLY
062100* LOADING A GARBAGE ENTRY.
062200 201-LOAD-PAYTABLE-BODY.
062300     READ PAYTABLE-FILE
062400         AT END
062500             MOVE "Y" TO WS-PAYTABLE-EOF-SW
062600             GO TO 201-LOAD-PAYTABLE-BODY-EXIT
062700     END-READ
062800* A BLANK CATEGORY CODE MEANS A DAMAGED OR MISALIGNED PAYTABLE
062900* LINE - THE ENTRY IS UNUSABLE FOR A LOOKUP LATER, SO THE RUN
063000* STOPS RATHER THAN LOADING IT.
063100     IF PT-CATEGORY = SPACES
063200         MOVE "PAYTABLE - BLANK CATEGORY CODE" TO WS-ERROR-DETAIL
063300         MOVE "Y" TO WS-ABORT-SW
063400         GO TO 201-LOAD-PAYTABLE-BODY-EXIT
063500     END-IF
063600* PIC 9(05) IS UNSIGNED, SO NOT-NUMERIC HERE MEANS THE LINE
063700* ACTUALLY CARRIED A SIGN OR NON-DIGIT CHARACTER - THE MESSAGE
063800* SAYS "NEGATIVE" BECAUSE THAT IS THE ONLY WAY THIS ONCE
063900* HAPPENED IN PRACTICE.
064000     IF PT-PAYOUT NOT NUMERIC
064100         MOVE "PAYTABLE - NEGATIVE PAYOUT" TO WS-ERROR-DETAIL
064200         MOVE "Y" TO WS-ABORT-SW
064300         GO TO 201-LOAD-PAYTABLE-BODY-EXIT
064400     END-IF
064500* APPEND THE VALIDATED ENTRY TO THE END OF THE IN-MEMORY TABLE.
064600     SET PT-IX TO WS-PAYTABLE-COUNT
064700     SET PT-IX UP BY 1
064800     ADD 1 TO WS-PAYTABLE-COUNT
064900     MOVE PT-CATEGORY TO WS-PT-CATEGORY(PT-IX)
065000     MOVE PT-PAYOUT   TO WS-PT-PAYOUT(PT-IX).
065100 201-LOAD-PAYTABLE-BODY-EXIT.
065200     EXIT.
065300* THE PAY TABLE ITSELF NEVER CARRIES A ZERO-PAY "nothing" LINE -
065400* THIS PARAGRAPH SYNTHESIZES ONE IF IT IS MISSING SO THE LOOKUP
065500* AT 210-LOOKUP-PAYOUT ALWAYS FINDS SOMETHING TO RETURN.
065600 205-ENSURE-NOTHING-ENTRY.
065700     MOVE "N" TO WS-PT-FOUND-SW
065800     SET PT-IX TO 1
065900     PERFORM 206-SCAN-FOR-NOTHING
066000             VARYING PT-IX FROM 1 BY 1
066100             UNTIL PT-IX > WS-PAYTABLE-COUNT
066200     IF NOT PT-FOUND
066300         ADD 1 TO WS-PAYTABLE-COUNT
066400         SET PT-IX TO WS-PAYTABLE-COUNT
066500         MOVE "nothing" TO WS-PT-CATEGORY(PT-IX)
066600         MOVE ZERO      TO WS-PT-PAYOUT(PT-IX)
066700     END-IF.
066800* LINEAR SCAN OF WHATEVER ENTRIES LOADED SO FAR, LOOKING FOR AN
066900* EXPLICIT "nothing" LINE.
067000 206-SCAN-FOR-NOTHING.
067100     IF WS-PT-CATEGORY(PT-IX) = "nothing"
067200         MOVE "Y" TO WS-PT-FOUND-SW
067300     END-IF.
067400 209-LOAD-PAYTABLE-EXIT.
067500     EXIT.
067600*
067700* LINEAR SCAN OF THE IN-MEMORY PAY TABLE FOR WS-LOOKUP-CATEGORY.
067800* TWENTY ENTRIES AT MOST, SO A LINEAR SCAN IS PLENTY FAST FOR A
067900* BATCH RUN - NO NEED FOR A BINARY SEARCH OR INDEXED LOOKUP.
068000 210-LOOKUP-PAYOUT.
068100     MOVE ZERO TO WS-LOOKUP-PAYOUT
068200     MOVE "N"  TO WS-PT-FOUND-SW
068300     SET PT-IX TO 1
068400     PERFORM 211-LOOKUP-PAYOUT-SCAN
068500             VARYING PT-IX FROM 1 BY 1
068600             UNTIL PT-IX > WS-PAYTABLE-COUNT
068700                OR PT-FOUND.
068800* SCANS THE IN-MEMORY PAYTABLE FOR A CATEGORY MATCH, ONE ENTRY
068900* AT A TIME - THE TABLE IS SMALL ENOUGH THAT A SEARCH ALL WAS
069000* NEVER WORTH THE TROUBLE OF INDEXING BY CATEGORY.
069100 211-LOOKUP-PAYOUT-SCAN.
069200     IF WS-PT-CATEGORY(PT-IX) = WS-LOOKUP-CATEGORY
069300         MOVE WS-PT-PAYOUT(PT-IX) TO WS-LOOKUP-PAYOUT
069400         MOVE "Y" TO WS-PT-FOUND-SW
069500     END-IF.
069600*
069700* ----------------------------------------------------------
069800* READ THE ONE HEADER RECORD - THE FROZEN HAND, MASK, AND BET.
069900* ----------------------------------------------------------
070000* THE FIRST RECORD IN DRAWSETS-FILE MUST BE THE TYPE "H" HEADER -
070100* IF THE FILE IS EMPTY OR STARTS WITH A DETAIL RECORD THE RUN
070200* IS ABORTED RATHER THAN GUESSED AT.
070300 220-READ-HEADER.
070400     READ DRAWSETS-FILE
070500         AT END
070600             MOVE "DRAWSETS FILE EMPTY - NO HEADER"
070700                 TO WS-ERROR-DETAIL
070800             MOVE "Y" TO WS-ABORT-SW
070900             GO TO 229-READ-HEADER-EXIT
071000     END-READ
071100* THE DRAWSETS FILE ALWAYS LEADS WITH ITS ONE HEADER RECORD -
071200* ANY OTHER TYPE BYTE IN FIRST POSITION MEANS THE GENERATOR
071300* THAT BUILT THIS FILE WAS MISCONFIGURED OR THE FILE WAS
071400* TRUNCATED IN TRANSIT.
071500     IF WS-DSH-TYPE NOT = "H"
071600         MOVE "FIRST DRAWSETS RECORD IS NOT A HEADER"
071700             TO WS-ERROR-DETAIL
071800         MOVE "Y" TO WS-ABORT-SW
071900         GO TO 229-READ-HEADER-EXIT
072000     END-IF
072100     SET HC-IX TO 1
072200     PERFORM 221-MOVE-ONE-FROZEN-CARD
072300             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5
072400     MOVE WS-DSH-MASK TO WS-FROZEN-MASK
072500     MOVE WS-DSH-BET  TO WS-FROZEN-BET.
072600* COPIES ONE OF THE FIVE FROZEN-HAND CARD CODES OUT OF THE
072700* HEADER RECORD INTO WORKING STORAGE.
072800 221-MOVE-ONE-FROZEN-CARD.
072900     MOVE WS-DSH-INITIAL(HC-IX) TO WS-FROZEN-CARD(HC-IX).
073000 229-READ-HEADER-EXIT.
073100     EXIT.
073200*
073300* ----------------------------------------------------------
073400* ONE DRAW-SET TRIAL - APPLY THE FROZEN MASK, EVALUATE, PAY.
073500* ----------------------------------------------------------
073600* A RECORD OTHER THAN TYPE "D" ENDS THE RUN QUIETLY (NOT AN
073700* ABEND) SINCE THE SHOP'S DRAW-SET GENERATOR NEVER WRITES
073800* ANYTHING ELSE AFTER THE LAST DETAIL RECORD.
073900 300-PROCESS-DRAWSETS.
074000     READ DRAWSETS-FILE
074100         AT END
074200             MOVE "Y" TO WS-DRAWSETS-EOF-SW
074300             GO TO 309-PROCESS-DRAWSETS-EXIT
074400     END-READ
074500* A TYPE BYTE OTHER THAN "D" IS TREATED AS A QUIET END OF THE
074600* DRAW-SET TRIALS RATHER THAN AN ERROR - THE GENERATOR NEVER
074700* WRITES ANYTHING AFTER THE LAST DETAIL RECORD.
074800     IF WS-DSD-TYPE NOT = "D"
074900         GO TO 309-PROCESS-DRAWSETS-EXIT
075000     END-IF
075100     PERFORM 320-BUILD-FINAL-HAND
075200     IF RUN-ABORTED
075300         GO TO 309-PROCESS-DRAWSETS-EXIT
075400     END-IF
075500     PERFORM 510-BUILD-RANK-SUIT-COUNTS
075600     PERFORM 600-CHECK-STRAIGHT THRU 609-CHECK-STRAIGHT-EXIT
075700     PERFORM 610-JOB-CLASSIFY THRU 619-JOB-CLASSIFY-EXIT
075800     MOVE WS-CATEGORY-RESULT TO WS-LOOKUP-CATEGORY
075900     PERFORM 210-LOOKUP-PAYOUT
076000     COMPUTE WS-HAND-PAYOUT = WS-LOOKUP-PAYOUT * WS-FROZEN-BET
076100     COMPUTE WS-HAND-NET = WS-HAND-PAYOUT - WS-FROZEN-BET
076200     PERFORM 360-ACCUMULATE-TOTALS.
076300 309-PROCESS-DRAWSETS-EXIT.
076400     EXIT.
076500*
076600* REBUILD THE FIVE-CARD HAND EVERY TRIAL FROM THE FROZEN CARDS
076700* AND THIS DETAIL RECORD'S REPLACEMENT CARDS.  THE REPLACEMENT
076800* CARDS ARE VALIDATED FOR RANK/SUIT AND MAY NOT REPEAT A CARD
076900* ALREADY HELD IN THE FROZEN PORTION OF THE HAND.
077000* REBUILDS THE MASK'S HELD/NOT-HELD FLAGS FRESH FOR EVERY
077100* TRIAL (THE MASK ITSELF NEVER CHANGES, BUT WS-CARD-HELD IS
077200* SHARED WORKING STORAGE AND MUST BE SET EVERY PASS).
077300 320-BUILD-FINAL-HAND.
077400     MOVE WS-FROZEN-MASK TO WS-HOLD-MASK
077500     PERFORM 700-MASK-SET-HELD-FLAGS
077600     MOVE 1 TO WS-DRAW-IX
077700     SET HC-IX TO 1
077800     PERFORM 321-BUILD-ONE-POSITION
077900             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5
078000                OR RUN-ABORTED.
078100* A HELD POSITION KEEPS ITS FROZEN CARD; A NOT-HELD POSITION
078200* TAKES THE NEXT REPLACEMENT CARD OFF THE DETAIL RECORD IN
078300* ORDER.  WS-DRAW-IX TRACKS HOW MANY REPLACEMENT CARDS HAVE
078400* BEEN CONSUMED SO FAR THIS TRIAL.
078500 321-BUILD-ONE-POSITION.
078600     IF CARD-IS-HELD(HC-IX)
078700         MOVE WS-FROZEN-CARD(HC-IX) TO WS-CARD-TEXT(HC-IX)
078800     ELSE
078900         MOVE WS-DSD-DRAWS(WS-DRAW-IX) TO WS-CARD-TEXT(HC-IX)
079000         ADD 1 TO WS-DRAW-IX
079100     END-IF
079200     PERFORM 500-LOOKUP-RANK-VALUE
079300     PERFORM 505-LOOKUP-SUIT-INDEX
079400     IF NOT CARD-IS-HELD(HC-IX)
079500         IF WS-CARD-RANK-VAL(HC-IX) = ZERO
079600             OR WS-CARD-SUIT-IX(HC-IX) = ZERO
079700             MOVE "DRAWSETS - UNRECOGNIZED RANK/SUIT CHARACTER"
079800                 TO WS-ERROR-DETAIL
079900             MOVE "Y" TO WS-ABORT-SW
080000         END-IF
080100         PERFORM 322-CHECK-VS-FROZEN-HELD
080200     END-IF.
080300*
080400* A DETAIL RECORD'S REPLACEMENT CARD MAY NOT REPEAT A CARD THAT
080500* IS ALREADY HELD IN THE FROZEN PORTION OF THE HAND.
080600* PER CHANGE 0233, A REPLACEMENT CARD IS NOT ALLOWED TO DUPLICATE
080700* A CARD ALREADY SITTING IN THE FROZEN (HELD) PORTION OF THE
080800* HAND - THAT WOULD MEAN THE SAME PHYSICAL CARD APPEARING TWICE.
080900 322-CHECK-VS-FROZEN-HELD.
081000     SET HC2-IX TO 1
081100     PERFORM 323-COMPARE-DRAW-TO-HELD
081200             VARYING HC2-IX FROM 1 BY 1 UNTIL HC2-IX > 5
081300                OR RUN-ABORTED.
081400* COMPARES THE CARD JUST BUILT AT THE CURRENT POSITION AGAINST
081500* EVERY HELD FROZEN CARD, ONE AT A TIME.
081600 323-COMPARE-DRAW-TO-HELD.
081700     IF CARD-IS-HELD(HC2-IX)
081800         AND WS-CARD-TEXT(HC-IX) = WS-FROZEN-CARD(HC2-IX)
081900         MOVE "DRAWSETS - DETAIL CARD REPEATS FROZEN HAND CARD"
082000             TO WS-ERROR-DETAIL
082100         MOVE "Y" TO WS-ABORT-SW
082200     END-IF.
082300*
082400* PER CHANGE 0247, THE FIVE BIT POSITIONS ARE SCANNED HIGH TO
082500* LOW (POSITION 5 DOWN TO POSITION 1) - SCANNING LOW TO HIGH
082600* MISREAD SOME MASKS BECAUSE OF THE ORDER SUBTRACT WAS APPLIED.
082700 700-MASK-SET-HELD-FLAGS.
082800     MOVE WS-HOLD-MASK TO WS-MASK-REMAIN
082900     SET HC-IX TO 5
083000     PERFORM 701-MASK-ONE-BIT
083100             VARYING HC-IX FROM 5 BY -1 UNTIL HC-IX < 1.
083200* IF THE REMAINING MASK VALUE IS AT LEAST THIS POSITION'S BIT
083300* WEIGHT, THE POSITION IS HELD AND THE WEIGHT IS SUBTRACTED OUT
083400* OF THE REMAINDER.
083500 701-MASK-ONE-BIT.
083600     MOVE "N" TO WS-CARD-HELD(HC-IX)
083700     IF WS-MASK-REMAIN >= WS-BIT-VALUE(HC-IX)
083800         MOVE "Y" TO WS-CARD-HELD(HC-IX)
083900         SUBTRACT WS-BIT-VALUE(HC-IX) FROM WS-MASK-REMAIN
084000     END-IF.
084100*
084200* ----------------------------------------------------------
084300* CARD MODEL LOOKUPS.
084400* ----------------------------------------------------------
084500* TRANSLATES THE RANK CHARACTER (2 THROUGH A) OF A CARD INTO
084600* ITS NUMERIC VALUE, 2 THROUGH 14 (ACE HIGH).
084700 500-LOOKUP-RANK-VALUE.
084800     MOVE ZERO TO WS-CARD-RANK-VAL(HC-IX)
084900     SET RC-IX TO 1
085000     PERFORM 501-RANK-SCAN
085100             VARYING RC-IX FROM 1 BY 1 UNTIL RC-IX > 13.
085200* RC-IX RUNS 1 THROUGH 13 AGAINST THE THIRTEEN-CHARACTER RANK
085300* LITERAL; THE MATCHING POSITION PLUS ONE IS THE CARD'S VALUE.
085400 501-RANK-SCAN.
085500     IF WS-CARD-TEXT(HC-IX)(1:1) = WS-RANK-CODE(RC-IX)
085600         SET WS-CARD-RANK-VAL(HC-IX) TO RC-IX
085700         SET WS-CARD-RANK-VAL(HC-IX) UP BY 1
085800     END-IF.
085900*
086000* TRANSLATES THE SUIT CHARACTER (C/D/H/S) INTO A 1-4 INDEX FOR
086100* THE SUIT-COUNT TABLE.
086200 505-LOOKUP-SUIT-INDEX.
086300     MOVE ZERO TO WS-CARD-SUIT-IX(HC-IX)
086400     SET SC-IX TO 1
086500     PERFORM 506-SUIT-SCAN
086600             VARYING SC-IX FROM 1 BY 1 UNTIL SC-IX > 4.
086700* LINEAR SCAN OF THE FOUR-CHARACTER SUIT LITERAL.
086800 506-SUIT-SCAN.
086900     IF WS-CARD-TEXT(HC-IX)(2:1) = WS-SUIT-CODE(SC-IX)
087000         MOVE SC-IX TO WS-CARD-SUIT-IX(HC-IX)
087100     END-IF.
087200*
087300* ----------------------------------------------------------
087400* RANK/SUIT TALLY, STRAIGHT AND FLUSH DETECTION, SHAPE FACTS -
087500* SAME LOGIC AS VPSIM.
087600* ----------------------------------------------------------
087700* CLEARS BOTH TALLY TABLES, TALLIES THE FIVE CARDS OF THE
087800* CURRENT HAND, THEN DERIVES THE SHAPE FACTS THE CLASSIFICATION
087900* LADDER NEEDS.
088000 510-BUILD-RANK-SUIT-COUNTS.
088100     SET RC-IX TO 1
088200     PERFORM 511-CLEAR-RANK-COUNT
088300             VARYING RC-IX FROM 1 BY 1 UNTIL RC-IX > 13
088400     SET SC-IX TO 1
088500     PERFORM 512-CLEAR-SUIT-COUNT
088600             VARYING SC-IX FROM 1 BY 1 UNTIL SC-IX > 4
088700     SET HC-IX TO 1
088800     PERFORM 513-TALLY-ONE-CARD
088900             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5
089000     PERFORM 515-DERIVE-SHAPE-FACTS.
089100* ZEROES ONE RANK-COUNT TABLE ENTRY.
089200 511-CLEAR-RANK-COUNT.
089300     MOVE ZERO TO WS-RANK-COUNT(RC-IX).
089400* ZEROES ONE SUIT-COUNT TABLE ENTRY.
089500 512-CLEAR-SUIT-COUNT.
089600     MOVE ZERO TO WS-SUIT-COUNT(SC-IX).
089700* INCREMENTS THE RANK-COUNT AND SUIT-COUNT ENTRIES FOR ONE CARD
089800* OF THE FIVE-CARD HAND.
089900 513-TALLY-ONE-CARD.
090000     SET RC-IX TO WS-CARD-RANK-VAL(HC-IX)
090100     SET RC-IX DOWN BY 1
090200     ADD 1 TO WS-RANK-COUNT(RC-IX)
090300     SET SC-IX TO WS-CARD-SUIT-IX(HC-IX)
090400     ADD 1 TO WS-SUIT-COUNT(SC-IX).
090500*
090600* WORKS OUT HOW MANY RANKS APPEAR FOUR, THREE, TWO OR ONE TIME
090700* IN THE HAND, PLUS WHICH RANKS THE QUAD, TRIP AND PAIR(S)
090800* OCCUPY - EVERYTHING THE CLASSIFICATION LADDER BELOW NEEDS TO
090900* TELL A FULL HOUSE FROM TWO PAIR FROM A QUAD.
091000 515-DERIVE-SHAPE-FACTS.
091100     MOVE ZERO TO WS-CNT-OF-4  WS-CNT-OF-3  WS-CNT-OF-2
091200                  WS-CNT-OF-1  WS-QUAD-RANK WS-QUAD-KICKER
091300                  WS-TRIP-RANK WS-PAIR-HI-RANK WS-PAIR-LO-RANK
091400                  WS-PAIR-COUNT-SEEN
091500     SET RC-IX TO 1
091600     PERFORM 516-SHAPE-ONE-RANK
091700             VARYING RC-IX FROM 1 BY 1 UNTIL RC-IX > 13
091800     IF WS-CNT-OF-4 = 1
091900         SET RC-IX TO 1
092000         PERFORM 517-FIND-QUAD-KICKER
092100                 VARYING RC-IX FROM 1 BY 1 UNTIL RC-IX > 13
092200     END-IF.
092300* EXAMINES ONE RANK'S COUNT AND ROUTES IT INTO THE APPROPRATE
092400* SHAPE COUNTER; A SECOND PAIR FOUND OVERWRITES THE LOW-PAIR
092500* RANK RATHER THAN THE HIGH ONE, WHICH KEEPS THE HIGHER OF THE
092600* TWO PAIRS IN WS-PAIR-HI-RANK.
092700 516-SHAPE-ONE-RANK.
092800     EVALUATE WS-RANK-COUNT(RC-IX)
092900         WHEN 4
093000             ADD 1 TO WS-CNT-OF-4
093100             SET WS-QUAD-RANK TO RC-IX
093200             SET WS-QUAD-RANK UP BY 1
093300         WHEN 3
093400             ADD 1 TO WS-CNT-OF-3
093500             SET WS-TRIP-RANK TO RC-IX
093600             SET WS-TRIP-RANK UP BY 1
093700         WHEN 2
093800             ADD 1 TO WS-CNT-OF-2
093900             ADD 1 TO WS-PAIR-COUNT-SEEN
094000             IF WS-PAIR-COUNT-SEEN = 1
094100                 SET WS-PAIR-HI-RANK TO RC-IX
094200                 SET WS-PAIR-HI-RANK UP BY 1
094300             ELSE
094400                 MOVE WS-PAIR-HI-RANK TO WS-PAIR-LO-RANK
094500                 SET WS-PAIR-HI-RANK TO RC-IX
094600                 SET WS-PAIR-HI-RANK UP BY 1
094700             END-IF
094800         WHEN 1
094900             ADD 1 TO WS-CNT-OF-1
095000     END-EVALUATE.
095100* ONLY REACHED WHEN A FOUR-OF-A-KIND WAS FOUND - LOCATES THE
095200* FIFTH, UNPAIRED CARD'S RANK FOR THE FOUR-ACES-234/FOUR-LOW-ACE
095300* SPLIT AT 611-JOB-CLASSIFY-QUADS.
095400 517-FIND-QUAD-KICKER.
095500     IF WS-RANK-COUNT(RC-IX) = 1
095600         SET WS-QUAD-KICKER TO RC-IX
095700         SET WS-QUAD-KICKER UP BY 1
095800     END-IF.
095900*
096000* TESTS EACH OF THE TEN POSSIBLE RUNS IN TURN, STOPPING AS SOON
096100* AS ONE MATCHES ALL FIVE RANKS.
096200 600-CHECK-STRAIGHT.
096300     MOVE "N" TO WS-STRAIGHT-FOUND-SW
096400     SET WS-RUN-IX TO 1
096500     PERFORM 601-CHECK-ONE-RUN
096600             VARYING WS-RUN-IX FROM 1 BY 1 UNTIL WS-RUN-IX > 10
096700                OR HAND-IS-STRAIGHT.
096800* A RUN MATCHES ONLY WHEN ALL FIVE OF ITS RANKS APPEAR EXACTLY
096900* ONCE EACH IN THE HAND.
097000 601-CHECK-ONE-RUN.
097100     MOVE ZERO TO WS-RUN-HIT-COUNT
097200     SET WS-RUN-RANK-IX TO 1
097300     PERFORM 602-CHECK-ONE-RUN-RANK
097400             VARYING WS-RUN-RANK-IX FROM 1 BY 1
097500             UNTIL WS-RUN-RANK-IX > 5
097600     IF WS-RUN-HIT-COUNT = 5
097700         MOVE "Y" TO WS-STRAIGHT-FOUND-SW
097800     END-IF.
097900* CHECKS WHETHER ONE RANK OF THE CANDIDATE RUN IS PRESENT
098000* EXACTLY ONCE IN THE HAND.
098100 602-CHECK-ONE-RUN-RANK.
098200     SET RC-IX TO WS-RUN-RANK(WS-RUN-IX, WS-RUN-RANK-IX)
098300     SET RC-IX DOWN BY 1
098400     IF WS-RANK-COUNT(RC-IX) = 1
098500         ADD 1 TO WS-RUN-HIT-COUNT
098600     END-IF.
098700 609-CHECK-STRAIGHT-EXIT.
098800     EXIT.
098900*
099000* A FLUSH IS ALL FIVE CARDS SHARING ONE SUIT - CHECKED
099100* INDEPENDENTLY OF THE STRAIGHT TEST SO STRAIGHT FLUSHES AND
099200* ROYALS CAN BE DETECTED BY COMBINING BOTH RESULTS.
099300 605-CHECK-FLUSH.
099400     MOVE "N" TO WS-FLUSH-SW
099500     SET SC-IX TO 1
099600     PERFORM 606-CHECK-ONE-SUIT
099700             VARYING SC-IX FROM 1 BY 1 UNTIL SC-IX > 4
099800                OR HAND-IS-FLUSH.
099900* A SUIT WITH ALL FIVE CARDS IS A FLUSH ON THAT SUIT.
100000 606-CHECK-ONE-SUIT.
100100     IF WS-SUIT-COUNT(SC-IX) = 5
100200         MOVE "Y" TO WS-FLUSH-SW
100300     END-IF.
100400*
100500* ----------------------------------------------------------
100600* JACKS-OR-BETTER CLASSIFICATION LADDER - IDENTICAL TO VPSIM.
100700* ----------------------------------------------------------
100800* JACKS-OR-BETTER CLASSIFICATION LADDER, HIGHEST HAND FIRST -
100900* IDENTICAL RULES TO VPSIM'S 610-JOB-CLASSIFY SO A FROZEN-HAND
101000* REGRESSION RUN AGAINST A KNOWN DECK MATCHES VPSIM CATEGORY
101100* FOR CATEGORY.
101200 610-JOB-CLASSIFY.
101300     PERFORM 605-CHECK-FLUSH
101400     IF HAND-IS-FLUSH AND HAND-IS-STRAIGHT
101500         IF WS-RANK-COUNT(9) = 1 AND WS-RANK-COUNT(13) = 1
101600             MOVE "royal_flush" TO WS-CATEGORY-RESULT
101700         ELSE
101800             MOVE "straight_flush" TO WS-CATEGORY-RESULT
101900         END-IF
102000         GO TO 619-JOB-CLASSIFY-EXIT
102100     END-IF
102200     IF WS-CNT-OF-4 = 1
102300         PERFORM 611-JOB-CLASSIFY-QUADS
102400         GO TO 619-JOB-CLASSIFY-EXIT
102500     END-IF
102600     IF WS-CNT-OF-3 = 1 AND WS-CNT-OF-2 = 1
102700         MOVE "full_house" TO WS-CATEGORY-RESULT
102800         GO TO 619-JOB-CLASSIFY-EXIT
102900     END-IF
103000     IF HAND-IS-FLUSH
103100         MOVE "flush" TO WS-CATEGORY-RESULT
103200         GO TO 619-JOB-CLASSIFY-EXIT
103300     END-IF
103400     IF HAND-IS-STRAIGHT
103500         MOVE "straight" TO WS-CATEGORY-RESULT
103600         GO TO 619-JOB-CLASSIFY-EXIT
103700     END-IF
103800     IF WS-CNT-OF-3 = 1
103900         MOVE "three_of_a_kind" TO WS-CATEGORY-RESULT
104000         GO TO 619-JOB-CLASSIFY-EXIT
104100     END-IF
104200     IF WS-CNT-OF-2 = 2
104300         MOVE "two_pair" TO WS-CATEGORY-RESULT
104400         GO TO 619-JOB-CLASSIFY-EXIT
104500     END-IF
104600     IF WS-CNT-OF-2 = 1
104700         IF WS-PAIR-HI-RANK >= 11
104800             MOVE "jacks_or_better" TO WS-CATEGORY-RESULT
104900         ELSE
105000             MOVE "nothing" TO WS-CATEGORY-RESULT
105100         END-IF
105200         GO TO 619-JOB-CLASSIFY-EXIT
105300     END-IF
105400     MOVE "nothing" TO WS-CATEGORY-RESULT.
105500* FOUR ACES AND FOUR DEUCES-THROUGH-FOURS EACH SPLIT INTO A
105600* BONUS-KICKER VARIANT AND A PLAIN VARIANT BASED ON THE FIFTH
105700* CARD - THE SAME SPLIT VPSIM APPLIES ON ITS BONUS PAYTABLES.
105800 611-JOB-CLASSIFY-QUADS.
105900     IF WS-QUAD-RANK = 14
106000         IF WS-QUAD-KICKER >= 2 AND WS-QUAD-KICKER <= 4
106100             MOVE "four_aces_234" TO WS-CATEGORY-RESULT
106200         ELSE
106300             MOVE "four_aces" TO WS-CATEGORY-RESULT
106400         END-IF
106500     ELSE
106600         IF WS-QUAD-RANK >= 2 AND WS-QUAD-RANK <= 4
106700             IF WS-QUAD-KICKER = 14 OR
106800                (WS-QUAD-KICKER >= 2 AND WS-QUAD-KICKER <= 4)
106900                 MOVE "four_low_ace" TO WS-CATEGORY-RESULT
107000             ELSE
107100                 MOVE "four_234" TO WS-CATEGORY-RESULT
107200             END-IF
107300         ELSE
107400             MOVE "four_of_a_kind" TO WS-CATEGORY-RESULT
107500         END-IF
107600     END-IF.
107700 619-JOB-CLASSIFY-EXIT.
107800     EXIT.
107900*
108000* ----------------------------------------------------------
108100* RUN TOTALS AND PER-CATEGORY TRIAL COUNT.
108200* ----------------------------------------------------------
108300* ROLLS THIS TRIAL'S PAYOUT AND NET INTO THE RUN-WIDE TOTALS AND
108400* BUMPS THE HAND COUNT FOR WHICHEVER CATEGORY THIS TRIAL LANDED
108500* IN.
108600 360-ACCUMULATE-TOTALS.
108700     ADD 1              TO WS-TOTAL-TRIALS
108800     ADD WS-HAND-PAYOUT TO WS-TOTAL-PAYOUT
108900     ADD WS-HAND-NET    TO WS-TOTAL-NET
109000     MOVE WS-CATEGORY-RESULT TO WS-CAT-SEARCH-CODE
109100     PERFORM 361-FIND-OR-ADD-CATEGORY
109200     ADD 1 TO WS-CAT-HANDS(CAT-IX).
109300* THE CATEGORY TABLE IS BUILT ON THE FLY - THE FIRST TRIAL TO
109400* HIT A GIVEN CATEGORY ADDS A NEW ENTRY FOR IT; CATEGORIES NEVER
109500* SEEN DURING THE RUN NEVER APPEAR IN THE TABLE AT ALL.
109600 361-FIND-OR-ADD-CATEGORY.
109700     MOVE "N" TO WS-PT-FOUND-SW
109800     SET CAT-IX TO 1
109900     PERFORM 362-SCAN-CATEGORY
110000             VARYING CAT-IX FROM 1 BY 1 UNTIL CAT-IX > WS-CAT-COUNT
110100                OR PT-FOUND
110200     IF NOT PT-FOUND
110300         ADD 1 TO WS-CAT-COUNT
110400         SET CAT-IX TO WS-CAT-COUNT
110500         MOVE WS-CAT-SEARCH-CODE TO WS-CAT-CODE(CAT-IX)
110600     END-IF.
110700* LINEAR SCAN OF THE CATEGORIES SEEN SO FAR THIS RUN.
110800 362-SCAN-CATEGORY.
110900     IF WS-CAT-CODE(CAT-IX) = WS-CAT-SEARCH-CODE
111000         MOVE "Y" TO WS-PT-FOUND-SW
111100     END-IF.
111200*
111300* ----------------------------------------------------------
111400* END-OF-RUN REPORT.
111500* ----------------------------------------------------------
111600* WRITES THE FIXED HEADING BLOCK (HOLD PATTERN, TRIAL COUNT,
111700* AVERAGES), THEN THE SORTED CATEGORY BREAKDOWN, ONE LINE PER
111800* CATEGORY ACTUALLY SEEN.
111900 800-WRITE-REPORT.
112000     PERFORM 705-BUILD-HOLD-PATTERN
112100     MOVE WS-RPT-HEADING-1 TO REPORT-LINE
112200     WRITE REPORT-LINE
112300     MOVE WS-TOTAL-TRIALS TO RPT-TRIALS
112400     MOVE WS-RPT-TRIALS   TO REPORT-LINE
112500     WRITE REPORT-LINE
112600     PERFORM 802-COMPUTE-AVERAGES
112700     MOVE WS-AVG-PAYOUT   TO RPT-AVG-PAYOUT
112800     MOVE WS-RPT-AVG-PAYOUT TO REPORT-LINE
112900     WRITE REPORT-LINE
113000     MOVE WS-AVG-NET      TO RPT-AVG-NET
113100     MOVE WS-RPT-AVG-NET  TO REPORT-LINE
113200     WRITE REPORT-LINE
113300     MOVE WS-RPT-BLANK-LINE TO REPORT-LINE
113400     WRITE REPORT-LINE
113500     MOVE WS-RPT-CAT-HEADING TO REPORT-LINE
113600     WRITE REPORT-LINE
113700     PERFORM 850-SORT-CATS
113800     SET CAT-IX TO 1
113900     PERFORM 810-WRITE-ONE-CAT-LINE
114000             VARYING CAT-IX FROM 1 BY 1 UNTIL CAT-IX > WS-CAT-COUNT.
114100 899-WRITE-REPORT-EXIT.
114200     EXIT.
114300*
114400* PER CHANGE 0250, THE HEADING CARRIES A FIVE-CHARACTER H/-
114500* PICTURE OF THE HOLD MASK UNDER TEST SO THE PRINTED REPORT CAN
114600* BE TRACED BACK TO THE JOB THAT PRODUCED IT WITHOUT DIGGING
114700* THROUGH JCL.
114800 705-BUILD-HOLD-PATTERN.
114900     MOVE WS-FROZEN-MASK TO WS-HOLD-MASK
115000     PERFORM 700-MASK-SET-HELD-FLAGS
115100     SET HC-IX TO 1
115200     PERFORM 706-PATTERN-ONE-POSITION
115300             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5.
115400* ONE CHARACTER OF THE FIVE-CHARACTER HOLD PATTERN - H FOR
115500* HELD, - FOR NOT HELD.
115600 706-PATTERN-ONE-POSITION.
115700     IF CARD-IS-HELD(HC-IX)
115800         MOVE "H" TO RPT-HOLD-PATTERN(HC-IX:1)
115900     ELSE
116000         MOVE "-" TO RPT-HOLD-PATTERN(HC-IX:1)
116100     END-IF.
116200*
116300* AVG PAYOUT/NET ARE GUARDED AGAINST A ZERO-TRIAL RUN.
116400* PER CHANGE 0110, A ZERO-TRIAL RUN (EMPTY DRAW-SET FILE) SKIPS
116500* THE DIVISION ENTIRELY RATHER THAN ABENDING ON A DIVIDE BY
116600* ZERO - THE REPORT SIMPLY SHOWS ZERO AVERAGES.
116700 802-COMPUTE-AVERAGES.
116800     IF WS-TOTAL-TRIALS = ZERO
116900         MOVE ZERO TO WS-AVG-PAYOUT WS-AVG-NET
117000     ELSE
117100* ROUNDED KEEPS THE SIX DECIMAL PLACES OF WS-AVG-PAYOUT AND
117200* WS-AVG-NET MEANINGFUL EVEN ON A SMALL DECK - AN UNROUNDED
117300* TRUNCATION HERE WOULD BIAS EVERY REPORTED AVERAGE LOW.
117400         COMPUTE WS-AVG-PAYOUT ROUNDED =
117500                 WS-TOTAL-PAYOUT / WS-TOTAL-TRIALS
117600         COMPUTE WS-AVG-NET ROUNDED =
117700                 WS-TOTAL-NET / WS-TOTAL-TRIALS
117800     END-IF.
117900*
118000* SAME ZERO-TRIAL GUARD APPLIES TO THE PER-CATEGORY PERCENTAGE
118100* AS TO THE RUN AVERAGES ABOVE.
118200 810-WRITE-ONE-CAT-LINE.
118300     MOVE WS-CAT-CODE(CAT-IX)  TO RPT-CAT-CODE
118400     MOVE WS-CAT-HANDS(CAT-IX) TO RPT-CAT-HANDS
118500     IF WS-TOTAL-TRIALS = ZERO
118600         MOVE ZERO TO WS-CAT-PERCENT
118700     ELSE
118800         COMPUTE WS-CAT-PERCENT ROUNDED =
118900             (WS-CAT-HANDS(CAT-IX) / WS-TOTAL-TRIALS) * 100
119000     END-IF
119100     MOVE WS-CAT-PERCENT TO RPT-CAT-PCT
119200     MOVE WS-RPT-CAT-LINE TO REPORT-LINE
119300     WRITE REPORT-LINE.
119400*
119500* ----------------------------------------------------------
119600* SORT THE CATEGORY TABLE - TRIAL COUNT DESCENDING, CATEGORY
119700* CODE ASCENDING ON TIES.  A SIMPLE BUBBLE SORT.
119800* ----------------------------------------------------------
119900* REPEATS FULL BUBBLE-SORT PASSES UNTIL ONE PASS MAKES NO
120000* SWAPS - AT MOST TWENTY ENTRIES, SO THE O(N SQUARED) COST NEVER
120100* MATTERS.
120200 850-SORT-CATS.
120300     MOVE "Y" TO WS-CAT-SORT-SW
120400     PERFORM 851-SORT-ONE-PASS UNTIL WS-CAT-SORT-SW = "N".
120500* ONE PASS ACROSS ALL ADJACENT PAIRS OF THE CATEGORY TABLE.
120600 851-SORT-ONE-PASS.
120700     MOVE "N" TO WS-CAT-SORT-SW
120800     SET CAT-IX TO 1
120900     PERFORM 852-SORT-COMPARE-ADJACENT
121000             VARYING CAT-IX FROM 1 BY 1
121100             UNTIL CAT-IX > WS-CAT-COUNT - 1.
121200* HIGHER TRIAL COUNT SORTS FIRST; ON A TIE, THE ALPHABETICALLY
121300* LOWER CATEGORY CODE SORTS FIRST SO THE REPORT ORDER IS STABLE
121400* AND REPRODUCIBLE RUN TO RUN.
121500 852-SORT-COMPARE-ADJACENT.
121600     SET WS-CAT-SORT-I TO CAT-IX
121700     SET WS-CAT-SORT-J TO CAT-IX
121800     SET WS-CAT-SORT-J UP BY 1
121900     IF WS-CAT-HANDS(WS-CAT-SORT-I) < WS-CAT-HANDS(WS-CAT-SORT-J)
122000         PERFORM 853-SWAP-CAT-ENTRIES
122100         MOVE "Y" TO WS-CAT-SORT-SW
122200     ELSE
122300         IF WS-CAT-HANDS(WS-CAT-SORT-I) = WS-CAT-HANDS(WS-CAT-SORT-J)
122400            AND WS-CAT-CODE(WS-CAT-SORT-I) >
122500                WS-CAT-CODE(WS-CAT-SORT-J)
122600             PERFORM 853-SWAP-CAT-ENTRIES
122700             MOVE "Y" TO WS-CAT-SORT-SW
122800         END-IF
122900     END-IF.
123000* THREE-FIELD SWAP OF TWO ADJACENT CATEGORY TABLE ENTRIES,
123100* ROUTED THROUGH THE WS-CAT-SORT-CODE/HANDS HOLD AREA.
123200 853-SWAP-CAT-ENTRIES.
123300     MOVE WS-CAT-CODE(WS-CAT-SORT-I)  TO WS-CAT-SORT-CODE
123400     MOVE WS-CAT-HANDS(WS-CAT-SORT-I) TO WS-CAT-SORT-HANDS
123500     MOVE WS-CAT-CODE(WS-CAT-SORT-J)  TO WS-CAT-CODE(WS-CAT-SORT-I)
123600     MOVE WS-CAT-HANDS(WS-CAT-SORT-J) TO WS-CAT-HANDS(WS-CAT-SORT-I)
123700     MOVE WS-CAT-SORT-CODE  TO WS-CAT-CODE(WS-CAT-SORT-J)
123800     MOVE WS-CAT-SORT-HANDS TO WS-CAT-HANDS(WS-CAT-SORT-J).
123900

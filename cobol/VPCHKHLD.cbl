000100*
000200*****************************************************************
000300* VPCHKHLD - J-RIFF HOLD STRATEGY REGRESSION CHECK - RSG
000400* WRITTEN BY, T. CHIPMAN, EMIT
000500* IN ENTERPRISE COBOL V6.3 FOR Z/OS
000600*****************************************************************
000700*
000800 IDENTIFICATION DIVISION.
000900 PROGRAM-ID.    VPCHKHLD.
001000 AUTHOR.        T-CHIPMAN.
001100 INSTALLATION.  RESEARCH SYSTEMS GROUP.
001200 DATE-WRITTEN.  11/14/1989.
001300 DATE-COMPILED.
001400 SECURITY.      NONCONFIDENTIAL.
001500*
001600*****************************************************************
001700* CHANGE LOG
001800* 11/14/89  TXC  0000  ORIGINAL PROGRAM - WALKS A FIXED TABLE OF
001900*                      HAND/EXPECTED-MASK CASES AND CHECKS THE
002000*                      J-RIFF (DEUCES WILD BONUS) HOLD LADDER.
002100* 06/02/90  TXC  0037  CASE TABLE ENLARGED FROM 12 TO 24 ENTRIES
002200*                      TO COVER EVERY RUNG OF THE LADDER PLUS
002300*                      SEVERAL DEUCE-COUNT VARIANTS.
002400* 01/18/91  TXC  0058  FAIL BLOCK NOW PRINTS BOTH THE EXPECTED
002500*                      AND ACTUAL HOLD PATTERN, NOT JUST THE MASK.
002600* 07/09/92  TXC  0090  RULE-8/RULE-9 FALLTHROUGH FIXED - A HAND
002700*                      WITH ONE ROYAL CARD THAT DID NOT MEET THE
002800*                      SUIT-COUNT TESTS WAS WRONGLY FALLING TO
002900*                      MASK ZERO INSTEAD OF THE DEUCE-ONLY HOLD.
003000* 06/19/95  RFH  0121  REVIEWED FOR YEAR 2000 - NO DATE FIELDS
003100*                      IN THIS PROGRAM, NO CHANGE REQUIRED.
003200* 03/02/98  TXC  0155  Y2K CERTIFICATION SWEEP - CONFIRMED NO
003300*                      TWO-DIGIT YEAR FIELDS ANYWHERE IN VPCHKHLD.
003400* 09/09/99  TXC  0158  Y2K FINAL SIGN-OFF PER RSG STANDARD 4.
003500* 04/30/03  MDK  0180  SUMMARY LINE FORMAT CHANGED TO MATCH THE
003600*                      RESEARCH TEAM'S OTHER REGRESSION TOOLS.
003700* 06/01/06  MDK  0187  CK-NOTE WIDENED FROM 30 TO 50 CHARACTERS -
003800*                      THE 30-BYTE FIELD WAS CLIPPING THE LONGER
003900*                      CASE DESCRIPTIONS THE RESEARCH TEAM WANTED
004000*                      TO ADD TO THE LADDER TABLE.
004100* 06/09/06  MDK  0189  730-BUILD-PATTERN-FROM-MASK FILLED THE
004200*                      UNHELD POSITIONS WITH "." INSTEAD OF "-" -
004300*                      OK/FAIL LINES NOW MATCH THE DASH CONVENTION
004400*                      VPSIM AND VPFROZEN USE FOR HOLD PATTERNS.
004500* 06/09/06  MDK  0190  WS-CASES-RUN AND WS-CASES-PASSED PULLED OUT
004600*                      OF WS-CASE-TOTALS AND MADE 77-LEVEL ITEMS,
004700*                      SAME AS THE SCRATCH COUNTERS IN VPSIM AND
004800*                      VPFROZEN.
004900* 10/22/09  RSG  0244  ADDED FOUR MORE DEUCE-COUNT VARIANTS TO
005000*                      THE CASE TABLE (ONE, TWO AND THREE DEUCES
005100*                      WITH NO SUIT DRAW AVAILABLE) AFTER THE
005200*                      RESEARCH TEAM ASKED WHY THE LADDER'S RULE 7
005300*                      FALLBACK HAD NO DEDICATED COVERAGE.
005400* 03/15/12  RSG  0271  CONFIRMED WITH THE RESEARCH TEAM THAT THIS
005500*                      PROGRAM CHECKS THE HOLD LADDER ONLY - IT
005600*                      DOES NOT RECOMPUTE OR VERIFY THE EXPECTED
005700*                      RETURN, WHICH IS VPSIM'S JOB.  A CASE HERE
005800*                      THAT PASSES TELLS YOU NOTHING ABOUT WHETHER
005900*                      CK-EXPECTED-MASK ITSELF IS CORRECT.
006000* 08/06/14  RSG  0288  CASE 24 (ALL FOUR ROYAL CARDS, NO DEUCE)
006100*                      ADDED TO CONFIRM RULE 9'S HOLD-ALL-ROYALS
006200*                      FALLBACK STILL FIRES WHEN THE HAND HAS NO
006300*                      DEUCES AT ALL - THIS RUNG WAS UNTESTED BY
006400*                      ANY OF THE ORIGINAL 12 CASES.
006500*****************************************************************
006600*
006700* COVERAGE NOTE - THE 24 FIXED CASES ARE NOT AN EXHAUSTIVE SEARCH
006800* OF EVERY DEUCES WILD HAND, THEY ARE A SPOT CHECK OF EACH RUNG
006900* OF THE LADDER PLUS THE HANDFUL OF EDGE CASES (TIE-BREAKING ON
007000* SUIT, ZERO-DEUCE FALLBACKS) THAT HAVE ACTUALLY CAUSED A BUG IN
007100* THIS PROGRAM'S HISTORY.  A CLEAN RUN HERE MEANS THE LADDER
007200* STILL HANDLES ITS KNOWN TROUBLE SPOTS, NOT THAT EVERY POSSIBLE
007300* FIVE-CARD HAND HAS BEEN PROVEN CORRECT.
007400*
007500* VPCHKHLDJ
007600* //VPCHKHLD JOB 1,NOTIFY=&SYSUID
007700* //*************************************************/
007800* //COBRUN  EXEC IGYWCL
007900* //COBOL.SYSIN  DD DSN=&SYSUID..SOURCE(VPCHKHLD),DISP=SHR
008000* //LKED.SYSLMOD DD DSN=&SYSUID..LOAD(VPCHKHLD),DISP=SHR
008100* //*************************************************/
008200* //RUN     EXEC PGM=VPCHKHLD
008300* //STEPLIB    DD DSN=&SYSUID..LOAD,DISP=SHR
008400* //RPTLINE    DD DSN=&SYSUID..OUTPUT(VPCHKHLD),DISP=SHR
008500* //*************************************************/
008600*
008700 ENVIRONMENT DIVISION.
008800 CONFIGURATION SECTION.
008900 SOURCE-COMPUTER. IBM-3090.
009000 OBJECT-COMPUTER. IBM-3090.
009100 SPECIAL-NAMES.
009200     C01 IS TOP-OF-FORM
009300     CLASS RANK-CHARS  IS "2" "3" "4" "5" "6" "7" "8" "9" "T"
009400                           "J" "Q" "K" "A"
009500     CLASS SUIT-CHARS  IS "C" "D" "H" "S".
009600*
009700 INPUT-OUTPUT SECTION.
009800 FILE-CONTROL.
009900     SELECT REPORT-OUT-FILE ASSIGN TO RPTLINE
010000         ORGANIZATION IS LINE SEQUENTIAL
010100         FILE STATUS IS WS-REPORT-STATUS.
010200*
010300 DATA DIVISION.
010400 FILE SECTION.
010500 FD  REPORT-OUT-FILE
010600     LABEL RECORDS ARE STANDARD
010700     RECORD CONTAINS 132 CHARACTERS
010800     RECORDING MODE IS F.
010900* ONE PRINT LINE - OK, FAIL, OR SUMMARY, CARRIAGE CONTROL COMES
011000* FROM WRITE...ADVANCING IN THE WRITER PARAGRAPHS BELOW.
011100 01  REPORT-LINE             PIC X(132).
011200*
011300 WORKING-STORAGE SECTION.
011400*
011500 01  WS-FILE-STATUS-GROUP.
011600* STANDARD TWO-BYTE FILE STATUS - NOT INTERROGATED TODAY BUT
011700* KEPT FOR SYMMETRY WITH THE OTHER RSG VIPOR PROGRAMS.
011800     05  WS-REPORT-STATUS    PIC X(02) VALUE "00".
011900        88  REPORT-OK                 VALUE "00".
012000*
012100* RANK ALPHABET IN ASCENDING ORDER - POSITION 1 IS DEUCE,
012200* POSITION 13 IS ACE, THE SAME SCHEME VPSIM AND VPBESTHM USE.
012300 01  WS-RANK-CODE-LIT        PIC X(13) VALUE "23456789TJQKA".
012400 01  WS-RANK-CODE-R REDEFINES WS-RANK-CODE-LIT.
012500* ONE-CHARACTER-PER-SLOT VIEW OF THE LITERAL ABOVE, SEARCHED BY
012600* 500-LOOKUP-RANK-VALUE.
012700     05  WS-RANK-CODE        OCCURS 13 TIMES PIC X(01).
012800* SUIT ALPHABET - ORDER IS ARBITRARY, ONLY USED TO ASSIGN A
012900* CONSISTENT SUBSCRIPT PER SUIT.
013000 01  WS-SUIT-CODE-LIT        PIC X(04) VALUE "CDHS".
013100 01  WS-SUIT-CODE-R REDEFINES WS-SUIT-CODE-LIT.
013200* ONE-CHARACTER-PER-SLOT VIEW, SEARCHED BY 505-LOOKUP-SUIT-INDEX.
013300     05  WS-SUIT-CODE        OCCURS 4 TIMES PIC X(01).
013400*
013500* ----------------------------------------------------------
013600* REGRESSION CASE TABLE - 24 HAND/EXPECTED-MASK PAIRS, ONE PER
013700* RUNG OF THE J-RIFF LADDER PLUS DEUCE-COUNT VARIANTS.  BUILT
013800* THE SAME WAY THE SHOP BUILDS ANY FIXED REPORT TABLE - A GROUP
013900* OF LITERAL FILLERS, REDEFINED AS AN OCCURS TABLE.
014000* ----------------------------------------------------------
014100 01  WS-CHECK-CASE-LITERALS.
014200* EACH 62-BYTE ENTRY PACKS FIVE 2-CHARACTER CARDS, A TWO-DIGIT
014300* EXPECTED MASK, AND A CASE NOTE, ALL REDEFINED BELOW AS
014400* WS-CHECK-CASE-TABLE - THE SAME LITERAL-FILLER-THEN-REDEFINES
014500* TRICK THIS SHOP USES FOR ANY SMALL FIXED TABLE.
014600     05  FILLER PIC X(62) VALUE "2C2D2H2S5C31ALL-DEUCES-HOLD-ALL".
014700     05  FILLER PIC X(62) VALUE
014800         "2C2DKHKSKC31FULL-HOUSE-W-DEUCES-JOB-ALL".
014900     05  FILLER PIC X(62) VALUE
015000         "2CTHJHQH5D15D1-K3-SUITED-ROYAL-EXACT".
015100     05  FILLER PIC X(62) VALUE
015200         "THJHQHKH5D15D0-4-SUITED-ROYAL".
015300     05  FILLER PIC X(62) VALUE
015400         "JHQHKH7D9C07D0-3-SUITED-ROYAL".
015500     05  FILLER PIC X(62) VALUE
015600         "2C3H5H8H9D15D1-K3-SUIT-MATCH-NONROYAL".
015700     05  FILLER PIC X(62) VALUE
015800         "2C3H5H8HTH31D1-4-FLUSH-NONDEUCE".
015900     05  FILLER PIC X(62) VALUE
016000         "2C3H5D8S9C01D1-HOLD-DEUCE-ONLY".
016100     05  FILLER PIC X(62) VALUE
016200         "THJD5C6D9S03D0-2-ROYALS-HOLD-BOTH".
016300     05  FILLER PIC X(62) VALUE
016400         "3C5D7H9S4C00NO-MATCH-HOLD-NOTHING".
016500     05  FILLER PIC X(62) VALUE
016600         "KH2S2H2D2C31ALL-DEUCES-REORDERED".
016700     05  FILLER PIC X(62) VALUE
016800         "5C5D5H5S9D31QUAD-NO-DEUCES-JOB-ALL".
016900     05  FILLER PIC X(62) VALUE
017000         "2C2DKHQH5D15D2-K2-SUITED-ROYAL-EXACT".
017100     05  FILLER PIC X(62) VALUE
017200         "2CTHJHQHKH31D1-4-SUITED-ROYAL-OVERRIDE".
017300     05  FILLER PIC X(62) VALUE
017400         "2C2DTHJHQH31D2-3-SUITED-ROYAL-FALLBACK".
017500     05  FILLER PIC X(62) VALUE
017600         "2C2D3H5H9D15D2-K2-SUIT-MATCH-NONROYAL".
017700     05  FILLER PIC X(62) VALUE
017800         "3H5H8H9DTH23D0-4-FLUSH-NONDEUCE".
017900     05  FILLER PIC X(62) VALUE
018000         "2C2D3H5D8S03D2-HOLD-DEUCES-ONLY".
018100     05  FILLER PIC X(62) VALUE
018200         "TC3H5D6S8C01D0-1-ROYAL-HOLD-IT".
018300     05  FILLER PIC X(62) VALUE
018400         "3D6H8S9C4H00NO-MATCH-VARIANT".
018500     05  FILLER PIC X(62) VALUE
018600         "5H6D7C8S9H31STRAIGHT-NO-DEUCES-JOB-ALL".
018700     05  FILLER PIC X(62) VALUE
018800         "3H5H8HJHKH31FLUSH-NO-DEUCES-JOB-ALL".
018900     05  FILLER PIC X(62) VALUE
019000         "7C7D7H3S9H31TRIPS-NO-DEUCES-JOB-ALL".
019100     05  FILLER PIC X(62) VALUE
019200         "2H4D6S8CTD01D1-HOLD-DEUCE-ROYAL-NOMATCH".
019300*
019400* 24 ENTRIES, ONE PER RUNG OF THE J-RIFF LADDER PLUS SEVERAL
019500* DEUCE-COUNT VARIANTS - CHANGE 0037 GREW THIS FROM THE
019600* ORIGINAL 12 TO ITS PRESENT COVERAGE.
019700 01  WS-CHECK-CASE-TABLE REDEFINES WS-CHECK-CASE-LITERALS.
019800     05  WS-CHECK-CASE OCCURS 24 TIMES INDEXED BY CK-IX.
019900* THE FIVE-CARD TEST HAND FOR THIS CASE, RANK-THEN-SUIT.
020000         10  CK-HAND             OCCURS 5 TIMES PIC X(02).
020100* THE HOLD MASK THE J-RIFF LADDER IS EXPECTED TO PRODUCE FOR
020200* THIS HAND.
020300         10  CK-EXPECTED-MASK    PIC 9(02).
020400* FREE-TEXT CASE LABEL PRINTED ON BOTH THE OK LINE AND THE FAIL
020500* BLOCK - CHANGE 0187 WIDENED THIS FROM 30 TO 50 BYTES AFTER THE
020600* RESEARCH TEAM'S LONGER LABELS WERE GETTING CLIPPED.
020700         10  CK-NOTE             PIC X(50).
020800*
020900* HOW MANY OF THE 24 CASES HAVE BEEN PROCESSED SO FAR - ALSO
021000* DOUBLES AS THE CASE NUMBER PRINTED ON EACH REPORT LINE.
021100 77  WS-CASES-RUN            PIC 9(02) COMP VALUE ZERO.
021200* HOW MANY CASES MATCHED THEIR EXPECTED MASK - PRINTED IN THE
021300* FINAL SUMMARY LINE.
021400 77  WS-CASES-PASSED         PIC 9(02) COMP VALUE ZERO.
021500*
021600 01  WS-HAND-WORK.
021700* THE CURRENT TEST CASE'S FIVE CARDS, COPIED FROM CK-HAND ONE
021800* AT A TIME BY 310-MOVE-ONE-CARD.
021900     05  WS-CARD-TEXT        OCCURS 5 TIMES PIC X(02)
022000                              INDEXED BY HC-IX.
022100* NUMERIC RANK PER POSITION, 2-14, SET BY 500-LOOKUP-RANK-VALUE.
022200     05  WS-CARD-RANK-VAL    OCCURS 5 TIMES PIC 99 COMP.
022300* SUIT SUBSCRIPT PER POSITION, 1-4, SET BY 505-LOOKUP-SUIT-INDEX.
022400     05  WS-CARD-SUIT-IX     OCCURS 5 TIMES PIC 9 COMP.
022500*
022600 01  WS-RANK-SUIT-COUNTS.
022700* HOW MANY OF THE FIVE CARDS FALL ON EACH RANK - THE BASIS FOR
022800* EVERY QUAD/TRIP/PAIR TEST IN 515-DERIVE-SHAPE-FACTS.
022900     05  WS-RANK-COUNT       OCCURS 13 TIMES PIC 9 COMP
023000                              INDEXED BY RC-IX.
023100* HOW MANY OF THE FIVE CARDS FALL ON EACH SUIT - A COUNT OF 5
023200* ON ANY ONE SUIT IS A FLUSH.
023300     05  WS-SUIT-COUNT       OCCURS 4 TIMES PIC 9 COMP
023400                              INDEXED BY SC-IX.
023500*
023600 01  WS-STRAIGHT-WORK.
023700* SET 'Y' BY 600-CHECK-STRAIGHT THE MOMENT ANY OF THE TEN RUNS
023800* MATCHES ALL FIVE RANKS.
023900     05  WS-STRAIGHT-FOUND-SW PIC X(01) VALUE "N".
024000        88  HAND-IS-STRAIGHT               VALUE "Y".
024100     05  WS-STRAIGHT-RUNS.
024200* THE TEN FIVE-CONSECUTIVE-RANK COMBINATIONS THAT COUNT AS A
024300* STRAIGHT, INCLUDING THE ACE-LOW WHEEL AS RUN 10.  LOADED ONCE
024400* AT PROGRAM START BY 120-BUILD-STRAIGHT-RUNS.
024500         10  WS-STRAIGHT-RUN OCCURS 10 TIMES.
024600* THE FIVE RANK VALUES THAT MAKE UP ONE RUN.
024700             15  WS-RUN-RANK OCCURS 5 TIMES PIC 99 COMP.
024800* WHICH OF THE TEN RUNS 601-CHECK-ONE-RUN IS CURRENTLY TESTING.
024900     05  WS-RUN-IX           PIC 99 COMP VALUE ZERO.
025000* HOW MANY OF THE CURRENT RUN'S FIVE RANKS ARE PRESENT IN THE
025100* HAND - A HIT COUNT OF 5 MEANS THAT RUN IS COMPLETE.
025200     05  WS-RUN-HIT-COUNT    PIC 9 COMP VALUE ZERO.
025300* WHICH OF THE CURRENT RUN'S FIVE RANK SLOTS IS BEING CHECKED.
025400     05  WS-RUN-RANK-IX      PIC 9 COMP VALUE ZERO.
025500*
025600 01  WS-FLUSH-WORK.
025700* SET 'Y' BY 605-CHECK-FLUSH WHEN ANY SUIT COUNT REACHES 5.
025800     05  WS-FLUSH-SW         PIC X(01) VALUE "N".
025900        88  HAND-IS-FLUSH                   VALUE "Y".
026000*
026100 01  WS-SHAPE-WORK.
026200* HOW MANY RANKS HAVE EXACTLY FOUR CARDS - AT MOST ONE IN A
026300* FIVE-CARD HAND.
026400     05  WS-CNT-OF-4         PIC 9 COMP VALUE ZERO.
026500* HOW MANY RANKS HAVE EXACTLY THREE CARDS.
026600     05  WS-CNT-OF-3         PIC 9 COMP VALUE ZERO.
026700* HOW MANY RANKS HAVE EXACTLY TWO CARDS.
026800     05  WS-CNT-OF-2         PIC 9 COMP VALUE ZERO.
026900* HOW MANY RANKS HAVE EXACTLY ONE CARD - NOT TESTED BY THE
027000* PLAIN JACKS-OR-BETTER CLASSIFY BELOW, KEPT FOR PARITY WITH
027100* VPSIM'S SHARED SHAPE-FACTS PARAGRAPH.
027200     05  WS-CNT-OF-1         PIC 9 COMP VALUE ZERO.
027300* THE RANK VALUE THAT HAS FOUR OF A KIND, WHEN WS-CNT-OF-4 = 1.
027400     05  WS-QUAD-RANK        PIC 99 COMP VALUE ZERO.
027500* THE FIFTH CARD'S RANK WHEN FOUR OF A KIND IS PRESENT - NOT
027600* USED BY THIS PROGRAM'S CLASSIFY LADDER, KEPT FOR PARITY WITH
027700* THE OTHER SHARED SHAPE-FACTS PARAGRAPHS.
027800     05  WS-QUAD-KICKER      PIC 99 COMP VALUE ZERO.
027900* THE RANK VALUE THAT HAS THREE OF A KIND, WHEN WS-CNT-OF-3 = 1.
028000     05  WS-TRIP-RANK        PIC 99 COMP VALUE ZERO.
028100* THE HIGHER OF TWO PAIRS, OR THE ONLY PAIR IF THERE IS JUST ONE -
028200* NOT REFERENCED BY THIS PROGRAM'S CLASSIFY LADDER TODAY, KEPT
028300* FOR PARITY WITH THE SHARED SHAPE-FACTS PARAGRAPH.
028400     05  WS-PAIR-HI-RANK     PIC 99 COMP VALUE ZERO.
028500* THE LOWER OF TWO PAIRS - ONLY MEANINGFUL WHEN WS-CNT-OF-2 = 2.
028600     05  WS-PAIR-LO-RANK     PIC 99 COMP VALUE ZERO.
028700* RUNNING COUNT OF PAIRS SEEN SO FAR AS 516-SHAPE-ONE-RANK SCANS
028800* RANKS LOW TO HIGH - DECIDES WHICH PAIR RANK GOES TO HI VS LO.
028900     05  WS-PAIR-COUNT-SEEN  PIC 9 COMP VALUE ZERO.
029000*
029100* HAND CATEGORY FOR THE CURRENT CASE, SET BY 610-JOB-CLASSIFY AND
029200* CONSULTED BY 650-CHECK-JOB-QUALIFY.
029300 01  WS-CATEGORY-RESULT      PIC X(24) VALUE SPACES.
029400* SET 'Y' WHEN THE HAND ALREADY QUALIFIES AS THREE OF A KIND OR
029500* BETTER UNDER THE PLAIN (NO WILD) READING - RULE 2 OF THE J-RIFF
029600* LADDER.
029700 01  WS-JOB-QUALIFY-SW       PIC X(01) VALUE "N".
029800    88  JOB-QUALIFIES                  VALUE "Y".
029900*
030000* ----------------------------------------------------------
030100* J-RIFF WORKING FIELDS - DEUCE COUNT, ROYAL FLAGS, PER-SUIT
030200* COUNTS AMONG THE NON-DEUCE CARDS, AND THE FINAL HOLD FLAGS.
030300* ----------------------------------------------------------
030400 01  WS-JRIFF-WORK.
030500* 'Y' IF THIS POSITION HOLDS A DEUCE, SET BY
030600* 621-MARK-DEUCES-AND-ROYALS.
030700     05  WS-JR-DEUCE-FLAG    OCCURS 5 TIMES PIC X(01).
030800        88  JR-IS-DEUCE                    VALUE "Y".
030900* TOTAL DEUCES IN THE FIVE-CARD HAND, 0 THROUGH 4.
031000     05  WS-JR-DEUCE-COUNT   PIC 9 COMP VALUE ZERO.
031100* 'Y' IF THIS POSITION'S RANK IS 10 OR HIGHER (A ROYAL CARD),
031200* REGARDLESS OF WHETHER IT IS ALSO A DEUCE.
031300     05  WS-JR-ROYAL-FLAG    OCCURS 5 TIMES PIC X(01).
031400        88  JR-IS-ROYAL                    VALUE "Y".
031500* HOW MANY MORE NATURAL ROYAL CARDS WOULD BE NEEDED, GIVEN THE
031600* DEUCES ALREADY IN HAND, TO COMPLETE A ROYAL - 4 MINUS THE
031700* DEUCE COUNT.
031800     05  WS-JR-K-VALUE       PIC S9 COMP VALUE ZERO.
031900* PER-SUIT COUNT OF NON-DEUCE ROYAL CARDS, BUILT BY
032000* 622-COUNT-NONDEUCE-SUITS.
032100     05  WS-JR-ROYAL-SUIT-COUNT OCCURS 4 TIMES PIC 9 COMP.
032200* PER-SUIT COUNT OF ALL NON-DEUCE CARDS, REGARDLESS OF RANK.
032300     05  WS-JR-PLAIN-SUIT-COUNT OCCURS 4 TIMES PIC 9 COMP.
032400* SUIT SUBSCRIPT WITH THE MOST NON-DEUCE ROYAL CARDS.
032500     05  WS-JR-BEST-ROYAL-SUIT  PIC 9 COMP VALUE ZERO.
032600* HOW MANY ROYAL CARDS THAT BEST SUIT HAS.
032700     05  WS-JR-BEST-ROYAL-COUNT PIC 9 COMP VALUE ZERO.
032800* SUIT SUBSCRIPT WITH THE MOST NON-DEUCE CARDS OF ANY RANK.
032900     05  WS-JR-BEST-PLAIN-SUIT  PIC 9 COMP VALUE ZERO.
033000* HOW MANY CARDS THAT BEST SUIT HAS.
033100     05  WS-JR-BEST-PLAIN-COUNT PIC 9 COMP VALUE ZERO.
033200* FINAL PER-POSITION HOLD DECISION, SET BY WHICHEVER 64X-HOLD-...
033300* PARAGRAPH THE LADDER SELECTS, THEN TURNED INTO A MASK BY
033400* 660-BUILD-MASK-FROM-HOLD.
033500     05  WS-JR-HOLD-FLAG     OCCURS 5 TIMES PIC X(01).
033600        88  JR-HOLD                        VALUE "Y".
033700* THE J-RIFF LADDER'S ANSWER FOR THIS CASE - COMPARED AGAINST
033800* CK-EXPECTED-MASK IN 300-RUN-ONE-CASE TO DECIDE OK VERSUS FAIL.
033900     05  WS-JR-RESULT-MASK   PIC 9(02) COMP VALUE ZERO.
034000*
034100* POWERS OF TWO FOR POSITIONS 1-5 - THE SAME BIT-MASK SCHEME
034200* EVERY OTHER RSG VIPOR PROGRAM USES, SO A MASK NUMBER MEANS THE
034300* SAME THING HERE AS IN VPSIM, VPFROZEN AND VPBESTHM.
034400 01  WS-BIT-VALUE OCCURS 5 TIMES PIC 99 COMP
034500                  VALUE 1, 2, 4, 8, 16.
034600*
034700 01  WS-PATTERN-WORK.
034800* H/DASH HOLD PATTERN BUILT BY 730-BUILD-PATTERN-FROM-MASK, USED
034900* FOR BOTH THE EXPECTED AND ACTUAL PATTERN ON A FAIL BLOCK -
035000* CHANGE 0189 SWITCHED THE UNHELD CHARACTER FROM '.' TO '-' TO
035100* MATCH VPSIM AND VPFROZEN.
035200     05  WS-ACTUAL-PATTERN   PIC X(05) VALUE SPACES.
035300* INPUT ARGUMENT TO 730-BUILD-PATTERN-FROM-MASK - LOADED WITH
035400* EITHER THE EXPECTED OR THE ACTUAL MASK BEFORE THE PERFORM.
035500     05  WS-MASK-FOR-PATTERN        PIC 99 COMP VALUE ZERO.
035600* WORKING COPY OF WS-MASK-FOR-PATTERN, CONSUMED BIT BY BIT AS
035700* 731-SET-ONE-PATTERN-CHAR DECODES IT.
035800     05  WS-MASK-REMAIN-FOR-PATTERN PIC 99 COMP VALUE ZERO.
035900*
036000 01  WS-HAND-DISPLAY-GROUP.
036100* FORMATTED CARD TEXT FOR THE REPORT LINE, BUILT BY
036200* 720-BUILD-HAND-TEXT.
036300     05  WS-HAND-DISPLAY-CARD OCCURS 5 TIMES PIC X(03).
036400*
036500* REPORT LINE GROUPS - EACH SUMS TO 132 BYTES.
036600* ONE LINE PER PASSING CASE - CASE NUMBER, HAND, ACTUAL HOLD
036700* PATTERN, AND THE CASE'S DESCRIPTIVE NOTE.
036800 01  WS-RPT-OK-LINE.
036900     05  FILLER              PIC X(03) VALUE "ok ".
037000     05  RPT-OK-NUM          PIC Z9.
037100     05  FILLER              PIC X(02) VALUE ": ".
037200     05  RPT-OK-HAND         PIC X(15) VALUE SPACES.
037300     05  FILLER              PIC X(06) VALUE " hold=".
037400     05  RPT-OK-PATTERN      PIC X(05) VALUE SPACES.
037500     05  FILLER              PIC X(02) VALUE SPACES.
037600     05  RPT-OK-NOTE         PIC X(50) VALUE SPACES.
037700     05  FILLER              PIC X(47) VALUE SPACES.
037800* FIRST OF THREE LINES PRINTED FOR A FAILING CASE - CASE NUMBER,
037900* HAND, AND NOTE.
038000 01  WS-RPT-FAIL-LINE-1.
038100     05  FILLER              PIC X(05) VALUE "FAIL ".
038200     05  RPT-FAIL-NUM        PIC Z9.
038300     05  FILLER              PIC X(02) VALUE ": ".
038400     05  RPT-FAIL-HAND       PIC X(15) VALUE SPACES.
038500     05  FILLER              PIC X(02) VALUE SPACES.
038600     05  RPT-FAIL-NOTE       PIC X(50) VALUE SPACES.
038700     05  FILLER              PIC X(56) VALUE SPACES.
038800* SECOND FAIL LINE - THE EXPECTED MASK AND ITS HOLD PATTERN.
038900 01  WS-RPT-FAIL-LINE-2.
039000     05  FILLER              PIC X(14) VALUE "  EXPECTED - M".
039100     05  RPT-FAIL-EXP-MASK   PIC Z9.
039200     05  FILLER              PIC X(08) VALUE " HOLD - ".
039300     05  RPT-FAIL-EXP-PAT    PIC X(05) VALUE SPACES.
039400     05  FILLER              PIC X(103) VALUE SPACES.
039500* THIRD FAIL LINE - THE ACTUAL MASK AND HOLD PATTERN THE LADDER
039600* PRODUCED, PRINTED DIRECTLY BELOW THE EXPECTED LINE FOR EASY
039700* COMPARISON.
039800 01  WS-RPT-FAIL-LINE-3.
039900     05  FILLER              PIC X(14) VALUE "  ACTUAL   - M".
040000     05  RPT-FAIL-ACT-MASK   PIC Z9.
040100     05  FILLER              PIC X(08) VALUE " HOLD - ".
040200     05  RPT-FAIL-ACT-PAT    PIC X(05) VALUE SPACES.
040300     05  FILLER              PIC X(103) VALUE SPACES.
040400* FINAL LINE OF THE REPORT - CHANGE 0180 CHANGED ITS WORDING TO
040500* MATCH THE RESEARCH TEAM'S OTHER REGRESSION TOOLS.
040600 01  WS-RPT-SUMMARY-LINE.
040700     05  FILLER              PIC X(09) VALUE "Summary: ".
040800     05  RPT-SUM-PASSED      PIC Z9.
040900     05  FILLER              PIC X(01) VALUE "/".
041000     05  RPT-SUM-TOTAL       PIC Z9.
041100     05  FILLER              PIC X(08) VALUE " passed.".
041200     05  FILLER              PIC X(110) VALUE SPACES.
041300*
041400*****************************************************************
041500*                  PROCEDURE DIVISION                          *
041600*****************************************************************
041700*
041800 PROCEDURE DIVISION.
041900*
042000* DRIVES THE WHOLE RUN - BUILD THE STRAIGHT-RUN TABLE ONCE, WALK
042100* ALL 24 FIXED CASES THROUGH THE J-RIFF LADDER, THEN PRINT THE
042200* PASS/FAIL SUMMARY.
042300 100-MAIN-CONTROL.
042400* 24 IS A LITERAL HERE, NOT A COUNT FIELD, SINCE THE CASE TABLE
042500* IS A FIXED COMPILE-TIME TABLE - ADDING A CASE MEANS ADDING A
042600* FILLER ENTRY ABOVE AND BUMPING THIS LIMIT TO MATCH.
042700     PERFORM 105-OPEN-FILES
042800     PERFORM 120-BUILD-STRAIGHT-RUNS
042900     SET CK-IX TO 1
043000     PERFORM 300-RUN-ONE-CASE THRU 309-RUN-ONE-CASE-EXIT
043100             VARYING CK-IX FROM 1 BY 1 UNTIL CK-IX > 24
043200     PERFORM 900-WRITE-SUMMARY
043300     PERFORM 110-CLOSE-FILES
043400     STOP RUN.
043500*
043600* ONLY ONE OUTPUT FILE - THIS PROGRAM READS NOTHING, ITS TEST
043700* CASES ARE COMPILED DIRECTLY INTO WS-CHECK-CASE-LITERALS.
043800 105-OPEN-FILES.
043900     OPEN OUTPUT REPORT-OUT-FILE.
044000*
044100* CALLED ONCE AT NORMAL PROGRAM END - THIS PROGRAM HAS NO ABEND
044200* PATH SINCE THERE IS NO INPUT FILE THAT COULD FAIL TO OPEN OR
044300* COME UP SHORT.
044400 110-CLOSE-FILES.
044500     CLOSE REPORT-OUT-FILE.
044600*
044700* LOADS THE TEN FIXED RANK COMBINATIONS THAT COUNT AS A
044800* STRAIGHT.  RUN 10 IS THE ACE-LOW WHEEL (A-2-3-4-5), WHICH IS
044900* WHY ITS FIRST ENTRY IS 14 RATHER THAN CONTINUING THE SEQUENCE.
045000 120-BUILD-STRAIGHT-RUNS.
045100     MOVE 2  TO WS-RUN-RANK(1, 1)
045200     MOVE 3  TO WS-RUN-RANK(1, 2)
045300     MOVE 4  TO WS-RUN-RANK(1, 3)
045400     MOVE 5  TO WS-RUN-RANK(1, 4)
045500     MOVE 6  TO WS-RUN-RANK(1, 5)
045600     MOVE 3  TO WS-RUN-RANK(2, 1)
045700     MOVE 4  TO WS-RUN-RANK(2, 2)
045800     MOVE 5  TO WS-RUN-RANK(2, 3)
045900     MOVE 6  TO WS-RUN-RANK(2, 4)
046000     MOVE 7  TO WS-RUN-RANK(2, 5)
046100     MOVE 4  TO WS-RUN-RANK(3, 1)
046200     MOVE 5  TO WS-RUN-RANK(3, 2)
046300     MOVE 6  TO WS-RUN-RANK(3, 3)
046400     MOVE 7  TO WS-RUN-RANK(3, 4)
046500     MOVE 8  TO WS-RUN-RANK(3, 5)
046600     MOVE 5  TO WS-RUN-RANK(4, 1)
046700     MOVE 6  TO WS-RUN-RANK(4, 2)
046800     MOVE 7  TO WS-RUN-RANK(4, 3)
046900     MOVE 8  TO WS-RUN-RANK(4, 4)
047000     MOVE 9  TO WS-RUN-RANK(4, 5)
047100     MOVE 6  TO WS-RUN-RANK(5, 1)
047200     MOVE 7  TO WS-RUN-RANK(5, 2)
047300     MOVE 8  TO WS-RUN-RANK(5, 3)
047400     MOVE 9  TO WS-RUN-RANK(5, 4)
047500     MOVE 10 TO WS-RUN-RANK(5, 5)
047600     MOVE 7  TO WS-RUN-RANK(6, 1)
047700     MOVE 8  TO WS-RUN-RANK(6, 2)
047800     MOVE 9  TO WS-RUN-RANK(6, 3)
047900     MOVE 10 TO WS-RUN-RANK(6, 4)
048000     MOVE 11 TO WS-RUN-RANK(6, 5)
048100     MOVE 8  TO WS-RUN-RANK(7, 1)
048200     MOVE 9  TO WS-RUN-RANK(7, 2)
048300     MOVE 10 TO WS-RUN-RANK(7, 3)
048400     MOVE 11 TO WS-RUN-RANK(7, 4)
048500     MOVE 12 TO WS-RUN-RANK(7, 5)
048600     MOVE 9  TO WS-RUN-RANK(8, 1)
048700     MOVE 10 TO WS-RUN-RANK(8, 2)
048800     MOVE 11 TO WS-RUN-RANK(8, 3)
048900     MOVE 12 TO WS-RUN-RANK(8, 4)
049000     MOVE 13 TO WS-RUN-RANK(8, 5)
049100     MOVE 10 TO WS-RUN-RANK(9, 1)
049200     MOVE 11 TO WS-RUN-RANK(9, 2)
049300     MOVE 12 TO WS-RUN-RANK(9, 3)
049400     MOVE 13 TO WS-RUN-RANK(9, 4)
049500     MOVE 14 TO WS-RUN-RANK(9, 5)
049600     MOVE 14 TO WS-RUN-RANK(10, 1)
049700     MOVE 2  TO WS-RUN-RANK(10, 2)
049800     MOVE 3  TO WS-RUN-RANK(10, 3)
049900     MOVE 4  TO WS-RUN-RANK(10, 4)
050000     MOVE 5  TO WS-RUN-RANK(10, 5).
050100*
050200* ----------------------------------------------------------
050300* ONE REGRESSION CASE - PARSE, CLASSIFY, RUN THE J-RIFF LADDER,
050400* COMPARE THE MASK, AND WRITE THE OK OR FAIL BLOCK.
050500* ----------------------------------------------------------
050600 300-RUN-ONE-CASE.
050700     ADD 1 TO WS-CASES-RUN
050800     SET HC-IX TO 1
050900     PERFORM 310-MOVE-ONE-CARD
051000             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5
051100*
051200* 610-JOB-CLASSIFY IS RUN EVEN THOUGH THIS PROGRAM DOES NOT
051300* PRINT A CATEGORY - RULE 2 OF THE LADDER (650-CHECK-JOB-QUALIFY)
051400* NEEDS WS-CATEGORY-RESULT TO DECIDE WHETHER THE HAND ALREADY
051500* QUALIFIES AS THREE OF A KIND OR BETTER BEFORE IT IS BROKEN UP.
051600     PERFORM 510-BUILD-RANK-SUIT-COUNTS
051700     PERFORM 600-CHECK-STRAIGHT THRU 609-CHECK-STRAIGHT-EXIT
051800     PERFORM 610-JOB-CLASSIFY THRU 619-JOB-CLASSIFY-EXIT
051900     PERFORM 620-JRIFF-STRATEGY THRU 629-JRIFF-STRATEGY-EXIT
052000*
052100* THE WHOLE POINT OF THE PROGRAM - COMPARE THE LADDER'S ANSWER
052200* AGAINST THE CASE TABLE'S EXPECTED MASK AND ROUTE TO THE
052300* MATCHING REPORT PARAGRAPH.
052400     IF WS-JR-RESULT-MASK = CK-EXPECTED-MASK(CK-IX)
052500         ADD 1 TO WS-CASES-PASSED
052600         PERFORM 700-WRITE-OK-LINE
052700     ELSE
052800         PERFORM 710-WRITE-FAIL-BLOCK
052900     END-IF.
053000 309-RUN-ONE-CASE-EXIT.
053100     EXIT.
053200* COPIES ONE CARD FROM THE CURRENT TEST CASE INTO THE WORKING
053300* HAND AND RESOLVES ITS RANK AND SUIT.
053400 310-MOVE-ONE-CARD.
053500     MOVE CK-HAND(CK-IX, HC-IX) TO WS-CARD-TEXT(HC-IX)
053600     PERFORM 500-LOOKUP-RANK-VALUE
053700     PERFORM 505-LOOKUP-SUIT-INDEX.
053800*
053900* ----------------------------------------------------------
054000* CARD MODEL LOOKUPS.
054100* ----------------------------------------------------------
054200* TRANSLATES A CARD'S RANK CHARACTER INTO ITS NUMERIC VALUE
054300* (2-14) BY POSITION IN THE RANK ALPHABET.
054400 500-LOOKUP-RANK-VALUE.
054500     MOVE ZERO TO WS-CARD-RANK-VAL(HC-IX)
054600     SET RC-IX TO 1
054700     PERFORM 501-RANK-SCAN
054800             VARYING RC-IX FROM 1 BY 1 UNTIL RC-IX > 13.
054900* RC-IX RUNS 1-13 OVER THE THIRTEEN RANK CHARACTERS; THE
055000* NUMERIC VALUE IS THE SUBSCRIPT PLUS ONE SO DEUCE COMES OUT 2.
055100 501-RANK-SCAN.
055200     IF WS-CARD-TEXT(HC-IX)(1:1) = WS-RANK-CODE(RC-IX)
055300         SET WS-CARD-RANK-VAL(HC-IX) TO RC-IX
055400         SET WS-CARD-RANK-VAL(HC-IX) UP BY 1
055500     END-IF.
055600*
055700* TRANSLATES A CARD'S SUIT CHARACTER INTO ITS TABLE SUBSCRIPT
055800* (1-4) FOR THE FLUSH-COUNT AND PER-SUIT ROYAL TABLES.
055900 505-LOOKUP-SUIT-INDEX.
056000     MOVE ZERO TO WS-CARD-SUIT-IX(HC-IX)
056100     SET SC-IX TO 1
056200     PERFORM 506-SUIT-SCAN
056300             VARYING SC-IX FROM 1 BY 1 UNTIL SC-IX > 4.
056400* SC-IX RUNS 1-4 OVER THE FOUR SUIT CHARACTERS.
056500 506-SUIT-SCAN.
056600     IF WS-CARD-TEXT(HC-IX)(2:1) = WS-SUIT-CODE(SC-IX)
056700         MOVE SC-IX TO WS-CARD-SUIT-IX(HC-IX)
056800     END-IF.
056900*
057000* RESETS BOTH COUNT TABLES, TALLIES ALL FIVE CARDS, THEN
057100* DERIVES THE QUAD/TRIP/PAIR FACTS USED BY 610-JOB-CLASSIFY.
057200 510-BUILD-RANK-SUIT-COUNTS.
057300     SET RC-IX TO 1
057400     PERFORM 511-CLEAR-RANK-COUNT
057500             VARYING RC-IX FROM 1 BY 1 UNTIL RC-IX > 13
057600     SET SC-IX TO 1
057700     PERFORM 512-CLEAR-SUIT-COUNT
057800             VARYING SC-IX FROM 1 BY 1 UNTIL SC-IX > 4
057900     SET HC-IX TO 1
058000     PERFORM 513-TALLY-ONE-CARD
058100             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5
058200     PERFORM 515-DERIVE-SHAPE-FACTS.
058300* ZEROES ONE RANK-COUNT SLOT.
058400 511-CLEAR-RANK-COUNT.
058500     MOVE ZERO TO WS-RANK-COUNT(RC-IX).
058600* ZEROES ONE SUIT-COUNT SLOT.
058700 512-CLEAR-SUIT-COUNT.
058800     MOVE ZERO TO WS-SUIT-COUNT(SC-IX).
058900* BUMPS BOTH THE RANK-COUNT AND SUIT-COUNT TABLES FOR ONE OF
059000* THE FIVE TEST-HAND CARDS.
059100 513-TALLY-ONE-CARD.
059200     SET RC-IX TO WS-CARD-RANK-VAL(HC-IX)
059300     SET RC-IX DOWN BY 1
059400     ADD 1 TO WS-RANK-COUNT(RC-IX)
059500     SET SC-IX TO WS-CARD-SUIT-IX(HC-IX)
059600     ADD 1 TO WS-SUIT-COUNT(SC-IX).
059700*
059800* WALKS ALL 13 RANK COUNTS ONCE TO CLASSIFY THE HAND'S SHAPE -
059900* HOW MANY QUADS, TRIPS AND PAIRS, AND AT WHICH RANKS - WHICH
060000* 610-JOB-CLASSIFY THEN TURNS INTO A CATEGORY NAME.
060100 515-DERIVE-SHAPE-FACTS.
060200     MOVE ZERO TO WS-CNT-OF-4  WS-CNT-OF-3  WS-CNT-OF-2
060300                  WS-CNT-OF-1  WS-QUAD-RANK WS-QUAD-KICKER
060400                  WS-TRIP-RANK WS-PAIR-HI-RANK WS-PAIR-LO-RANK
060500                  WS-PAIR-COUNT-SEEN
060600     SET RC-IX TO 1
060700     PERFORM 516-SHAPE-ONE-RANK
060800             VARYING RC-IX FROM 1 BY 1 UNTIL RC-IX > 13
060900     IF WS-CNT-OF-4 = 1
061000         SET RC-IX TO 1
061100         PERFORM 517-FIND-QUAD-KICKER
061200                 VARYING RC-IX FROM 1 BY 1 UNTIL RC-IX > 13
061300     END-IF.
061400* A RANK COUNT OF 2 IS TRACKED AS EITHER THE HIGH OR LOW PAIR
061500* DEPENDING ON WHETHER IT IS THE FIRST OR SECOND PAIR SEEN,
061600* SINCE THE SCAN RUNS LOW RANK TO HIGH RANK.
061700 516-SHAPE-ONE-RANK.
061800* RC-IX IS A TABLE SUBSCRIPT (1-13) BUT RANK VALUES RUN 2-14, SO
061900* EVERY RANK CAPTURED HERE IS SET TO RC-IX + 1.
062000     EVALUATE WS-RANK-COUNT(RC-IX)
062100         WHEN 4
062200             ADD 1 TO WS-CNT-OF-4
062300             SET WS-QUAD-RANK TO RC-IX
062400             SET WS-QUAD-RANK UP BY 1
062500         WHEN 3
062600             ADD 1 TO WS-CNT-OF-3
062700             SET WS-TRIP-RANK TO RC-IX
062800             SET WS-TRIP-RANK UP BY 1
062900         WHEN 2
063000             ADD 1 TO WS-CNT-OF-2
063100             ADD 1 TO WS-PAIR-COUNT-SEEN
063200             IF WS-PAIR-COUNT-SEEN = 1
063300                 SET WS-PAIR-HI-RANK TO RC-IX
063400                 SET WS-PAIR-HI-RANK UP BY 1
063500             ELSE
063600                 MOVE WS-PAIR-HI-RANK TO WS-PAIR-LO-RANK
063700                 SET WS-PAIR-HI-RANK TO RC-IX
063800                 SET WS-PAIR-HI-RANK UP BY 1
063900             END-IF
064000         WHEN 1
064100             ADD 1 TO WS-CNT-OF-1
064200     END-EVALUATE.
064300* ONLY INVOKED WHEN FOUR OF A KIND IS PRESENT - FINDS THE ONE
064400* REMAINING RANK WITH A SINGLE CARD, THE KICKER.
064500 517-FIND-QUAD-KICKER.
064600     IF WS-RANK-COUNT(RC-IX) = 1
064700         SET WS-QUAD-KICKER TO RC-IX
064800         SET WS-QUAD-KICKER UP BY 1
064900     END-IF.
065000*
065100* TESTS EACH OF THE TEN FIXED RUNS IN TURN, STOPPING AS SOON AS
065200* ONE MATCHES ALL FIVE RANKS.
065300 600-CHECK-STRAIGHT.
065400     MOVE "N" TO WS-STRAIGHT-FOUND-SW
065500     SET WS-RUN-IX TO 1
065600     PERFORM 601-CHECK-ONE-RUN
065700             VARYING WS-RUN-IX FROM 1 BY 1 UNTIL WS-RUN-IX > 10
065800                OR HAND-IS-STRAIGHT.
065900* A RUN MATCHES ONLY IF ALL FIVE OF ITS RANKS ARE PRESENT
066000* EXACTLY ONCE EACH IN THE HAND.
066100 601-CHECK-ONE-RUN.
066200     MOVE ZERO TO WS-RUN-HIT-COUNT
066300     SET WS-RUN-RANK-IX TO 1
066400     PERFORM 602-CHECK-ONE-RUN-RANK
066500             VARYING WS-RUN-RANK-IX FROM 1 BY 1
066600             UNTIL WS-RUN-RANK-IX > 5
066700     IF WS-RUN-HIT-COUNT = 5
066800         MOVE "Y" TO WS-STRAIGHT-FOUND-SW
066900     END-IF.
067000* CHECKS ONE RANK OF THE CURRENT RUN AGAINST THE HAND'S RANK
067100* COUNT TABLE.
067200 602-CHECK-ONE-RUN-RANK.
067300     SET RC-IX TO WS-RUN-RANK(WS-RUN-IX, WS-RUN-RANK-IX)
067400     SET RC-IX DOWN BY 1
067500     IF WS-RANK-COUNT(RC-IX) = 1
067600         ADD 1 TO WS-RUN-HIT-COUNT
067700     END-IF.
067800 609-CHECK-STRAIGHT-EXIT.
067900     EXIT.
068000*
068100* A FLUSH EXISTS THE MOMENT ANY SUIT REACHES A COUNT OF 5.
068200 605-CHECK-FLUSH.
068300     MOVE "N" TO WS-FLUSH-SW
068400     SET SC-IX TO 1
068500     PERFORM 606-CHECK-ONE-SUIT
068600             VARYING SC-IX FROM 1 BY 1 UNTIL SC-IX > 4
068700                OR HAND-IS-FLUSH.
068800* CHECKS ONE SUIT'S COUNT.
068900 606-CHECK-ONE-SUIT.
069000     IF WS-SUIT-COUNT(SC-IX) = 5
069100         MOVE "Y" TO WS-FLUSH-SW
069200     END-IF.
069300*
069400* JACKS-OR-BETTER CLASSIFY - USED LITERALLY (NO WILD SUBSTITUTION)
069500* BY THE J-RIFF LADDER'S RULE 2, PER THE RESEARCH TEAM'S NOTE THAT
069600* THE SOURCE DELIBERATELY SCORES DEUCES AS PLAIN 2'S HERE.
069700 610-JOB-CLASSIFY.
069800     PERFORM 605-CHECK-FLUSH
069900* RANK 9 IS TEN, RANK 13 IS KING - A STRAIGHT FLUSH THAT INCLUDES
070000* BOTH IS THE TEN-THROUGH-ACE RUN, THE ROYAL FLUSH.
070100     IF HAND-IS-FLUSH AND HAND-IS-STRAIGHT
070200         IF WS-RANK-COUNT(9) = 1 AND WS-RANK-COUNT(13) = 1
070300             MOVE "royal_flush" TO WS-CATEGORY-RESULT
070400         ELSE
070500             MOVE "straight_flush" TO WS-CATEGORY-RESULT
070600         END-IF
070700         GO TO 619-JOB-CLASSIFY-EXIT
070800     END-IF
070900     IF WS-CNT-OF-4 = 1
071000         MOVE "four_of_a_kind" TO WS-CATEGORY-RESULT
071100         GO TO 619-JOB-CLASSIFY-EXIT
071200     END-IF
071300     IF WS-CNT-OF-3 = 1 AND WS-CNT-OF-2 = 1
071400         MOVE "full_house" TO WS-CATEGORY-RESULT
071500         GO TO 619-JOB-CLASSIFY-EXIT
071600     END-IF
071700     IF HAND-IS-FLUSH
071800         MOVE "flush" TO WS-CATEGORY-RESULT
071900         GO TO 619-JOB-CLASSIFY-EXIT
072000     END-IF
072100     IF HAND-IS-STRAIGHT
072200         MOVE "straight" TO WS-CATEGORY-RESULT
072300         GO TO 619-JOB-CLASSIFY-EXIT
072400     END-IF
072500* THREE OF A KIND WITH NO PAIR LEFT OVER - A TRIP PLUS A PAIR
072600* WOULD ALREADY HAVE HIT THE FULL-HOUSE TEST ABOVE.
072700     IF WS-CNT-OF-3 = 1
072800         MOVE "three_of_a_kind" TO WS-CATEGORY-RESULT
072900         GO TO 619-JOB-CLASSIFY-EXIT
073000     END-IF
073100     MOVE "nothing" TO WS-CATEGORY-RESULT.
073200 619-JOB-CLASSIFY-EXIT.
073300     EXIT.
073400*
073500* ----------------------------------------------------------
073600* J-RIFF LADDER - CODE W, DEUCES WILD BONUS HOLD STRATEGY.
073700* ----------------------------------------------------------
073800* CODE W - THE DEUCES WILD BONUS HOLD LADDER.  RUNGS ARE TESTED
073900* HIGH TO LOW SO THE FIRST MATCH WINS, MATCHING VPSIM'S OWN
074000* J-RIFF PARAGRAPH RUNG FOR RUNG.
074100 620-JRIFF-STRATEGY.
074200     PERFORM 621-MARK-DEUCES-AND-ROYALS
074300     PERFORM 622-COUNT-NONDEUCE-SUITS
074400     PERFORM 623-FIND-BEST-ROYAL-SUIT
074500     PERFORM 624-FIND-BEST-PLAIN-SUIT
074600     MOVE ALL "N" TO WS-JR-HOLD-FLAG(1) WS-JR-HOLD-FLAG(2)
074700                     WS-JR-HOLD-FLAG(3) WS-JR-HOLD-FLAG(4)
074800                     WS-JR-HOLD-FLAG(5)
074900     COMPUTE WS-JR-K-VALUE = 4 - WS-JR-DEUCE-COUNT
075000*
075100* RULE 1 - FOUR DEUCES BEATS EVERY OTHER RUNG, INCLUDING A
075200* NATURAL ROYAL, SINCE NO PLAIN DEUCES SCHEDULE THIS SHOP HAS
075300* SEEN PAYS A NATURAL ROYAL ABOVE FOUR WILD CARDS.
075400     IF WS-JR-DEUCE-COUNT = 4
075500         PERFORM 640-HOLD-ALL
075600         GO TO 629-JRIFF-STRATEGY-EXIT
075700     END-IF
075800*
075900* RULE 2 - A HAND THAT ALREADY QUALIFIES AS THREE OF A KIND OR
076000* BETTER UNDER THE PLAIN (NON-WILD) READING IS HELD IN FULL
076100* RATHER THAN BROKEN UP FOR A DEUCES DRAW.
076200     PERFORM 650-CHECK-JOB-QUALIFY
076300     IF JOB-QUALIFIES
076400         PERFORM 640-HOLD-ALL
076500         GO TO 629-JRIFF-STRATEGY-EXIT
076600     END-IF
076700*
076800* RULE 3 - DEUCES PLUS EXACTLY ENOUGH NATURAL ROYAL CARDS ON ONE
076900* SUIT TO COMPLETE THE ROYAL RUN (WS-JR-K-VALUE IS HOW MANY
077000* NATURALS ARE STILL NEEDED).
077100     IF WS-JR-DEUCE-COUNT NOT = 0 AND WS-JR-K-VALUE >= 2
077200        AND WS-JR-BEST-ROYAL-COUNT = WS-JR-K-VALUE
077300         PERFORM 641-HOLD-BEST-ROYAL-SUIT-PLUS-DEUCES
077400         GO TO 629-JRIFF-STRATEGY-EXIT
077500     END-IF
077600*
077700* RULE 4 - FOUR NATURAL ROYAL CARDS ON ONE SUIT NEEDS NO DEUCE
077800* HELP AT ALL AND STILL DRAWS TO THE ROYAL FLUSH.
077900     IF WS-JR-BEST-ROYAL-COUNT = 4
078000         PERFORM 641-HOLD-BEST-ROYAL-SUIT-PLUS-DEUCES
078100         GO TO 629-JRIFF-STRATEGY-EXIT
078200     END-IF
078300*
078400* RULE 5 - THREE NATURAL ROYAL CARDS ON ONE SUIT, EVEN WITH NO
078500* DEUCE IN HAND, IS STILL A GOOD ENOUGH ROYAL DRAW TO HOLD.
078600     IF WS-JR-BEST-ROYAL-COUNT = 3
078700         PERFORM 641-HOLD-BEST-ROYAL-SUIT-PLUS-DEUCES
078800         GO TO 629-JRIFF-STRATEGY-EXIT
078900     END-IF
079000*
079100* RULE 6 - IF THE ROYAL SUIT DID NOT PAN OUT, TRY THE SAME
079200* DEUCE-PLUS-EXACT-NEED TEST AGAINST THE BEST PLAIN (ANY-RANK)
079300* SUIT INSTEAD - A FLUSH DRAW RATHER THAN A ROYAL DRAW.
079400     IF WS-JR-DEUCE-COUNT NOT = 0 AND WS-JR-K-VALUE >= 2
079500        AND WS-JR-BEST-PLAIN-COUNT = WS-JR-K-VALUE
079600         PERFORM 642-HOLD-BEST-PLAIN-SUIT-PLUS-DEUCES
079700         GO TO 629-JRIFF-STRATEGY-EXIT
079800     END-IF
079900*
080000* RULE 7 - FOUR CARDS ALREADY ON ONE SUIT, NO DEUCE NEEDED,
080100* IS A MADE FLUSH DRAW ON ITS OWN.
080200     IF WS-JR-BEST-PLAIN-COUNT = 4
080300         PERFORM 642-HOLD-BEST-PLAIN-SUIT-PLUS-DEUCES
080400         GO TO 629-JRIFF-STRATEGY-EXIT
080500     END-IF
080600*
080700* RULE 8 - NO SUIT DRAW WAS GOOD ENOUGH, BUT THE HAND STILL HAS
080800* AT LEAST ONE DEUCE, SO HOLD THE DEUCES ALONE AND DRAW FRESH
080900* ON THE REST RATHER THAN THROW THE WILD CARDS BACK.
081000     IF WS-JR-DEUCE-COUNT NOT = 0
081100         PERFORM 643-HOLD-DEUCES-ONLY
081200         GO TO 629-JRIFF-STRATEGY-EXIT
081300     END-IF
081400*
081500* RULE 9 - NO DEUCES AT ALL AND NO QUALIFYING MADE HAND OR SUIT
081600* DRAW - HOLD WHATEVER ROYAL-RANK CARDS ARE PRESENT, OR HOLD
081700* NOTHING AND DRAW FIVE FRESH IF THERE ARE NONE.
081800     PERFORM 644-HOLD-ALL-ROYALS
081900     IF WS-JR-RESULT-MASK = ZERO
082000         PERFORM 645-HOLD-NOTHING
082100     END-IF.
082200 629-JRIFF-STRATEGY-EXIT.
082300     EXIT.
082400*
082500* ONE PASS OVER THE FIVE CARDS TO FLAG WHICH ARE DEUCES AND
082600* WHICH ARE ROYAL-RANK (TEN OR HIGHER), AND TO COUNT THE DEUCES.
082700 621-MARK-DEUCES-AND-ROYALS.
082800     MOVE ZERO TO WS-JR-DEUCE-COUNT
082900     SET HC-IX TO 1
083000     PERFORM 621A-MARK-ONE-CARD
083100             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5.
083200* A CARD CAN BE BOTH A DEUCE AND ROYAL-RANK IS IMPOSSIBLE SINCE
083300* A DEUCE IS RANK 2 - THE TWO FLAGS ARE MUTUALLY EXCLUSIVE HERE
083400* BUT SET INDEPENDENTLY FOR CLARITY.
083500 621A-MARK-ONE-CARD.
083600     MOVE "N" TO WS-JR-DEUCE-FLAG(HC-IX)
083700     MOVE "N" TO WS-JR-ROYAL-FLAG(HC-IX)
083800     IF WS-CARD-RANK-VAL(HC-IX) = 2
083900         MOVE "Y" TO WS-JR-DEUCE-FLAG(HC-IX)
084000         ADD 1 TO WS-JR-DEUCE-COUNT
084100     END-IF
084200     IF WS-CARD-RANK-VAL(HC-IX) >= 10
084300         MOVE "Y" TO WS-JR-ROYAL-FLAG(HC-IX)
084400     END-IF.
084500*
084600* BUILDS TWO PER-SUIT COUNTS AMONG THE NON-DEUCE CARDS ONLY -
084700* ONE FOR ROYAL CARDS, ONE FOR ANY RANK - SINCE A DEUCE CANNOT
084800* BE PART OF A NATURAL FLUSH SUIT.
084900 622-COUNT-NONDEUCE-SUITS.
085000     SET SC-IX TO 1
085100     PERFORM 622A-CLEAR-ONE-SUIT-COUNT
085200             VARYING SC-IX FROM 1 BY 1 UNTIL SC-IX > 4
085300     SET HC-IX TO 1
085400     PERFORM 622B-TALLY-ONE-NONDEUCE
085500             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5.
085600* ZEROES BOTH PER-SUIT COUNTS FOR ONE SUIT.
085700 622A-CLEAR-ONE-SUIT-COUNT.
085800     MOVE ZERO TO WS-JR-ROYAL-SUIT-COUNT(SC-IX)
085900     MOVE ZERO TO WS-JR-PLAIN-SUIT-COUNT(SC-IX).
086000* A DEUCE CONTRIBUTES TO NEITHER COUNT - IT IS COUNTED SEPARATELY
086100* IN WS-JR-DEUCE-COUNT AND HELD UNCONDITIONALLY BY EVERY RUNG
086200* THAT REACHES IT.
086300 622B-TALLY-ONE-NONDEUCE.
086400     IF NOT JR-IS-DEUCE(HC-IX)
086500         SET SC-IX TO WS-CARD-SUIT-IX(HC-IX)
086600         ADD 1 TO WS-JR-PLAIN-SUIT-COUNT(SC-IX)
086700         IF JR-IS-ROYAL(HC-IX)
086800             ADD 1 TO WS-JR-ROYAL-SUIT-COUNT(SC-IX)
086900         END-IF
087000     END-IF.
087100*
087200* FINDS THE SUIT WITH THE MOST NON-DEUCE ROYAL CARDS - THE
087300* CANDIDATE SUIT FOR A ROYAL-FLUSH DRAW.
087400 623-FIND-BEST-ROYAL-SUIT.
087500     MOVE ZERO TO WS-JR-BEST-ROYAL-SUIT
087600     MOVE ZERO TO WS-JR-BEST-ROYAL-COUNT
087700     SET SC-IX TO 1
087800     PERFORM 623A-CHECK-ONE-ROYAL-SUIT
087900             VARYING SC-IX FROM 1 BY 1 UNTIL SC-IX > 4.
088000* STRICT GREATER-THAN KEEPS THE FIRST (LOWEST-SUBSCRIPT) SUIT
088100* ON A TIE, MATCHING HOW VPSIM RESOLVES THE SAME TIE.
088200 623A-CHECK-ONE-ROYAL-SUIT.
088300     IF WS-JR-ROYAL-SUIT-COUNT(SC-IX) > WS-JR-BEST-ROYAL-COUNT
088400         MOVE WS-JR-ROYAL-SUIT-COUNT(SC-IX)
088500             TO WS-JR-BEST-ROYAL-COUNT
088600         SET WS-JR-BEST-ROYAL-SUIT TO SC-IX
088700     END-IF.
088800*
088900* FINDS THE SUIT WITH THE MOST NON-DEUCE CARDS OF ANY RANK -
089000* THE CANDIDATE SUIT FOR A PLAIN-FLUSH DRAW.
089100 624-FIND-BEST-PLAIN-SUIT.
089200     MOVE ZERO TO WS-JR-BEST-PLAIN-SUIT
089300     MOVE ZERO TO WS-JR-BEST-PLAIN-COUNT
089400     SET SC-IX TO 1
089500     PERFORM 624A-CHECK-ONE-PLAIN-SUIT
089600             VARYING SC-IX FROM 1 BY 1 UNTIL SC-IX > 4.
089700* SAME STRICT GREATER-THAN TIE RULE AS 623A ABOVE.
089800 624A-CHECK-ONE-PLAIN-SUIT.
089900     IF WS-JR-PLAIN-SUIT-COUNT(SC-IX) > WS-JR-BEST-PLAIN-COUNT
090000         MOVE WS-JR-PLAIN-SUIT-COUNT(SC-IX)
090100             TO WS-JR-BEST-PLAIN-COUNT
090200         SET WS-JR-BEST-PLAIN-SUIT TO SC-IX
090300     END-IF.
090400*
090500* RULE 2 OF THE LADDER - A HAND THAT IS ALREADY THREE OF A KIND
090600* OR BETTER UNDER THE PLAIN (NON-WILD) READING IS HELD IN FULL
090700* RATHER THAN BROKEN UP FOR A DEUCES DRAW.
090800 650-CHECK-JOB-QUALIFY.
090900     MOVE "N" TO WS-JOB-QUALIFY-SW
091000* JACKS-OR-BETTER AND NOTHING ARE DELIBERATELY LEFT OFF THIS
091100* LIST - A PAIR OF JACKS OR BETTER STILL GETS BROKEN UP TO CHASE
091200* THE DEUCES DRAW, IT ONLY STOPS BEING WORTH BREAKING UP ONCE IT
091300* REACHES THREE OF A KIND.
091400     EVALUATE WS-CATEGORY-RESULT
091500         WHEN "royal_flush"
091600         WHEN "straight_flush"
091700         WHEN "four_of_a_kind"
091800         WHEN "full_house"
091900         WHEN "flush"
092000         WHEN "straight"
092100         WHEN "three_of_a_kind"
092200             MOVE "Y" TO WS-JOB-QUALIFY-SW
092300     END-EVALUATE.
092400*
092500* HOLDS ALL FIVE POSITIONS - USED FOR FOUR DEUCES AND FOR ANY
092600* HAND THAT ALREADY QUALIFIES UNDER 650-CHECK-JOB-QUALIFY.
092700 640-HOLD-ALL.
092800     MOVE "Y" TO WS-JR-HOLD-FLAG(1) WS-JR-HOLD-FLAG(2)
092900                 WS-JR-HOLD-FLAG(3) WS-JR-HOLD-FLAG(4)
093000                 WS-JR-HOLD-FLAG(5)
093100     PERFORM 660-BUILD-MASK-FROM-HOLD.
093200*
093300* HOLDS EVERY DEUCE PLUS EVERY ROYAL CARD ON THE BEST ROYAL
093400* SUIT - THE ROYAL-FLUSH DRAW.
093500 641-HOLD-BEST-ROYAL-SUIT-PLUS-DEUCES.
093600     SET HC-IX TO 1
093700     PERFORM 641A-HOLD-ONE-CARD
093800             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5
093900     PERFORM 660-BUILD-MASK-FROM-HOLD.
094000* A DEUCE IS ALWAYS HELD; A NON-DEUCE IS HELD ONLY IF IT IS
094100* ROYAL-RANK AND ON THE CHOSEN SUIT.
094200 641A-HOLD-ONE-CARD.
094300     IF JR-IS-DEUCE(HC-IX)
094400         MOVE "Y" TO WS-JR-HOLD-FLAG(HC-IX)
094500     ELSE
094600         IF JR-IS-ROYAL(HC-IX)
094700            AND WS-CARD-SUIT-IX(HC-IX) = WS-JR-BEST-ROYAL-SUIT
094800             MOVE "Y" TO WS-JR-HOLD-FLAG(HC-IX)
094900         END-IF
095000     END-IF.
095100*
095200* HOLDS EVERY DEUCE PLUS EVERY CARD ON THE BEST PLAIN SUIT,
095300* REGARDLESS OF RANK - THE PLAIN-FLUSH DRAW.
095400 642-HOLD-BEST-PLAIN-SUIT-PLUS-DEUCES.
095500     SET HC-IX TO 1
095600     PERFORM 642A-HOLD-ONE-CARD
095700             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5
095800     PERFORM 660-BUILD-MASK-FROM-HOLD.
095900* A DEUCE IS ALWAYS HELD; A NON-DEUCE IS HELD ONLY IF IT IS ON
096000* THE CHOSEN SUIT.
096100 642A-HOLD-ONE-CARD.
096200     IF JR-IS-DEUCE(HC-IX)
096300         MOVE "Y" TO WS-JR-HOLD-FLAG(HC-IX)
096400     ELSE
096500         IF WS-CARD-SUIT-IX(HC-IX) = WS-JR-BEST-PLAIN-SUIT
096600             MOVE "Y" TO WS-JR-HOLD-FLAG(HC-IX)
096700         END-IF
096800     END-IF.
096900*
097000* NO SUIT DRAW IS GOOD ENOUGH - FALL BACK TO HOLDING ONLY THE
097100* DEUCES AND DRAWING FRESH ON EVERYTHING ELSE.
097200 643-HOLD-DEUCES-ONLY.
097300     SET HC-IX TO 1
097400     PERFORM 643A-HOLD-ONE-DEUCE
097500             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5
097600     PERFORM 660-BUILD-MASK-FROM-HOLD.
097700* HOLDS THIS POSITION ONLY IF IT IS A DEUCE.
097800 643A-HOLD-ONE-DEUCE.
097900     IF JR-IS-DEUCE(HC-IX)
098000         MOVE "Y" TO WS-JR-HOLD-FLAG(HC-IX)
098100     END-IF.
098200*
098300* NO DEUCES AT ALL - THE LAST RUNG HOLDS EVERY ROYAL-RANK CARD
098400* REGARDLESS OF SUIT, WHICH COMES OUT TO HOLDING NOTHING IF THE
098500* HAND HAS NO ROYAL CARDS EITHER.
098600 644-HOLD-ALL-ROYALS.
098700     SET HC-IX TO 1
098800     PERFORM 644A-HOLD-ONE-ROYAL
098900             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5
099000     PERFORM 660-BUILD-MASK-FROM-HOLD.
099100* HOLDS THIS POSITION ONLY IF IT IS ROYAL-RANK.
099200 644A-HOLD-ONE-ROYAL.
099300     IF JR-IS-ROYAL(HC-IX)
099400         MOVE "Y" TO WS-JR-HOLD-FLAG(HC-IX)
099500     END-IF.
099600*
099700* EXPLICIT ZERO MASK FOR THE CASE WHERE 644-HOLD-ALL-ROYALS
099800* FOUND NO ROYAL CARDS TO HOLD EITHER - MASK ZERO MEANS DRAW
099900* FIVE FRESH CARDS.
100000 645-HOLD-NOTHING.
100100     MOVE ZERO TO WS-JR-RESULT-MASK.
100200*
100300* TURNS THE FIVE WS-JR-HOLD-FLAG VALUES INTO A SINGLE BIT-MASK
100400* NUMBER, THE SAME ENCODING VPSIM AND VPFROZEN USE.
100500 660-BUILD-MASK-FROM-HOLD.
100600     MOVE ZERO TO WS-JR-RESULT-MASK
100700     SET HC-IX TO 1
100800     PERFORM 661-ADD-ONE-BIT
100900             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5.
101000* ADDS THIS POSITION'S BIT WEIGHT TO THE MASK IF IT IS HELD.
101100 661-ADD-ONE-BIT.
101200     IF JR-HOLD(HC-IX)
101300         ADD WS-BIT-VALUE(HC-IX) TO WS-JR-RESULT-MASK
101400     END-IF.
101500*
101600* ----------------------------------------------------------
101700* PATTERN BUILDERS - MASK NUMBER TO A 5-CHAR H/. STRING.
101800* ----------------------------------------------------------
101900* FORMATS AND WRITES ONE OK LINE - CASE NUMBER, HAND, THE HOLD
102000* PATTERN THE LADDER ACTUALLY PRODUCED, AND THE CASE'S NOTE.
102100 700-WRITE-OK-LINE.
102200* SINCE THE EXPECTED AND ACTUAL MASKS ALREADY MATCH ON AN OK
102300* CASE, ONLY THE ACTUAL PATTERN NEEDS TO BE BUILT AND PRINTED.
102400     MOVE WS-CASES-RUN TO RPT-OK-NUM
102500     PERFORM 720-BUILD-HAND-TEXT
102600     MOVE WS-HAND-DISPLAY-GROUP TO RPT-OK-HAND
102700     MOVE WS-JR-RESULT-MASK TO WS-MASK-FOR-PATTERN
102800     PERFORM 730-BUILD-PATTERN-FROM-MASK
102900     MOVE WS-ACTUAL-PATTERN TO RPT-OK-PATTERN
103000     MOVE CK-NOTE(CK-IX) TO RPT-OK-NOTE
103100     MOVE WS-RPT-OK-LINE TO REPORT-LINE
103200     WRITE REPORT-LINE.
103300*
103400* CHANGE 0058 EXPANDED THE FAIL OUTPUT FROM ONE LINE TO THREE SO
103500* BOTH THE EXPECTED AND ACTUAL HOLD PATTERN ARE VISIBLE SIDE BY
103600* SIDE, NOT JUST THE MASK NUMBERS.
103700 710-WRITE-FAIL-BLOCK.
103800* LINE 1 IDENTIFIES THE CASE, LINE 2 SHOWS WHAT THE CASE TABLE
103900* EXPECTED, LINE 3 SHOWS WHAT THE LADDER ACTUALLY PRODUCED -
104000* 730-BUILD-PATTERN-FROM-MASK IS CALLED TWICE BECAUSE THE
104100* WORKING FIELDS IT USES ARE SHARED, NOT PER-LINE.
104200     MOVE WS-CASES-RUN TO RPT-FAIL-NUM
104300     PERFORM 720-BUILD-HAND-TEXT
104400     MOVE WS-HAND-DISPLAY-GROUP TO RPT-FAIL-HAND
104500     MOVE CK-NOTE(CK-IX) TO RPT-FAIL-NOTE
104600     MOVE WS-RPT-FAIL-LINE-1 TO REPORT-LINE
104700     WRITE REPORT-LINE
104800     MOVE CK-EXPECTED-MASK(CK-IX) TO RPT-FAIL-EXP-MASK
104900     MOVE CK-EXPECTED-MASK(CK-IX) TO WS-MASK-FOR-PATTERN
105000     PERFORM 730-BUILD-PATTERN-FROM-MASK
105100     MOVE WS-ACTUAL-PATTERN TO RPT-FAIL-EXP-PAT
105200     MOVE WS-RPT-FAIL-LINE-2 TO REPORT-LINE
105300     WRITE REPORT-LINE
105400     MOVE WS-JR-RESULT-MASK TO RPT-FAIL-ACT-MASK
105500     MOVE WS-JR-RESULT-MASK TO WS-MASK-FOR-PATTERN
105600     PERFORM 730-BUILD-PATTERN-FROM-MASK
105700     MOVE WS-ACTUAL-PATTERN TO RPT-FAIL-ACT-PAT
105800     MOVE WS-RPT-FAIL-LINE-3 TO REPORT-LINE
105900     WRITE REPORT-LINE.
106000*
106100* FORMATS ALL FIVE CARDS OF THE CURRENT TEST HAND FOR THE
106200* REPORT LINE.
106300 720-BUILD-HAND-TEXT.
106400     SET HC-IX TO 1
106500     PERFORM 721-MOVE-ONE-HAND-CARD
106600             VARYING HC-IX FROM 1 BY 1 UNTIL HC-IX > 5.
106700* FORMATS ONE CARD.
106800 721-MOVE-ONE-HAND-CARD.
106900     MOVE WS-CARD-TEXT(HC-IX) TO WS-HAND-DISPLAY-CARD(HC-IX).
107000*
107100* SAME HIGH-TO-LOW BIT SCAN AS 700-MASK-SET-HELD-FLAGS - LOW-TO-
107200* HIGH MISREADS A MASK WHOSE BITS ARE NOT A CONTIGUOUS PREFIX.
107300 730-BUILD-PATTERN-FROM-MASK.
107400     MOVE WS-MASK-FOR-PATTERN TO WS-MASK-REMAIN-FOR-PATTERN
107500     MOVE "-----" TO WS-ACTUAL-PATTERN
107600     SET HC-IX TO 5
107700     PERFORM 731-SET-ONE-PATTERN-CHAR
107800             VARYING HC-IX FROM 5 BY -1 UNTIL HC-IX < 1.
107900* STANDARD BINARY DECOMPOSITION, HIGH BIT TO LOW - IF THE
108000* REMAINING MASK VALUE IS AT LEAST THIS POSITION'S BIT WEIGHT,
108100* THE POSITION IS MARKED HELD AND THE WEIGHT IS SUBTRACTED OUT.
108200 731-SET-ONE-PATTERN-CHAR.
108300     IF WS-MASK-REMAIN-FOR-PATTERN >= WS-BIT-VALUE(HC-IX)
108400         MOVE "H" TO WS-ACTUAL-PATTERN(HC-IX:1)
108500         SUBTRACT WS-BIT-VALUE(HC-IX)
108600             FROM WS-MASK-REMAIN-FOR-PATTERN
108700     END-IF.
108800*
108900* FINAL LINE OF THE REPORT - CASES PASSED OVER CASES RUN, SO
109000* THE JOB'S SUCCESS OR FAILURE IS VISIBLE WITHOUT SCANNING EVERY
109100* OK AND FAIL BLOCK ABOVE.
109200 900-WRITE-SUMMARY.
109300     MOVE WS-CASES-PASSED TO RPT-SUM-PASSED
109400     MOVE WS-CASES-RUN    TO RPT-SUM-TOTAL
109500     MOVE WS-RPT-SUMMARY-LINE TO REPORT-LINE
109600     WRITE REPORT-LINE.
109700
